000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     ALLOCATION-ANALYZER.
000120        AUTHOR.         W D HAUGEN.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   08/14/1987.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  ALLOCATION-ANALYZER                                    *
000200*    *  MAKES TWO PASSES OVER THE HOLDINGS SNAPSHOT FILE: THE   *
000210*    *  FIRST LOCATES THE LATEST AS-OF DATE NOT LATER THAN THE  *
000220*    *  RUN DATE, THE SECOND BUILDS BY-SECURITY, BY-ACCOUNT AND *
000230*    *  BY-SECURITY-TYPE VALUE BREAKDOWNS FOR THAT ONE DATE.    *
000240*    *  PRINTS THE TOP-HOLDINGS AND BY-ACCOUNT SECTIONS OF THE  *
000250*    *  DAILY REPORT.                                           *
000260*    ***********************************************************
000270*
000280*    CHANGE LOG.
000290*    -----------------------------------------------------------
000300*    08/14/87  WDH  ORIGINAL CODING - TICKET FIN-0071.
000310*    08/14/87  WDH  TWO-PASS LATEST-AS-OF RESOLUTION.
000320*    08/21/87  WDH  BY-SECURITY AND BY-ACCOUNT TABLES.
000330*    08/21/87  WDH  BY-SECURITY-TYPE TABLE - BLANK MAPS TO UNKNOWN.
000340*    10/04/88  JQP  ALLOCATION PERCENT COMPUTED AFTER BOTH PASSES.
000350*    03/17/90  TCS  TOP-HOLDINGS AND BY-ACCOUNT REPORT SECTIONS.
000360*    07/14/92  WDH  SECURITY TABLE SIZED TO 300 ENTRIES.
000370*    02/19/98  KDR  Y2K REMEDIATION - 8-DIGIT DATES THROUGHOUT.
000380*    03/02/99  KDR  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD.
000390*    11/16/03  BAF  TOP-HOLDINGS CAP CONFIRMED AT TEN - FIN-0201.
000400*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000410*    09/25/06  BAF  COLLAPSED 2100/2200/2300 INTO ONE PERFORM-THRU
000420*    09/25/06  BAF  RANGE PER FIN DEPT STANDARDS REVIEW - FIN-0244.
000430*    -----------------------------------------------------------
000440*
000450        ENVIRONMENT DIVISION.
000460        CONFIGURATION SECTION.
000470        SPECIAL-NAMES.
000480            C01 IS TOP-OF-FORM.
000490        INPUT-OUTPUT SECTION.
000500        FILE-CONTROL.
000510            SELECT HOLDINGS-FILE
000520                ASSIGN TO HOLDINGS
000530                ORGANIZATION IS SEQUENTIAL
000540                FILE STATUS IS WS-HOLDINGS-STATUS.
000550            SELECT REPORT-FILE
000560                ASSIGN TO RPTFILE
000570                ORGANIZATION IS LINE SEQUENTIAL
000580                FILE STATUS IS WS-RPTFILE-STATUS.
000590        DATA DIVISION.
000600        FILE SECTION.
000610*
000620*    HOLDINGS SNAPSHOT ROWS - SORTED BY ACCOUNT, AS-OF DATE.
000630*
000640        FD  HOLDINGS-FILE
000650            LABEL RECORDS ARE STANDARD
000660            RECORD CONTAINS 153 CHARACTERS.
000670        01  HL-HOLDING-RECORD.
000680            05  HL-ACCT-ID                 PIC X(20).
000690            05  HL-SECURITY-ID             PIC X(20).
000700            05  HL-TICKER                  PIC X(8).
000710            05  HL-NAME                    PIC X(30).
000720            05  HL-SEC-TYPE                PIC X(12).
000730            05  HL-QUANTITY                PIC S9(10)V9(4).
000740            05  HL-PRICE                   PIC S9(10)V9(4).
000750            05  HL-VALUE                   PIC S9(11)V99.
000760            05  HL-COST-BASIS              PIC S9(11)V99.
000770            05  HL-AS-OF-DATE.
000780                10  HL-AS-OF-CCYY          PIC 9(4).
000790                10  HL-AS-OF-MM            PIC 9(2).
000800                10  HL-AS-OF-DD            PIC 9(2).
000810            05  FILLER                     PIC X(01).
000820        01  HL-AS-OF-DATE-VIEW REDEFINES HL-HOLDING-RECORD.
000830            05  FILLER                     PIC X(144).
000840            05  HL-AS-OF-DATE-NUM          PIC 9(8).
000850            05  FILLER                     PIC X(01).
000860*
000870        FD  REPORT-FILE
000880            LABEL RECORDS ARE OMITTED
000890            RECORD CONTAINS 132 CHARACTERS.
000900        01  RF-REPORT-LINE                PIC X(132).
000910        WORKING-STORAGE SECTION.
000920            77  WS-HOLDINGS-STATUS         PIC XX VALUE '00'.
000930            77  WS-RPTFILE-STATUS          PIC XX VALUE '00'.
000940            77  WS-HOLDINGS-EOF-SW         PIC X(3) VALUE 'NO '.
000950                88  WS-HOLDINGS-EOF           VALUE 'YES'.
000960        01  WS-RUN-DATE-AREA.
000970            05  WS-RUN-DATE-8              PIC 9(8).
000980        01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-AREA.
000990            05  WS-RUN-DATE-CCYY           PIC 9(4).
001000            05  WS-RUN-DATE-MM             PIC 9(2).
001010            05  WS-RUN-DATE-DD             PIC 9(2).
001020        01  WS-LATEST-ASOF-DATE            PIC 9(8) VALUE ZERO.
001030        77  WS-TOTAL-VALUE                 PIC S9(11)V99 VALUE ZERO.
001040*
001050*    BY-SECURITY BREAKDOWN TABLE.  08/21/87 WDH.  SIZED TO 300
001060*    ENTRIES 07/14/92 WDH.
001070*
001080        01  WS-SECURITY-TABLE.
001090            05  WS-SEC-ENTRY OCCURS 300 TIMES
001100                    INDEXED BY WS-SEC-IX.
001110                10  WS-SEC-ID              PIC X(20).
001120                10  WS-SEC-TICKER          PIC X(8).
001130                10  WS-SEC-NAME            PIC X(30).
001140                10  WS-SEC-QUANTITY        PIC S9(10)V9(4).
001150                10  WS-SEC-VALUE           PIC S9(11)V99.
001160                10  WS-SEC-PERCENT         PIC S9(3)V99.
001170        77  WS-SECURITY-COUNT              PIC 9(4) COMP VALUE ZERO.
001180        77  WS-TOP-HOLDINGS-LIMIT          PIC 9(4) COMP VALUE 10.
001190        01  WS-LATEST-ASOF-GROUP REDEFINES WS-LATEST-ASOF-DATE.
001200            05  WS-LATEST-ASOF-CCYY        PIC 9(4).
001210            05  WS-LATEST-ASOF-MM          PIC 9(2).
001220            05  WS-LATEST-ASOF-DD          PIC 9(2).
001230*
001240*    BY-ACCOUNT BREAKDOWN TABLE.  08/21/87 WDH.
001250*
001260        01  WS-ACCOUNT-TABLE.
001270            05  WS-ACT-ENTRY OCCURS 100 TIMES
001280                    INDEXED BY WS-ACT-IX.
001290                10  WS-ACT-ID              PIC X(20).
001300                10  WS-ACT-COUNT           PIC 9(6) COMP.
001310                10  WS-ACT-VALUE           PIC S9(11)V99.
001320                10  WS-ACT-PERCENT         PIC S9(3)V99.
001330        77  WS-ACCOUNT-COUNT               PIC 9(4) COMP VALUE ZERO.
001340*
001350*    BY-SECURITY-TYPE BREAKDOWN TABLE.  08/21/87 WDH.  COMPUTED
001360*    FOR U5 BUT NOT CURRENTLY PRINTED - NO REPORT SECTION CALLS
001370*    FOR IT.  10/04/88 JQP.
001380*
001390        01  WS-SECTYPE-TABLE.
001400            05  WS-STY-ENTRY OCCURS 20 TIMES
001410                    INDEXED BY WS-STY-IX.
001420                10  WS-STY-NAME            PIC X(12).
001430                10  WS-STY-COUNT           PIC 9(6) COMP.
001440                10  WS-STY-VALUE           PIC S9(11)V99.
001450                10  WS-STY-PERCENT         PIC S9(3)V99.
001460        77  WS-SECTYPE-COUNT               PIC 9(4) COMP VALUE ZERO.
001470*
001480*    SORT WORK AREAS.
001490*
001500            77  WS-SWAP-MADE-SW            PIC X(3) VALUE 'NO '.
001510                88  WS-SWAP-MADE              VALUE 'YES'.
001520        77  WS-SORT-IX-1                   PIC 9(4) COMP VALUE ZERO.
001530        77  WS-SORT-IX-2                   PIC 9(4) COMP VALUE ZERO.
001540        01  WS-HOLD-SEC-ENTRY.
001550            05  WS-HOLD-SEC-ID             PIC X(20).
001560            05  WS-HOLD-SEC-TICKER         PIC X(8).
001570            05  WS-HOLD-SEC-NAME           PIC X(30).
001580            05  WS-HOLD-SEC-QUANTITY       PIC S9(10)V9(4).
001590            05  WS-HOLD-SEC-VALUE          PIC S9(11)V99.
001600            05  WS-HOLD-SEC-PERCENT        PIC S9(3)V99.
001610        01  WS-HOLD-ACT-ENTRY.
001620            05  WS-HOLD-ACT-ID             PIC X(20).
001630            05  WS-HOLD-ACT-COUNT          PIC 9(6) COMP.
001640            05  WS-HOLD-ACT-VALUE          PIC S9(11)V99.
001650            05  WS-HOLD-ACT-PERCENT        PIC S9(3)V99.
001660        77  WS-HOLD-STY-NAME               PIC X(12).
001670        77  WS-MONEY-EDIT                  PIC $Z,ZZZ,ZZZ,ZZ9.99-.
001680        77  WS-PERCENT-EDIT                PIC ZZ9.99.
001690        77  WS-SHOW-COUNT                  PIC 9(4) COMP VALUE ZERO.
001700        PROCEDURE DIVISION.
001710*
001720*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
001730*    STEP.
001740*    WORKS WITH WS-HOLDINGS-EOF, HOLDINGS-FILE, REPORT-FILE.
001750        0000-MAINLINE-PARA.
001760*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
001770*    THE RUN.
001780            PERFORM 0100-INITIALIZATION-PARA.
001790*    CALLS 1000-FIND-LATEST-ASOF-PARA TO HANDLE THIS PART OF
001800*    THE RUN.
001810            PERFORM 1000-FIND-LATEST-ASOF-PARA.
001820*    INVOKES 0200-REOPEN-HOLDINGS-PARA TO CARRY OUT ITS STEP
001830*    OF THE LOGIC.
001840            PERFORM 0200-REOPEN-HOLDINGS-PARA.
001850*    HANDS OFF TO 2000-ACCUMULATE-PARA FOR THIS STEP.
001860            PERFORM 2000-ACCUMULATE-PARA
001870                UNTIL WS-HOLDINGS-EOF.
001880            CLOSE HOLDINGS-FILE.
001890*    INVOKES 3000-COMPUTE-PERCENTS-PARA TO CARRY OUT ITS STEP
001900*    OF THE LOGIC.
001910            PERFORM 3000-COMPUTE-PERCENTS-PARA.
001920*    INVOKES 4000-RANK-SECURITIES-PARA TO CARRY OUT ITS STEP
001930*    OF THE LOGIC.
001940            PERFORM 4000-RANK-SECURITIES-PARA.
001950*    INVOKES 4100-RANK-ACCOUNTS-PARA TO CARRY OUT ITS STEP OF
001960*    THE LOGIC.
001970            PERFORM 4100-RANK-ACCOUNTS-PARA.
001980*    INVOKES 6000-PRINT-TOP-HOLDINGS-PARA TO CARRY OUT ITS
001990*    STEP OF THE LOGIC.
002000            PERFORM 6000-PRINT-TOP-HOLDINGS-PARA.
002010*    INVOKES 6100-PRINT-BY-ACCOUNT-PARA TO CARRY OUT ITS STEP
002020*    OF THE LOGIC.
002030            PERFORM 6100-PRINT-BY-ACCOUNT-PARA.
002040            CLOSE REPORT-FILE.
002050            STOP RUN.
002060*
002070*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
002080*    STARTING VALUES.
002090*    WORKS WITH WS-RUN-DATE-8, DATE, YYYYMMDD, HOLDINGS-FILE.
002100        0100-INITIALIZATION-PARA.
002110            ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
002120            OPEN INPUT HOLDINGS-FILE
002130                 EXTEND REPORT-FILE.
002140        0100-EXIT.
002150            EXIT.
002160*
002170*    THIS STEP OPENS THE FILES THIS STEP OF THE RUN NEEDS.
002180*    WORKS WITH HOLDINGS-FILE, WS-HOLDINGS-EOF-SW.
002190        0200-REOPEN-HOLDINGS-PARA.
002200            OPEN INPUT HOLDINGS-FILE.
002210*    SETS WS-HOLDINGS-EOF-SW TO 'NO '.
002220            MOVE 'NO ' TO WS-HOLDINGS-EOF-SW.
002230*    INVOKES 1900-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
002240*    THE LOGIC.
002250            PERFORM 1900-READ-HOLDING-PARA.
002260        0200-EXIT.
002270            EXIT.
002280*
002290*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
002300*    WORKS WITH HOLDINGS-FILE, END, WS-HOLDINGS-EOF, END-READ.
002310        1900-READ-HOLDING-PARA.
002320            READ HOLDINGS-FILE
002330                AT END
002340                    SET WS-HOLDINGS-EOF TO TRUE
002350            END-READ.
002360        1900-EXIT.
002370            EXIT.
002380*
002390*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
002400*    ENTRY.
002410*    WORKS WITH WS-HOLDINGS-EOF, HOLDINGS-FILE.
002420*
002430*    1000-FIND-LATEST-ASOF-PARA - PASS ONE.  SCANS THE WHOLE FILE
002440*    FOR THE HIGHEST AS-OF DATE NOT LATER THAN THE RUN DATE.
002450*
002460        1000-FIND-LATEST-ASOF-PARA.
002470*    HANDS OFF TO 1900-READ-HOLDING-PARA FOR THIS STEP.
002480            PERFORM 1900-READ-HOLDING-PARA.
002490*    HANDS OFF TO 1010-CHECK-ONE-DATE-PARA FOR THIS STEP.
002500            PERFORM 1010-CHECK-ONE-DATE-PARA
002510                UNTIL WS-HOLDINGS-EOF.
002520            CLOSE HOLDINGS-FILE.
002530        1000-EXIT.
002540            EXIT.
002550*
002560*    THIS STEP VALIDATES THE RECORD BEFORE IT IS USED FURTHER.
002570*    WORKS WITH HL-AS-OF-DATE-NUM, WS-RUN-DATE-8,
002580*    WS-LATEST-ASOF-DATE.
002590        1010-CHECK-ONE-DATE-PARA.
002600*    TESTS HL-AS-OF-DATE-NUM AGAINST WS-RUN-DATE-8 BEFORE THE
002610*    STEPS BELOW ARE TAKEN.
002620            IF HL-AS-OF-DATE-NUM NOT > WS-RUN-DATE-8
002630                    AND HL-AS-OF-DATE-NUM > WS-LATEST-ASOF-DATE
002640*    PLACES HL-AS-OF-DATE-NUM INTO WS-LATEST-ASOF-DATE.
002650                MOVE HL-AS-OF-DATE-NUM TO WS-LATEST-ASOF-DATE.
002660*    HANDS OFF TO 1900-READ-HOLDING-PARA FOR THIS STEP.
002670            PERFORM 1900-READ-HOLDING-PARA.
002680        1010-EXIT.
002690            EXIT.
002700*
002710*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
002720*    CONTROL TOTALS.
002730*    WORKS WITH HL-AS-OF-DATE-NUM, WS-LATEST-ASOF-DATE,
002740*    HL-VALUE, WS-TOTAL-VALUE.
002750*
002760*    2000-ACCUMULATE-PARA - PASS TWO.  ONLY ROWS DATED EXACTLY
002770*    THE LATEST-AS-OF DATE FEED THE THREE BREAKDOWN TABLES.
002780*
002790        2000-ACCUMULATE-PARA.
002800*    COMPARES HL-AS-OF-DATE-NUM WITH WS-LATEST-ASOF-DATE TO
002810*    DECIDE WHICH PATH THIS RECORD TAKES.
002820            IF HL-AS-OF-DATE-NUM = WS-LATEST-ASOF-DATE
002830*    ADDS HL-VALUE INTO THE RUNNING TOTAL WS-TOTAL-VALUE.
002840                ADD HL-VALUE TO WS-TOTAL-VALUE
002850*
002860*    2100 THRU 2300-EXIT POSTS THIS HOLDING TO ALL THREE
002870*    BREAKDOWN TABLES (SECURITY, ACCOUNT, SECURITY TYPE) IN ONE
002880*    PERFORM-THRU RANGE - EVERY LATEST-AS-OF ROW FEEDS ALL
002890*    THREE, NONE IS SKIPPED BASED ON ANOTHER.  THE THREE TABLE
002900*    SEARCHES (2110/2210/2310) ARE HELD AFTER 2300-EXIT, CLEAR
002910*    OF THE FALL-THROUGH PATH, PER FIN-0244 (SEE CHANGE LOG).
002920*
002930                PERFORM 2100-ACCUM-BY-SECURITY-PARA THRU 2300-EXIT.
002940*    INVOKES 1900-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
002950*    THE LOGIC.
002960            PERFORM 1900-READ-HOLDING-PARA.
002970        2000-EXIT.
002980            EXIT.
002990*
003000*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
003010*    CONTROL TOTALS.
003020*    WORKS WITH WS-SORT-IX-1, WS-SEC-IX, WS-SECURITY-COUNT,
003030*    HL-SECURITY-ID.
003040*
003050*    2100-ACCUM-BY-SECURITY-PARA - FIRST STOP.  TICKER/NAME ARE
003060*    FILLED IN ONLY ONCE, THE FIRST TIME A SECURITY-ID IS SEEN,
003070*    SINCE LATER HOLDING ROWS FOR THE SAME SECURITY MAY CARRY
003080*    BLANKS IN THOSE FIELDS.
003090*
003100        2100-ACCUM-BY-SECURITY-PARA.
003110*    SETS WS-SORT-IX-1 TO ZERO.
003120            MOVE ZERO TO WS-SORT-IX-1.
003130*    CALLS 2110-FIND-SECURITY-PARA TO HANDLE THIS PART OF THE
003140*    RUN.
003150            PERFORM 2110-FIND-SECURITY-PARA
003160                VARYING WS-SEC-IX FROM 1 BY 1
003170                UNTIL WS-SEC-IX > WS-SECURITY-COUNT
003180                OR WS-SORT-IX-1 > ZERO.
003190*    TESTS WS-SORT-IX-1 AGAINST ZERO BEFORE THE STEPS BELOW
003200*    ARE TAKEN.
003210            IF WS-SORT-IX-1 = ZERO
003220                    AND WS-SECURITY-COUNT < 300
003230*    ADDS 1 INTO THE RUNNING TOTAL WS-SECURITY-COUNT.
003240                ADD 1 TO WS-SECURITY-COUNT
003250                SET WS-SEC-IX TO WS-SECURITY-COUNT
003260*    COPIES HL-SECURITY-ID INTO WS-SEC-ID AND WS-SEC-IX AND
003270*    WS-SEC-TICKER AND WS-SEC-NAME AND WS-SEC-QUANTITY AND
003280*    WS-SEC-VALUE AND WS-SEC-PERCENT AND WS-SORT-IX-1.
003290                MOVE HL-SECURITY-ID TO WS-SEC-ID (WS-SEC-IX)
003300*    SETS WS-SEC-TICKER AND WS-SEC-IX AND WS-SEC-NAME AND
003310*    WS-SEC-QUANTITY AND WS-SEC-VALUE AND WS-SEC-PERCENT AND
003320*    WS-SORT-IX-1 TO SPACES.
003330                MOVE SPACES TO WS-SEC-TICKER (WS-SEC-IX)
003340                               WS-SEC-NAME (WS-SEC-IX)
003350*    SETS WS-SEC-QUANTITY AND WS-SEC-IX AND WS-SEC-VALUE AND
003360*    WS-SEC-PERCENT AND WS-SORT-IX-1 TO ZERO.
003370                MOVE ZERO TO WS-SEC-QUANTITY (WS-SEC-IX)
003380                             WS-SEC-VALUE (WS-SEC-IX)
003390                             WS-SEC-PERCENT (WS-SEC-IX)
003400*    TRANSFERS WS-SEC-IX TO WS-SORT-IX-1 FOR USE FURTHER DOWN.
003410                MOVE WS-SEC-IX TO WS-SORT-IX-1.
003420*    COMPARES WS-SEC-TICKER WITH SPACES TO DECIDE WHICH PATH
003430*    THIS RECORD TAKES.
003440            IF WS-SEC-TICKER (WS-SORT-IX-1) = SPACES
003450*    PLACES HL-TICKER INTO WS-SEC-TICKER AND WS-SORT-IX-1.
003460                MOVE HL-TICKER TO WS-SEC-TICKER (WS-SORT-IX-1).
003470*    TESTS WS-SEC-NAME AGAINST SPACES BEFORE THE STEPS BELOW
003480*    ARE TAKEN.
003490            IF WS-SEC-NAME (WS-SORT-IX-1) = SPACES
003500*    PLACES HL-NAME INTO WS-SEC-NAME AND WS-SORT-IX-1.
003510                MOVE HL-NAME TO WS-SEC-NAME (WS-SORT-IX-1).
003520*    FOLDS HL-QUANTITY INTO THE ACCUMULATED WS-SEC-QUANTITY.
003530            ADD HL-QUANTITY TO WS-SEC-QUANTITY (WS-SORT-IX-1).
003540*    ADDS HL-VALUE INTO THE RUNNING TOTAL WS-SEC-VALUE.
003550            ADD HL-VALUE TO WS-SEC-VALUE (WS-SORT-IX-1).
003560        2100-EXIT.
003570            EXIT.
003580*
003590*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
003600*    CONTROL TOTALS.
003610*    WORKS WITH WS-SORT-IX-1, WS-ACT-IX, WS-ACCOUNT-COUNT,
003620*    HL-ACCT-ID.
003630*
003640*    2200-ACCUM-BY-ACCOUNT-PARA - SECOND STOP.
003650*
003660        2200-ACCUM-BY-ACCOUNT-PARA.
003670*    SETS WS-SORT-IX-1 TO ZERO.
003680            MOVE ZERO TO WS-SORT-IX-1.
003690*    INVOKES 2210-FIND-ACCOUNT-PARA TO CARRY OUT ITS STEP OF
003700*    THE LOGIC.
003710            PERFORM 2210-FIND-ACCOUNT-PARA
003720                VARYING WS-ACT-IX FROM 1 BY 1
003730                UNTIL WS-ACT-IX > WS-ACCOUNT-COUNT
003740                OR WS-SORT-IX-1 > ZERO.
003750*    CHECKS WS-SORT-IX-1 AGAINST ZERO BEFORE BRANCHING
003760*    FURTHER.
003770            IF WS-SORT-IX-1 = ZERO
003780                    AND WS-ACCOUNT-COUNT < 100
003790*    ROLLS 1 INTO WS-ACCOUNT-COUNT.
003800                ADD 1 TO WS-ACCOUNT-COUNT
003810                SET WS-ACT-IX TO WS-ACCOUNT-COUNT
003820*    CARRIES HL-ACCT-ID FORWARD INTO WS-ACT-ID AND WS-ACT-IX
003830*    AND WS-ACT-COUNT AND WS-ACT-VALUE AND WS-ACT-PERCENT AND
003840*    WS-SORT-IX-1.
003850                MOVE HL-ACCT-ID TO WS-ACT-ID (WS-ACT-IX)
003860*    SETS WS-ACT-COUNT AND WS-ACT-IX AND WS-ACT-VALUE AND
003870*    WS-ACT-PERCENT AND WS-SORT-IX-1 TO ZERO.
003880                MOVE ZERO TO WS-ACT-COUNT (WS-ACT-IX)
003890                             WS-ACT-VALUE (WS-ACT-IX)
003900                             WS-ACT-PERCENT (WS-ACT-IX)
003910*    CARRIES WS-ACT-IX FORWARD INTO WS-SORT-IX-1.
003920                MOVE WS-ACT-IX TO WS-SORT-IX-1.
003930*    FOLDS 1 INTO THE ACCUMULATED WS-ACT-COUNT.
003940            ADD 1 TO WS-ACT-COUNT (WS-SORT-IX-1).
003950*    ADDS HL-VALUE INTO THE RUNNING TOTAL WS-ACT-VALUE.
003960            ADD HL-VALUE TO WS-ACT-VALUE (WS-SORT-IX-1).
003970        2200-EXIT.
003980            EXIT.
003990*
004000*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
004010*    CONTROL TOTALS.
004020*    WORKS WITH HL-SEC-TYPE, WS-HOLD-STY-NAME, WS-SORT-IX-1,
004030*    WS-STY-IX.
004040*
004050*    2300-ACCUM-BY-SECTYPE-PARA - LAST STOP OF THE RANGE, AND
004060*    THE RANGE'S EXIT PARAGRAPH.  BLANK SECURITY TYPE IS
004070*    BUCKETED UNDER 'UNKNOWN'.
004080*
004090        2300-ACCUM-BY-SECTYPE-PARA.
004100*    COPIES HL-SEC-TYPE INTO WS-HOLD-STY-NAME.
004110            MOVE HL-SEC-TYPE TO WS-HOLD-STY-NAME.
004120*    COMPARES HL-SEC-TYPE WITH SPACES TO DECIDE WHICH PATH
004130*    THIS RECORD TAKES.
004140            IF HL-SEC-TYPE = SPACES
004150*    SETS WS-HOLD-STY-NAME TO 'unknown'.
004160                MOVE 'unknown' TO WS-HOLD-STY-NAME.
004170*    SETS WS-SORT-IX-1 TO ZERO.
004180            MOVE ZERO TO WS-SORT-IX-1.
004190*    CALLS 2310-FIND-SECTYPE-PARA TO HANDLE THIS PART OF THE
004200*    RUN.
004210            PERFORM 2310-FIND-SECTYPE-PARA
004220                VARYING WS-STY-IX FROM 1 BY 1
004230                UNTIL WS-STY-IX > WS-SECTYPE-COUNT
004240                OR WS-SORT-IX-1 > ZERO.
004250*    COMPARES WS-SORT-IX-1 WITH ZERO TO DECIDE WHICH PATH
004260*    THIS RECORD TAKES.
004270            IF WS-SORT-IX-1 = ZERO
004280                    AND WS-SECTYPE-COUNT < 20
004290*    FOLDS 1 INTO THE ACCUMULATED WS-SECTYPE-COUNT.
004300                ADD 1 TO WS-SECTYPE-COUNT
004310                SET WS-STY-IX TO WS-SECTYPE-COUNT
004320*    PLACES WS-HOLD-STY-NAME INTO WS-STY-NAME AND WS-STY-IX
004330*    AND WS-STY-COUNT AND WS-STY-VALUE AND WS-STY-PERCENT AND
004340*    WS-SORT-IX-1.
004350                MOVE WS-HOLD-STY-NAME TO WS-STY-NAME (WS-STY-IX)
004360*    SETS WS-STY-COUNT AND WS-STY-IX AND WS-STY-VALUE AND
004370*    WS-STY-PERCENT AND WS-SORT-IX-1 TO ZERO.
004380                MOVE ZERO TO WS-STY-COUNT (WS-STY-IX)
004390                             WS-STY-VALUE (WS-STY-IX)
004400                             WS-STY-PERCENT (WS-STY-IX)
004410*    CARRIES WS-STY-IX FORWARD INTO WS-SORT-IX-1.
004420                MOVE WS-STY-IX TO WS-SORT-IX-1.
004430*    ADDS 1 INTO THE RUNNING TOTAL WS-STY-COUNT.
004440            ADD 1 TO WS-STY-COUNT (WS-SORT-IX-1).
004450*    FOLDS HL-VALUE INTO THE ACCUMULATED WS-STY-VALUE.
004460            ADD HL-VALUE TO WS-STY-VALUE (WS-SORT-IX-1).
004470        2300-EXIT.
004480            EXIT.
004490*
004500*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
004510*    ENTRY.
004520*    WORKS WITH WS-SEC-ID, WS-SEC-IX, HL-SECURITY-ID,
004530*    WS-SORT-IX-1.
004540*
004550*    2110/2210/2310 - TABLE-SEARCH HELPERS FOR THE RANGE ABOVE,
004560*    KEPT OUTSIDE IT SO THE PERFORM-THRU DOES NOT FALL INTO
004570*    THEM.
004580*
004590        2110-FIND-SECURITY-PARA.
004600*    TESTS WS-SEC-ID AGAINST HL-SECURITY-ID BEFORE THE STEPS
004610*    BELOW ARE TAKEN.
004620            IF WS-SEC-ID (WS-SEC-IX) = HL-SECURITY-ID
004630                SET WS-SORT-IX-1 TO WS-SEC-IX.
004640        2110-EXIT.
004650            EXIT.
004660*
004670*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
004680*    ENTRY.
004690*    WORKS WITH WS-ACT-ID, WS-ACT-IX, HL-ACCT-ID,
004700*    WS-SORT-IX-1.
004710        2210-FIND-ACCOUNT-PARA.
004720*    CHECKS WS-ACT-ID AGAINST HL-ACCT-ID BEFORE BRANCHING
004730*    FURTHER.
004740            IF WS-ACT-ID (WS-ACT-IX) = HL-ACCT-ID
004750                SET WS-SORT-IX-1 TO WS-ACT-IX.
004760        2210-EXIT.
004770            EXIT.
004780*
004790*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
004800*    ENTRY.
004810*    WORKS WITH WS-STY-NAME, WS-STY-IX, WS-HOLD-STY-NAME,
004820*    WS-SORT-IX-1.
004830        2310-FIND-SECTYPE-PARA.
004840*    CHECKS WS-STY-NAME AGAINST WS-HOLD-STY-NAME BEFORE
004850*    BRANCHING FURTHER.
004860            IF WS-STY-NAME (WS-STY-IX) = WS-HOLD-STY-NAME
004870                SET WS-SORT-IX-1 TO WS-STY-IX.
004880        2310-EXIT.
004890            EXIT.
004900*
004910*    THIS STEP WORKS OUT THE FIGURE FROM ITS COMPONENT
004920*    AMOUNTS.
004930*    WORKS WITH WS-TOTAL-VALUE, WS-SEC-IX, WS-SECURITY-COUNT,
004940*    WS-ACT-IX.
004950*
004960*    3000-COMPUTE-PERCENTS-PARA - ALLOCATION PERCENT IS ZERO WHEN
004970*    TOTAL-VALUE IS NOT POSITIVE.  10/04/88 JQP.
004980*
004990        3000-COMPUTE-PERCENTS-PARA.
005000*    COMPARES WS-TOTAL-VALUE WITH ZERO TO DECIDE WHICH PATH
005010*    THIS RECORD TAKES.
005020            IF WS-TOTAL-VALUE > ZERO
005030*    HANDS OFF TO 3010-SEC-PERCENT-PARA FOR THIS STEP.
005040                PERFORM 3010-SEC-PERCENT-PARA
005050                    VARYING WS-SEC-IX FROM 1 BY 1
005060                    UNTIL WS-SEC-IX > WS-SECURITY-COUNT
005070*    INVOKES 3020-ACT-PERCENT-PARA TO CARRY OUT ITS STEP OF
005080*    THE LOGIC.
005090                PERFORM 3020-ACT-PERCENT-PARA
005100                    VARYING WS-ACT-IX FROM 1 BY 1
005110                    UNTIL WS-ACT-IX > WS-ACCOUNT-COUNT
005120*    HANDS OFF TO 3030-STY-PERCENT-PARA FOR THIS STEP.
005130                PERFORM 3030-STY-PERCENT-PARA
005140                    VARYING WS-STY-IX FROM 1 BY 1
005150                    UNTIL WS-STY-IX > WS-SECTYPE-COUNT.
005160        3000-EXIT.
005170            EXIT.
005180*
005190*    THIS STEP WORKS OUT A DERIVED FIGURE FROM ITS COMPONENT
005200*    FIELDS.
005210*    WORKS WITH WS-SEC-PERCENT, WS-SEC-IX, ROUNDED,
005220*    WS-SEC-VALUE.
005230        3010-SEC-PERCENT-PARA.
005240*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
005250            COMPUTE WS-SEC-PERCENT (WS-SEC-IX) ROUNDED =
005260                WS-SEC-VALUE (WS-SEC-IX) * 100 / WS-TOTAL-VALUE.
005270        3010-EXIT.
005280            EXIT.
005290*
005300*    THIS STEP WORKS OUT A DERIVED FIGURE FROM ITS COMPONENT
005310*    FIELDS.
005320*    WORKS WITH WS-ACT-PERCENT, WS-ACT-IX, ROUNDED,
005330*    WS-ACT-VALUE.
005340        3020-ACT-PERCENT-PARA.
005350*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
005360            COMPUTE WS-ACT-PERCENT (WS-ACT-IX) ROUNDED =
005370                WS-ACT-VALUE (WS-ACT-IX) * 100 / WS-TOTAL-VALUE.
005380        3020-EXIT.
005390            EXIT.
005400*
005410*    THIS STEP WORKS OUT A DERIVED FIGURE FROM ITS COMPONENT
005420*    FIELDS.
005430*    WORKS WITH WS-STY-PERCENT, WS-STY-IX, ROUNDED,
005440*    WS-STY-VALUE.
005450        3030-STY-PERCENT-PARA.
005460*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
005470            COMPUTE WS-STY-PERCENT (WS-STY-IX) ROUNDED =
005480                WS-STY-VALUE (WS-STY-IX) * 100 / WS-TOTAL-VALUE.
005490        3030-EXIT.
005500            EXIT.
005510*
005520*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
005530*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
005540*
005550*    4000-RANK-SECURITIES-PARA - DESCENDING BY VALUE.
005560*
005570        4000-RANK-SECURITIES-PARA.
005580*    SETS WS-SWAP-MADE-SW TO 'YES'.
005590            MOVE 'YES' TO WS-SWAP-MADE-SW.
005600*    INVOKES 4010-ONE-BUBBLE-PASS-PARA TO CARRY OUT ITS STEP
005610*    OF THE LOGIC.
005620            PERFORM 4010-ONE-BUBBLE-PASS-PARA
005630                UNTIL NOT WS-SWAP-MADE.
005640        4000-EXIT.
005650            EXIT.
005660*
005670*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
005680*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1,
005690*    WS-SECURITY-COUNT.
005700        4010-ONE-BUBBLE-PASS-PARA.
005710*    SETS WS-SWAP-MADE-SW TO 'NO '.
005720            MOVE 'NO ' TO WS-SWAP-MADE-SW.
005730*    CALLS 4020-COMPARE-ADJACENT-PARA TO HANDLE THIS PART OF
005740*    THE RUN.
005750            PERFORM 4020-COMPARE-ADJACENT-PARA
005760                VARYING WS-SORT-IX-1 FROM 1 BY 1
005770                UNTIL WS-SORT-IX-1 NOT < WS-SECURITY-COUNT.
005780        4010-EXIT.
005790            EXIT.
005800*
005810*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
005820*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-SEC-VALUE,
005830*    WS-SEC-ENTRY.
005840        4020-COMPARE-ADJACENT-PARA.
005850*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
005860*    WS-SORT-IX-2.
005870            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
005880*    COMPARES TWO WS-SEC-VALUE TABLE ENTRIES, WS-SORT-IX-1
005890*    AGAINST WS-SORT-IX-2, TO DECIDE WHICH PATH THIS RECORD
005900*    TAKES.
005910            IF WS-SEC-VALUE (WS-SORT-IX-1) < WS-SEC-VALUE (WS-SORT-IX-2)
005920*    CARRIES WS-SEC-ENTRY FORWARD INTO WS-HOLD-SEC-ENTRY AND
005930*    WS-SEC-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
005940*    WS-SWAP-MADE.
005950                MOVE WS-SEC-ENTRY (WS-SORT-IX-1) TO WS-HOLD-SEC-ENTRY
005960*    TRANSFERS WS-SEC-ENTRY TO WS-SEC-ENTRY AND WS-SORT-IX-1
005970*    AND WS-HOLD-SEC-ENTRY AND WS-SORT-IX-2 AND WS-SWAP-MADE
005980*    FOR USE FURTHER DOWN.
005990                MOVE WS-SEC-ENTRY (WS-SORT-IX-2)
006000                    TO WS-SEC-ENTRY (WS-SORT-IX-1)
006010*    PLACES WS-HOLD-SEC-ENTRY INTO WS-SEC-ENTRY AND
006020*    WS-SORT-IX-2 AND WS-SWAP-MADE.
006030                MOVE WS-HOLD-SEC-ENTRY TO WS-SEC-ENTRY (WS-SORT-IX-2)
006040                SET WS-SWAP-MADE TO TRUE.
006050        4020-EXIT.
006060            EXIT.
006070*
006080*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
006090*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
006100*
006110*    4100-RANK-ACCOUNTS-PARA - DESCENDING BY VALUE.
006120*
006130        4100-RANK-ACCOUNTS-PARA.
006140*    SETS WS-SWAP-MADE-SW TO 'YES'.
006150            MOVE 'YES' TO WS-SWAP-MADE-SW.
006160*    HANDS OFF TO 4110-ONE-BUBBLE-PASS-PARA FOR THIS STEP.
006170            PERFORM 4110-ONE-BUBBLE-PASS-PARA
006180                UNTIL NOT WS-SWAP-MADE.
006190        4100-EXIT.
006200            EXIT.
006210*
006220*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
006230*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1,
006240*    WS-ACCOUNT-COUNT.
006250        4110-ONE-BUBBLE-PASS-PARA.
006260*    SETS WS-SWAP-MADE-SW TO 'NO '.
006270            MOVE 'NO ' TO WS-SWAP-MADE-SW.
006280*    INVOKES 4120-COMPARE-ADJACENT-PARA TO CARRY OUT ITS STEP
006290*    OF THE LOGIC.
006300            PERFORM 4120-COMPARE-ADJACENT-PARA
006310                VARYING WS-SORT-IX-1 FROM 1 BY 1
006320                UNTIL WS-SORT-IX-1 NOT < WS-ACCOUNT-COUNT.
006330        4110-EXIT.
006340            EXIT.
006350*
006360*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
006370*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-ACT-VALUE,
006380*    WS-ACT-ENTRY.
006390        4120-COMPARE-ADJACENT-PARA.
006400*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
006410*    WS-SORT-IX-2.
006420            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
006430*    COMPARES TWO WS-ACT-VALUE TABLE ENTRIES, WS-SORT-IX-1
006440*    AGAINST WS-SORT-IX-2, TO DECIDE WHICH PATH THIS RECORD
006450*    TAKES.
006460            IF WS-ACT-VALUE (WS-SORT-IX-1) < WS-ACT-VALUE (WS-SORT-IX-2)
006470*    TRANSFERS WS-ACT-ENTRY TO WS-HOLD-ACT-ENTRY AND
006480*    WS-ACT-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
006490*    WS-SWAP-MADE FOR USE FURTHER DOWN.
006500                MOVE WS-ACT-ENTRY (WS-SORT-IX-1) TO WS-HOLD-ACT-ENTRY
006510*    CARRIES WS-ACT-ENTRY FORWARD INTO WS-ACT-ENTRY AND
006520*    WS-SORT-IX-1 AND WS-HOLD-ACT-ENTRY AND WS-SORT-IX-2 AND
006530*    WS-SWAP-MADE.
006540                MOVE WS-ACT-ENTRY (WS-SORT-IX-2)
006550                    TO WS-ACT-ENTRY (WS-SORT-IX-1)
006560*    CARRIES WS-HOLD-ACT-ENTRY FORWARD INTO WS-ACT-ENTRY AND
006570*    WS-SORT-IX-2 AND WS-SWAP-MADE.
006580                MOVE WS-HOLD-ACT-ENTRY TO WS-ACT-ENTRY (WS-SORT-IX-2)
006590                SET WS-SWAP-MADE TO TRUE.
006600        4120-EXIT.
006610            EXIT.
006620*
006630*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
006640*    WORKS WITH RF-REPORT-LINE, TOP, HOLDINGS,
006650*    WS-LATEST-ASOF-CCYY.
006660*
006670*    6000-PRINT-TOP-HOLDINGS-PARA - REPORT 3 OF SPEC, FIRST PART.
006680*    CAPPED AT THE HOUSE LIMIT OF TEN.  11/16/03 BAF.
006690*
006700        6000-PRINT-TOP-HOLDINGS-PARA.
006710*    SETS RF-REPORT-LINE TO SPACES.
006720            MOVE SPACES TO RF-REPORT-LINE.
006730            STRING 'TOP HOLDINGS AS OF ' DELIMITED BY SIZE
006740                    WS-LATEST-ASOF-CCYY DELIMITED BY SIZE
006750                    '-' DELIMITED BY SIZE
006760                    WS-LATEST-ASOF-MM DELIMITED BY SIZE
006770                    '-' DELIMITED BY SIZE
006780                    WS-LATEST-ASOF-DD DELIMITED BY SIZE
006790                INTO RF-REPORT-LINE.
006800            WRITE RF-REPORT-LINE.
006810*    SETS RF-REPORT-LINE TO SPACES.
006820            MOVE SPACES TO RF-REPORT-LINE.
006830*    SETS RF-REPORT-LINE TO 'TICKER    NAME                  
006840*    VALUE  ALLOC %'.
006850            MOVE 'TICKER    NAME                        VALUE  ALLOC %'
006860                TO RF-REPORT-LINE (1:56).
006870            WRITE RF-REPORT-LINE.
006880*    TRANSFERS WS-TOP-HOLDINGS-LIMIT TO WS-SHOW-COUNT FOR USE
006890*    FURTHER DOWN.
006900            MOVE WS-TOP-HOLDINGS-LIMIT TO WS-SHOW-COUNT.
006910*    TESTS WS-SECURITY-COUNT AGAINST WS-SHOW-COUNT BEFORE THE
006920*    STEPS BELOW ARE TAKEN.
006930            IF WS-SECURITY-COUNT < WS-SHOW-COUNT
006940*    TRANSFERS WS-SECURITY-COUNT TO WS-SHOW-COUNT FOR USE
006950*    FURTHER DOWN.
006960                MOVE WS-SECURITY-COUNT TO WS-SHOW-COUNT.
006970*    HANDS OFF TO 6010-PRINT-ONE-SECURITY-PARA FOR THIS STEP.
006980            PERFORM 6010-PRINT-ONE-SECURITY-PARA
006990                VARYING WS-SEC-IX FROM 1 BY 1
007000                UNTIL WS-SEC-IX > WS-SHOW-COUNT.
007010        6000-EXIT.
007020            EXIT.
007030*
007040*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
007050*    WORKS WITH WS-SEC-VALUE, WS-SEC-IX, WS-MONEY-EDIT,
007060*    WS-SEC-PERCENT.
007070        6010-PRINT-ONE-SECURITY-PARA.
007080*    CARRIES WS-SEC-VALUE FORWARD INTO WS-MONEY-EDIT.
007090            MOVE WS-SEC-VALUE (WS-SEC-IX) TO WS-MONEY-EDIT.
007100*    PLACES WS-SEC-PERCENT INTO WS-PERCENT-EDIT.
007110            MOVE WS-SEC-PERCENT (WS-SEC-IX) TO WS-PERCENT-EDIT.
007120*    SETS RF-REPORT-LINE TO SPACES.
007130            MOVE SPACES TO RF-REPORT-LINE.
007140            STRING WS-SEC-TICKER (WS-SEC-IX) DELIMITED BY SIZE
007150                    WS-SEC-NAME (WS-SEC-IX) DELIMITED BY SIZE
007160                    WS-MONEY-EDIT DELIMITED BY SIZE
007170                    WS-PERCENT-EDIT DELIMITED BY SIZE
007180                    '%' DELIMITED BY SIZE
007190                INTO RF-REPORT-LINE.
007200            WRITE RF-REPORT-LINE.
007210        6010-EXIT.
007220            EXIT.
007230*
007240*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
007250*    WORKS WITH RF-REPORT-LINE, ACCOUNT, ALLOC, WS-ACT-IX.
007260*
007270*    6100-PRINT-BY-ACCOUNT-PARA - REPORT 3 OF SPEC, SECOND PART.
007280*
007290        6100-PRINT-BY-ACCOUNT-PARA.
007300*    SETS RF-REPORT-LINE TO SPACES.
007310            MOVE SPACES TO RF-REPORT-LINE.
007320*    SETS RF-REPORT-LINE TO 'BY ACCOUNT'.
007330            MOVE 'BY ACCOUNT' TO RF-REPORT-LINE (1:10).
007340            WRITE RF-REPORT-LINE.
007350*    SETS RF-REPORT-LINE TO SPACES.
007360            MOVE SPACES TO RF-REPORT-LINE.
007370*    SETS RF-REPORT-LINE TO 'ACCOUNT                        
007380*    VALUE  ALLOC %'.
007390            MOVE 'ACCOUNT                         VALUE  ALLOC %'
007400                TO RF-REPORT-LINE (1:48).
007410            WRITE RF-REPORT-LINE.
007420*    HANDS OFF TO 6110-PRINT-ONE-ACCOUNT-PARA FOR THIS STEP.
007430            PERFORM 6110-PRINT-ONE-ACCOUNT-PARA
007440                VARYING WS-ACT-IX FROM 1 BY 1
007450                UNTIL WS-ACT-IX > WS-ACCOUNT-COUNT.
007460        6100-EXIT.
007470            EXIT.
007480*
007490*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
007500*    WORKS WITH WS-ACT-VALUE, WS-ACT-IX, WS-MONEY-EDIT,
007510*    WS-ACT-PERCENT.
007520        6110-PRINT-ONE-ACCOUNT-PARA.
007530*    CARRIES WS-ACT-VALUE FORWARD INTO WS-MONEY-EDIT.
007540            MOVE WS-ACT-VALUE (WS-ACT-IX) TO WS-MONEY-EDIT.
007550*    PLACES WS-ACT-PERCENT INTO WS-PERCENT-EDIT.
007560            MOVE WS-ACT-PERCENT (WS-ACT-IX) TO WS-PERCENT-EDIT.
007570*    SETS RF-REPORT-LINE TO SPACES.
007580            MOVE SPACES TO RF-REPORT-LINE.
007590            STRING WS-ACT-ID (WS-ACT-IX) DELIMITED BY SIZE
007600                    WS-MONEY-EDIT DELIMITED BY SIZE
007610                    WS-PERCENT-EDIT DELIMITED BY SIZE
007620                    '%' DELIMITED BY SIZE
007630                INTO RF-REPORT-LINE.
007640            WRITE RF-REPORT-LINE.
007650        6110-EXIT.
007660            EXIT.
