000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     LUNCH-CONFIDENCE-SCORER.
000120        AUTHOR.         W D HAUGEN.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   01/18/1988.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  LUNCH-CONFIDENCE-SCORER                                *
000200*    *  READS THE CLASSIFIED TRANSACTION FILE PRODUCED BY       *
000210*    *  TRANSACTION-CLASSIFIER, SCORES EACH EXPENSE RECORD 0    *
000220*    *  TO 100 ON HOW LIKELY IT IS A LUNCH PURCHASE (TIME OF    *
000230*    *  DAY, KNOWN MERCHANT, AMOUNT BY CATEGORY), WRITES A      *
000240*    *  LUNCH-SCORE LINE PER TRANSACTION, AND ACCUMULATES A     *
000250*    *  RUN SUMMARY OVER THE LIKELY-LUNCH RECORDS.              *
000260*    ***********************************************************
000270*
000280*    CHANGE LOG.
000290*    -----------------------------------------------------------
000300*    01/18/88  WDH  ORIGINAL CODING - TICKET FIN-0071.
000310*    01/18/88  WDH  TIME-OF-DAY SCORING BANDS.
000320*    01/25/88  WDH  KNOWN-MERCHANT TABLE - ELEVEN CHAINS.
000330*    02/01/88  RLM  AMOUNT SCORING BY EXPENSE CATEGORY.
000340*    02/08/88  RLM  REASON PHRASE TABLE AND CLAMP TO 0-100.
000350*    04/11/89  JQP  RESTAURANT/FOOD CATEGORY BONUS ADDED - FIN-0088.
000360*    02/19/98  KDR  Y2K REMEDIATION - 8-DIGIT DATES THROUGHOUT.
000370*    03/02/99  KDR  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD.
000380*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000390*    10/17/06  RLM  SIX SCORING STEPS COLLAPSED TO ONE PERFORM-
000400*    10/17/06  RLM  THRU RANGE PER FIN DEPT STDS - FIN-0244.
000410*    10/17/06  RLM  TABLE-WALK HELPERS MOVED BEHIND RANGE EXIT.
000420*    -----------------------------------------------------------
000430*
000440        ENVIRONMENT DIVISION.
000450        CONFIGURATION SECTION.
000460        SPECIAL-NAMES.
000470            C01 IS TOP-OF-FORM.
000480        INPUT-OUTPUT SECTION.
000490        FILE-CONTROL.
000500            SELECT TRANSACTION-CLASSIFIED-FILE
000510                ASSIGN TO TRANSOUT
000520                ORGANIZATION IS SEQUENTIAL
000530                FILE STATUS IS WS-TRANSOUT-STATUS.
000540            SELECT REPORT-FILE
000550                ASSIGN TO RPTFILE
000560                ORGANIZATION IS LINE SEQUENTIAL
000570                FILE STATUS IS WS-RPTFILE-STATUS.
000580            SELECT ROUTE-FILE
000590                ASSIGN TO ROUTES
000600                ORGANIZATION IS SEQUENTIAL
000610                FILE STATUS IS WS-ROUTES-STATUS.
000620        DATA DIVISION.
000630        FILE SECTION.
000640*
000650*    CLASSIFIED TRANSACTION - LAYOUT MATCHES THE OUTPUT RECORD
000660*    BUILT BY TRANSACTION-CLASSIFIER (TXCL.TIP02).
000670*
000680        FD  TRANSACTION-CLASSIFIED-FILE
000690            LABEL RECORDS ARE STANDARD
000700            RECORD CONTAINS 279 CHARACTERS.
000710        01  TC-CLASS-RECORD.
000720            05  TC-TXN-ID                  PIC X(20).
000730            05  TC-TXN-ACCT-ID             PIC X(20).
000740            05  TC-TXN-DATE.
000750                10  TC-TXN-DATE-CC         PIC 9(2).
000760                10  TC-TXN-DATE-YY         PIC 9(2).
000770                10  TC-TXN-DATE-MM         PIC 9(2).
000780                10  TC-TXN-DATE-DD         PIC 9(2).
000790            05  TC-TXN-TIME                PIC 9(4).
000800            05  TC-TXN-NAME                PIC X(40).
000810            05  TC-TXN-AMOUNT              PIC S9(11)V99.
000820            05  TC-TXN-TYPE                PIC X(12).
000830            05  TC-TXN-SUBTYPE             PIC X(24).
000840            05  TC-TXN-PRIMARY-CAT         PIC X(30).
000850            05  TC-TXN-DETAILED-CAT        PIC X(40).
000860            05  TC-TXN-MERCHANT            PIC X(30).
000870            05  TC-TXN-PENDING             PIC X(1).
000880            05  TC-TXN-IS-INCOME           PIC X(1).
000890            05  TC-TXN-IS-DEPOSIT          PIC X(1).
000900            05  TC-TXN-IS-EXPENSE          PIC X(1).
000910                88  TC-IS-EXPENSE             VALUE 'Y'.
000920            05  TC-TXN-IS-PAYSTUB          PIC X(1).
000930            05  TC-TXN-INCOME-TYPE         PIC X(12).
000940            05  TC-TXN-EXPENSE-CAT         PIC X(16).
000950            05  FILLER                     PIC X(05).
000960        01  TC-CLASS-DATE-VIEW REDEFINES TC-CLASS-RECORD.
000970            05  FILLER                     PIC X(40).
000980            05  TC-TXN-DATE-NUM            PIC 9(8).
000990            05  FILLER                     PIC X(231).
001000*
001010        FD  REPORT-FILE
001020            LABEL RECORDS ARE OMITTED
001030            RECORD CONTAINS 132 CHARACTERS.
001040        01  RF-REPORT-LINE                PIC X(132).
001050*
001060*    ROUTE EXTRACT - BUILT BY QUERY-INTENT-ROUTER FOR THE FIRST
001070*    LUNCH-INTENT QUERY OF THE RUN.  CARRIES THE DATE WINDOW
001080*    (AND ACCOUNT FILTER, NOT YET APPLIED - SEE 0150) THIS
001090*    PROGRAM SCOPES ITS TRANSOUT PASS TO.  10/17/06 RLM -
001100*    FIN-0244.
001110*
001120        FD  ROUTE-FILE
001130            LABEL RECORDS ARE OMITTED
001140            RECORD CONTAINS 80 CHARACTERS.
001150        01  RT-ROUTE-RECORD.
001160            05  RT-INTENT-CODE             PIC X(12).
001170            05  RT-RANGE-FOUND-SW          PIC X(01).
001180            05  RT-START-DATE-NUM          PIC 9(08).
001190            05  RT-END-DATE-NUM            PIC 9(08).
001200            05  RT-ACCT-FILTER-SW          PIC X(01).
001210            05  RT-ACCT-FILTER-TEXT        PIC X(30).
001220            05  FILLER                     PIC X(20).
001230        WORKING-STORAGE SECTION.
001240            77  WS-TRANSOUT-STATUS         PIC XX VALUE '00'.
001250            77  WS-RPTFILE-STATUS          PIC XX VALUE '00'.
001260            77  WS-ROUTES-STATUS           PIC XX VALUE '00'.
001270            77  WS-TRANSOUT-EOF-SW         PIC X(3) VALUE 'NO '.
001280                88  WS-TRANSOUT-EOF           VALUE 'YES'.
001290        01  WS-RUN-DATE-AREA.
001300            05  WS-RUN-DATE-8              PIC 9(8).
001310*
001320*    LUNCH QUERY WINDOW - LOADED FROM THE ROUTE EXTRACT AT
001330*    0150 SO ONLY TRANSACTIONS A ROUTED LUNCH QUERY ASKED FOR
001340*    ARE SCORED.  WHEN NO LUNCH QUERY WAS ROUTED THIS RUN THE
001350*    WINDOW DEFAULTS TO ALL HISTORY THROUGH THE RUN DATE.
001360*    10/17/06 RLM - FIN-0244.
001370*
001380        77  WS-LUNCH-START-DATE            PIC 9(8) VALUE ZERO.
001390        77  WS-LUNCH-END-DATE              PIC 9(8) VALUE ZERO.
001400        77  WS-ROUTE-EOF-SW                PIC X(3) VALUE 'NO '.
001410            88  WS-ROUTE-EOF                   VALUE 'YES'.
001420        77  WS-LUNCH-ROUTE-FOUND-SW        PIC X(3) VALUE 'NO '.
001430            88  WS-LUNCH-ROUTE-FOUND          VALUE 'YES'.
001440        77  WS-SCORED-COUNT                PIC 9(6) COMP VALUE ZERO.
001450        77  WS-LIKELY-COUNT                PIC 9(6) COMP VALUE ZERO.
001460        77  WS-LIKELY-TOTAL                PIC S9(11)V99 VALUE ZERO.
001470        77  WS-LIKELY-AVERAGE              PIC S9(9)V99 VALUE ZERO.
001480*
001490*    LUNCH SCORE RECORD - PRINTED, ONE PER SCORED TRANSACTION.
001500*    NOT A SEPARATE OUTPUT FILE IN THIS SHOP - THE FIELDS ARE
001510*    BUILT HERE AND EDITED ONTO THE REPORT LINE.  01/18/88 WDH.
001520*
001530        77  LNC-TXN-ID                     PIC X(20).
001540        77  LNC-CONFIDENCE                 PIC 9(3).
001550        77  LNC-LIKELY                     PIC X(1).
001560            88  LNC-IS-LIKELY                 VALUE 'Y'.
001570        77  LNC-REASONS                    PIC X(120).
001580*
001590*    SCORE WORK AREA.  SCORE IS KEPT SIGNED SO THE AMOUNT TEST'S
001600*    NEGATIVE ADJUSTMENTS CANNOT UNDERFLOW BEFORE THE CLAMP.
001610*
001620        77  WS-RAW-SCORE                   PIC S9(5) COMP.
001630        01  WS-TXN-TIME-AREA.
001640            05  WS-TXN-TIME-4              PIC 9(4).
001650        01  WS-TXN-TIME-GROUP REDEFINES WS-TXN-TIME-AREA.
001660            05  WS-TXN-TIME-HH             PIC 9(2).
001670            05  WS-TXN-TIME-MM             PIC 9(2).
001680        01  WS-TIME-EDIT.
001690            05  WS-TIME-EDIT-HH            PIC 99.
001700            05  FILLER                     PIC X VALUE ':'.
001710            05  WS-TIME-EDIT-MM            PIC 99.
001720        77  WS-ABS-AMOUNT                  PIC S9(11)V99.
001730*
001740*    KNOWN LUNCH MERCHANT TABLE - CASE-INSENSITIVE SUBSTRING OF
001750*    THE MERCHANT NAME.  01/25/88 WDH.
001760*
001770        01  WS-MERCHANT-VALUES.
001780            05  FILLER PIC X(17) VALUE 'chipotle       08'.
001790            05  FILLER PIC X(17) VALUE 'subway         06'.
001800            05  FILLER PIC X(17) VALUE 'mcdonald       08'.
001810            05  FILLER PIC X(17) VALUE 'burger king    11'.
001820            05  FILLER PIC X(17) VALUE 'wendy          05'.
001830            05  FILLER PIC X(17) VALUE 'taco bell      09'.
001840            05  FILLER PIC X(17) VALUE 'panera         06'.
001850            05  FILLER PIC X(17) VALUE 'jimmy john     10'.
001860            05  FILLER PIC X(17) VALUE 'qdoba          05'.
001870            05  FILLER PIC X(17) VALUE 'panda express  13'.
001880            05  FILLER PIC X(17) VALUE 'five guys      09'.
001890            05  FILLER PIC X(17) VALUE 'in-n-out       08'.
001900        01  WS-MERCHANT-TABLE REDEFINES WS-MERCHANT-VALUES.
001910            05  WS-MERCHANT-ENTRY OCCURS 12 TIMES
001920                                      INDEXED BY WS-MER-IX.
001930                10  WS-MERCHANT-NAME       PIC X(15).
001940                10  WS-MERCHANT-LEN-TEXT   PIC X(02).
001950        77  WS-MERCHANT-LEN                 PIC 9(2) COMP.
001960        77  WS-MERCHANT-LOWER               PIC X(30).
001970*
001980*    SUBSTRING SEARCH WORK AREA - GENERAL PURPOSE.  01/25/88 WDH.
001990*
002000        77  WS-SEARCH-KEY                  PIC X(30).
002010        77  WS-SEARCH-KEY-LEN              PIC 9(2) COMP.
002020        77  WS-SCAN-POS                    PIC 9(3) COMP.
002030        77  WS-SCAN-LIMIT                  PIC 9(3) COMP.
002040        77  WS-SUBSTR-FOUND-SW             PIC X(3) VALUE 'NO '.
002050            88  WS-SUBSTR-FOUND               VALUE 'YES'.
002060*
002070*    REASON PHRASE TABLE - UP TO FOUR, JOINED WITH '; ' WHEN THE
002080*    LUNCH-SCORE LINE IS BUILT.  02/08/88 RLM.
002090*
002100        01  WS-REASON-TABLE.
002110            05  WS-REASON-ENTRY OCCURS 4 TIMES
002120                                     INDEXED BY WS-REASON-IX
002130                                     PIC X(51).
002140        01  WS-REASON-LEN-TABLE.
002150            05  WS-REASON-LEN OCCURS 4 TIMES PIC 9(3) COMP.
002160        77  WS-REASON-COUNT                PIC 9(1) COMP VALUE ZERO.
002170        77  WS-REASON-PTR                  PIC 9(3) COMP.
002180        77  WS-REASON-BUILD-IX             PIC 9(1) COMP.
002190        PROCEDURE DIVISION.
002200*
002210*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
002220*    STEP.
002230*    WORKS WITH WS-TRANSOUT-EOF, TRANSACTION-CLASSIFIED-FILE,
002240*    REPORT-FILE.
002250        0000-MAINLINE-PARA.
002260*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
002270*    THE RUN.
002280            PERFORM 0100-INITIALIZATION-PARA.
002290*    INVOKES 1000-PROCESS-ONE-TXN-PARA TO CARRY OUT ITS STEP
002300*    OF THE LOGIC.
002310            PERFORM 1000-PROCESS-ONE-TXN-PARA
002320                UNTIL WS-TRANSOUT-EOF.
002330*    HANDS OFF TO 8000-WRITE-RUN-SUMMARY-PARA FOR THIS STEP.
002340            PERFORM 8000-WRITE-RUN-SUMMARY-PARA.
002350            CLOSE TRANSACTION-CLASSIFIED-FILE REPORT-FILE.
002360            STOP RUN.
002370*
002380*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
002390*    STARTING VALUES.
002400*    WORKS WITH WS-RUN-DATE-8, DATE, YYYYMMDD,
002410*    TRANSACTION-CLASSIFIED-FILE.
002420        0100-INITIALIZATION-PARA.
002430            ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
002440            OPEN INPUT TRANSACTION-CLASSIFIED-FILE.
002450            OPEN EXTEND REPORT-FILE.
002460*    SETS RF-REPORT-LINE TO SPACES.
002470            MOVE SPACES TO RF-REPORT-LINE.
002480*    SETS RF-REPORT-LINE TO 'LUNCH CONFIDENCE SCORING'.
002490            MOVE 'LUNCH CONFIDENCE SCORING' TO RF-REPORT-LINE (1:24).
002500            WRITE RF-REPORT-LINE.
002510*    HANDS OFF TO 0150-LOAD-LUNCH-WINDOW-PARA FOR THIS STEP.
002520            PERFORM 0150-LOAD-LUNCH-WINDOW-PARA.
002530*    CALLS 0900-READ-TRANSOUT-PARA TO HANDLE THIS PART OF THE
002540*    RUN.
002550            PERFORM 0900-READ-TRANSOUT-PARA.
002560        0100-EXIT.
002570            EXIT.
002580*
002590*    THIS STEP READS THE ROUTE EXTRACT QUERY-INTENT-ROUTER
002600*    LEFT FOR THIS RUN AND PICKS UP THE FIRST LUNCH-INTENT
002610*    QUERY'S DATE WINDOW - FIRST-MATCH-WINS, SAME AS THE
002620*    ROUTER'S OWN KEYWORD SCAN.  WHEN NO LUNCH QUERY WAS
002630*    ROUTED THIS RUN (FILE EMPTY, OR NO LUNCH RECORD IN IT)
002640*    THE WINDOW DEFAULTS TO ALL HISTORY THROUGH THE RUN DATE
002650*    SO THE PROGRAM STILL PRODUCES A REPORT RATHER THAN
002660*    SCORING NOTHING.  THE ACCOUNT FILTER A LUNCH QUERY MAY
002670*    CARRY (RT-ACCT-FILTER-TEXT) IS READ BUT NOT YET APPLIED
002680*    HERE - IT MATCHES AGAINST ACCOUNT NAME, WHICH WOULD
002690*    NEED ACCOUNT-MASTER LOOKED UP BY TC-TXN-ACCT-ID, AND
002700*    THIS PROGRAM DOES NOT CARRY THAT FILE.  10/17/06 RLM -
002710*    FIN-0244.
002720*
002730        0150-LOAD-LUNCH-WINDOW-PARA.
002740            MOVE ZERO TO WS-LUNCH-START-DATE.
002750            MOVE WS-RUN-DATE-8 TO WS-LUNCH-END-DATE.
002760            MOVE 'NO ' TO WS-LUNCH-ROUTE-FOUND-SW.
002770            OPEN INPUT ROUTE-FILE.
002780            MOVE 'NO ' TO WS-ROUTE-EOF-SW.
002790            PERFORM 0160-READ-ROUTE-PARA.
002800            PERFORM 0170-FIND-LUNCH-ROUTE-PARA
002810                UNTIL WS-ROUTE-EOF
002820                OR WS-LUNCH-ROUTE-FOUND.
002830            CLOSE ROUTE-FILE.
002840        0150-EXIT.
002850            EXIT.
002860*
002870*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
002880*    WORKS WITH ROUTE-FILE, END, WS-ROUTE-EOF, END-READ.
002890        0160-READ-ROUTE-PARA.
002900            READ ROUTE-FILE
002910                AT END
002920                    SET WS-ROUTE-EOF TO TRUE
002930            END-READ.
002940        0160-EXIT.
002950            EXIT.
002960*
002970*    THIS STEP TESTS RT-INTENT-CODE FOR THIS ROUTE RECORD AND,
002980*    ON THE FIRST LUNCH HIT, LOADS THE WINDOW IT CARRIED.
002990*    WORKS WITH RT-INTENT-CODE, RT-RANGE-FOUND-SW,
003000*    RT-START-DATE-NUM, RT-END-DATE-NUM.
003010        0170-FIND-LUNCH-ROUTE-PARA.
003020            IF RT-INTENT-CODE = 'LUNCH'
003030                SET WS-LUNCH-ROUTE-FOUND TO TRUE
003040                IF RT-RANGE-FOUND-SW = 'Y'
003050                    MOVE RT-START-DATE-NUM TO WS-LUNCH-START-DATE
003060                    MOVE RT-END-DATE-NUM TO WS-LUNCH-END-DATE
003070                END-IF
003080            ELSE
003090                PERFORM 0160-READ-ROUTE-PARA
003100            END-IF.
003110        0170-EXIT.
003120            EXIT.
003130*
003140*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
003150*    WORKS WITH TRANSACTION-CLASSIFIED-FILE, END,
003160*    WS-TRANSOUT-EOF, END-READ.
003170        0900-READ-TRANSOUT-PARA.
003180            READ TRANSACTION-CLASSIFIED-FILE
003190                AT END
003200                    SET WS-TRANSOUT-EOF TO TRUE
003210            END-READ.
003220        0900-EXIT.
003230            EXIT.
003240*
003250*    THIS STEP DRIVES THE MAIN LOGIC FOR ONE INPUT RECORD.
003260*    WORKS WITH TC-IS-EXPENSE, WS-LUNCH-START-DATE,
003270*    WS-LUNCH-END-DATE.
003280*
003290*    1000-PROCESS-ONE-TXN-PARA - SCORES EACH CLASSIFIED EXPENSE
003300*    TRANSACTION THAT FALLS INSIDE THE WINDOW 0150 LOADED FROM
003310*    THE ROUTED LUNCH QUERY (SEE QUERY-INTENT-ROUTER'S LUNCH
003320*    INTENT), OR THE WHOLE HISTORY THROUGH THE RUN DATE WHEN NO
003330*    LUNCH QUERY WAS ROUTED.  01/18/88 WDH; WINDOW ADDED
003340*    10/17/06 RLM - FIN-0244.
003350*
003360        1000-PROCESS-ONE-TXN-PARA.
003370*    SCORES THIS RECORD ONLY WHEN IT IS A CLASSIFIED EXPENSE
003380*    AND ITS DATE FALLS INSIDE THE LUNCH QUERY WINDOW LOADED
003390*    BY 0150.
003400            IF TC-IS-EXPENSE
003410                AND TC-TXN-DATE-NUM NOT < WS-LUNCH-START-DATE
003420                AND TC-TXN-DATE-NUM NOT > WS-LUNCH-END-DATE
003430*    CALLS 1100-SCORE-ONE-TXN-PARA TO HANDLE THIS PART OF THE
003440*    RUN.
003450                PERFORM 1100-SCORE-ONE-TXN-PARA
003460            END-IF.
003470*    HANDS OFF TO 0900-READ-TRANSOUT-PARA FOR THIS STEP.
003480            PERFORM 0900-READ-TRANSOUT-PARA.
003490        1000-EXIT.
003500            EXIT.
003510*
003520*    THIS STEP WEIGHS THE TRANSACTION AGAINST THE CONFIDENCE
003530*    RULES.
003540*    WORKS WITH WS-SCORED-COUNT, TC-TXN-ID, LNC-TXN-ID,
003550*    WS-RAW-SCORE.
003560        1100-SCORE-ONE-TXN-PARA.
003570*    FOLDS 1 INTO THE ACCUMULATED WS-SCORED-COUNT.
003580            ADD 1 TO WS-SCORED-COUNT.
003590*    PLACES TC-TXN-ID INTO LNC-TXN-ID.
003600            MOVE TC-TXN-ID TO LNC-TXN-ID.
003610*    SETS WS-RAW-SCORE TO ZERO.
003620            MOVE ZERO TO WS-RAW-SCORE.
003630*    SETS WS-REASON-COUNT TO ZERO.
003640            MOVE ZERO TO WS-REASON-COUNT.
003650*    SETS WS-REASON-TABLE TO SPACES.
003660            MOVE SPACES TO WS-REASON-TABLE.
003670*    TRANSFERS TC-TXN-AMOUNT TO WS-ABS-AMOUNT FOR USE FURTHER
003680*    DOWN.
003690            MOVE TC-TXN-AMOUNT TO WS-ABS-AMOUNT.
003700*    CHECKS WS-ABS-AMOUNT AGAINST ZERO BEFORE BRANCHING
003710*    FURTHER.
003720            IF WS-ABS-AMOUNT < ZERO
003730                MULTIPLY WS-ABS-AMOUNT BY -1 GIVING WS-ABS-AMOUNT.
003740*
003750*    PER FIN-0244 (SEE CHANGE LOG), THE SIX SCORING STEPS
003760*    BELOW (TIME OF DAY, MERCHANT, AMOUNT, CLAMP, REASON-STRING
003770*    BUILD, LOG LINE) FORM ONE STRAIGHT-LINE PASS OVER A SINGLE
003780*    TRANSACTION AND ARE NOW RUN AS ONE
003790*    PERFORM-THRU RANGE INSTEAD OF SIX SEPARATE PERFORMS - THE
003800*    SUB-PARAGRAPHS EACH STEP USES TO WALK A TABLE (MERCHANT
003810*    NAME LIST, REASON LIST) HAVE BEEN MOVED BEHIND 6000-EXIT
003820*    SO THE RANGE FALLS THROUGH CLEANLY WITH NO INTERLOPERS.
003830*
003840            PERFORM 2000-SCORE-TIME-OF-DAY-PARA THRU 6000-EXIT.
003850*    BRANCHES ON WHETHER LNC-IS-LIKELY IS SET BEFORE THE
003860*    STEPS BELOW RUN.
003870            IF LNC-IS-LIKELY
003880*    ADDS 1 INTO THE RUNNING TOTAL WS-LIKELY-COUNT.
003890                ADD 1 TO WS-LIKELY-COUNT
003900*    ROLLS WS-ABS-AMOUNT INTO WS-LIKELY-TOTAL.
003910                ADD WS-ABS-AMOUNT TO WS-LIKELY-TOTAL.
003920        1100-EXIT.
003930            EXIT.
003940*
003950*    THIS STEP WEIGHS THE TRANSACTION AGAINST THE CONFIDENCE
003960*    RULES.
003970*    WORKS WITH TC-TXN-TIME, WS-RAW-SCORE, WS-REASON-ENTRY,
003980*    WS-REASON-COUNT.
003990*
004000*    2000-SCORE-TIME-OF-DAY-PARA - BUSINESS RULES/U8 PART 1.
004010*    A MISSING TIME STAMP (9999) DRAWS A SMALL BONUS SO A
004020*    RECORD ISN'T PENALIZED FOR AN UPSTREAM DATA GAP; OTHERWISE
004030*    THE CLOCK IS EDITED HH:MM AND SCORED AGAINST THE STANDARD
004040*    11:00-14:30 LUNCH WINDOW, WITH A SMALLER BONUS FOR THE
004050*    30-MINUTE SHOULDER EITHER SIDE OF IT.
004060*
004070        2000-SCORE-TIME-OF-DAY-PARA.
004080*    TESTS TC-TXN-TIME TO DECIDE WHICH PATH THIS RECORD TAKES.
004090            IF TC-TXN-TIME = 9999
004100*    ADDS 10 INTO THE RUNNING TOTAL WS-RAW-SCORE.
004110                ADD 10 TO WS-RAW-SCORE
004120*    HANDS OFF TO 2900-ADD-REASON-PARA FOR THIS STEP.
004130                PERFORM 2900-ADD-REASON-PARA
004140*    SETS WS-REASON-ENTRY AND WS-REASON-COUNT AND
004150*    WS-REASON-LEN AND TC-TXN-TIME AND WS-TXN-TIME-4 AND
004160*    WS-TXN-TIME-HH AND WS-TIME-EDIT-HH AND WS-TXN-TIME-MM
004170*    AND WS-TIME-EDIT-MM TO 'No time data available'.
004180                MOVE 'No time data available' TO
004190                    WS-REASON-ENTRY (WS-REASON-COUNT)
004200*    SETS WS-REASON-LEN AND WS-REASON-COUNT AND TC-TXN-TIME
004210*    AND WS-TXN-TIME-4 AND WS-TXN-TIME-HH AND WS-TIME-EDIT-HH
004220*    AND WS-TXN-TIME-MM AND WS-TIME-EDIT-MM TO 22.
004230                MOVE 22 TO WS-REASON-LEN (WS-REASON-COUNT)
004240            ELSE
004250*    TRANSFERS TC-TXN-TIME TO WS-TXN-TIME-4 AND
004260*    WS-TXN-TIME-HH AND WS-TIME-EDIT-HH AND WS-TXN-TIME-MM
004270*    AND WS-TIME-EDIT-MM FOR USE FURTHER DOWN.
004280                MOVE TC-TXN-TIME TO WS-TXN-TIME-4
004290*    PLACES WS-TXN-TIME-HH INTO WS-TIME-EDIT-HH AND
004300*    WS-TXN-TIME-MM AND WS-TIME-EDIT-MM.
004310                MOVE WS-TXN-TIME-HH TO WS-TIME-EDIT-HH
004320*    COPIES WS-TXN-TIME-MM INTO WS-TIME-EDIT-MM.
004330                MOVE WS-TXN-TIME-MM TO WS-TIME-EDIT-MM
004340*    BRANCHES ON WHETHER TC-TXN-TIME IS SET BEFORE THE STEPS
004350*    BELOW RUN.
004360                IF TC-TXN-TIME >= 1100 AND TC-TXN-TIME <= 1430
004370*    FOLDS 40 INTO THE ACCUMULATED WS-RAW-SCORE.
004380                    ADD 40 TO WS-RAW-SCORE
004390*    CALLS 2900-ADD-REASON-PARA TO HANDLE THIS PART OF THE
004400*    RUN.
004410                    PERFORM 2900-ADD-REASON-PARA
004420                    STRING 'Lunch time (' DELIMITED BY SIZE
004430                            WS-TIME-EDIT DELIMITED BY SIZE
004440                            ')' DELIMITED BY SIZE
004450                        INTO WS-REASON-ENTRY (WS-REASON-COUNT)
004460*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 18.
004470                    MOVE 18 TO WS-REASON-LEN (WS-REASON-COUNT)
004480                ELSE
004490*    CHECKS THE CURRENT SETTING OF TC-TXN-TIME BEFORE
004500*    BRANCHING.
004510                    IF (TC-TXN-TIME >= 1000 AND TC-TXN-TIME <= 1059)
004520                         OR (TC-TXN-TIME >= 1431 AND TC-TXN-TIME <= 1530)
004530*    ADDS 15 INTO THE RUNNING TOTAL WS-RAW-SCORE.
004540                        ADD 15 TO WS-RAW-SCORE
004550*    CALLS 2900-ADD-REASON-PARA TO HANDLE THIS PART OF THE
004560*    RUN.
004570                        PERFORM 2900-ADD-REASON-PARA
004580                        STRING 'Near lunch time (' DELIMITED BY SIZE
004590                                WS-TIME-EDIT DELIMITED BY SIZE
004600                                ')' DELIMITED BY SIZE
004610                            INTO WS-REASON-ENTRY (WS-REASON-COUNT)
004620*    SETS WS-REASON-LEN AND WS-REASON-COUNT AND
004630*    ADD-REASON-PARA AND WS-TIME-EDIT AND WS-REASON-ENTRY TO
004640*    23.
004650                        MOVE 23 TO WS-REASON-LEN (WS-REASON-COUNT)
004660                    ELSE
004670*    HANDS OFF TO 2900-ADD-REASON-PARA FOR THIS STEP.
004680                        PERFORM 2900-ADD-REASON-PARA
004690                        STRING 'Outside lunch hours (' DELIMITED BY SIZE
004700                                WS-TIME-EDIT DELIMITED BY SIZE
004710                                ')' DELIMITED BY SIZE
004720                            INTO WS-REASON-ENTRY (WS-REASON-COUNT)
004730*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 27.
004740                        MOVE 27 TO WS-REASON-LEN (WS-REASON-COUNT)
004750                    END-IF
004760                END-IF
004770            END-IF.
004780        2000-EXIT.
004790            EXIT.
004800*
004810*    THIS STEP WEIGHS THE TRANSACTION AGAINST THE CONFIDENCE
004820*    RULES.
004830*    WORKS WITH TC-TXN-MERCHANT, WS-MERCHANT-LOWER,
004840*    ABCDEFGHIJKLMNOPQRSTUVWXYZ, WS-SUBSTR-FOUND-SW.
004850*
004860*    3000-SCORE-MERCHANT-PARA - BUSINESS RULES/U8 PART 2.  THE
004870*    MERCHANT NAME IS FOLDED TO LOWER CASE AND SCANNED FOR ANY
004880*    OF THE KNOWN LUNCH-SPOT SUBSTRINGS CARRIED IN THE
004890*    WS-MERCHANT-NAME TABLE; A HIT DRAWS THE BIGGEST BONUS ON
004900*    THE BOARD.  FAILING THAT, A RESTAURANT/FOOD EXPENSE
004910*    CATEGORY STILL EARNS A SMALLER ONE.
004920*
004930        3000-SCORE-MERCHANT-PARA.
004940*    PLACES TC-TXN-MERCHANT INTO WS-MERCHANT-LOWER.
004950            MOVE TC-TXN-MERCHANT TO WS-MERCHANT-LOWER.
004960            INSPECT WS-MERCHANT-LOWER
004970                CONVERTING
004980                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004990                TO
005000                'abcdefghijklmnopqrstuvwxyz'.
005010*    SETS WS-SUBSTR-FOUND-SW TO 'NO '.
005020            MOVE 'NO ' TO WS-SUBSTR-FOUND-SW.
005030*    CALLS 3010-TEST-ONE-MERCHANT-PARA TO HANDLE THIS PART OF
005040*    THE RUN.
005050            PERFORM 3010-TEST-ONE-MERCHANT-PARA
005060                VARYING WS-MER-IX FROM 1 BY 1
005070                UNTIL WS-MER-IX > 12
005080                OR WS-SUBSTR-FOUND.
005090*    CHECKS THE CURRENT SETTING OF WS-SUBSTR-FOUND BEFORE
005100*    BRANCHING.
005110            IF WS-SUBSTR-FOUND
005120*    ADDS 35 INTO THE RUNNING TOTAL WS-RAW-SCORE.
005130                ADD 35 TO WS-RAW-SCORE
005140*    HANDS OFF TO 2900-ADD-REASON-PARA FOR THIS STEP.
005150                PERFORM 2900-ADD-REASON-PARA
005160*    SETS WS-REASON-ENTRY AND WS-REASON-COUNT AND
005170*    WS-REASON-LEN TO 'Known lunch merchant'.
005180                MOVE 'Known lunch merchant' TO
005190                    WS-REASON-ENTRY (WS-REASON-COUNT)
005200*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 20.
005210                MOVE 20 TO WS-REASON-LEN (WS-REASON-COUNT)
005220            ELSE
005230*    TESTS TC-TXN-EXPENSE-CAT TO DECIDE WHICH PATH THIS
005240*    RECORD TAKES.
005250                IF TC-TXN-EXPENSE-CAT = 'restaurants'
005260                        OR TC-TXN-EXPENSE-CAT = 'food'
005270*    ADDS 20 INTO THE RUNNING TOTAL WS-RAW-SCORE.
005280                    ADD 20 TO WS-RAW-SCORE
005290*    CALLS 2900-ADD-REASON-PARA TO HANDLE THIS PART OF THE
005300*    RUN.
005310                    PERFORM 2900-ADD-REASON-PARA
005320*    SETS WS-REASON-ENTRY AND WS-REASON-COUNT AND
005330*    WS-REASON-LEN TO 'Restaurant purchase'.
005340                    MOVE 'Restaurant purchase' TO
005350                        WS-REASON-ENTRY (WS-REASON-COUNT)
005360*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 19.
005370                    MOVE 19 TO WS-REASON-LEN (WS-REASON-COUNT)
005380                END-IF
005390            END-IF.
005400        3000-EXIT.
005410            EXIT.
005420*
005430*    THIS STEP WEIGHS THE TRANSACTION AGAINST THE CONFIDENCE
005440*    RULES.
005450*    WORKS WITH TC-TXN-EXPENSE-CAT, WS-ABS-AMOUNT,
005460*    WS-RAW-SCORE, WS-REASON-ENTRY.
005470*
005480*    4000-SCORE-AMOUNT-PARA - BUSINESS RULES/U8 PART 3.  THE
005490*    AMOUNT TEST IS CATEGORY-SENSITIVE - GROCERIES AND GAS EACH
005500*    GET THEIR OWN SMALL/LARGE THRESHOLDS (A SMALL GROCERY OR
005510*    GAS-STATION TICKET LOOKS LIKE PREPARED FOOD, A LARGE ONE
005520*    LOOKS LIKE A REAL SHOPPING TRIP OR FILL-UP), EVERYTHING
005530*    ELSE FALLS TO THE GENERAL LUNCH-SIZED TICKET TEST.
005540*
005550        4000-SCORE-AMOUNT-PARA.
005560*    BRANCHES ON WHETHER TC-TXN-EXPENSE-CAT IS SET BEFORE THE
005570*    STEPS BELOW RUN.
005580            IF TC-TXN-EXPENSE-CAT = 'groceries'
005590*    CHECKS THE CURRENT SETTING OF WS-ABS-AMOUNT BEFORE
005600*    BRANCHING.
005610                IF WS-ABS-AMOUNT <= 20.00
005620*    FOLDS 20 INTO THE ACCUMULATED WS-RAW-SCORE.
005630                    ADD 20 TO WS-RAW-SCORE
005640*    INVOKES 2900-ADD-REASON-PARA TO CARRY OUT ITS STEP OF
005650*    THE LOGIC.
005660                    PERFORM 2900-ADD-REASON-PARA
005670                    MOVE
005680                     'Small amount for groceries (likely prepared food)'
005690                        TO WS-REASON-ENTRY (WS-REASON-COUNT)
005700*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 49.
005710                    MOVE 49 TO WS-REASON-LEN (WS-REASON-COUNT)
005720                ELSE
005730*    TESTS WS-ABS-AMOUNT TO DECIDE WHICH PATH THIS RECORD
005740*    TAKES.
005750                    IF WS-ABS-AMOUNT > 50.00
005760*    SUBTRACTS 30 FROM WS-RAW-SCORE.
005770                        SUBTRACT 30 FROM WS-RAW-SCORE
005780*    INVOKES 2900-ADD-REASON-PARA TO CARRY OUT ITS STEP OF
005790*    THE LOGIC.
005800                        PERFORM 2900-ADD-REASON-PARA
005810*    SETS WS-REASON-ENTRY AND WS-REASON-COUNT AND
005820*    WS-REASON-LEN TO 'Large amount, likely full shopping
005830*    trip'.
005840                        MOVE 'Large amount, likely full shopping trip'
005850                            TO WS-REASON-ENTRY (WS-REASON-COUNT)
005860*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 39.
005870                        MOVE 39 TO WS-REASON-LEN (WS-REASON-COUNT)
005880                    END-IF
005890                END-IF
005900            ELSE
005910*    BRANCHES ON WHETHER TC-TXN-EXPENSE-CAT IS SET BEFORE THE
005920*    STEPS BELOW RUN.
005930                IF TC-TXN-EXPENSE-CAT = 'gas'
005940*    CHECKS THE CURRENT SETTING OF WS-ABS-AMOUNT BEFORE
005950*    BRANCHING.
005960                    IF WS-ABS-AMOUNT <= 15.00
005970*    FOLDS 25 INTO THE ACCUMULATED WS-RAW-SCORE.
005980                        ADD 25 TO WS-RAW-SCORE
005990*    HANDS OFF TO 2900-ADD-REASON-PARA FOR THIS STEP.
006000                        PERFORM 2900-ADD-REASON-PARA
006010                        MOVE
006020                         'Small gas station purchase, likely food'
006030                            TO WS-REASON-ENTRY (WS-REASON-COUNT)
006040*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 39.
006050                        MOVE 39 TO WS-REASON-LEN (WS-REASON-COUNT)
006060                    ELSE
006070*    TESTS WS-ABS-AMOUNT TO DECIDE WHICH PATH THIS RECORD
006080*    TAKES.
006090                        IF WS-ABS-AMOUNT > 25.00
006100*    REDUCES WS-RAW-SCORE BY 30.
006110                            SUBTRACT 30 FROM WS-RAW-SCORE
006120*    HANDS OFF TO 2900-ADD-REASON-PARA FOR THIS STEP.
006130                            PERFORM 2900-ADD-REASON-PARA
006140*    SETS WS-REASON-ENTRY AND WS-REASON-COUNT AND
006150*    WS-REASON-LEN TO 'Large amount, likely gas fill-up'.
006160                            MOVE 'Large amount, likely gas fill-up'
006170                                TO WS-REASON-ENTRY (WS-REASON-COUNT)
006180*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 32.
006190                            MOVE 32 TO WS-REASON-LEN (WS-REASON-COUNT)
006200                        END-IF
006210                    END-IF
006220                ELSE
006230*    BRANCHES ON WHETHER WS-ABS-AMOUNT IS SET BEFORE THE
006240*    STEPS BELOW RUN.
006250                    IF WS-ABS-AMOUNT <= 20.00
006260*    ADDS 15 INTO THE RUNNING TOTAL WS-RAW-SCORE.
006270                        ADD 15 TO WS-RAW-SCORE
006280*    CALLS 2900-ADD-REASON-PARA TO HANDLE THIS PART OF THE
006290*    RUN.
006300                        PERFORM 2900-ADD-REASON-PARA
006310*    SETS WS-REASON-ENTRY AND WS-REASON-COUNT AND
006320*    WS-REASON-LEN TO 'Small amount typical of lunch'.
006330                        MOVE 'Small amount typical of lunch'
006340                            TO WS-REASON-ENTRY (WS-REASON-COUNT)
006350*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 29.
006360                        MOVE 29 TO WS-REASON-LEN (WS-REASON-COUNT)
006370                    ELSE
006380*    CHECKS THE CURRENT SETTING OF WS-ABS-AMOUNT BEFORE
006390*    BRANCHING.
006400                        IF WS-ABS-AMOUNT > 40.00
006410*    SUBTRACTS 25 FROM WS-RAW-SCORE.
006420                            SUBTRACT 25 FROM WS-RAW-SCORE
006430*    INVOKES 2900-ADD-REASON-PARA TO CARRY OUT ITS STEP OF
006440*    THE LOGIC.
006450                            PERFORM 2900-ADD-REASON-PARA
006460                            MOVE
006470                             'Large amount, unlikely to be lunch'
006480                                TO WS-REASON-ENTRY (WS-REASON-COUNT)
006490*    SETS WS-REASON-LEN AND WS-REASON-COUNT TO 34.
006500                            MOVE 34 TO WS-REASON-LEN (WS-REASON-COUNT)
006510                        END-IF
006520                    END-IF
006530                END-IF
006540            END-IF.
006550        4000-EXIT.
006560            EXIT.
006570*
006580*    THIS STEP KEEPS A COMPUTED VALUE INSIDE ITS ALLOWED
006590*    RANGE.
006600*    WORKS WITH WS-RAW-SCORE, LNC-CONFIDENCE, LNC-LIKELY.
006610*
006620*    5000-CLAMP-AND-FLAG-PARA - THE POINT ADDS AND SUBTRACTS
006630*    ABOVE CAN DRIFT THE RAW SCORE OUTSIDE 0-100, SO IT IS
006640*    CLAMPED BOTH WAYS BEFORE BEING PUBLISHED AS THE CONFIDENCE
006650*    PERCENTAGE; A CLAMPED SCORE OF 60 OR BETTER FLAGS THE
006660*    TRANSACTION AS A LIKELY LUNCH PURCHASE.
006670*
006680        5000-CLAMP-AND-FLAG-PARA.
006690*    TESTS WS-RAW-SCORE TO DECIDE WHICH PATH THIS RECORD
006700*    TAKES.
006710            IF WS-RAW-SCORE < 0
006720*    SETS WS-RAW-SCORE TO 0.
006730                MOVE 0 TO WS-RAW-SCORE.
006740*    BRANCHES ON WHETHER WS-RAW-SCORE IS SET BEFORE THE STEPS
006750*    BELOW RUN.
006760            IF WS-RAW-SCORE > 100
006770*    SETS WS-RAW-SCORE TO 100.
006780                MOVE 100 TO WS-RAW-SCORE.
006790*    CARRIES WS-RAW-SCORE FORWARD INTO LNC-CONFIDENCE.
006800            MOVE WS-RAW-SCORE TO LNC-CONFIDENCE.
006810*    TESTS WS-RAW-SCORE TO DECIDE WHICH PATH THIS RECORD
006820*    TAKES.
006830            IF WS-RAW-SCORE >= 60
006840*    SETS LNC-LIKELY TO 'Y'.
006850                MOVE 'Y' TO LNC-LIKELY
006860            ELSE
006870*    SETS LNC-LIKELY TO 'N'.
006880                MOVE 'N' TO LNC-LIKELY.
006890        5000-EXIT.
006900            EXIT.
006910*
006920*    THIS STEP ASSEMBLES THE WORKING RECORD FROM ITS
006930*    COMPONENT PIECES.
006940*    WORKS WITH LNC-REASONS, WS-REASON-PTR, WS-REASON-COUNT,
006950*    WS-REASON-BUILD-IX.
006960*
006970*    5500-BUILD-REASONS-PARA - JOINS THE COLLECTED REASON
006980*    PHRASES WITH '; ' INTO LNC-REASONS.
006990*
007000        5500-BUILD-REASONS-PARA.
007010*    SETS LNC-REASONS TO SPACES.
007020            MOVE SPACES TO LNC-REASONS.
007030*    SETS WS-REASON-PTR TO 1.
007040            MOVE 1 TO WS-REASON-PTR.
007050*    BRANCHES ON WHETHER WS-REASON-COUNT IS SET BEFORE THE
007060*    STEPS BELOW RUN.
007070            IF WS-REASON-COUNT > 0
007080*    CALLS 5510-APPEND-ONE-REASON-PARA TO HANDLE THIS PART OF
007090*    THE RUN.
007100                PERFORM 5510-APPEND-ONE-REASON-PARA
007110                    VARYING WS-REASON-BUILD-IX FROM 1 BY 1
007120                    UNTIL WS-REASON-BUILD-IX > WS-REASON-COUNT.
007130        5500-EXIT.
007140            EXIT.
007150*
007160*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
007170*    WORKS WITH RF-REPORT-LINE, LNC-TXN-ID, LNC-CONFIDENCE,
007180*    LNC-LIKELY.
007190*
007200*    6000-PRINT-LUNCH-LINE-PARA - ONE LOG LINE PER SCORED
007210*    TRANSACTION.
007220*
007230        6000-PRINT-LUNCH-LINE-PARA.
007240*    SETS RF-REPORT-LINE TO SPACES.
007250            MOVE SPACES TO RF-REPORT-LINE.
007260            STRING LNC-TXN-ID DELIMITED BY SIZE
007270                    '  ' DELIMITED BY SIZE
007280                    LNC-CONFIDENCE DELIMITED BY SIZE
007290                    '  ' DELIMITED BY SIZE
007300                    LNC-LIKELY DELIMITED BY SIZE
007310                    '  ' DELIMITED BY SIZE
007320                    LNC-REASONS DELIMITED BY SIZE
007330                INTO RF-REPORT-LINE.
007340            WRITE RF-REPORT-LINE.
007350        6000-EXIT.
007360            EXIT.
007370*
007380*    THIS STEP TESTS THE INDICATED CONDITION AND BRANCHES
007390*    ACCORDINGLY.
007400*    WORKS WITH WS-REASON-COUNT.
007410*
007420*    THE FOUR PARAGRAPHS BELOW ARE TABLE-WALKING HELPERS FOR THE
007430*    SCORING RANGE ABOVE (2000 THRU 6000) AND ARE PLACED HERE,
007440*    BEHIND THE RANGE'S EXIT, SO PERFORM 2000 THRU 6000-EXIT
007450*    CANNOT FALL THROUGH AND RE-DRIVE THEM WITH A STALE INDEX.
007460*    THEY ARE STILL REACHED THE ORDINARY WAY, BY PERFORM VARYING
007470*    FROM THEIR OWN CALLERS UP IN THE SCORING RANGE, PER
007480*    FIN-0244 (SEE CHANGE LOG).
007490*
007500*    2900-ADD-REASON-PARA - APPENDS ONE MORE SLOT TO THE
007510*    REASON TABLE, CALLED FROM THE TIME, MERCHANT AND AMOUNT
007520*    SCORING STEPS ALIKE.  THE TABLE HOLDS AT MOST FOUR REASON
007530*    PHRASES PER TRANSACTION - A FIFTH REASON IS SIMPLY DROPPED
007540*    RATHER THAN OVERFLOWING WS-REASON-TABLE.
007550*
007560        2900-ADD-REASON-PARA.
007570*    TESTS WS-REASON-COUNT TO DECIDE WHICH PATH THIS RECORD
007580*    TAKES.
007590            IF WS-REASON-COUNT < 4
007600*    ROLLS 1 INTO WS-REASON-COUNT.
007610                ADD 1 TO WS-REASON-COUNT.
007620        2900-EXIT.
007630            EXIT.
007640*
007650*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
007660*    RULE.
007670*    WORKS WITH WS-MERCHANT-NAME, WS-MER-IX, WS-SEARCH-KEY,
007680*    WS-MERCHANT-LEN-TEXT.
007690*
007700*    3010-TEST-ONE-MERCHANT-PARA - TESTS ONE ENTRY OF THE KNOWN
007710*    LUNCH-MERCHANT TABLE AGAINST THE INCOMING MERCHANT NAME BY
007720*    SCANNING EVERY STARTING POSITION FOR AN EXACT SUBSTRING
007730*    MATCH OF THAT ENTRY'S TEXT AND LENGTH.
007740*
007750        3010-TEST-ONE-MERCHANT-PARA.
007760*    CARRIES WS-MERCHANT-NAME FORWARD INTO WS-SEARCH-KEY.
007770            MOVE WS-MERCHANT-NAME (WS-MER-IX) TO WS-SEARCH-KEY.
007780*    TRANSFERS WS-MERCHANT-LEN-TEXT TO WS-MERCHANT-LEN FOR
007790*    USE FURTHER DOWN.
007800            MOVE WS-MERCHANT-LEN-TEXT (WS-MER-IX) TO WS-MERCHANT-LEN.
007810*    CARRIES WS-MERCHANT-LEN FORWARD INTO WS-SEARCH-KEY-LEN.
007820            MOVE WS-MERCHANT-LEN TO WS-SEARCH-KEY-LEN.
007830*    WORKS OUT WS-SCAN-LIMIT FROM WS-SEARCH-KEY-LEN.
007840            COMPUTE WS-SCAN-LIMIT = 31 - WS-SEARCH-KEY-LEN.
007850*    INVOKES 3030-SCAN-ONE-POSITION-PARA TO CARRY OUT ITS
007860*    STEP OF THE LOGIC.
007870            PERFORM 3030-SCAN-ONE-POSITION-PARA
007880                VARYING WS-SCAN-POS FROM 1 BY 1
007890                UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
007900                OR WS-SUBSTR-FOUND.
007910        3010-EXIT.
007920            EXIT.
007930*
007940*    THIS STEP STEPS THROUGH THE WORKING FIELD LOOKING FOR A
007950*    MATCH.
007960*    WORKS WITH WS-MERCHANT-LOWER, WS-SCAN-POS,
007970*    WS-SEARCH-KEY-LEN, WS-SEARCH-KEY.
007980*
007990*    3030-SCAN-ONE-POSITION-PARA - COMPARES THE MERCHANT NAME
008000*    STARTING AT ONE SCAN POSITION AGAINST THE SEARCH KEY.
008010*
008020        3030-SCAN-ONE-POSITION-PARA.
008030*    TESTS WS-MERCHANT-LOWER AGAINST WS-SEARCH-KEY BEFORE THE
008040*    STEPS BELOW ARE TAKEN.
008050            IF WS-MERCHANT-LOWER (WS-SCAN-POS:WS-SEARCH-KEY-LEN)
008060                    = WS-SEARCH-KEY (1:WS-SEARCH-KEY-LEN)
008070                SET WS-SUBSTR-FOUND TO TRUE.
008080        3030-EXIT.
008090            EXIT.
008100*
008110*    THIS STEP ADDS ONE MORE PIECE ONTO THE FIELD BEING BUILT.
008120*    WORKS WITH WS-REASON-BUILD-IX, LNC-REASONS,
008130*    WS-REASON-PTR, WS-REASON-ENTRY.
008140*
008150*    5510-APPEND-ONE-REASON-PARA - CONCATENATES ONE REASON
008160*    PHRASE ONTO LNC-REASONS, SEPARATING IT FROM THE PRIOR
008170*    PHRASE WITH '; ' WHEN IT IS NOT THE FIRST ONE APPENDED.
008180*
008190        5510-APPEND-ONE-REASON-PARA.
008200*    CHECKS THE CURRENT SETTING OF WS-REASON-BUILD-IX BEFORE
008210*    BRANCHING.
008220            IF WS-REASON-BUILD-IX > 1
008230                STRING '; ' DELIMITED BY SIZE
008240                    INTO LNC-REASONS WITH POINTER WS-REASON-PTR.
008250            STRING WS-REASON-ENTRY (WS-REASON-BUILD-IX)
008260                    (1:WS-REASON-LEN (WS-REASON-BUILD-IX))
008270                    DELIMITED BY SIZE
008280                INTO LNC-REASONS WITH POINTER WS-REASON-PTR.
008290        5510-EXIT.
008300            EXIT.
008310*
008320*    THIS STEP LAYS OUT AND WRITES ONE OUTPUT LINE.
008330*    WORKS WITH WS-LIKELY-COUNT, WS-LIKELY-AVERAGE, ROUNDED,
008340*    WS-LIKELY-TOTAL.
008350*
008360*    8000-WRITE-RUN-SUMMARY-PARA - TOTAL LUNCH SPEND, COUNT AND
008370*    AVERAGE OVER THE LIKELY-LUNCH RECORDS.
008380*
008390        8000-WRITE-RUN-SUMMARY-PARA.
008400*    CHECKS THE CURRENT SETTING OF WS-LIKELY-COUNT BEFORE
008410*    BRANCHING.
008420            IF WS-LIKELY-COUNT > 0
008430*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
008440                COMPUTE WS-LIKELY-AVERAGE ROUNDED =
008450                    WS-LIKELY-TOTAL / WS-LIKELY-COUNT
008460            ELSE
008470*    SETS WS-LIKELY-AVERAGE TO ZERO.
008480                MOVE ZERO TO WS-LIKELY-AVERAGE.
008490*    SETS RF-REPORT-LINE TO SPACES.
008500            MOVE SPACES TO RF-REPORT-LINE.
008510            STRING 'LUNCH TXNS SCORED - ' DELIMITED BY SIZE
008520                    WS-SCORED-COUNT DELIMITED BY SIZE
008530                INTO RF-REPORT-LINE.
008540            WRITE RF-REPORT-LINE.
008550*    SETS RF-REPORT-LINE TO SPACES.
008560            MOVE SPACES TO RF-REPORT-LINE.
008570            STRING 'LIKELY LUNCH COUNT - ' DELIMITED BY SIZE
008580                    WS-LIKELY-COUNT DELIMITED BY SIZE
008590                    '   TOTAL - ' DELIMITED BY SIZE
008600                    WS-LIKELY-TOTAL DELIMITED BY SIZE
008610                    '   AVERAGE - ' DELIMITED BY SIZE
008620                    WS-LIKELY-AVERAGE DELIMITED BY SIZE
008630                INTO RF-REPORT-LINE.
008640            WRITE RF-REPORT-LINE.
008650        8000-EXIT.
008660            EXIT.
