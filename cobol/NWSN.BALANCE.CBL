000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     NET-WORTH-SNAPSHOT.
000120        AUTHOR.         R L MATHESON.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   04/02/1987.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  NET-WORTH-SNAPSHOT                                     *
000200*    *  MATCH-MERGES THE ACTIVE ACCOUNT MASTER AGAINST THE     *
000210*    *  HOLDINGS SNAPSHOT FILE, RESOLVES EACH ACCOUNT'S OWN    *
000220*    *  LATEST AS-OF DATE, AND POSTS ONE IDEMPOTENT NET-WORTH  *
000230*    *  SNAPSHOT ROW PER RUN DATE.  PRINTS THE NET WORTH        *
000240*    *  SECTION OF THE DAILY REPORT.                           *
000250*    ***********************************************************
000260*
000270*    CHANGE LOG.
000280*    -----------------------------------------------------------
000290*    04/02/87  RLM  ORIGINAL CODING - TICKET FIN-0042.
000300*    04/02/87  RLM  ACTIVE-ACCOUNT FILTER AND ASSET BUCKETING.
000310*    04/09/87  RLM  LATEST-AS-OF MATCH MERGE AGAINST HOLDINGS.
000320*    12/14/88  JQP  SNAPSHOT TABLE MADE IDEMPOTENT PER DATE.
000330*    12/14/88  JQP  LIABILITIES FIXED AT ZERO PENDING LOAN FEED.
000340*    03/03/90  TCS  NET WORTH REPORT SECTION ADDED - FIN-0104.
000350*    05/19/93  WDH  ACCOUNTS WITH NO HOLDINGS NOW CONTRIBUTE ZERO.
000360*    01/11/94  WDH  SNAPSHOT TABLE SIZED TO 3660 ROWS (10 YEARS).
000370*    02/19/98  KDR  Y2K REMEDIATION - 8-DIGIT DATES THROUGHOUT.
000380*    03/02/99  KDR  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD.
000390*    11/02/03  BAF  CASH/INVESTMENT BUCKET SPLIT REVIEWED - FIN-0201.
000400*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000410*    -----------------------------------------------------------
000420*
000430        ENVIRONMENT DIVISION.
000440        CONFIGURATION SECTION.
000450        SPECIAL-NAMES.
000460            C01 IS TOP-OF-FORM.
000470        INPUT-OUTPUT SECTION.
000480        FILE-CONTROL.
000490            SELECT ACCOUNT-MASTER-FILE
000500                ASSIGN TO ACCOUNTS
000510                ORGANIZATION IS SEQUENTIAL
000520                FILE STATUS IS WS-ACCOUNTS-STATUS.
000530            SELECT HOLDINGS-FILE
000540                ASSIGN TO HOLDINGS
000550                ORGANIZATION IS SEQUENTIAL
000560                FILE STATUS IS WS-HOLDINGS-STATUS.
000570            SELECT SNAPSHOT-FILE
000580                ASSIGN TO SNAPSHOTS
000590                ORGANIZATION IS SEQUENTIAL
000600                FILE STATUS IS WS-SNAPSHOT-STATUS.
000610            SELECT REPORT-FILE
000620                ASSIGN TO RPTFILE
000630                ORGANIZATION IS LINE SEQUENTIAL
000640                FILE STATUS IS WS-RPTFILE-STATUS.
000650        DATA DIVISION.
000660        FILE SECTION.
000670*
000680*    ACCOUNT MASTER - SORTED BY ACCT-ID.
000690*
000700        FD  ACCOUNT-MASTER-FILE
000710            LABEL RECORDS ARE STANDARD
000720            RECORD CONTAINS 100 CHARACTERS.
000730        01  AM-ACCOUNT-RECORD.
000740            05  AM-ACCT-ID                 PIC X(20).
000750            05  AM-ACCT-NAME               PIC X(30).
000760            05  AM-ACCT-TYPE               PIC X(12).
000770                88  AM-TYPE-INVESTMENT        VALUE 'investment'.
000780                88  AM-TYPE-DEPOSITORY        VALUE 'depository'.
000790                88  AM-TYPE-CREDIT            VALUE 'credit'.
000800            05  AM-ACCT-SUBTYPE            PIC X(12).
000810            05  AM-ACCT-INSTITUTION        PIC X(20).
000820            05  AM-ACCT-ACTIVE             PIC X(1).
000830                88  AM-ACCT-IS-ACTIVE         VALUE 'Y'.
000840                88  AM-ACCT-IS-INACTIVE       VALUE 'N'.
000850            05  FILLER                     PIC X(05).
000860*
000870*    HOLDINGS SNAPSHOT ROWS - SORTED BY ACCOUNT, AS-OF DATE.
000880*
000890        FD  HOLDINGS-FILE
000900            LABEL RECORDS ARE STANDARD
000910            RECORD CONTAINS 153 CHARACTERS.
000920        01  HL-HOLDING-RECORD.
000930            05  HL-ACCT-ID                 PIC X(20).
000940            05  HL-SECURITY-ID             PIC X(20).
000950            05  HL-TICKER                  PIC X(8).
000960            05  HL-NAME                    PIC X(30).
000970            05  HL-SEC-TYPE                PIC X(12).
000980            05  HL-QUANTITY                PIC S9(10)V9(4).
000990            05  HL-PRICE                   PIC S9(10)V9(4).
001000            05  HL-VALUE                   PIC S9(11)V99.
001010            05  HL-COST-BASIS              PIC S9(11)V99.
001020            05  HL-AS-OF-DATE.
001030                10  HL-AS-OF-CCYY          PIC 9(4).
001040                10  HL-AS-OF-MM            PIC 9(2).
001050                10  HL-AS-OF-DD            PIC 9(2).
001060            05  FILLER                     PIC X(01).
001070        01  HL-AS-OF-DATE-VIEW REDEFINES HL-HOLDING-RECORD.
001080            05  FILLER                     PIC X(144).
001090            05  HL-AS-OF-DATE-NUM          PIC 9(8).
001100            05  FILLER                     PIC X(01).
001110*
001120*    NET-WORTH SNAPSHOT - ONE ROW PER DATE, KEY IS NWS-DATE.
001130*
001140        FD  SNAPSHOT-FILE
001150            LABEL RECORDS ARE STANDARD
001160            RECORD CONTAINS 78 CHARACTERS.
001170        01  SN-SNAPSHOT-RECORD.
001180            05  SN-DATE                    PIC 9(8).
001190            05  SN-TOTAL-ASSETS            PIC S9(11)V99.
001200            05  SN-TOTAL-LIABS             PIC S9(11)V99.
001210            05  SN-NET-WORTH               PIC S9(11)V99.
001220            05  SN-INVEST-VALUE            PIC S9(11)V99.
001230            05  SN-CASH-VALUE              PIC S9(11)V99.
001240            05  SN-ACCT-COUNT              PIC 9(4).
001250            05  FILLER                     PIC X(01).
001260        01  SN-SNAPSHOT-TRAILER REDEFINES SN-SNAPSHOT-RECORD.
001270            05  ST-TOTAL-ROWS-WRITTEN      PIC 9(8).
001280            05  FILLER                     PIC X(70).
001290*
001300        FD  REPORT-FILE
001310            LABEL RECORDS ARE OMITTED
001320            RECORD CONTAINS 132 CHARACTERS.
001330        01  RF-REPORT-LINE                PIC X(132).
001340        WORKING-STORAGE SECTION.
001350            77  WS-ACCOUNTS-STATUS         PIC XX VALUE '00'.
001360            77  WS-HOLDINGS-STATUS         PIC XX VALUE '00'.
001370            77  WS-SNAPSHOT-STATUS         PIC XX VALUE '00'.
001380            77  WS-RPTFILE-STATUS          PIC XX VALUE '00'.
001390            77  WS-ACCOUNTS-EOF-SW         PIC X(3) VALUE 'NO '.
001400                88  WS-ACCOUNTS-EOF           VALUE 'YES'.
001410            77  WS-HOLDINGS-EOF-SW         PIC X(3) VALUE 'NO '.
001420                88  WS-HOLDINGS-EOF           VALUE 'YES'.
001430            77  WS-SNAPSHOT-EOF-SW         PIC X(3) VALUE 'NO '.
001440                88  WS-SNAPSHOT-EOF           VALUE 'YES'.
001450            77  WS-SNAPSHOT-EXISTS-SW      PIC X(3) VALUE 'NO '.
001460                88  WS-SNAPSHOT-EXISTS        VALUE 'YES'.
001470        01  WS-RUN-DATE-AREA.
001480            05  WS-RUN-DATE-8              PIC 9(8).
001490        01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-AREA.
001500            05  WS-RUN-DATE-CCYY           PIC 9(4).
001510            05  WS-RUN-DATE-MM             PIC 9(2).
001520            05  WS-RUN-DATE-DD             PIC 9(2).
001530            77  WS-ACCOUNT-VALUE           PIC S9(11)V99 VALUE ZERO.
001540            77  WS-BEST-DATE               PIC 9(8) COMP VALUE ZERO.
001550            77  WS-BEST-SUM                PIC S9(11)V99 VALUE ZERO.
001560            77  WS-CUR-DATE                PIC 9(8) COMP VALUE ZERO.
001570            77  WS-CUR-DATE-SUM            PIC S9(11)V99 VALUE ZERO.
001580            77  WS-TOTAL-ASSETS            PIC S9(11)V99 VALUE ZERO.
001590            77  WS-TOTAL-LIABS             PIC S9(11)V99 VALUE ZERO.
001600            77  WS-NET-WORTH               PIC S9(11)V99 VALUE ZERO.
001610            77  WS-INVEST-VALUE            PIC S9(11)V99 VALUE ZERO.
001620            77  WS-CASH-VALUE              PIC S9(11)V99 VALUE ZERO.
001630            77  WS-ACCT-COUNT              PIC 9(4) COMP VALUE ZERO.
001640*
001650*    IN-MEMORY SNAPSHOT TABLE - IDEMPOTENT KEYED LOOKUP, NO
001660*    INDEXED FILE.  12/14/88 JQP.  RESIZED 01/11/94 WDH.
001670*
001680        01  WS-SNAPSHOT-TABLE.
001690            05  WS-SNAPSHOT-ENTRY OCCURS 3660 TIMES
001700                    INDEXED BY WS-SNAP-IX.
001710                10  WS-SNAP-DATE           PIC 9(8).
001720        77  WS-SNAPSHOT-TABLE-COUNT        PIC 9(4) COMP VALUE ZERO.
001730        77  WS-SNAP-SEARCH-IX              PIC 9(4) COMP VALUE ZERO.
001740*
001750*    EDITED REPORT FIELDS.
001760*
001770        77  WS-MONEY-EDIT                  PIC $Z,ZZZ,ZZZ,ZZ9.99-.
001780        PROCEDURE DIVISION.
001790*
001800*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
001810*    STEP.
001820*    WORKS WITH WS-ACCOUNTS-EOF.
001830        0000-MAINLINE-PARA.
001840*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
001850*    THE RUN.
001860            PERFORM 0100-INITIALIZATION-PARA.
001870*    HANDS OFF TO 1000-PROCESS-ACCOUNTS-PARA FOR THIS STEP.
001880            PERFORM 1000-PROCESS-ACCOUNTS-PARA
001890                UNTIL WS-ACCOUNTS-EOF.
001900*    DRIVES THE 3000-POST-SNAPSHOT-PARA THROUGH 3000-EXIT
001910*    RANGE FOR THIS RECORD.
001920            PERFORM 3000-POST-SNAPSHOT-PARA THRU 3000-EXIT.
001930*    CALLS 6000-PRINT-NET-WORTH-RPT-PARA TO HANDLE THIS PART
001940*    OF THE RUN.
001950            PERFORM 6000-PRINT-NET-WORTH-RPT-PARA.
001960*    HANDS OFF TO 0900-TERMINATION-PARA FOR THIS STEP.
001970            PERFORM 0900-TERMINATION-PARA.
001980            STOP RUN.
001990*
002000*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
002010*    STARTING VALUES.
002020*    WORKS WITH WS-RUN-DATE-8, DATE, YYYYMMDD,
002030*    ACCOUNT-MASTER-FILE.
002040        0100-INITIALIZATION-PARA.
002050            ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
002060            OPEN INPUT ACCOUNT-MASTER-FILE
002070                       HOLDINGS-FILE
002080                 EXTEND REPORT-FILE.
002090*    PERFORMS THE 0110-LOAD-SNAPSHOT-TABLE-PARA/0110-EXIT
002100*    RANGE TO HANDLE THIS CASE.
002110            PERFORM 0110-LOAD-SNAPSHOT-TABLE-PARA THRU 0110-EXIT.
002120*    HANDS OFF TO 1900-READ-ACCOUNT-PARA FOR THIS STEP.
002130            PERFORM 1900-READ-ACCOUNT-PARA.
002140*    INVOKES 1950-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
002150*    THE LOGIC.
002160            PERFORM 1950-READ-HOLDING-PARA.
002170        0100-EXIT.
002180            EXIT.
002190*
002200*    THIS STEP BRINGS A TABLE OR WORK AREA INTO STORAGE
002210*    BEFORE USE.
002220*    WORKS WITH SNAPSHOT-FILE, WS-SNAPSHOT-STATUS,
002230*    WS-SNAPSHOT-EOF.
002240*
002250*    0110-LOAD-SNAPSHOT-TABLE-PARA - READS THE SNAPSHOT FILE ONCE
002260*    TO BUILD THE IN-MEMORY KEY TABLE USED FOR IDEMPOTENT POSTING.
002270*
002280        0110-LOAD-SNAPSHOT-TABLE-PARA.
002290            OPEN INPUT SNAPSHOT-FILE.
002300*    CHECKS THE CURRENT SETTING OF WS-SNAPSHOT-STATUS BEFORE
002310*    BRANCHING.
002320            IF WS-SNAPSHOT-STATUS = '35'
002330                GO TO 0110-EXIT.
002340*    INVOKES 0120-READ-SNAPSHOT-PARA TO CARRY OUT ITS STEP OF
002350*    THE LOGIC.
002360            PERFORM 0120-READ-SNAPSHOT-PARA.
002370*    HANDS OFF TO 0130-STORE-ONE-SNAPSHOT-PARA FOR THIS STEP.
002380            PERFORM 0130-STORE-ONE-SNAPSHOT-PARA
002390                UNTIL WS-SNAPSHOT-EOF.
002400            CLOSE SNAPSHOT-FILE.
002410        0110-EXIT.
002420            EXIT.
002430*
002440*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
002450*    WORKS WITH SNAPSHOT-FILE, END, WS-SNAPSHOT-EOF, END-READ.
002460        0120-READ-SNAPSHOT-PARA.
002470            READ SNAPSHOT-FILE
002480                AT END
002490                    SET WS-SNAPSHOT-EOF TO TRUE
002500            END-READ.
002510        0120-EXIT.
002520            EXIT.
002530*
002540*    THIS STEP TAKES A POINT-IN-TIME PICTURE OF THE ACCOUNT
002550*    POSITION.
002560*    WORKS WITH WS-SNAPSHOT-TABLE-COUNT, WS-SNAP-IX, SN-DATE,
002570*    WS-SNAP-DATE.
002580        0130-STORE-ONE-SNAPSHOT-PARA.
002590*    ROLLS 1 INTO WS-SNAPSHOT-TABLE-COUNT.
002600            ADD 1 TO WS-SNAPSHOT-TABLE-COUNT.
002610            SET WS-SNAP-IX TO WS-SNAPSHOT-TABLE-COUNT.
002620*    TRANSFERS SN-DATE TO WS-SNAP-DATE AND WS-SNAP-IX FOR USE
002630*    FURTHER DOWN.
002640            MOVE SN-DATE TO WS-SNAP-DATE (WS-SNAP-IX).
002650*    HANDS OFF TO 0120-READ-SNAPSHOT-PARA FOR THIS STEP.
002660            PERFORM 0120-READ-SNAPSHOT-PARA.
002670        0130-EXIT.
002680            EXIT.
002690*
002700*    THIS STEP CLOSES OUT THE FILES USED BY THIS STEP.
002710*    WORKS WITH ACCOUNT-MASTER-FILE, HOLDINGS-FILE,
002720*    REPORT-FILE.
002730        0900-TERMINATION-PARA.
002740            CLOSE ACCOUNT-MASTER-FILE HOLDINGS-FILE REPORT-FILE.
002750        0900-EXIT.
002760            EXIT.
002770*
002780*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
002790*    WORKS WITH ACCOUNT-MASTER-FILE, END, WS-ACCOUNTS-EOF,
002800*    END-READ.
002810        1900-READ-ACCOUNT-PARA.
002820            READ ACCOUNT-MASTER-FILE
002830                AT END
002840                    SET WS-ACCOUNTS-EOF TO TRUE
002850            END-READ.
002860        1900-EXIT.
002870            EXIT.
002880*
002890*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
002900*    WORKS WITH HOLDINGS-FILE, END, WS-HOLDINGS-EOF, END-READ.
002910        1950-READ-HOLDING-PARA.
002920            READ HOLDINGS-FILE
002930                AT END
002940                    SET WS-HOLDINGS-EOF TO TRUE
002950            END-READ.
002960        1950-EXIT.
002970            EXIT.
002980*
002990*    THIS STEP DRIVES THE MAIN LOGIC FOR ONE INPUT RECORD.
003000*    WORKS WITH AM-ACCT-IS-ACTIVE.
003010*
003020*    1000-PROCESS-ACCOUNTS-PARA - ONE ITERATION PER ACCOUNT-MASTER
003030*    ROW.  HOLDINGS-FILE IS CONSUMED IN LOCK STEP (MATCH MERGE),
003040*    WHETHER OR NOT THE ACCOUNT IS ACTIVE, SO THE TWO FILES STAY
003050*    IN SYNC ON ACCT-ID.
003060*
003070        1000-PROCESS-ACCOUNTS-PARA.
003080*    BRANCHES ON WHETHER AM-ACCT-IS-ACTIVE IS SET BEFORE THE
003090*    STEPS BELOW RUN.
003100            IF AM-ACCT-IS-ACTIVE
003110*    HANDS OFF TO 2000-SUM-ACCOUNT-HOLDINGS-PARA FOR THIS
003120*    STEP.
003130                PERFORM 2000-SUM-ACCOUNT-HOLDINGS-PARA
003140*    INVOKES 2900-BUCKET-VALUE-PARA TO CARRY OUT ITS STEP OF
003150*    THE LOGIC.
003160                PERFORM 2900-BUCKET-VALUE-PARA
003170            ELSE
003180*    INVOKES 2000-SUM-ACCOUNT-HOLDINGS-PARA TO CARRY OUT ITS
003190*    STEP OF THE LOGIC.
003200                PERFORM 2000-SUM-ACCOUNT-HOLDINGS-PARA.
003210*    HANDS OFF TO 1900-READ-ACCOUNT-PARA FOR THIS STEP.
003220            PERFORM 1900-READ-ACCOUNT-PARA.
003230        1000-EXIT.
003240            EXIT.
003250*
003260*    THIS STEP ADDS THE DETAIL AMOUNT INTO ITS RUNNING TOTAL.
003270*    WORKS WITH WS-ACCOUNT-VALUE, WS-BEST-DATE, WS-BEST-SUM,
003280*    WS-CUR-DATE.
003290*
003300*    2000-SUM-ACCOUNT-HOLDINGS-PARA RESOLVES THIS ACCOUNT'S OWN
003310*    LATEST AS-OF DATE NOT LATER THAN THE RUN DATE, SUMMING
003320*    HL-VALUE OVER THAT ONE DATE'S ROWS ONLY.  05/19/93 WDH -
003330*    NO MATCHING HOLDINGS LEAVES WS-ACCOUNT-VALUE AT ZERO.
003340*
003350        2000-SUM-ACCOUNT-HOLDINGS-PARA.
003360*    SETS WS-ACCOUNT-VALUE AND WS-BEST-DATE AND WS-BEST-SUM
003370*    AND WS-CUR-DATE AND WS-CUR-DATE-SUM TO ZERO.
003380            MOVE ZERO TO WS-ACCOUNT-VALUE WS-BEST-DATE WS-BEST-SUM
003390                         WS-CUR-DATE WS-CUR-DATE-SUM.
003400*    INVOKES 2010-CONSUME-ONE-HOLDING-PARA TO CARRY OUT ITS
003410*    STEP OF THE LOGIC.
003420            PERFORM 2010-CONSUME-ONE-HOLDING-PARA
003430                UNTIL WS-HOLDINGS-EOF
003440                OR HL-ACCT-ID NOT = AM-ACCT-ID.
003450*    INVOKES 2050-FINALIZE-DATE-GROUP-PARA TO CARRY OUT ITS
003460*    STEP OF THE LOGIC.
003470            PERFORM 2050-FINALIZE-DATE-GROUP-PARA.
003480*    PLACES WS-BEST-SUM INTO WS-ACCOUNT-VALUE.
003490            MOVE WS-BEST-SUM TO WS-ACCOUNT-VALUE.
003500        2000-EXIT.
003510            EXIT.
003520*
003530*    THIS STEP TAKES THE NEXT ITEM OFF THE TABLE AND FOLDS IT
003540*    INTO THE TOTAL.
003550*    WORKS WITH HL-AS-OF-DATE-NUM, WS-CUR-DATE,
003560*    WS-CUR-DATE-SUM, HL-VALUE.
003570        2010-CONSUME-ONE-HOLDING-PARA.
003580*    COMPARES HL-AS-OF-DATE-NUM WITH WS-CUR-DATE TO DECIDE
003590*    WHICH PATH THIS RECORD TAKES.
003600            IF HL-AS-OF-DATE-NUM NOT = WS-CUR-DATE
003610*    HANDS OFF TO 2050-FINALIZE-DATE-GROUP-PARA FOR THIS STEP.
003620                PERFORM 2050-FINALIZE-DATE-GROUP-PARA
003630*    COPIES HL-AS-OF-DATE-NUM INTO WS-CUR-DATE AND
003640*    WS-CUR-DATE-SUM.
003650                MOVE HL-AS-OF-DATE-NUM TO WS-CUR-DATE
003660*    SETS WS-CUR-DATE-SUM TO ZERO.
003670                MOVE ZERO TO WS-CUR-DATE-SUM.
003680*    ROLLS HL-VALUE INTO WS-CUR-DATE-SUM.
003690            ADD HL-VALUE TO WS-CUR-DATE-SUM.
003700*    INVOKES 1950-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
003710*    THE LOGIC.
003720            PERFORM 1950-READ-HOLDING-PARA.
003730        2010-EXIT.
003740            EXIT.
003750*
003760*    THIS STEP TESTS THE INDICATED CONDITION AND BRANCHES
003770*    ACCORDINGLY.
003780*    WORKS WITH WS-CUR-DATE, WS-RUN-DATE-8, WS-BEST-DATE,
003790*    WS-CUR-DATE-SUM.
003800        2050-FINALIZE-DATE-GROUP-PARA.
003810*    CHECKS WS-CUR-DATE AGAINST ZERO BEFORE BRANCHING FURTHER.
003820            IF WS-CUR-DATE > ZERO
003830                    AND WS-CUR-DATE NOT > WS-RUN-DATE-8
003840                    AND WS-CUR-DATE > WS-BEST-DATE
003850*    CARRIES WS-CUR-DATE FORWARD INTO WS-BEST-DATE AND
003860*    WS-CUR-DATE-SUM AND WS-BEST-SUM.
003870                MOVE WS-CUR-DATE TO WS-BEST-DATE
003880*    PLACES WS-CUR-DATE-SUM INTO WS-BEST-SUM.
003890                MOVE WS-CUR-DATE-SUM TO WS-BEST-SUM.
003900        2050-EXIT.
003910            EXIT.
003920*
003930*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
003940*    WORKS WITH WS-ACCT-COUNT, WS-ACCOUNT-VALUE,
003950*    WS-TOTAL-ASSETS, AM-TYPE-INVESTMENT.
003960*
003970*    2900-BUCKET-VALUE-PARA - ADDS THIS ACTIVE ACCOUNT'S VALUE TO
003980*    TOTAL ASSETS AND TO THE INVESTMENT OR CASH BUCKET.  11/02/03
003990*    BAF - CREDIT-TYPE ACCOUNTS ADD TO ASSETS ONLY, NO BUCKET.
004000*
004010        2900-BUCKET-VALUE-PARA.
004020*    ADDS 1 INTO THE RUNNING TOTAL WS-ACCT-COUNT.
004030            ADD 1 TO WS-ACCT-COUNT.
004040*    FOLDS WS-ACCOUNT-VALUE INTO THE ACCUMULATED
004050*    WS-TOTAL-ASSETS.
004060            ADD WS-ACCOUNT-VALUE TO WS-TOTAL-ASSETS.
004070*    TESTS AM-TYPE-INVESTMENT TO DECIDE WHICH PATH THIS
004080*    RECORD TAKES.
004090            IF AM-TYPE-INVESTMENT
004100*    FOLDS WS-ACCOUNT-VALUE INTO THE ACCUMULATED
004110*    WS-INVEST-VALUE.
004120                ADD WS-ACCOUNT-VALUE TO WS-INVEST-VALUE.
004130*    CHECKS THE CURRENT SETTING OF AM-TYPE-DEPOSITORY BEFORE
004140*    BRANCHING.
004150            IF AM-TYPE-DEPOSITORY
004160*    ROLLS WS-ACCOUNT-VALUE INTO WS-CASH-VALUE.
004170                ADD WS-ACCOUNT-VALUE TO WS-CASH-VALUE.
004180        2900-EXIT.
004190            EXIT.
004200*
004210*    THIS STEP WRITES THE COMPLETED ENTRY TO ITS OUTPUT AREA.
004220*    WORKS WITH WS-NET-WORTH, WS-TOTAL-ASSETS,
004230*    WS-TOTAL-LIABS, WS-SNAPSHOT-EXISTS-SW.
004240*
004250*    3000-POST-SNAPSHOT-PARA - IDEMPOTENT: IF THE RUN DATE IS
004260*    ALREADY IN THE SNAPSHOT TABLE THE EXISTING ROW STANDS.
004270*
004280        3000-POST-SNAPSHOT-PARA.
004290*    DERIVES WS-NET-WORTH FROM WS-TOTAL-ASSETS,
004300*    WS-TOTAL-LIABS.
004310            COMPUTE WS-NET-WORTH = WS-TOTAL-ASSETS - WS-TOTAL-LIABS.
004320*    SETS WS-SNAPSHOT-EXISTS-SW TO 'NO '.
004330            MOVE 'NO ' TO WS-SNAPSHOT-EXISTS-SW.
004340*    INVOKES 3010-SEARCH-ONE-DATE-PARA TO CARRY OUT ITS STEP
004350*    OF THE LOGIC.
004360            PERFORM 3010-SEARCH-ONE-DATE-PARA
004370                VARYING WS-SNAP-SEARCH-IX FROM 1 BY 1
004380                UNTIL WS-SNAP-SEARCH-IX > WS-SNAPSHOT-TABLE-COUNT
004390                OR WS-SNAPSHOT-EXISTS.
004400*    BRANCHES ON WHETHER WS-SNAPSHOT-EXISTS IS SET BEFORE THE
004410*    STEPS BELOW RUN.
004420            IF WS-SNAPSHOT-EXISTS
004430                GO TO 3000-EXIT.
004440            OPEN EXTEND SNAPSHOT-FILE.
004450*    TRANSFERS WS-RUN-DATE-8 TO SN-DATE FOR USE FURTHER DOWN.
004460            MOVE WS-RUN-DATE-8    TO SN-DATE.
004470*    COPIES WS-TOTAL-ASSETS INTO SN-TOTAL-ASSETS.
004480            MOVE WS-TOTAL-ASSETS  TO SN-TOTAL-ASSETS.
004490*    CARRIES WS-TOTAL-LIABS FORWARD INTO SN-TOTAL-LIABS.
004500            MOVE WS-TOTAL-LIABS   TO SN-TOTAL-LIABS.
004510*    PLACES WS-NET-WORTH INTO SN-NET-WORTH.
004520            MOVE WS-NET-WORTH     TO SN-NET-WORTH.
004530*    COPIES WS-INVEST-VALUE INTO SN-INVEST-VALUE.
004540            MOVE WS-INVEST-VALUE  TO SN-INVEST-VALUE.
004550*    TRANSFERS WS-CASH-VALUE TO SN-CASH-VALUE FOR USE FURTHER
004560*    DOWN.
004570            MOVE WS-CASH-VALUE    TO SN-CASH-VALUE.
004580*    COPIES WS-ACCT-COUNT INTO SN-ACCT-COUNT.
004590            MOVE WS-ACCT-COUNT    TO SN-ACCT-COUNT.
004600            WRITE SN-SNAPSHOT-RECORD.
004610            CLOSE SNAPSHOT-FILE.
004620        3000-EXIT.
004630            EXIT.
004640*
004650*    THIS STEP TESTS THE INDICATED CONDITION AND BRANCHES
004660*    ACCORDINGLY.
004670*    WORKS WITH WS-SNAP-DATE, WS-SNAP-SEARCH-IX,
004680*    WS-RUN-DATE-8, WS-SNAPSHOT-EXISTS.
004690        3010-SEARCH-ONE-DATE-PARA.
004700*    CHECKS WS-SNAP-DATE AGAINST WS-RUN-DATE-8 BEFORE
004710*    BRANCHING FURTHER.
004720            IF WS-SNAP-DATE (WS-SNAP-SEARCH-IX) = WS-RUN-DATE-8
004730                SET WS-SNAPSHOT-EXISTS TO TRUE.
004740        3010-EXIT.
004750            EXIT.
004760*
004770*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
004780*    WORKS WITH RF-REPORT-LINE, NET, WORTH, WS-RUN-DATE-CCYY.
004790*
004800*    6000-PRINT-NET-WORTH-RPT-PARA - REPORT 1 OF SPEC.
004810*
004820        6000-PRINT-NET-WORTH-RPT-PARA.
004830*    SETS RF-REPORT-LINE TO SPACES.
004840            MOVE SPACES TO RF-REPORT-LINE.
004850*    SETS RF-REPORT-LINE TO 'NET WORTH'.
004860            MOVE 'NET WORTH' TO RF-REPORT-LINE (1:9).
004870            WRITE RF-REPORT-LINE.
004880*    SETS RF-REPORT-LINE TO SPACES.
004890            MOVE SPACES TO RF-REPORT-LINE.
004900            STRING 'AS OF ' WS-RUN-DATE-CCYY '-' WS-RUN-DATE-MM
004910                    '-' WS-RUN-DATE-DD
004920                DELIMITED BY SIZE INTO RF-REPORT-LINE.
004930            WRITE RF-REPORT-LINE.
004940*    TRANSFERS WS-TOTAL-ASSETS TO WS-MONEY-EDIT FOR USE
004950*    FURTHER DOWN.
004960            MOVE WS-TOTAL-ASSETS TO WS-MONEY-EDIT.
004970*    SETS RF-REPORT-LINE TO SPACES.
004980            MOVE SPACES TO RF-REPORT-LINE.
004990            STRING 'TOTAL ASSETS' DELIMITED BY SIZE
005000                    WS-MONEY-EDIT DELIMITED BY SIZE
005010                INTO RF-REPORT-LINE.
005020            WRITE RF-REPORT-LINE.
005030*    CARRIES WS-TOTAL-LIABS FORWARD INTO WS-MONEY-EDIT.
005040            MOVE WS-TOTAL-LIABS TO WS-MONEY-EDIT.
005050*    SETS RF-REPORT-LINE TO SPACES.
005060            MOVE SPACES TO RF-REPORT-LINE.
005070            STRING 'TOTAL LIABILITIES' DELIMITED BY SIZE
005080                    WS-MONEY-EDIT DELIMITED BY SIZE
005090                INTO RF-REPORT-LINE.
005100            WRITE RF-REPORT-LINE.
005110*    PLACES WS-NET-WORTH INTO WS-MONEY-EDIT.
005120            MOVE WS-NET-WORTH TO WS-MONEY-EDIT.
005130*    SETS RF-REPORT-LINE TO SPACES.
005140            MOVE SPACES TO RF-REPORT-LINE.
005150            STRING 'NET WORTH' DELIMITED BY SIZE
005160                    WS-MONEY-EDIT DELIMITED BY SIZE
005170                INTO RF-REPORT-LINE.
005180            WRITE RF-REPORT-LINE.
005190*    TRANSFERS WS-INVEST-VALUE TO WS-MONEY-EDIT FOR USE
005200*    FURTHER DOWN.
005210            MOVE WS-INVEST-VALUE TO WS-MONEY-EDIT.
005220*    SETS RF-REPORT-LINE TO SPACES.
005230            MOVE SPACES TO RF-REPORT-LINE.
005240            STRING 'INVESTMENT VALUE' DELIMITED BY SIZE
005250                    WS-MONEY-EDIT DELIMITED BY SIZE
005260                INTO RF-REPORT-LINE.
005270            WRITE RF-REPORT-LINE.
005280*    TRANSFERS WS-CASH-VALUE TO WS-MONEY-EDIT FOR USE FURTHER
005290*    DOWN.
005300            MOVE WS-CASH-VALUE TO WS-MONEY-EDIT.
005310*    SETS RF-REPORT-LINE TO SPACES.
005320            MOVE SPACES TO RF-REPORT-LINE.
005330            STRING 'CASH VALUE' DELIMITED BY SIZE
005340                    WS-MONEY-EDIT DELIMITED BY SIZE
005350                INTO RF-REPORT-LINE.
005360            WRITE RF-REPORT-LINE.
005370        6000-EXIT.
005380            EXIT.
