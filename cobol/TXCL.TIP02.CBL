000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     TRANSACTION-CLASSIFIER.
000120        AUTHOR.         R L MATHESON.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   03/14/1987.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  TRANSACTION-CLASSIFIER                                 *
000200*    *  CLASSIFIES RAW BANKING/INVESTMENT TRANSACTIONS AGAINST *
000210*    *  THE HOUSEHOLD RULE SET (INCOME, DEPOSIT, EXPENSE,      *
000220*    *  PAYSTUB) AND WRITES THE CLASSIFIED OUTPUT FILE USED    *
000230*    *  BY ALL DOWNSTREAM ANALYZERS.                           *
000240*    ***********************************************************
000250*
000260*    CHANGE LOG.
000270*    -----------------------------------------------------------
000280*    03/14/87  RLM  ORIGINAL CODING - TICKET FIN-0041.
000290*    03/14/87  RLM  BANKING EXPENSE/INCOME SPLIT PER RULE 1.
000300*    06/02/87  RLM  ADDED INVESTMENT INCOME RULE 2 (DIV/INT/DIST).
000310*    06/09/87  RLM  ADDED INVESTMENT FEE RULE 3.
000320*    11/30/88  JQP  ADDED PLAIN DEPOSIT/TRANSFER RULE 4 - FIN-0077.
000330*    11/30/88  JQP  FALLBACK PAYSTUB SNIFF ADDED - RULE 5.
000340*    02/17/89  JQP  DETAILED CATEGORY OVERRIDE BEFORE PRIMARY MAP.
000350*    07/05/90  TCS  RUN SUMMARY COUNTERS ADDED - FIN-0103.
000360*    04/22/91  TCS  CORRECTED GAS_STATIONS DETAIL OVERRIDE ORDER.
000370*    09/09/92  WDH  RENT/UTILITIES COLLAPSED TO BILLS CATEGORY.
000380*    01/11/94  WDH  BLANK PRIMARY CATEGORY LEFT UNMAPPED - FIN-0140.
000390*    08/30/95  WDH  UNMAPPED PRIMARY CATEGORY LOWERCASED ON OUTPUT.
000400*    02/19/98  KDR  Y2K REMEDIATION - TXN-DATE CENTURY WINDOW SET.
000410*    03/02/99  KDR  Y2K SIGN-OFF - NO FURTHER 2-DIGIT YEAR FIELDS.
000420*    10/04/01  BAF  MERCHANT-DRIVEN CATEGORY REVIEW - FIN-0198.
000430*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000440*    -----------------------------------------------------------
000450*
000460        ENVIRONMENT DIVISION.
000470        CONFIGURATION SECTION.
000480        SPECIAL-NAMES.
000490            C01 IS TOP-OF-FORM.
000500        INPUT-OUTPUT SECTION.
000510        FILE-CONTROL.
000520            SELECT TRANSACTION-RAW-FILE
000530                ASSIGN TO TRANSRAW
000540                ORGANIZATION IS SEQUENTIAL
000550                FILE STATUS IS WS-TRANSRAW-STATUS.
000560            SELECT TRANSACTION-OUT-FILE
000570                ASSIGN TO TRANSOUT
000580                ORGANIZATION IS SEQUENTIAL
000590                FILE STATUS IS WS-TRANSOUT-STATUS.
000600            SELECT REPORT-FILE
000610                ASSIGN TO RPTFILE
000620                ORGANIZATION IS LINE SEQUENTIAL
000630                FILE STATUS IS WS-RPTFILE-STATUS.
000640        DATA DIVISION.
000650        FILE SECTION.
000660*
000670*    RAW TRANSACTION INPUT - SORTED BY ACCOUNT, DATE BY PRIOR STEP.
000680*
000690        FD  TRANSACTION-RAW-FILE
000700            LABEL RECORDS ARE STANDARD
000710            RECORD CONTAINS 247 CHARACTERS.
000720        01  TR-RAW-RECORD.
000730            05  TR-TXN-ID                  PIC X(20).
000740            05  TR-TXN-ACCT-ID             PIC X(20).
000750            05  TR-TXN-DATE.
000760                10  TR-TXN-DATE-CC         PIC 9(2).
000770                10  TR-TXN-DATE-YY         PIC 9(2).
000780                10  TR-TXN-DATE-MM         PIC 9(2).
000790                10  TR-TXN-DATE-DD         PIC 9(2).
000800            05  TR-TXN-TIME                PIC 9(4).
000810            05  TR-TXN-NAME                PIC X(40).
000820            05  TR-TXN-AMOUNT              PIC S9(11)V99.
000830            05  TR-TXN-TYPE                PIC X(12).
000840                88  TR-TYPE-EXPENSE           VALUE 'expense'.
000850                88  TR-TYPE-INCOME            VALUE 'income'.
000860                88  TR-TYPE-BUY               VALUE 'buy'.
000870                88  TR-TYPE-SELL              VALUE 'sell'.
000880                88  TR-TYPE-DIVIDEND          VALUE 'dividend'.
000890                88  TR-TYPE-INTEREST          VALUE 'interest'.
000900                88  TR-TYPE-DISTRIBUTION      VALUE 'distribution'.
000910                88  TR-TYPE-FEE               VALUE 'fee'.
000920                88  TR-TYPE-DEPOSIT           VALUE 'deposit'.
000930                88  TR-TYPE-TRANSFER          VALUE 'transfer'.
000940                88  TR-TYPE-CASH              VALUE 'cash'.
000950            05  TR-TXN-SUBTYPE             PIC X(24).
000960                88  TR-SUB-DIVIDEND           VALUE 'dividend'.
000970                88  TR-SUB-INTEREST           VALUE 'interest'.
000980                88  TR-SUB-LT-CAP-GAIN
000990                        VALUE 'long_term_capital_gain'.
001000                88  TR-SUB-ST-CAP-GAIN
001010                        VALUE 'short_term_capital_gain'.
001020            05  TR-TXN-PRIMARY-CAT         PIC X(30).
001030            05  TR-TXN-DETAILED-CAT        PIC X(40).
001040            05  TR-TXN-MERCHANT            PIC X(30).
001050            05  TR-TXN-PENDING             PIC X(1).
001060                88  TR-PENDING-YES            VALUE 'Y'.
001070                88  TR-PENDING-NO             VALUE 'N'.
001080            05  FILLER                     PIC X(05).
001090*
001100*    CLASSIFIED TRANSACTION OUTPUT - INPUT LAYOUT PLUS RULE FLAGS.
001110*
001120        FD  TRANSACTION-OUT-FILE
001130            LABEL RECORDS ARE STANDARD
001140            RECORD CONTAINS 279 CHARACTERS.
001150        01  TO-OUT-RECORD.
001160            05  TO-TXN-ID                  PIC X(20).
001170            05  TO-TXN-ACCT-ID             PIC X(20).
001180            05  TO-TXN-DATE.
001190                10  TO-TXN-DATE-CC         PIC 9(2).
001200                10  TO-TXN-DATE-YY         PIC 9(2).
001210                10  TO-TXN-DATE-MM         PIC 9(2).
001220                10  TO-TXN-DATE-DD         PIC 9(2).
001230            05  TO-TXN-TIME                PIC 9(4).
001240            05  TO-TXN-NAME                PIC X(40).
001250            05  TO-TXN-AMOUNT              PIC S9(11)V99.
001260            05  TO-TXN-TYPE                PIC X(12).
001270            05  TO-TXN-SUBTYPE             PIC X(24).
001280            05  TO-TXN-PRIMARY-CAT         PIC X(30).
001290            05  TO-TXN-DETAILED-CAT        PIC X(40).
001300            05  TO-TXN-MERCHANT            PIC X(30).
001310            05  TO-TXN-PENDING             PIC X(1).
001320            05  TO-TXN-IS-INCOME           PIC X(1).
001330                88  TO-IS-INCOME              VALUE 'Y'.
001340            05  TO-TXN-IS-DEPOSIT          PIC X(1).
001350                88  TO-IS-DEPOSIT             VALUE 'Y'.
001360            05  TO-TXN-IS-EXPENSE          PIC X(1).
001370                88  TO-IS-EXPENSE             VALUE 'Y'.
001380            05  TO-TXN-IS-PAYSTUB          PIC X(1).
001390                88  TO-IS-PAYSTUB             VALUE 'Y'.
001400            05  TO-TXN-INCOME-TYPE         PIC X(12).
001410            05  TO-TXN-EXPENSE-CAT         PIC X(16).
001420            05  FILLER                     PIC X(05).
001430*
001440*    RUN-SUMMARY REPORT LINE - APPENDED TO SHARED RPTFILE.
001450*
001460        FD  REPORT-FILE
001470            LABEL RECORDS ARE OMITTED
001480            RECORD CONTAINS 132 CHARACTERS.
001490        01  RF-REPORT-LINE                PIC X(132).
001500        WORKING-STORAGE SECTION.
001510            77  WS-TRANSRAW-STATUS         PIC XX      VALUE '00'.
001520                88  WS-TRANSRAW-OK             VALUE '00'.
001530                88  WS-TRANSRAW-EOF            VALUE '10'.
001540            77  WS-TRANSOUT-STATUS         PIC XX      VALUE '00'.
001550            77  WS-RPTFILE-STATUS          PIC XX      VALUE '00'.
001560            77  WS-MORE-RECORDS-SW         PIC X(3)    VALUE 'YES'.
001570                88  WS-MORE-RECORDS           VALUE 'YES'.
001580                88  WS-NO-MORE-RECORDS         VALUE 'NO '.
001590            77  WS-CT-FOUND-SW             PIC X(3)    VALUE 'NO '.
001600                88  WS-CT-FOUND                VALUE 'YES'.
001610            77  WS-RECORDS-READ            PIC 9(7) COMP VALUE ZERO.
001620            77  WS-INCOME-COUNT            PIC 9(7) COMP VALUE ZERO.
001630            77  WS-DEPOSIT-COUNT           PIC 9(7) COMP VALUE ZERO.
001640            77  WS-EXPENSE-COUNT           PIC 9(7) COMP VALUE ZERO.
001650            77  WS-PAYSTUB-COUNT           PIC 9(7) COMP VALUE ZERO.
001660            77  WS-CT-FIELD                PIC X(40).
001670            77  WS-CT-FIELD-LEN            PIC 9(4) COMP.
001680            77  WS-CT-PATTERN              PIC X(20).
001690            77  WS-CT-PATTERN-LEN          PIC 9(4) COMP.
001700            77  WS-CT-POS                  PIC 9(4) COMP.
001710            77  WS-CT-LAST-POS             PIC 9(4) COMP.
001720            77  WS-CT-TAB-IX               PIC 9(4) COMP.
001730        77  WS-TXN-NAME-UC                 PIC X(40).
001740*
001750*    KEYWORD TABLES - LOADED BY VALUE, SEARCHED BY 5000-CONTAINS.
001760*
001770        01  WS-PAYSTUB-KEYWORDS-FULL.
001780            05  FILLER  PIC X(20) VALUE 'PAYROLL'.
001790            05  FILLER  PIC X(20) VALUE 'PAYCHECK'.
001800            05  FILLER  PIC X(20) VALUE 'SALARY'.
001810            05  FILLER  PIC X(20) VALUE 'WAGE'.
001820            05  FILLER  PIC X(20) VALUE 'PAY STUB'.
001830            05  FILLER  PIC X(20) VALUE 'DIRECT DEPOSIT'.
001840            05  FILLER  PIC X(20) VALUE 'DEPOSIT'.
001850        01  WS-PAYSTUB-KEYWORD-TAB REDEFINES
001860                    WS-PAYSTUB-KEYWORDS-FULL.
001870            05  WS-PAYSTUB-KEYWORD OCCURS 7 TIMES PIC X(20).
001880        01  WS-FALLBACK-KEYWORDS-FULL.
001890            05  FILLER  PIC X(20) VALUE 'PAYROLL'.
001900            05  FILLER  PIC X(20) VALUE 'PAYCHECK'.
001910            05  FILLER  PIC X(20) VALUE 'SALARY'.
001920            05  FILLER  PIC X(20) VALUE 'WAGE'.
001930            05  FILLER  PIC X(20) VALUE 'PAY STUB'.
001940            05  FILLER  PIC X(20) VALUE 'DIRECT DEPOSIT'.
001950        01  WS-FALLBACK-KEYWORD-TAB REDEFINES
001960                    WS-FALLBACK-KEYWORDS-FULL.
001970            05  WS-FALLBACK-KEYWORD OCCURS 6 TIMES PIC X(20).
001980*
001990*    PRIMARY-CATEGORY TO FRIENDLY-CATEGORY MAP TABLE.
002000*
002010        01  WS-PRIMARY-CAT-MAP-FULL.
002020            05  FILLER PIC X(30) VALUE 'FOOD_AND_DRINK'.
002030            05  FILLER PIC X(16) VALUE 'food'.
002040            05  FILLER PIC X(30) VALUE 'GENERAL_MERCHANDISE'.
002050            05  FILLER PIC X(16) VALUE 'shopping'.
002060            05  FILLER PIC X(30) VALUE 'GENERAL_SERVICES'.
002070            05  FILLER PIC X(16) VALUE 'services'.
002080            05  FILLER PIC X(30) VALUE 'GOVERNMENT_AND_NON_PROFIT'.
002090            05  FILLER PIC X(16) VALUE 'government'.
002100            05  FILLER PIC X(30) VALUE 'TRANSPORTATION'.
002110            05  FILLER PIC X(16) VALUE 'transportation'.
002120            05  FILLER PIC X(30) VALUE 'TRAVEL'.
002130            05  FILLER PIC X(16) VALUE 'travel'.
002140            05  FILLER PIC X(30) VALUE 'RENT_AND_UTILITIES'.
002150            05  FILLER PIC X(16) VALUE 'bills'.
002160            05  FILLER PIC X(30) VALUE 'PERSONAL_CARE'.
002170            05  FILLER PIC X(16) VALUE 'personal'.
002180            05  FILLER PIC X(30) VALUE 'ENTERTAINMENT'.
002190            05  FILLER PIC X(16) VALUE 'entertainment'.
002200            05  FILLER PIC X(30) VALUE 'GAS_STATIONS'.
002210            05  FILLER PIC X(16) VALUE 'gas'.
002220            05  FILLER PIC X(30) VALUE 'GROCERIES'.
002230            05  FILLER PIC X(16) VALUE 'groceries'.
002240        01  WS-PRIMARY-CAT-MAP REDEFINES WS-PRIMARY-CAT-MAP-FULL.
002250            05  WS-PRIMARY-CAT-ENTRY OCCURS 11 TIMES
002260                    INDEXED BY WS-PCM-IX.
002270                10  WS-PCM-PRIMARY         PIC X(30).
002280                10  WS-PCM-FRIENDLY        PIC X(16).
002290        01  WS-LOWER-UPPER-TABLE.
002300            05  WS-LOWER-CASE-CHARS   PIC X(26)
002310                    VALUE 'abcdefghijklmnopqrstuvwxyz'.
002320            05  WS-UPPER-CASE-CHARS   PIC X(26)
002330                    VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002340        PROCEDURE DIVISION.
002350*
002360*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
002370*    STEP.
002380*    WORKS WITH WS-NO-MORE-RECORDS.
002390        0000-MAINLINE-PARA.
002400*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
002410*    THE RUN.
002420            PERFORM 0100-INITIALIZATION-PARA.
002430*    CALLS 1000-PROCESS-TRANSACTIONS-PARA TO HANDLE THIS PART
002440*    OF THE RUN.
002450            PERFORM 1000-PROCESS-TRANSACTIONS-PARA
002460                UNTIL WS-NO-MORE-RECORDS.
002470*    HANDS OFF TO 8000-WRITE-RUN-SUMMARY-PARA FOR THIS STEP.
002480            PERFORM 8000-WRITE-RUN-SUMMARY-PARA.
002490*    INVOKES 0900-TERMINATION-PARA TO CARRY OUT ITS STEP OF
002500*    THE LOGIC.
002510            PERFORM 0900-TERMINATION-PARA.
002520            STOP RUN.
002530*
002540*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
002550*    STARTING VALUES.
002560*    WORKS WITH TRANSACTION-RAW-FILE, TRANSACTION-OUT-FILE,
002570*    REPORT-FILE.
002580        0100-INITIALIZATION-PARA.
002590            OPEN INPUT TRANSACTION-RAW-FILE
002600                 OUTPUT TRANSACTION-OUT-FILE
002610                 EXTEND REPORT-FILE.
002620*    CALLS 1900-READ-RAW-PARA TO HANDLE THIS PART OF THE RUN.
002630            PERFORM 1900-READ-RAW-PARA.
002640        0100-EXIT.
002650            EXIT.
002660*
002670*    THIS STEP CLOSES OUT THE FILES USED BY THIS STEP.
002680*    WORKS WITH TRANSACTION-RAW-FILE, TRANSACTION-OUT-FILE,
002690*    REPORT-FILE.
002700        0900-TERMINATION-PARA.
002710            CLOSE TRANSACTION-RAW-FILE
002720                  TRANSACTION-OUT-FILE
002730                  REPORT-FILE.
002740        0900-EXIT.
002750            EXIT.
002760*
002770*    THIS STEP DRIVES THE MAIN LOGIC FOR ONE INPUT RECORD.
002780*    WORKS WITH WS-RECORDS-READ, TO-OUT-RECORD, TR-TXN-ID,
002790*    TO-TXN-ID.
002800        1000-PROCESS-TRANSACTIONS-PARA.
002810*    ROLLS 1 INTO WS-RECORDS-READ.
002820            ADD 1 TO WS-RECORDS-READ.
002830*    SETS TO-OUT-RECORD TO SPACES.
002840            MOVE SPACES TO TO-OUT-RECORD.
002850*    COPIES TR-TXN-ID INTO TO-TXN-ID.
002860            MOVE TR-TXN-ID          TO TO-TXN-ID.
002870*    TRANSFERS TR-TXN-ACCT-ID TO TO-TXN-ACCT-ID FOR USE
002880*    FURTHER DOWN.
002890            MOVE TR-TXN-ACCT-ID     TO TO-TXN-ACCT-ID.
002900*    TRANSFERS TR-TXN-DATE TO TO-TXN-DATE FOR USE FURTHER
002910*    DOWN.
002920            MOVE TR-TXN-DATE        TO TO-TXN-DATE.
002930*    TRANSFERS TR-TXN-TIME TO TO-TXN-TIME FOR USE FURTHER
002940*    DOWN.
002950            MOVE TR-TXN-TIME        TO TO-TXN-TIME.
002960*    COPIES TR-TXN-NAME INTO TO-TXN-NAME.
002970            MOVE TR-TXN-NAME        TO TO-TXN-NAME.
002980*    COPIES TR-TXN-AMOUNT INTO TO-TXN-AMOUNT.
002990            MOVE TR-TXN-AMOUNT      TO TO-TXN-AMOUNT.
003000*    TRANSFERS TR-TXN-TYPE TO TO-TXN-TYPE FOR USE FURTHER
003010*    DOWN.
003020            MOVE TR-TXN-TYPE        TO TO-TXN-TYPE.
003030*    CARRIES TR-TXN-SUBTYPE FORWARD INTO TO-TXN-SUBTYPE.
003040            MOVE TR-TXN-SUBTYPE     TO TO-TXN-SUBTYPE.
003050*    PLACES TR-TXN-PRIMARY-CAT INTO TO-TXN-PRIMARY-CAT.
003060            MOVE TR-TXN-PRIMARY-CAT TO TO-TXN-PRIMARY-CAT.
003070*    CARRIES TR-TXN-DETAILED-CAT FORWARD INTO
003080*    TO-TXN-DETAILED-CAT.
003090            MOVE TR-TXN-DETAILED-CAT TO TO-TXN-DETAILED-CAT.
003100*    CARRIES TR-TXN-MERCHANT FORWARD INTO TO-TXN-MERCHANT.
003110            MOVE TR-TXN-MERCHANT    TO TO-TXN-MERCHANT.
003120*    TRANSFERS TR-TXN-PENDING TO TO-TXN-PENDING FOR USE
003130*    FURTHER DOWN.
003140            MOVE TR-TXN-PENDING     TO TO-TXN-PENDING.
003150*    SETS TO-TXN-IS-INCOME AND TO-TXN-IS-DEPOSIT AND
003160*    TO-TXN-IS-EXPENSE AND TO-TXN-IS-PAYSTUB TO 'N'.
003170            MOVE 'N' TO TO-TXN-IS-INCOME TO-TXN-IS-DEPOSIT
003180                        TO-TXN-IS-EXPENSE TO-TXN-IS-PAYSTUB.
003190*    SETS TO-TXN-INCOME-TYPE AND TO-TXN-EXPENSE-CAT TO SPACES.
003200            MOVE SPACES TO TO-TXN-INCOME-TYPE TO-TXN-EXPENSE-CAT.
003210*    DRIVES THE 2000-CLASSIFY-RECORD-PARA THROUGH 2000-EXIT
003220*    RANGE FOR THIS RECORD.
003230            PERFORM 2000-CLASSIFY-RECORD-PARA THRU 2000-EXIT.
003240            WRITE TO-OUT-RECORD.
003250*    CALLS 1900-READ-RAW-PARA TO HANDLE THIS PART OF THE RUN.
003260            PERFORM 1900-READ-RAW-PARA.
003270        1000-EXIT.
003280            EXIT.
003290*
003300*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
003310*    WORKS WITH TRANSACTION-RAW-FILE, END,
003320*    WS-NO-MORE-RECORDS, END-READ.
003330        1900-READ-RAW-PARA.
003340            READ TRANSACTION-RAW-FILE
003350                AT END
003360                    SET WS-NO-MORE-RECORDS TO TRUE
003370            END-READ.
003380        1900-EXIT.
003390            EXIT.
003400*
003410*    THIS STEP SORTS THE RECORD INTO ITS PROPER BUSINESS
003420*    BUCKET.
003430*    WORKS WITH TR-TYPE-EXPENSE, TR-TYPE-INCOME,
003440*    TR-TYPE-DIVIDEND, TR-TYPE-INTEREST.
003450*
003460*    2000-CLASSIFY-RECORD-PARA APPLIES SPEC RULES 1-6, FIRST
003470*    MATCH WINS.  02/17/89 JQP - REORDERED SO DETAILED CATEGORY
003480*    OVERRIDE IS TESTED BEFORE THE PRIMARY CATEGORY MAP.
003490*
003500        2000-CLASSIFY-RECORD-PARA.
003510*    ROUTES ON TR-TYPE-EXPENSE, TR-TYPE-INCOME - ANY ONE OF
003520*    THESE BEING TRUE SENDS THE RECORD DOWN THIS PATH.
003530            IF TR-TYPE-EXPENSE OR TR-TYPE-INCOME
003540                GO TO 2100-BANKING-RULE-PARA.
003550*    ROUTES ON TR-TYPE-DIVIDEND, TR-TYPE-INTEREST,
003560*    TR-TYPE-DISTRIBUTION - ANY ONE OF THESE BEING TRUE SENDS
003570*    THE RECORD DOWN THIS PATH.
003580            IF TR-TYPE-DIVIDEND OR TR-TYPE-INTEREST
003590                    OR TR-TYPE-DISTRIBUTION
003600                GO TO 2200-INVEST-INCOME-TYPE-PARA.
003610*    ROUTES ON TR-SUB-DIVIDEND, TR-SUB-INTEREST,
003620*    TR-SUB-LT-CAP-GAIN, TR-SUB-ST-CAP-GAIN - ANY ONE OF
003630*    THESE BEING TRUE SENDS THE RECORD DOWN THIS PATH.
003640            IF TR-SUB-DIVIDEND OR TR-SUB-INTEREST
003650                    OR TR-SUB-LT-CAP-GAIN OR TR-SUB-ST-CAP-GAIN
003660                GO TO 2210-INVEST-INCOME-SUBTYPE-PARA.
003670*    BRANCHES ON WHETHER TR-TYPE-FEE IS SET BEFORE THE STEPS
003680*    BELOW RUN.
003690            IF TR-TYPE-FEE
003700                GO TO 2300-INVEST-EXPENSE-PARA.
003710*    CHECKS TR-TXN-AMOUNT AGAINST ZERO BEFORE BRANCHING
003720*    FURTHER.
003730            IF TR-TXN-AMOUNT > ZERO AND
003740                    (TR-TYPE-DEPOSIT OR TR-TYPE-TRANSFER)
003750                GO TO 2400-PLAIN-DEPOSIT-PARA.
003760*    COMPARES TR-TXN-AMOUNT WITH ZERO TO DECIDE WHICH PATH
003770*    THIS RECORD TAKES.
003780            IF TR-TXN-AMOUNT > ZERO
003790                GO TO 2500-FALLBACK-PAYSTUB-PARA.
003800            GO TO 2000-EXIT.
003810*
003820*    THIS STEP TESTS THE INDICATED CONDITION AND BRANCHES
003830*    ACCORDINGLY.
003840*    WORKS WITH TR-TXN-AMOUNT.
003850        2100-BANKING-RULE-PARA.
003860*    TESTS TR-TXN-AMOUNT AGAINST ZERO BEFORE THE STEPS BELOW
003870*    ARE TAKEN.
003880            IF TR-TXN-AMOUNT > ZERO
003890                GO TO 2110-BANKING-INCOME-PARA.
003900            GO TO 2150-BANKING-EXPENSE-PARA.
003910*
003920*    THIS STEP SETS AN INDEX OR CONDITION FLAG FOR THE STEPS
003930*    BELOW.
003940*    WORKS WITH TO-IS-INCOME, TO-IS-DEPOSIT, WS-INCOME-COUNT,
003950*    WS-DEPOSIT-COUNT.
003960        2110-BANKING-INCOME-PARA.
003970            SET TO-IS-INCOME  TO TRUE.
003980            SET TO-IS-DEPOSIT TO TRUE.
003990*    ADDS 1 INTO THE RUNNING TOTAL WS-INCOME-COUNT.
004000            ADD 1 TO WS-INCOME-COUNT.
004010*    ADDS 1 INTO THE RUNNING TOTAL WS-DEPOSIT-COUNT.
004020            ADD 1 TO WS-DEPOSIT-COUNT.
004030*    INVOKES 4000-UPPERCASE-NAME-PARA TO CARRY OUT ITS STEP
004040*    OF THE LOGIC.
004050            PERFORM 4000-UPPERCASE-NAME-PARA.
004060*    INVOKES 4100-SCAN-PAYSTUB-FULL-PARA TO CARRY OUT ITS
004070*    STEP OF THE LOGIC.
004080            PERFORM 4100-SCAN-PAYSTUB-FULL-PARA.
004090*    TESTS WS-CT-FOUND TO DECIDE WHICH PATH THIS RECORD TAKES.
004100            IF WS-CT-FOUND
004110                SET TO-IS-PAYSTUB TO TRUE
004120*    SETS TO-TXN-INCOME-TYPE AND WS-PAYSTUB-COUNT TO 'salary'.
004130                MOVE 'salary' TO TO-TXN-INCOME-TYPE
004140*    ROLLS 1 INTO WS-PAYSTUB-COUNT.
004150                ADD 1 TO WS-PAYSTUB-COUNT
004160            ELSE
004170*    SETS TO-TXN-INCOME-TYPE TO 'deposit'.
004180                MOVE 'deposit' TO TO-TXN-INCOME-TYPE.
004190            GO TO 2000-EXIT.
004200*
004210*    THIS STEP SETS AN INDEX OR CONDITION FLAG FOR THE STEPS
004220*    BELOW.
004230*    WORKS WITH TO-IS-EXPENSE, WS-EXPENSE-COUNT.
004240        2150-BANKING-EXPENSE-PARA.
004250            SET TO-IS-EXPENSE TO TRUE.
004260*    ADDS 1 INTO THE RUNNING TOTAL WS-EXPENSE-COUNT.
004270            ADD 1 TO WS-EXPENSE-COUNT.
004280*    RUNS 3000-DERIVE-EXPENSE-CATEGORY-PARA THROUGH 3000-EXIT
004290*    FOR THIS CASE.
004300            PERFORM 3000-DERIVE-EXPENSE-CATEGORY-PARA THRU 3000-EXIT.
004310            GO TO 2000-EXIT.
004320*
004330*    THIS STEP SETS AN INDEX OR CONDITION FLAG FOR THE STEPS
004340*    BELOW.
004350*    WORKS WITH TO-IS-INCOME, WS-INCOME-COUNT, TR-TXN-TYPE,
004360*    TO-TXN-INCOME-TYPE.
004370        2200-INVEST-INCOME-TYPE-PARA.
004380            SET TO-IS-INCOME TO TRUE.
004390*    FOLDS 1 INTO THE ACCUMULATED WS-INCOME-COUNT.
004400            ADD 1 TO WS-INCOME-COUNT.
004410*    COPIES TR-TXN-TYPE INTO TO-TXN-INCOME-TYPE.
004420            MOVE TR-TXN-TYPE TO TO-TXN-INCOME-TYPE.
004430            GO TO 2000-EXIT.
004440*
004450*    THIS STEP SETS AN INDEX OR CONDITION FLAG FOR THE STEPS
004460*    BELOW.
004470*    WORKS WITH TO-IS-INCOME, WS-INCOME-COUNT,
004480*    TR-TXN-SUBTYPE, TO-TXN-INCOME-TYPE.
004490        2210-INVEST-INCOME-SUBTYPE-PARA.
004500            SET TO-IS-INCOME TO TRUE.
004510*    ADDS 1 INTO THE RUNNING TOTAL WS-INCOME-COUNT.
004520            ADD 1 TO WS-INCOME-COUNT.
004530*    COPIES TR-TXN-SUBTYPE INTO TO-TXN-INCOME-TYPE.
004540            MOVE TR-TXN-SUBTYPE TO TO-TXN-INCOME-TYPE.
004550            GO TO 2000-EXIT.
004560*
004570*    THIS STEP SETS AN INDEX OR CONDITION FLAG FOR THE STEPS
004580*    BELOW.
004590*    WORKS WITH TO-IS-EXPENSE, WS-EXPENSE-COUNT,
004600*    TO-TXN-EXPENSE-CAT.
004610        2300-INVEST-EXPENSE-PARA.
004620            SET TO-IS-EXPENSE TO TRUE.
004630*    ADDS 1 INTO THE RUNNING TOTAL WS-EXPENSE-COUNT.
004640            ADD 1 TO WS-EXPENSE-COUNT.
004650*    SETS TO-TXN-EXPENSE-CAT TO 'fees'.
004660            MOVE 'fees' TO TO-TXN-EXPENSE-CAT.
004670            GO TO 2000-EXIT.
004680*
004690*    THIS STEP SETS AN INDEX OR CONDITION FLAG FOR THE STEPS
004700*    BELOW.
004710*    WORKS WITH TO-IS-DEPOSIT, WS-DEPOSIT-COUNT.
004720        2400-PLAIN-DEPOSIT-PARA.
004730            SET TO-IS-DEPOSIT TO TRUE.
004740*    ADDS 1 INTO THE RUNNING TOTAL WS-DEPOSIT-COUNT.
004750            ADD 1 TO WS-DEPOSIT-COUNT.
004760            GO TO 2000-EXIT.
004770*
004780*    THIS STEP DRIVES ANOTHER PARAGRAPH FOR THIS STEP OF THE
004790*    RUN.
004800*    WORKS WITH WS-CT-FOUND, TO-IS-PAYSTUB, TO-IS-INCOME,
004810*    TO-IS-DEPOSIT.
004820        2500-FALLBACK-PAYSTUB-PARA.
004830*    INVOKES 4000-UPPERCASE-NAME-PARA TO CARRY OUT ITS STEP
004840*    OF THE LOGIC.
004850            PERFORM 4000-UPPERCASE-NAME-PARA.
004860*    INVOKES 4200-SCAN-PAYSTUB-FALLBACK-PARA TO CARRY OUT ITS
004870*    STEP OF THE LOGIC.
004880            PERFORM 4200-SCAN-PAYSTUB-FALLBACK-PARA.
004890*    TESTS WS-CT-FOUND TO DECIDE WHICH PATH THIS RECORD TAKES.
004900            IF NOT WS-CT-FOUND
004910                GO TO 2000-EXIT.
004920            SET TO-IS-PAYSTUB  TO TRUE.
004930            SET TO-IS-INCOME   TO TRUE.
004940            SET TO-IS-DEPOSIT  TO TRUE.
004950*    SETS TO-TXN-INCOME-TYPE TO 'salary'.
004960            MOVE 'salary' TO TO-TXN-INCOME-TYPE.
004970*    ADDS 1 INTO THE RUNNING TOTAL WS-PAYSTUB-COUNT.
004980            ADD 1 TO WS-PAYSTUB-COUNT.
004990*    FOLDS 1 INTO THE ACCUMULATED WS-INCOME-COUNT.
005000            ADD 1 TO WS-INCOME-COUNT.
005010*    FOLDS 1 INTO THE ACCUMULATED WS-DEPOSIT-COUNT.
005020            ADD 1 TO WS-DEPOSIT-COUNT.
005030            GO TO 2000-EXIT.
005040        2000-EXIT.
005050            EXIT.
005060*
005070*    THIS STEP WORKS OUT A VALUE THAT IS NOT CARRIED ON THE
005080*    INPUT RECORD.
005090*    WORKS WITH TR-TXN-DETAILED-CAT, TR-TXN-PRIMARY-CAT,
005100*    WS-CT-FIELD, WS-CT-FIELD-LEN.
005110*
005120*    3000-DERIVE-EXPENSE-CATEGORY-PARA - DETAILED CATEGORY
005130*    OVERRIDE FIRST, THEN PRIMARY CATEGORY TABLE, THEN LOWERCASE
005140*    FALLBACK OF THE UNMAPPED PRIMARY CATEGORY.
005150*
005160        3000-DERIVE-EXPENSE-CATEGORY-PARA.
005170*    COMPARES TR-TXN-DETAILED-CAT WITH SPACES TO DECIDE WHICH
005180*    PATH THIS RECORD TAKES.
005190            IF TR-TXN-DETAILED-CAT = SPACES
005200*    CHECKS TR-TXN-PRIMARY-CAT AGAINST SPACES BEFORE
005210*    BRANCHING FURTHER.
005220                IF TR-TXN-PRIMARY-CAT = SPACES
005230                    GO TO 3000-EXIT.
005240*    CARRIES TR-TXN-DETAILED-CAT FORWARD INTO WS-CT-FIELD.
005250            MOVE TR-TXN-DETAILED-CAT TO WS-CT-FIELD.
005260*    SETS WS-CT-FIELD-LEN TO 40.
005270            MOVE 40 TO WS-CT-FIELD-LEN.
005280*    SETS WS-CT-PATTERN TO 'GROCERIES'.
005290            MOVE 'GROCERIES' TO WS-CT-PATTERN.
005300*    SETS WS-CT-PATTERN-LEN TO 9.
005310            MOVE 9 TO WS-CT-PATTERN-LEN.
005320*    HANDS OFF TO 5000-CONTAINS-TEXT-PARA FOR THIS STEP.
005330            PERFORM 5000-CONTAINS-TEXT-PARA.
005340*    TESTS WS-CT-FOUND TO DECIDE WHICH PATH THIS RECORD TAKES.
005350            IF WS-CT-FOUND
005360*    SETS TO-TXN-EXPENSE-CAT TO 'groceries'.
005370                MOVE 'groceries' TO TO-TXN-EXPENSE-CAT
005380                GO TO 3000-EXIT.
005390*    SETS WS-CT-PATTERN TO 'GAS_STATIONS'.
005400            MOVE 'GAS_STATIONS' TO WS-CT-PATTERN.
005410*    SETS WS-CT-PATTERN-LEN TO 12.
005420            MOVE 12 TO WS-CT-PATTERN-LEN.
005430*    CALLS 5000-CONTAINS-TEXT-PARA TO HANDLE THIS PART OF THE
005440*    RUN.
005450            PERFORM 5000-CONTAINS-TEXT-PARA.
005460*    BRANCHES ON WHETHER WS-CT-FOUND IS SET BEFORE THE STEPS
005470*    BELOW RUN.
005480            IF WS-CT-FOUND
005490*    SETS TO-TXN-EXPENSE-CAT TO 'gas'.
005500                MOVE 'gas' TO TO-TXN-EXPENSE-CAT
005510                GO TO 3000-EXIT.
005520*    SETS WS-CT-PATTERN TO 'UTILITIES'.
005530            MOVE 'UTILITIES' TO WS-CT-PATTERN.
005540*    SETS WS-CT-PATTERN-LEN TO 9.
005550            MOVE 9 TO WS-CT-PATTERN-LEN.
005560*    INVOKES 5000-CONTAINS-TEXT-PARA TO CARRY OUT ITS STEP OF
005570*    THE LOGIC.
005580            PERFORM 5000-CONTAINS-TEXT-PARA.
005590*    CHECKS THE CURRENT SETTING OF WS-CT-FOUND BEFORE
005600*    BRANCHING.
005610            IF WS-CT-FOUND
005620*    SETS TO-TXN-EXPENSE-CAT TO 'bills'.
005630                MOVE 'bills' TO TO-TXN-EXPENSE-CAT
005640                GO TO 3000-EXIT.
005650*    SETS WS-CT-PATTERN TO 'RENT'.
005660            MOVE 'RENT' TO WS-CT-PATTERN.
005670*    SETS WS-CT-PATTERN-LEN TO 4.
005680            MOVE 4 TO WS-CT-PATTERN-LEN.
005690*    HANDS OFF TO 5000-CONTAINS-TEXT-PARA FOR THIS STEP.
005700            PERFORM 5000-CONTAINS-TEXT-PARA.
005710*    TESTS WS-CT-FOUND TO DECIDE WHICH PATH THIS RECORD TAKES.
005720            IF WS-CT-FOUND
005730*    SETS TO-TXN-EXPENSE-CAT TO 'bills'.
005740                MOVE 'bills' TO TO-TXN-EXPENSE-CAT
005750                GO TO 3000-EXIT.
005760*    SETS WS-CT-PATTERN TO 'RESTAURANTS'.
005770            MOVE 'RESTAURANTS' TO WS-CT-PATTERN.
005780*    SETS WS-CT-PATTERN-LEN TO 11.
005790            MOVE 11 TO WS-CT-PATTERN-LEN.
005800*    CALLS 5000-CONTAINS-TEXT-PARA TO HANDLE THIS PART OF THE
005810*    RUN.
005820            PERFORM 5000-CONTAINS-TEXT-PARA.
005830*    BRANCHES ON WHETHER WS-CT-FOUND IS SET BEFORE THE STEPS
005840*    BELOW RUN.
005850            IF WS-CT-FOUND
005860*    SETS TO-TXN-EXPENSE-CAT TO 'restaurants'.
005870                MOVE 'restaurants' TO TO-TXN-EXPENSE-CAT
005880                GO TO 3000-EXIT.
005890            GO TO 3100-MAP-PRIMARY-CAT-PARA.
005900*
005910*    THIS STEP TESTS THE INDICATED CONDITION AND BRANCHES
005920*    ACCORDINGLY.
005930*    WORKS WITH TR-TXN-PRIMARY-CAT, WS-PCM-IX, SEARCH,
005940*    WS-PRIMARY-CAT-ENTRY.
005950        3100-MAP-PRIMARY-CAT-PARA.
005960*    TESTS TR-TXN-PRIMARY-CAT AGAINST SPACES BEFORE THE STEPS
005970*    BELOW ARE TAKEN.
005980            IF TR-TXN-PRIMARY-CAT = SPACES
005990                GO TO 3000-EXIT.
006000            SET WS-PCM-IX TO 1.
006010            SEARCH WS-PRIMARY-CAT-ENTRY
006020                AT END
006030*    CARRIES TR-TXN-PRIMARY-CAT FORWARD INTO
006040*    TO-TXN-EXPENSE-CAT AND LOWERCASE-CAT-PARA AND
006050*    WS-PCM-PRIMARY AND WS-PCM-IX AND TR-TXN-PRIMARY-CAT AND
006060*    WS-PCM-FRIENDLY.
006070                    MOVE TR-TXN-PRIMARY-CAT TO TO-TXN-EXPENSE-CAT
006080*    HANDS OFF TO 3200-LOWERCASE-CAT-PARA FOR THIS STEP.
006090                    PERFORM 3200-LOWERCASE-CAT-PARA
006100                WHEN WS-PCM-PRIMARY (WS-PCM-IX) = TR-TXN-PRIMARY-CAT
006110*    CARRIES WS-PCM-FRIENDLY FORWARD INTO TO-TXN-EXPENSE-CAT.
006120                    MOVE WS-PCM-FRIENDLY (WS-PCM-IX)
006130                        TO TO-TXN-EXPENSE-CAT.
006140            GO TO 3000-EXIT.
006150*
006160*    THIS STEP CARRIES OUT ITS PART OF THE STEP BELOW.
006170*    WORKS WITH TO-TXN-EXPENSE-CAT, WS-UPPER-CASE-CHARS,
006180*    WS-LOWER-CASE-CHARS.
006190        3200-LOWERCASE-CAT-PARA.
006200            INSPECT TO-TXN-EXPENSE-CAT
006210                CONVERTING WS-UPPER-CASE-CHARS
006220                TO WS-LOWER-CASE-CHARS.
006230        3200-EXIT.
006240            EXIT.
006250        3000-EXIT.
006260            EXIT.
006270*
006280*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
006290*    WORKS WITH TR-TXN-NAME, WS-TXN-NAME-UC,
006300*    WS-LOWER-CASE-CHARS, WS-UPPER-CASE-CHARS.
006310*
006320*    4000-SERIES - NAME UPPERCASE AND PAYSTUB KEYWORD SCANS.
006330*
006340        4000-UPPERCASE-NAME-PARA.
006350*    CARRIES TR-TXN-NAME FORWARD INTO WS-TXN-NAME-UC.
006360            MOVE TR-TXN-NAME TO WS-TXN-NAME-UC.
006370            INSPECT WS-TXN-NAME-UC
006380                CONVERTING WS-LOWER-CASE-CHARS
006390                TO WS-UPPER-CASE-CHARS.
006400        4000-EXIT.
006410            EXIT.
006420*
006430*    THIS STEP STEPS THROUGH THE WORKING FIELD LOOKING FOR A
006440*    MATCH.
006450*    WORKS WITH WS-CT-FOUND-SW, WS-CT-TAB-IX, WS-CT-FOUND.
006460        4100-SCAN-PAYSTUB-FULL-PARA.
006470*    SETS WS-CT-FOUND-SW TO 'NO '.
006480            MOVE 'NO ' TO WS-CT-FOUND-SW.
006490*    CALLS 4110-SCAN-ONE-FULL-KEYWORD-PARA TO HANDLE THIS
006500*    PART OF THE RUN.
006510            PERFORM 4110-SCAN-ONE-FULL-KEYWORD-PARA
006520                VARYING WS-CT-TAB-IX FROM 1 BY 1
006530                UNTIL WS-CT-TAB-IX > 7 OR WS-CT-FOUND.
006540        4100-EXIT.
006550            EXIT.
006560*
006570*    THIS STEP STEPS THROUGH THE WORKING FIELD LOOKING FOR A
006580*    MATCH.
006590*    WORKS WITH WS-TXN-NAME-UC, WS-CT-FIELD, WS-CT-FIELD-LEN,
006600*    WS-PAYSTUB-KEYWORD.
006610        4110-SCAN-ONE-FULL-KEYWORD-PARA.
006620*    TRANSFERS WS-TXN-NAME-UC TO WS-CT-FIELD FOR USE FURTHER
006630*    DOWN.
006640            MOVE WS-TXN-NAME-UC TO WS-CT-FIELD.
006650*    SETS WS-CT-FIELD-LEN TO 40.
006660            MOVE 40 TO WS-CT-FIELD-LEN.
006670*    CARRIES WS-PAYSTUB-KEYWORD FORWARD INTO WS-CT-PATTERN.
006680            MOVE WS-PAYSTUB-KEYWORD (WS-CT-TAB-IX) TO WS-CT-PATTERN.
006690*    CALLS 4900-KEYWORD-LEN-PARA TO HANDLE THIS PART OF THE
006700*    RUN.
006710            PERFORM 4900-KEYWORD-LEN-PARA.
006720*    INVOKES 5000-CONTAINS-TEXT-PARA TO CARRY OUT ITS STEP OF
006730*    THE LOGIC.
006740            PERFORM 5000-CONTAINS-TEXT-PARA.
006750        4110-EXIT.
006760            EXIT.
006770*
006780*    THIS STEP STEPS THROUGH THE WORKING FIELD LOOKING FOR A
006790*    MATCH.
006800*    WORKS WITH WS-CT-FOUND-SW, WS-CT-TAB-IX, WS-CT-FOUND.
006810        4200-SCAN-PAYSTUB-FALLBACK-PARA.
006820*    SETS WS-CT-FOUND-SW TO 'NO '.
006830            MOVE 'NO ' TO WS-CT-FOUND-SW.
006840*    HANDS OFF TO 4210-SCAN-ONE-FALLBACK-KEYWORD-PARA FOR
006850*    THIS STEP.
006860            PERFORM 4210-SCAN-ONE-FALLBACK-KEYWORD-PARA
006870                VARYING WS-CT-TAB-IX FROM 1 BY 1
006880                UNTIL WS-CT-TAB-IX > 6 OR WS-CT-FOUND.
006890        4200-EXIT.
006900            EXIT.
006910*
006920*    THIS STEP STEPS THROUGH THE WORKING FIELD LOOKING FOR A
006930*    MATCH.
006940*    WORKS WITH WS-TXN-NAME-UC, WS-CT-FIELD, WS-CT-FIELD-LEN,
006950*    WS-FALLBACK-KEYWORD.
006960        4210-SCAN-ONE-FALLBACK-KEYWORD-PARA.
006970*    COPIES WS-TXN-NAME-UC INTO WS-CT-FIELD.
006980            MOVE WS-TXN-NAME-UC TO WS-CT-FIELD.
006990*    SETS WS-CT-FIELD-LEN TO 40.
007000            MOVE 40 TO WS-CT-FIELD-LEN.
007010*    TRANSFERS WS-FALLBACK-KEYWORD TO WS-CT-PATTERN FOR USE
007020*    FURTHER DOWN.
007030            MOVE WS-FALLBACK-KEYWORD (WS-CT-TAB-IX) TO WS-CT-PATTERN.
007040*    INVOKES 4900-KEYWORD-LEN-PARA TO CARRY OUT ITS STEP OF
007050*    THE LOGIC.
007060            PERFORM 4900-KEYWORD-LEN-PARA.
007070*    HANDS OFF TO 5000-CONTAINS-TEXT-PARA FOR THIS STEP.
007080            PERFORM 5000-CONTAINS-TEXT-PARA.
007090        4210-EXIT.
007100            EXIT.
007110*
007120*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
007130*    WORKS WITH WS-CT-PATTERN-LEN, WS-CT-PATTERN.
007140*
007150*    4900-KEYWORD-LEN-PARA DERIVES THE TRUE LENGTH OF A
007160*    SPACE-PADDED KEYWORD LITERAL SO THE SCAN DOES NOT MATCH
007170*    TRAILING BLANKS.  PATTERNS NEVER EXCEED 20 CHARACTERS.
007180*
007190        4900-KEYWORD-LEN-PARA.
007200*    SETS WS-CT-PATTERN-LEN TO 20.
007210            MOVE 20 TO WS-CT-PATTERN-LEN.
007220*    CALLS 4910-TRIM-ONE-BLANK-PARA TO HANDLE THIS PART OF
007230*    THE RUN.
007240            PERFORM 4910-TRIM-ONE-BLANK-PARA
007250                VARYING WS-CT-PATTERN-LEN FROM 20 BY -1
007260                UNTIL WS-CT-PATTERN-LEN = 0
007270                OR WS-CT-PATTERN (WS-CT-PATTERN-LEN:1) NOT = SPACE.
007280        4900-EXIT.
007290            EXIT.
007300*
007310*    THIS STEP CARRIES OUT ITS PART OF THE STEP BELOW.
007320*    WORKS WITH CONTINUE.
007330        4910-TRIM-ONE-BLANK-PARA.
007340            CONTINUE.
007350        4910-EXIT.
007360            EXIT.
007370*
007380*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
007390*    WORKS WITH WS-CT-FOUND-SW, WS-CT-PATTERN-LEN,
007400*    WS-CT-FIELD-LEN, WS-CT-LAST-POS.
007410*
007420*    5000-CONTAINS-TEXT-PARA - CASE-SENSITIVE SUBSTRING SEARCH.
007430*    CALLER LOADS WS-CT-FIELD/-FIELD-LEN/-PATTERN/-PATTERN-LEN.
007440*    RESULT RETURNED IN WS-CT-FOUND-SW.
007450*
007460        5000-CONTAINS-TEXT-PARA.
007470*    SETS WS-CT-FOUND-SW TO 'NO '.
007480            MOVE 'NO ' TO WS-CT-FOUND-SW.
007490*    BRANCHES ON WHETHER WS-CT-PATTERN-LEN IS SET BEFORE THE
007500*    STEPS BELOW RUN.
007510            IF WS-CT-PATTERN-LEN = 0
007520                GO TO 5000-EXIT.
007530*    CHECKS WS-CT-FIELD-LEN AGAINST WS-CT-PATTERN-LEN BEFORE
007540*    BRANCHING FURTHER.
007550            IF WS-CT-FIELD-LEN < WS-CT-PATTERN-LEN
007560                GO TO 5000-EXIT.
007570*    WORKS OUT WS-CT-LAST-POS FROM WS-CT-FIELD-LEN,
007580*    WS-CT-PATTERN-LEN.
007590            COMPUTE WS-CT-LAST-POS =
007600                WS-CT-FIELD-LEN - WS-CT-PATTERN-LEN + 1.
007610*    CALLS 5010-SCAN-ONE-POSITION-PARA TO HANDLE THIS PART OF
007620*    THE RUN.
007630            PERFORM 5010-SCAN-ONE-POSITION-PARA
007640                VARYING WS-CT-POS FROM 1 BY 1
007650                UNTIL WS-CT-POS > WS-CT-LAST-POS OR WS-CT-FOUND.
007660        5000-EXIT.
007670            EXIT.
007680*
007690*    THIS STEP STEPS THROUGH THE WORKING FIELD LOOKING FOR A
007700*    MATCH.
007710*    WORKS WITH WS-CT-FIELD, WS-CT-POS, WS-CT-PATTERN-LEN,
007720*    WS-CT-PATTERN.
007730        5010-SCAN-ONE-POSITION-PARA.
007740*    CHECKS WS-CT-FIELD AGAINST WS-CT-PATTERN BEFORE
007750*    BRANCHING FURTHER.
007760            IF WS-CT-FIELD (WS-CT-POS:WS-CT-PATTERN-LEN) =
007770                    WS-CT-PATTERN (1:WS-CT-PATTERN-LEN)
007780                SET WS-CT-FOUND TO TRUE.
007790        5010-EXIT.
007800            EXIT.
007810*
007820*    THIS STEP LAYS OUT AND WRITES ONE OUTPUT LINE.
007830*    WORKS WITH RF-REPORT-LINE, TRANSACTION, CLASSIFIER,
007840*    SUMMARY.
007850*
007860*    8000-WRITE-RUN-SUMMARY-PARA - ONE-LINE FOOTER APPENDED TO
007870*    THE SHARED REPORT FILE FOR OPERATOR REVIEW.  07/05/90 TCS.
007880*
007890        8000-WRITE-RUN-SUMMARY-PARA.
007900*    SETS RF-REPORT-LINE TO SPACES.
007910            MOVE SPACES TO RF-REPORT-LINE.
007920            STRING 'TRANSACTION CLASSIFIER RUN SUMMARY - READ '
007930                    WS-RECORDS-READ ' INCOME ' WS-INCOME-COUNT
007940                    ' DEPOSIT ' WS-DEPOSIT-COUNT ' EXPENSE '
007950                    WS-EXPENSE-COUNT ' PAYSTUB ' WS-PAYSTUB-COUNT
007960                DELIMITED BY SIZE INTO RF-REPORT-LINE.
007970            WRITE RF-REPORT-LINE.
007980        8000-EXIT.
007990            EXIT.
