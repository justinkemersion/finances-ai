000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     INCOME-ANALYZER.
000120        AUTHOR.         T C SPINELLI.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   06/25/1987.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  INCOME-ANALYZER                                        *
000200*    *  READS THE CLASSIFIED TRANSACTION FILE PRODUCED BY       *
000210*    *  TRANSACTION-CLASSIFIER, ACCUMULATES INCOME TOTALS BY    *
000220*    *  INCOME TYPE AND CALENDAR MONTH FOR THE CURRENT-YEAR-    *
000230*    *  TO-DATE WINDOW, TRACKS PAYSTUB TRANSACTIONS, AND        *
000240*    *  PRINTS THE INCOME SUMMARY AND PAYSTUBS SECTIONS OF THE  *
000250*    *  DAILY REPORT.                                           *
000260*    ***********************************************************
000270*
000280*    CHANGE LOG.
000290*    -----------------------------------------------------------
000300*    06/25/87  TCS  ORIGINAL CODING - TICKET FIN-0063.
000310*    06/25/87  TCS  INCOME-TYPE BREAKDOWN TABLE.
000320*    07/02/87  TCS  MONTHLY SERIES BUCKET ADDED - FIN-0067.
000330*    09/09/88  JQP  PAYSTUB DETAIL TABLE FOR THE PAYSTUBS REPORT.
000340*    09/09/88  JQP  BLANK INCOME TYPE DEFAULTS TO 'UNKNOWN'.
000350*    03/10/90  TCS  INCOME SUMMARY REPORT SECTION ADDED - FIN-0105.
000360*    07/14/92  WDH  PAYSTUB TABLE SIZED TO 500 ENTRIES.
000370*    02/19/98  KDR  Y2K REMEDIATION - 8-DIGIT DATES THROUGHOUT.
000380*    03/02/99  KDR  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD.
000390*    11/09/03  BAF  PAYSTUBS REPORT CAP CONFIRMED AT TEN - FIN-0201.
000400*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000410*    10/10/06  JQP  MERGED 1100-1300 INTO ONE PERFORM-THRU RANGE
000420*    10/10/06  JQP  PER FIN DEPT STANDARDS REVIEW - FIN-0244.
000430*    -----------------------------------------------------------
000440*
000450        ENVIRONMENT DIVISION.
000460        CONFIGURATION SECTION.
000470        SPECIAL-NAMES.
000480            C01 IS TOP-OF-FORM.
000490        INPUT-OUTPUT SECTION.
000500        FILE-CONTROL.
000510            SELECT TRANSACTION-CLASSIFIED-FILE
000520                ASSIGN TO TRANSOUT
000530                ORGANIZATION IS SEQUENTIAL
000540                FILE STATUS IS WS-TRANSOUT-STATUS.
000550            SELECT REPORT-FILE
000560                ASSIGN TO RPTFILE
000570                ORGANIZATION IS LINE SEQUENTIAL
000580                FILE STATUS IS WS-RPTFILE-STATUS.
000590        DATA DIVISION.
000600        FILE SECTION.
000610*
000620*    CLASSIFIED TRANSACTION - LAYOUT MATCHES THE OUTPUT RECORD
000630*    BUILT BY TRANSACTION-CLASSIFIER (TXCL.TIP02).
000640*
000650        FD  TRANSACTION-CLASSIFIED-FILE
000660            LABEL RECORDS ARE STANDARD
000670            RECORD CONTAINS 279 CHARACTERS.
000680        01  TC-CLASS-RECORD.
000690            05  TC-TXN-ID                  PIC X(20).
000700            05  TC-TXN-ACCT-ID             PIC X(20).
000710            05  TC-TXN-DATE.
000720                10  TC-TXN-DATE-CC         PIC 9(2).
000730                10  TC-TXN-DATE-YY         PIC 9(2).
000740                10  TC-TXN-DATE-MM         PIC 9(2).
000750                10  TC-TXN-DATE-DD         PIC 9(2).
000760            05  TC-TXN-TIME                PIC 9(4).
000770            05  TC-TXN-NAME                PIC X(40).
000780            05  TC-TXN-AMOUNT              PIC S9(11)V99.
000790            05  TC-TXN-TYPE                PIC X(12).
000800            05  TC-TXN-SUBTYPE             PIC X(24).
000810            05  TC-TXN-PRIMARY-CAT         PIC X(30).
000820            05  TC-TXN-DETAILED-CAT        PIC X(40).
000830            05  TC-TXN-MERCHANT            PIC X(30).
000840            05  TC-TXN-PENDING             PIC X(1).
000850            05  TC-TXN-IS-INCOME           PIC X(1).
000860                88  TC-IS-INCOME              VALUE 'Y'.
000870            05  TC-TXN-IS-DEPOSIT          PIC X(1).
000880            05  TC-TXN-IS-EXPENSE          PIC X(1).
000890            05  TC-TXN-IS-PAYSTUB          PIC X(1).
000900                88  TC-IS-PAYSTUB             VALUE 'Y'.
000910            05  TC-TXN-INCOME-TYPE         PIC X(12).
000920            05  TC-TXN-EXPENSE-CAT         PIC X(16).
000930            05  FILLER                     PIC X(05).
000940        01  TC-CLASS-DATE-VIEW REDEFINES TC-CLASS-RECORD.
000950            05  FILLER                     PIC X(40).
000960            05  TC-TXN-DATE-NUM            PIC 9(8).
000970            05  FILLER                     PIC X(231).
000980*
000990        FD  REPORT-FILE
001000            LABEL RECORDS ARE OMITTED
001010            RECORD CONTAINS 132 CHARACTERS.
001020        01  RF-REPORT-LINE                PIC X(132).
001030        WORKING-STORAGE SECTION.
001040            77  WS-TRANSOUT-STATUS         PIC XX VALUE '00'.
001050            77  WS-RPTFILE-STATUS          PIC XX VALUE '00'.
001060            77  WS-TRANSOUT-EOF-SW         PIC X(3) VALUE 'NO '.
001070                88  WS-TRANSOUT-EOF           VALUE 'YES'.
001080        01  WS-RUN-DATE-AREA.
001090            05  WS-RUN-DATE-8              PIC 9(8).
001100        01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-AREA.
001110            05  WS-RUN-DATE-CCYY           PIC 9(4).
001120            05  WS-RUN-DATE-MM             PIC 9(2).
001130            05  WS-RUN-DATE-DD             PIC 9(2).
001140        01  WS-WINDOW-START-AREA.
001150            05  WS-WINDOW-START-CCYY       PIC 9(4).
001160            05  WS-WINDOW-START-MM         PIC 9(2) VALUE 1.
001170            05  WS-WINDOW-START-DD         PIC 9(2) VALUE 1.
001180        01  WS-WINDOW-START-NUM REDEFINES WS-WINDOW-START-AREA
001190                                           PIC 9(8).
001200        77  WS-WINDOW-END                  PIC 9(8).
001210            77  WS-TOTAL-INCOME            PIC S9(11)V99 VALUE ZERO.
001220            77  WS-PAYSTUB-COUNT           PIC 9(6) COMP VALUE ZERO.
001230            77  WS-PAYSTUB-TOTAL           PIC S9(11)V99 VALUE ZERO.
001240*
001250*    INCOME-TYPE BREAKDOWN TABLE. 06/25/87.
001260*
001270        01  WS-TYPE-TABLE.
001280            05  WS-TYPE-ENTRY OCCURS 20 TIMES
001290                    INDEXED BY WS-TYPE-IX.
001300                10  WS-TYPE-NAME           PIC X(12).
001310                10  WS-TYPE-COUNT          PIC 9(6) COMP.
001320                10  WS-TYPE-TOTAL          PIC S9(11)V99.
001330        77  WS-TYPE-COUNT                  PIC 9(4) COMP VALUE ZERO.
001340*
001350*    MONTHLY INCOME SERIES TABLE. 07/02/87.
001360*
001370        01  WS-MONTH-TABLE.
001380            05  WS-MONTH-ENTRY OCCURS 24 TIMES
001390                    INDEXED BY WS-MONTH-IX.
001400                10  WS-MONTH-KEY           PIC 9(6).
001410                10  WS-MONTH-COUNT         PIC 9(6) COMP.
001420                10  WS-MONTH-TOTAL         PIC S9(11)V99.
001430        77  WS-MONTH-COUNT                 PIC 9(4) COMP VALUE ZERO.
001440*
001450*    PAYSTUB DETAIL TABLE - ONE ROW PER PAYSTUB TRANSACTION IN
001460*    THE WINDOW, RANKED NEWEST FIRST.  SIZED 07/14/92 WDH.
001470*
001480        01  WS-PAYSTUB-TABLE.
001490            05  WS-PAYSTUB-ENTRY OCCURS 500 TIMES
001500                    INDEXED BY WS-PS-IX.
001510                10  WS-PS-DATE             PIC 9(8).
001520                10  WS-PS-NAME             PIC X(40).
001530                10  WS-PS-AMOUNT           PIC S9(11)V99.
001540                10  WS-PS-ACCT-ID          PIC X(20).
001550        77  WS-PAYSTUB-SHOW-LIMIT          PIC 9(4) COMP VALUE 10.
001560        77  WS-PAYSTUB-SHOW-COUNT          PIC 9(4) COMP VALUE ZERO.
001570*
001580*    SORT WORK AREAS.
001590*
001600            77  WS-SWAP-MADE-SW            PIC X(3) VALUE 'NO '.
001610                88  WS-SWAP-MADE              VALUE 'YES'.
001620        77  WS-SORT-IX-1                   PIC 9(4) COMP VALUE ZERO.
001630        77  WS-SORT-IX-2                   PIC 9(4) COMP VALUE ZERO.
001640        01  WS-HOLD-TYPE-ENTRY.
001650            05  WS-HOLD-TYPE-NAME          PIC X(12).
001660            05  WS-HOLD-TYPE-COUNT         PIC 9(6) COMP.
001670            05  WS-HOLD-TYPE-TOTAL         PIC S9(11)V99.
001680        01  WS-HOLD-MONTH-ENTRY.
001690            05  WS-HOLD-MONTH-KEY          PIC 9(6).
001700            05  WS-HOLD-MONTH-COUNT        PIC 9(6) COMP.
001710            05  WS-HOLD-MONTH-TOTAL        PIC S9(11)V99.
001720        01  WS-HOLD-PS-ENTRY.
001730            05  WS-HOLD-PS-DATE            PIC 9(8).
001740            05  WS-HOLD-PS-NAME            PIC X(40).
001750            05  WS-HOLD-PS-AMOUNT          PIC S9(11)V99.
001760            05  WS-HOLD-PS-ACCT-ID         PIC X(20).
001770        77  WS-MONEY-EDIT                  PIC $Z,ZZZ,ZZZ,ZZ9.99-.
001780        77  WS-COUNT-EDIT                  PIC ZZZ,ZZ9.
001790        77  WS-COUNT-EDIT-2                PIC ZZZ,ZZ9.
001800        01  WS-PS-DATE-EDIT.
001810            05  WS-PS-DATE-EDIT-CCYY       PIC 9(4).
001820            05  FILLER                     PIC X(1) VALUE '-'.
001830            05  WS-PS-DATE-EDIT-MM         PIC 9(2).
001840            05  FILLER                     PIC X(1) VALUE '-'.
001850            05  WS-PS-DATE-EDIT-DD         PIC 9(2).
001860        PROCEDURE DIVISION.
001870*
001880*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
001890*    STEP.
001900*    WORKS WITH WS-TRANSOUT-EOF.
001910        0000-MAINLINE-PARA.
001920*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
001930*    THE RUN.
001940            PERFORM 0100-INITIALIZATION-PARA.
001950*    INVOKES 1000-ACCUMULATE-INCOME-PARA TO CARRY OUT ITS
001960*    STEP OF THE LOGIC.
001970            PERFORM 1000-ACCUMULATE-INCOME-PARA
001980                UNTIL WS-TRANSOUT-EOF.
001990*    INVOKES 2000-BUILD-MONTHLY-SERIES-PARA TO CARRY OUT ITS
002000*    STEP OF THE LOGIC.
002010            PERFORM 2000-BUILD-MONTHLY-SERIES-PARA.
002020*    CALLS 3000-RANK-PAYSTUBS-PARA TO HANDLE THIS PART OF THE
002030*    RUN.
002040            PERFORM 3000-RANK-PAYSTUBS-PARA.
002050*    CALLS 6000-PRINT-INCOME-SUMMARY-PARA TO HANDLE THIS PART
002060*    OF THE RUN.
002070            PERFORM 6000-PRINT-INCOME-SUMMARY-PARA.
002080*    HANDS OFF TO 6100-PRINT-PAYSTUBS-PARA FOR THIS STEP.
002090            PERFORM 6100-PRINT-PAYSTUBS-PARA.
002100*    INVOKES 0900-TERMINATION-PARA TO CARRY OUT ITS STEP OF
002110*    THE LOGIC.
002120            PERFORM 0900-TERMINATION-PARA.
002130            STOP RUN.
002140*
002150*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
002160*    STARTING VALUES.
002170*    WORKS WITH WS-RUN-DATE-8, DATE, YYYYMMDD,
002180*    WS-RUN-DATE-CCYY.
002190        0100-INITIALIZATION-PARA.
002200            ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
002210*    PLACES WS-RUN-DATE-CCYY INTO WS-WINDOW-START-CCYY.
002220            MOVE WS-RUN-DATE-CCYY TO WS-WINDOW-START-CCYY.
002230*    CARRIES WS-RUN-DATE-8 FORWARD INTO WS-WINDOW-END.
002240            MOVE WS-RUN-DATE-8    TO WS-WINDOW-END.
002250            OPEN INPUT TRANSACTION-CLASSIFIED-FILE
002260                 EXTEND REPORT-FILE.
002270*    CALLS 1900-READ-TRANSOUT-PARA TO HANDLE THIS PART OF THE
002280*    RUN.
002290            PERFORM 1900-READ-TRANSOUT-PARA.
002300        0100-EXIT.
002310            EXIT.
002320*
002330*    THIS STEP CLOSES OUT THE FILES USED BY THIS STEP.
002340*    WORKS WITH TRANSACTION-CLASSIFIED-FILE, REPORT-FILE.
002350        0900-TERMINATION-PARA.
002360            CLOSE TRANSACTION-CLASSIFIED-FILE REPORT-FILE.
002370        0900-EXIT.
002380            EXIT.
002390*
002400*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
002410*    WORKS WITH TRANSACTION-CLASSIFIED-FILE, END,
002420*    WS-TRANSOUT-EOF, END-READ.
002430        1900-READ-TRANSOUT-PARA.
002440            READ TRANSACTION-CLASSIFIED-FILE
002450                AT END
002460                    SET WS-TRANSOUT-EOF TO TRUE
002470            END-READ.
002480        1900-EXIT.
002490            EXIT.
002500*
002510*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
002520*    CONTROL TOTALS.
002530*    WORKS WITH TC-IS-INCOME, TC-TXN-DATE-NUM,
002540*    WS-WINDOW-START-NUM, WS-WINDOW-END.
002550*
002560*    1000-ACCUMULATE-INCOME-PARA - ONE PASS OVER TRANSOUT.  ONLY
002570*    INCOME ROWS IN THE YEAR-TO-DATE WINDOW ARE ACCUMULATED.
002580*
002590        1000-ACCUMULATE-INCOME-PARA.
002600*    CHECKS TC-TXN-DATE-NUM AGAINST WS-WINDOW-START-NUM
002610*    BEFORE BRANCHING FURTHER.
002620            IF TC-IS-INCOME
002630                    AND TC-TXN-DATE-NUM NOT < WS-WINDOW-START-NUM
002640                    AND TC-TXN-DATE-NUM NOT > WS-WINDOW-END
002650*    ROLLS TC-TXN-AMOUNT INTO WS-TOTAL-INCOME.
002660                ADD TC-TXN-AMOUNT TO WS-TOTAL-INCOME
002670*
002680*    1100 THRU 1300-EXIT COVERS THE PAYSTUB DETAIL CAPTURE AND
002690*    THE TWO ACCUMULATION BUCKETS (TYPE, MONTH) IN ONE PERFORM-
002700*    THRU RANGE - ALL THREE RUN FOR EVERY IN-WINDOW INCOME ROW,
002710*    NONE IS CONDITIONAL ON ANOTHER.  THE TYPE/MONTH TABLE
002720*    SEARCHES (1210/1310) ARE HELD AFTER 1300-EXIT SO THEY ARE
002730*    NOT IN THE FALL-THROUGH PATH, PER FIN-0244 (SEE CHANGE LOG).
002740*
002750                PERFORM 1100-CHECK-PAYSTUB-PARA THRU 1300-EXIT.
002760*    HANDS OFF TO 1900-READ-TRANSOUT-PARA FOR THIS STEP.
002770            PERFORM 1900-READ-TRANSOUT-PARA.
002780        1000-EXIT.
002790            EXIT.
002800*
002810*    THIS STEP VALIDATES THE RECORD BEFORE IT IS USED FURTHER.
002820*    WORKS WITH TC-IS-PAYSTUB, WS-PAYSTUB-COUNT,
002830*    TC-TXN-AMOUNT, WS-PAYSTUB-TOTAL.
002840*
002850*    1100-CHECK-PAYSTUB-PARA - PAYSTUB COUNT/TOTAL AND DETAIL ROW
002860*    FOR THE PAYSTUBS REPORT.  09/09/88 JQP.  FIRST STOP OF THE
002870*    1100-1300 PERFORM-THRU RANGE.
002880*
002890        1100-CHECK-PAYSTUB-PARA.
002900*    CHECKS THE CURRENT SETTING OF TC-IS-PAYSTUB BEFORE
002910*    BRANCHING.
002920            IF TC-IS-PAYSTUB
002930*    ROLLS 1 INTO WS-PAYSTUB-COUNT.
002940                ADD 1 TO WS-PAYSTUB-COUNT
002950*    ROLLS TC-TXN-AMOUNT INTO WS-PAYSTUB-TOTAL.
002960                ADD TC-TXN-AMOUNT TO WS-PAYSTUB-TOTAL
002970*    TESTS WS-PAYSTUB-COUNT TO DECIDE WHICH PATH THIS RECORD
002980*    TAKES.
002990                IF WS-PAYSTUB-COUNT NOT > 500
003000                    SET WS-PS-IX TO WS-PAYSTUB-COUNT
003010*    PLACES TC-TXN-DATE-NUM INTO WS-PS-DATE AND WS-PS-IX AND
003020*    TC-TXN-NAME AND WS-PS-NAME AND TC-TXN-AMOUNT AND
003030*    WS-PS-AMOUNT AND TC-TXN-ACCT-ID AND WS-PS-ACCT-ID.
003040                    MOVE TC-TXN-DATE-NUM TO WS-PS-DATE (WS-PS-IX)
003050*    COPIES TC-TXN-NAME INTO WS-PS-NAME AND WS-PS-IX AND
003060*    TC-TXN-AMOUNT AND WS-PS-AMOUNT AND TC-TXN-ACCT-ID AND
003070*    WS-PS-ACCT-ID.
003080                    MOVE TC-TXN-NAME     TO WS-PS-NAME (WS-PS-IX)
003090*    COPIES TC-TXN-AMOUNT INTO WS-PS-AMOUNT AND WS-PS-IX AND
003100*    TC-TXN-ACCT-ID AND WS-PS-ACCT-ID.
003110                    MOVE TC-TXN-AMOUNT   TO WS-PS-AMOUNT (WS-PS-IX)
003120*    PLACES TC-TXN-ACCT-ID INTO WS-PS-ACCT-ID AND WS-PS-IX.
003130                    MOVE TC-TXN-ACCT-ID  TO WS-PS-ACCT-ID (WS-PS-IX)
003140                END-IF.
003150        1100-EXIT.
003160            EXIT.
003170*
003180*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
003190*    CONTROL TOTALS.
003200*    WORKS WITH TC-TXN-INCOME-TYPE, WS-HOLD-TYPE-NAME,
003210*    WS-SORT-IX-1, WS-TYPE-IX.
003220*
003230*    1200-ACCUM-TYPE-PARA - SECOND STOP.  BLANK INCOME TYPE IS
003240*    BUCKETED UNDER 'UNKNOWN'.
003250*
003260        1200-ACCUM-TYPE-PARA.
003270*    CARRIES TC-TXN-INCOME-TYPE FORWARD INTO
003280*    WS-HOLD-TYPE-NAME.
003290            MOVE TC-TXN-INCOME-TYPE TO WS-HOLD-TYPE-NAME.
003300*    COMPARES TC-TXN-INCOME-TYPE WITH SPACES TO DECIDE WHICH
003310*    PATH THIS RECORD TAKES.
003320            IF TC-TXN-INCOME-TYPE = SPACES
003330*    SETS WS-HOLD-TYPE-NAME TO 'unknown'.
003340                MOVE 'unknown' TO WS-HOLD-TYPE-NAME.
003350*    SETS WS-SORT-IX-1 TO ZERO.
003360            MOVE ZERO TO WS-SORT-IX-1.
003370*    HANDS OFF TO 1210-FIND-TYPE-PARA FOR THIS STEP.
003380            PERFORM 1210-FIND-TYPE-PARA
003390                VARYING WS-TYPE-IX FROM 1 BY 1
003400                UNTIL WS-TYPE-IX > WS-TYPE-COUNT
003410                OR WS-SORT-IX-1 > ZERO.
003420*    COMPARES WS-SORT-IX-1 WITH ZERO TO DECIDE WHICH PATH
003430*    THIS RECORD TAKES.
003440            IF WS-SORT-IX-1 = ZERO
003450*    ADDS 1 INTO THE RUNNING TOTAL WS-TYPE-COUNT.
003460                ADD 1 TO WS-TYPE-COUNT
003470                SET WS-TYPE-IX TO WS-TYPE-COUNT
003480*    TRANSFERS WS-HOLD-TYPE-NAME TO WS-TYPE-NAME AND
003490*    WS-TYPE-IX AND WS-TYPE-COUNT AND WS-TYPE-TOTAL AND
003500*    WS-SORT-IX-1 FOR USE FURTHER DOWN.
003510                MOVE WS-HOLD-TYPE-NAME TO WS-TYPE-NAME (WS-TYPE-IX)
003520*    SETS WS-TYPE-COUNT AND WS-TYPE-IX AND WS-TYPE-TOTAL AND
003530*    WS-SORT-IX-1 TO ZERO.
003540                MOVE ZERO TO WS-TYPE-COUNT (WS-TYPE-IX)
003550                             WS-TYPE-TOTAL (WS-TYPE-IX)
003560*    COPIES WS-TYPE-IX INTO WS-SORT-IX-1.
003570                MOVE WS-TYPE-IX TO WS-SORT-IX-1.
003580*    FOLDS 1 INTO THE ACCUMULATED WS-TYPE-COUNT.
003590            ADD 1 TO WS-TYPE-COUNT (WS-SORT-IX-1).
003600*    FOLDS TC-TXN-AMOUNT INTO THE ACCUMULATED WS-TYPE-TOTAL.
003610            ADD TC-TXN-AMOUNT TO WS-TYPE-TOTAL (WS-SORT-IX-1).
003620        1200-EXIT.
003630            EXIT.
003640*
003650*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
003660*    CONTROL TOTALS.
003670*    WORKS WITH TC-TXN-DATE-CC, WS-HOLD-MONTH-KEY,
003680*    TC-TXN-DATE-YY, TC-TXN-DATE-MM.
003690*
003700*    1300-ACCUM-MONTH-PARA - LAST STOP OF THE RANGE, AND THE
003710*    RANGE'S EXIT PARAGRAPH.  MONTH KEY IS CCYYMM.
003720*
003730        1300-ACCUM-MONTH-PARA.
003740*    CARRIES TC-TXN-DATE-CC FORWARD INTO WS-HOLD-MONTH-KEY.
003750            MOVE TC-TXN-DATE-CC TO WS-HOLD-MONTH-KEY (1:2).
003760*    PLACES TC-TXN-DATE-YY INTO WS-HOLD-MONTH-KEY.
003770            MOVE TC-TXN-DATE-YY TO WS-HOLD-MONTH-KEY (3:2).
003780*    CARRIES TC-TXN-DATE-MM FORWARD INTO WS-HOLD-MONTH-KEY.
003790            MOVE TC-TXN-DATE-MM TO WS-HOLD-MONTH-KEY (5:2).
003800*    SETS WS-SORT-IX-1 TO ZERO.
003810            MOVE ZERO TO WS-SORT-IX-1.
003820*    HANDS OFF TO 1310-FIND-MONTH-PARA FOR THIS STEP.
003830            PERFORM 1310-FIND-MONTH-PARA
003840                VARYING WS-MONTH-IX FROM 1 BY 1
003850                UNTIL WS-MONTH-IX > WS-MONTH-COUNT
003860                OR WS-SORT-IX-1 > ZERO.
003870*    CHECKS WS-SORT-IX-1 AGAINST ZERO BEFORE BRANCHING
003880*    FURTHER.
003890            IF WS-SORT-IX-1 = ZERO
003900*    ROLLS 1 INTO WS-MONTH-COUNT.
003910                ADD 1 TO WS-MONTH-COUNT
003920                SET WS-MONTH-IX TO WS-MONTH-COUNT
003930*    TRANSFERS WS-HOLD-MONTH-KEY TO WS-MONTH-KEY AND
003940*    WS-MONTH-IX AND WS-MONTH-COUNT AND WS-MONTH-TOTAL AND
003950*    WS-SORT-IX-1 FOR USE FURTHER DOWN.
003960                MOVE WS-HOLD-MONTH-KEY TO WS-MONTH-KEY (WS-MONTH-IX)
003970*    SETS WS-MONTH-COUNT AND WS-MONTH-IX AND WS-MONTH-TOTAL
003980*    AND WS-SORT-IX-1 TO ZERO.
003990                MOVE ZERO TO WS-MONTH-COUNT (WS-MONTH-IX)
004000                             WS-MONTH-TOTAL (WS-MONTH-IX)
004010*    COPIES WS-MONTH-IX INTO WS-SORT-IX-1.
004020                MOVE WS-MONTH-IX TO WS-SORT-IX-1.
004030*    FOLDS 1 INTO THE ACCUMULATED WS-MONTH-COUNT.
004040            ADD 1 TO WS-MONTH-COUNT (WS-SORT-IX-1).
004050*    ADDS TC-TXN-AMOUNT INTO THE RUNNING TOTAL WS-MONTH-TOTAL.
004060            ADD TC-TXN-AMOUNT TO WS-MONTH-TOTAL (WS-SORT-IX-1).
004070        1300-EXIT.
004080            EXIT.
004090*
004100*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
004110*    ENTRY.
004120*    WORKS WITH WS-TYPE-NAME, WS-TYPE-IX, WS-HOLD-TYPE-NAME,
004130*    WS-SORT-IX-1.
004140*
004150*    1210/1310 - TABLE-SEARCH HELPERS FOR THE RANGE ABOVE, KEPT
004160*    OUTSIDE IT SO THE PERFORM-THRU DOES NOT FALL INTO THEM.
004170*
004180        1210-FIND-TYPE-PARA.
004190*    COMPARES WS-TYPE-NAME WITH WS-HOLD-TYPE-NAME TO DECIDE
004200*    WHICH PATH THIS RECORD TAKES.
004210            IF WS-TYPE-NAME (WS-TYPE-IX) = WS-HOLD-TYPE-NAME
004220                SET WS-SORT-IX-1 TO WS-TYPE-IX.
004230        1210-EXIT.
004240            EXIT.
004250*
004260*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
004270*    ENTRY.
004280*    WORKS WITH WS-MONTH-KEY, WS-MONTH-IX, WS-HOLD-MONTH-KEY,
004290*    WS-SORT-IX-1.
004300        1310-FIND-MONTH-PARA.
004310*    TESTS WS-MONTH-KEY AGAINST WS-HOLD-MONTH-KEY BEFORE THE
004320*    STEPS BELOW ARE TAKEN.
004330            IF WS-MONTH-KEY (WS-MONTH-IX) = WS-HOLD-MONTH-KEY
004340                SET WS-SORT-IX-1 TO WS-MONTH-IX.
004350        1310-EXIT.
004360            EXIT.
004370*
004380*    THIS STEP ASSEMBLES THE WORKING RECORD FROM ITS
004390*    COMPONENT PIECES.
004400*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
004410*
004420*    2000-BUILD-MONTHLY-SERIES-PARA - BUBBLE-SORTS THE MONTH
004430*    TABLE INTO ASCENDING KEY ORDER FOR PRINTING.  07/02/87 TCS.
004440*
004450        2000-BUILD-MONTHLY-SERIES-PARA.
004460*    SETS WS-SWAP-MADE-SW TO 'YES'.
004470            MOVE 'YES' TO WS-SWAP-MADE-SW.
004480*    CALLS 2010-ONE-BUBBLE-PASS-PARA TO HANDLE THIS PART OF
004490*    THE RUN.
004500            PERFORM 2010-ONE-BUBBLE-PASS-PARA
004510                UNTIL NOT WS-SWAP-MADE.
004520        2000-EXIT.
004530            EXIT.
004540*
004550*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
004560*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1, WS-MONTH-COUNT.
004570        2010-ONE-BUBBLE-PASS-PARA.
004580*    SETS WS-SWAP-MADE-SW TO 'NO '.
004590            MOVE 'NO ' TO WS-SWAP-MADE-SW.
004600*    HANDS OFF TO 2020-COMPARE-ADJACENT-PARA FOR THIS STEP.
004610            PERFORM 2020-COMPARE-ADJACENT-PARA
004620                VARYING WS-SORT-IX-1 FROM 1 BY 1
004630                UNTIL WS-SORT-IX-1 NOT < WS-MONTH-COUNT.
004640        2010-EXIT.
004650            EXIT.
004660*
004670*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
004680*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-MONTH-KEY,
004690*    WS-MONTH-ENTRY.
004700        2020-COMPARE-ADJACENT-PARA.
004710*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
004720*    WS-SORT-IX-2.
004730            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
004740*    COMPARES TWO WS-MONTH-KEY TABLE ENTRIES, WS-SORT-IX-1
004750*    AGAINST WS-SORT-IX-2, TO DECIDE WHICH PATH THIS RECORD
004760*    TAKES.
004770            IF WS-MONTH-KEY (WS-SORT-IX-1) > WS-MONTH-KEY (WS-SORT-IX-2)
004780*    TRANSFERS WS-MONTH-ENTRY TO WS-HOLD-MONTH-ENTRY AND
004790*    WS-MONTH-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
004800*    WS-SWAP-MADE FOR USE FURTHER DOWN.
004810                MOVE WS-MONTH-ENTRY (WS-SORT-IX-1) TO WS-HOLD-MONTH-ENTRY
004820*    CARRIES WS-MONTH-ENTRY FORWARD INTO WS-MONTH-ENTRY AND
004830*    WS-SORT-IX-1 AND WS-HOLD-MONTH-ENTRY AND WS-SORT-IX-2
004840*    AND WS-SWAP-MADE.
004850                MOVE WS-MONTH-ENTRY (WS-SORT-IX-2)
004860                    TO WS-MONTH-ENTRY (WS-SORT-IX-1)
004870*    CARRIES WS-HOLD-MONTH-ENTRY FORWARD INTO WS-MONTH-ENTRY
004880*    AND WS-SORT-IX-2 AND WS-SWAP-MADE.
004890                MOVE WS-HOLD-MONTH-ENTRY TO WS-MONTH-ENTRY (WS-SORT-IX-2)
004900                SET WS-SWAP-MADE TO TRUE.
004910        2020-EXIT.
004920            EXIT.
004930*
004940*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
004950*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
004960*
004970*    3000-RANK-PAYSTUBS-PARA - BUBBLE-SORTS DESCENDING BY DATE SO
004980*    THE NEWEST PAYSTUB PRINTS FIRST.  09/09/88 JQP.
004990*
005000        3000-RANK-PAYSTUBS-PARA.
005010*    SETS WS-SWAP-MADE-SW TO 'YES'.
005020            MOVE 'YES' TO WS-SWAP-MADE-SW.
005030*    HANDS OFF TO 3010-ONE-BUBBLE-PASS-PARA FOR THIS STEP.
005040            PERFORM 3010-ONE-BUBBLE-PASS-PARA
005050                UNTIL NOT WS-SWAP-MADE.
005060        3000-EXIT.
005070            EXIT.
005080*
005090*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
005100*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1,
005110*    WS-PAYSTUB-COUNT.
005120        3010-ONE-BUBBLE-PASS-PARA.
005130*    SETS WS-SWAP-MADE-SW TO 'NO '.
005140            MOVE 'NO ' TO WS-SWAP-MADE-SW.
005150*    INVOKES 3020-COMPARE-ADJACENT-PARA TO CARRY OUT ITS STEP
005160*    OF THE LOGIC.
005170            PERFORM 3020-COMPARE-ADJACENT-PARA
005180                VARYING WS-SORT-IX-1 FROM 1 BY 1
005190                UNTIL WS-SORT-IX-1 NOT < WS-PAYSTUB-COUNT.
005200        3010-EXIT.
005210            EXIT.
005220*
005230*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
005240*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-PS-DATE,
005250*    WS-PAYSTUB-ENTRY.
005260        3020-COMPARE-ADJACENT-PARA.
005270*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
005280*    WS-SORT-IX-2.
005290            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
005300*    COMPARES TWO WS-PS-DATE TABLE ENTRIES, WS-SORT-IX-1
005310*    AGAINST WS-SORT-IX-2, TO DECIDE WHICH PATH THIS RECORD
005320*    TAKES.
005330            IF WS-PS-DATE (WS-SORT-IX-1) < WS-PS-DATE (WS-SORT-IX-2)
005340*    TRANSFERS WS-PAYSTUB-ENTRY TO WS-HOLD-PS-ENTRY AND
005350*    WS-PAYSTUB-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
005360*    WS-SWAP-MADE FOR USE FURTHER DOWN.
005370                MOVE WS-PAYSTUB-ENTRY (WS-SORT-IX-1) TO WS-HOLD-PS-ENTRY
005380*    COPIES WS-PAYSTUB-ENTRY INTO WS-PAYSTUB-ENTRY AND
005390*    WS-SORT-IX-1 AND WS-HOLD-PS-ENTRY AND WS-SORT-IX-2 AND
005400*    WS-SWAP-MADE.
005410                MOVE WS-PAYSTUB-ENTRY (WS-SORT-IX-2)
005420                    TO WS-PAYSTUB-ENTRY (WS-SORT-IX-1)
005430*    PLACES WS-HOLD-PS-ENTRY INTO WS-PAYSTUB-ENTRY AND
005440*    WS-SORT-IX-2 AND WS-SWAP-MADE.
005450                MOVE WS-HOLD-PS-ENTRY TO WS-PAYSTUB-ENTRY (WS-SORT-IX-2)
005460                SET WS-SWAP-MADE TO TRUE.
005470        3020-EXIT.
005480            EXIT.
005490*
005500*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
005510*    WORKS WITH RF-REPORT-LINE, INCOME, SUMMARY,
005520*    WS-TOTAL-INCOME.
005530*
005540*    6000-PRINT-INCOME-SUMMARY-PARA - REPORT 4 OF SPEC.
005550*
005560        6000-PRINT-INCOME-SUMMARY-PARA.
005570*    SETS RF-REPORT-LINE TO SPACES.
005580            MOVE SPACES TO RF-REPORT-LINE.
005590*    SETS RF-REPORT-LINE TO 'INCOME SUMMARY'.
005600            MOVE 'INCOME SUMMARY' TO RF-REPORT-LINE (1:14).
005610            WRITE RF-REPORT-LINE.
005620*    PLACES WS-TOTAL-INCOME INTO WS-MONEY-EDIT.
005630            MOVE WS-TOTAL-INCOME TO WS-MONEY-EDIT.
005640*    SETS RF-REPORT-LINE TO SPACES.
005650            MOVE SPACES TO RF-REPORT-LINE.
005660            STRING 'TOTAL INCOME' DELIMITED BY SIZE
005670                    WS-MONEY-EDIT DELIMITED BY SIZE
005680                INTO RF-REPORT-LINE.
005690            WRITE RF-REPORT-LINE.
005700*    CARRIES WS-PAYSTUB-COUNT FORWARD INTO WS-COUNT-EDIT.
005710            MOVE WS-PAYSTUB-COUNT TO WS-COUNT-EDIT.
005720*    SETS RF-REPORT-LINE TO SPACES.
005730            MOVE SPACES TO RF-REPORT-LINE.
005740            STRING 'PAYSTUB COUNT' DELIMITED BY SIZE
005750                    WS-COUNT-EDIT DELIMITED BY SIZE
005760                INTO RF-REPORT-LINE.
005770            WRITE RF-REPORT-LINE.
005780*    CARRIES WS-PAYSTUB-TOTAL FORWARD INTO WS-MONEY-EDIT.
005790            MOVE WS-PAYSTUB-TOTAL TO WS-MONEY-EDIT.
005800*    SETS RF-REPORT-LINE TO SPACES.
005810            MOVE SPACES TO RF-REPORT-LINE.
005820            STRING 'PAYSTUB TOTAL' DELIMITED BY SIZE
005830                    WS-MONEY-EDIT DELIMITED BY SIZE
005840                INTO RF-REPORT-LINE.
005850            WRITE RF-REPORT-LINE.
005860*    SETS RF-REPORT-LINE TO SPACES.
005870            MOVE SPACES TO RF-REPORT-LINE.
005880*    SETS RF-REPORT-LINE TO 'INCOME BY TYPE'.
005890            MOVE 'INCOME BY TYPE' TO RF-REPORT-LINE (1:14).
005900            WRITE RF-REPORT-LINE.
005910*    SETS RF-REPORT-LINE TO SPACES.
005920            MOVE SPACES TO RF-REPORT-LINE.
005930*    SETS RF-REPORT-LINE TO 'TYPE                COUNT       
005940*    TOTAL'.
005950            MOVE 'TYPE                COUNT          TOTAL'
005960                TO RF-REPORT-LINE (1:41).
005970            WRITE RF-REPORT-LINE.
005980*    CALLS 6010-PRINT-ONE-TYPE-PARA TO HANDLE THIS PART OF
005990*    THE RUN.
006000            PERFORM 6010-PRINT-ONE-TYPE-PARA
006010                VARYING WS-TYPE-IX FROM 1 BY 1
006020                UNTIL WS-TYPE-IX > WS-TYPE-COUNT.
006030*    SETS RF-REPORT-LINE TO SPACES.
006040            MOVE SPACES TO RF-REPORT-LINE.
006050*    SETS RF-REPORT-LINE TO 'MONTHLY INCOME'.
006060            MOVE 'MONTHLY INCOME' TO RF-REPORT-LINE (1:14).
006070            WRITE RF-REPORT-LINE.
006080*    SETS RF-REPORT-LINE TO SPACES.
006090            MOVE SPACES TO RF-REPORT-LINE.
006100*    SETS RF-REPORT-LINE TO 'MONTH        COUNT         
006110*    TOTAL'.
006120            MOVE 'MONTH        COUNT          TOTAL'
006130                TO RF-REPORT-LINE (1:34).
006140            WRITE RF-REPORT-LINE.
006150*    INVOKES 6020-PRINT-ONE-MONTH-PARA TO CARRY OUT ITS STEP
006160*    OF THE LOGIC.
006170            PERFORM 6020-PRINT-ONE-MONTH-PARA
006180                VARYING WS-MONTH-IX FROM 1 BY 1
006190                UNTIL WS-MONTH-IX > WS-MONTH-COUNT.
006200        6000-EXIT.
006210            EXIT.
006220*
006230*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
006240*    WORKS WITH WS-TYPE-TOTAL, WS-TYPE-IX, WS-MONEY-EDIT,
006250*    WS-TYPE-COUNT.
006260        6010-PRINT-ONE-TYPE-PARA.
006270*    TRANSFERS WS-TYPE-TOTAL TO WS-MONEY-EDIT FOR USE FURTHER
006280*    DOWN.
006290            MOVE WS-TYPE-TOTAL (WS-TYPE-IX) TO WS-MONEY-EDIT.
006300*    PLACES WS-TYPE-COUNT INTO WS-COUNT-EDIT.
006310            MOVE WS-TYPE-COUNT (WS-TYPE-IX) TO WS-COUNT-EDIT.
006320*    SETS RF-REPORT-LINE TO SPACES.
006330            MOVE SPACES TO RF-REPORT-LINE.
006340            STRING WS-TYPE-NAME (WS-TYPE-IX) DELIMITED BY SIZE
006350                    WS-COUNT-EDIT DELIMITED BY SIZE
006360                    WS-MONEY-EDIT DELIMITED BY SIZE
006370                INTO RF-REPORT-LINE.
006380            WRITE RF-REPORT-LINE.
006390        6010-EXIT.
006400            EXIT.
006410*
006420*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
006430*    WORKS WITH WS-MONTH-TOTAL, WS-MONTH-IX, WS-MONEY-EDIT,
006440*    WS-MONTH-COUNT.
006450        6020-PRINT-ONE-MONTH-PARA.
006460*    PLACES WS-MONTH-TOTAL INTO WS-MONEY-EDIT.
006470            MOVE WS-MONTH-TOTAL (WS-MONTH-IX) TO WS-MONEY-EDIT.
006480*    TRANSFERS WS-MONTH-COUNT TO WS-COUNT-EDIT FOR USE
006490*    FURTHER DOWN.
006500            MOVE WS-MONTH-COUNT (WS-MONTH-IX) TO WS-COUNT-EDIT.
006510*    SETS RF-REPORT-LINE TO SPACES.
006520            MOVE SPACES TO RF-REPORT-LINE.
006530            STRING WS-MONTH-KEY (WS-MONTH-IX) (1:4) '-'
006540                    WS-MONTH-KEY (WS-MONTH-IX) (5:2) '  '
006550                    WS-COUNT-EDIT DELIMITED BY SIZE
006560                    WS-MONEY-EDIT DELIMITED BY SIZE
006570                INTO RF-REPORT-LINE.
006580            WRITE RF-REPORT-LINE.
006590        6020-EXIT.
006600            EXIT.
006610*
006620*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
006630*    WORKS WITH RF-REPORT-LINE, PAYSTUBS, DATE, NAME.
006640*
006650*    6100-PRINT-PAYSTUBS-PARA - REPORT 5 OF SPEC, CAPPED AT THE
006660*    HOUSE LIMIT OF TEN, NEWEST FIRST.  11/09/03 BAF.
006670*
006680        6100-PRINT-PAYSTUBS-PARA.
006690*    SETS RF-REPORT-LINE TO SPACES.
006700            MOVE SPACES TO RF-REPORT-LINE.
006710*    SETS RF-REPORT-LINE TO 'PAYSTUBS'.
006720            MOVE 'PAYSTUBS' TO RF-REPORT-LINE (1:8).
006730            WRITE RF-REPORT-LINE.
006740*    SETS RF-REPORT-LINE TO SPACES.
006750            MOVE SPACES TO RF-REPORT-LINE.
006760*    SETS RF-REPORT-LINE TO 'DATE        NAME                
006770*    AMOUNT  ACCOUNT'.
006780            MOVE 'DATE        NAME                     AMOUNT  ACCOUNT'
006790                TO RF-REPORT-LINE (1:56).
006800            WRITE RF-REPORT-LINE.
006810*    COPIES WS-PAYSTUB-SHOW-LIMIT INTO WS-PAYSTUB-SHOW-COUNT.
006820            MOVE WS-PAYSTUB-SHOW-LIMIT TO WS-PAYSTUB-SHOW-COUNT.
006830*    COMPARES WS-PAYSTUB-COUNT WITH WS-PAYSTUB-SHOW-COUNT TO
006840*    DECIDE WHICH PATH THIS RECORD TAKES.
006850            IF WS-PAYSTUB-COUNT < WS-PAYSTUB-SHOW-COUNT
006860*    CARRIES WS-PAYSTUB-COUNT FORWARD INTO
006870*    WS-PAYSTUB-SHOW-COUNT.
006880                MOVE WS-PAYSTUB-COUNT TO WS-PAYSTUB-SHOW-COUNT.
006890*    CALLS 6110-PRINT-ONE-PAYSTUB-PARA TO HANDLE THIS PART OF
006900*    THE RUN.
006910            PERFORM 6110-PRINT-ONE-PAYSTUB-PARA
006920                VARYING WS-PS-IX FROM 1 BY 1
006930                UNTIL WS-PS-IX > WS-PAYSTUB-SHOW-COUNT.
006940*    TRANSFERS WS-PAYSTUB-SHOW-COUNT TO WS-COUNT-EDIT FOR USE
006950*    FURTHER DOWN.
006960            MOVE WS-PAYSTUB-SHOW-COUNT TO WS-COUNT-EDIT.
006970*    CARRIES WS-PAYSTUB-COUNT FORWARD INTO WS-COUNT-EDIT-2.
006980            MOVE WS-PAYSTUB-COUNT TO WS-COUNT-EDIT-2.
006990*    SETS RF-REPORT-LINE TO SPACES.
007000            MOVE SPACES TO RF-REPORT-LINE.
007010            STRING 'SHOWING ' DELIMITED BY SIZE
007020                    WS-COUNT-EDIT DELIMITED BY SIZE
007030                    ' OF ' DELIMITED BY SIZE
007040                    WS-COUNT-EDIT-2 DELIMITED BY SIZE
007050                INTO RF-REPORT-LINE.
007060            WRITE RF-REPORT-LINE.
007070        6100-EXIT.
007080            EXIT.
007090*
007100*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
007110*    WORKS WITH WS-PS-DATE, WS-PS-IX, WS-PS-DATE-EDIT-CCYY,
007120*    WS-PS-DATE-EDIT-MM.
007130        6110-PRINT-ONE-PAYSTUB-PARA.
007140*    TRANSFERS WS-PS-DATE TO WS-PS-DATE-EDIT-CCYY FOR USE
007150*    FURTHER DOWN.
007160            MOVE WS-PS-DATE (WS-PS-IX) (1:4) TO WS-PS-DATE-EDIT-CCYY.
007170*    TRANSFERS WS-PS-DATE TO WS-PS-DATE-EDIT-MM FOR USE
007180*    FURTHER DOWN.
007190            MOVE WS-PS-DATE (WS-PS-IX) (5:2) TO WS-PS-DATE-EDIT-MM.
007200*    CARRIES WS-PS-DATE FORWARD INTO WS-PS-DATE-EDIT-DD.
007210            MOVE WS-PS-DATE (WS-PS-IX) (7:2) TO WS-PS-DATE-EDIT-DD.
007220*    CARRIES WS-PS-AMOUNT FORWARD INTO WS-MONEY-EDIT.
007230            MOVE WS-PS-AMOUNT (WS-PS-IX) TO WS-MONEY-EDIT.
007240*    SETS RF-REPORT-LINE TO SPACES.
007250            MOVE SPACES TO RF-REPORT-LINE.
007260            STRING WS-PS-DATE-EDIT DELIMITED BY SIZE
007270                    WS-PS-NAME (WS-PS-IX) DELIMITED BY SIZE
007280                    WS-MONEY-EDIT DELIMITED BY SIZE
007290                    WS-PS-ACCT-ID (WS-PS-IX) DELIMITED BY SIZE
007300                INTO RF-REPORT-LINE.
007310            WRITE RF-REPORT-LINE.
007320        6110-EXIT.
007330            EXIT.
