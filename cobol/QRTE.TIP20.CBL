000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     QUERY-INTENT-ROUTER.
000120        AUTHOR.         T C SPINELLI.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   10/12/1987.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  QUERY-INTENT-ROUTER                                    *
000200*    *  READS ONE FREE-TEXT QUERY PER LINE, LOWERCASES IT,      *
000210*    *  MATCHES IT AGAINST A PRIORITY-ORDERED KEYWORD TABLE TO  *
000220*    *  PICK ONE OF TWELVE NAMED INTENTS (OR UNKNOWN), THEN     *
000230*    *  EXTRACTS A RELATIVE TIME RANGE AND AN OPTIONAL ACCOUNT  *
000240*    *  FILTER PHRASE.  LOGS ONE ROUTING LINE PER QUERY.        *
000250*    ***********************************************************
000260*
000270*    CHANGE LOG.
000280*    -----------------------------------------------------------
000290*    10/12/87  TCS  ORIGINAL CODING - TICKET FIN-0094.
000300*    10/12/87  TCS  KEYWORD MASTER TABLE, FIRST-MATCH-WINS SCAN.
000310*    10/19/87  TCS  SUBSTRING-SEARCH SUBROUTINE PARAGRAPH.
000320*    11/02/87  RLM  TIME-RANGE PHRASES - TODAY/YESTERDAY/WEEK/MONTH.
000330*    11/09/87  RLM  LAST-N-DAYS AND LAST-N-MONTHS NUMBER PARSING.
000340*    11/09/87  RLM  THIS-YEAR AND LAST-YEAR PHRASES.
000350*    12/01/88  JQP  ACCOUNT FILTER - IN ACCOUNT "NAME" PHRASE.
000360*    02/19/98  KDR  Y2K REMEDIATION - 8-DIGIT DATES THROUGHOUT.
000370*    03/02/99  KDR  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD.
000380*    09/14/02  WDH  WEEKDAY OFFSET CORRECTED TO MONDAY START.
000390*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000400*    10/31/06  WDH  PHRASE LADDER RESTATED AS ONE PERFORM-THRU
000410*    10/31/06  WDH  RANGE, FIRST-MATCH-WINS PRESERVED - FIN-0244.
000420*    -----------------------------------------------------------
000430*
000440        ENVIRONMENT DIVISION.
000450        CONFIGURATION SECTION.
000460        SPECIAL-NAMES.
000470            C01 IS TOP-OF-FORM.
000480        INPUT-OUTPUT SECTION.
000490        FILE-CONTROL.
000500            SELECT QUERY-FILE
000510                ASSIGN TO QUERIES
000520                ORGANIZATION IS LINE SEQUENTIAL
000530                FILE STATUS IS WS-QUERY-STATUS.
000540            SELECT REPORT-FILE
000550                ASSIGN TO RPTFILE
000560                ORGANIZATION IS LINE SEQUENTIAL
000570                FILE STATUS IS WS-RPTFILE-STATUS.
000580            SELECT ROUTE-FILE
000590                ASSIGN TO ROUTES
000600                ORGANIZATION IS SEQUENTIAL
000610                FILE STATUS IS WS-ROUTES-STATUS.
000620        DATA DIVISION.
000630        FILE SECTION.
000640*
000650*    ONE FREE-TEXT QUERY PER LINE, EIGHTY CHARACTERS OR LESS.
000660*
000670        FD  QUERY-FILE
000680            LABEL RECORDS ARE OMITTED
000690            RECORD CONTAINS 80 CHARACTERS.
000700        01  QU-QUERY-LINE                 PIC X(80).
000710*
000720        FD  REPORT-FILE
000730            LABEL RECORDS ARE OMITTED
000740            RECORD CONTAINS 132 CHARACTERS.
000750        01  RF-REPORT-LINE                PIC X(132).
000760*
000770*    ROUTE EXTRACT - ONE RECORD PER LUNCH-INTENT QUERY, CARRYING
000780*    THE DATE WINDOW AND ACCOUNT FILTER THIS QUERY EXTRACTED SO
000790*    LUNCH-CONFIDENCE-SCORER CAN SCOPE ITS PASS TO IT INSTEAD OF
000800*    THE WHOLE TRANSOUT FILE.  10/31/06 WDH - FIN-0244.
000810*
000820        FD  ROUTE-FILE
000830            LABEL RECORDS ARE OMITTED
000840            RECORD CONTAINS 80 CHARACTERS.
000850        01  RT-ROUTE-RECORD.
000860            05  RT-INTENT-CODE             PIC X(12).
000870            05  RT-RANGE-FOUND-SW          PIC X(01).
000880            05  RT-START-DATE-NUM          PIC 9(08).
000890            05  RT-END-DATE-NUM            PIC 9(08).
000900            05  RT-ACCT-FILTER-SW          PIC X(01).
000910            05  RT-ACCT-FILTER-TEXT        PIC X(30).
000920            05  FILLER                     PIC X(20).
000930        WORKING-STORAGE SECTION.
000940            77  WS-QUERY-STATUS            PIC XX VALUE '00'.
000950            77  WS-RPTFILE-STATUS          PIC XX VALUE '00'.
000960            77  WS-ROUTES-STATUS           PIC XX VALUE '00'.
000970            77  WS-QUERY-EOF-SW            PIC X(3) VALUE 'NO '.
000980                88  WS-QUERY-EOF              VALUE 'YES'.
000990        01  WS-RUN-DATE-AREA.
001000            05  WS-RUN-DATE-8              PIC 9(8).
001010        01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-AREA.
001020            05  WS-RUN-DATE-CCYY           PIC 9(4).
001030            05  WS-RUN-DATE-MM             PIC 9(2).
001040            05  WS-RUN-DATE-DD             PIC 9(2).
001050        77  WS-QUERY-LOWER                 PIC X(80).
001060        77  WS-QUERY-COUNT                 PIC 9(6) COMP VALUE ZERO.
001070*
001080*    CALENDAR WORK TABLES - NO INTRINSIC FUNCTIONS ARE USED IN
001090*    THIS SHOP.  11/02/87 RLM.
001100*
001110        01  WS-DAYS-IN-MONTH-VALUES.
001120            05  FILLER                     PIC 9(2) VALUE 31.
001130            05  FILLER                     PIC 9(2) VALUE 28.
001140            05  FILLER                     PIC 9(2) VALUE 31.
001150            05  FILLER                     PIC 9(2) VALUE 30.
001160            05  FILLER                     PIC 9(2) VALUE 31.
001170            05  FILLER                     PIC 9(2) VALUE 30.
001180            05  FILLER                     PIC 9(2) VALUE 31.
001190            05  FILLER                     PIC 9(2) VALUE 31.
001200            05  FILLER                     PIC 9(2) VALUE 30.
001210            05  FILLER                     PIC 9(2) VALUE 31.
001220            05  FILLER                     PIC 9(2) VALUE 30.
001230            05  FILLER                     PIC 9(2) VALUE 31.
001240        01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
001250            05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
001260        01  WS-CUM-DAYS-VALUES.
001270            05  FILLER                     PIC 9(3) VALUE 000.
001280            05  FILLER                     PIC 9(3) VALUE 031.
001290            05  FILLER                     PIC 9(3) VALUE 059.
001300            05  FILLER                     PIC 9(3) VALUE 090.
001310            05  FILLER                     PIC 9(3) VALUE 120.
001320            05  FILLER                     PIC 9(3) VALUE 151.
001330            05  FILLER                     PIC 9(3) VALUE 181.
001340            05  FILLER                     PIC 9(3) VALUE 212.
001350            05  FILLER                     PIC 9(3) VALUE 243.
001360            05  FILLER                     PIC 9(3) VALUE 273.
001370            05  FILLER                     PIC 9(3) VALUE 304.
001380            05  FILLER                     PIC 9(3) VALUE 334.
001390        01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
001400            05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
001410        01  WS-LEAP-WORK-AREA.
001420            05  WS-LEAP-QUOT               PIC 9(6) COMP.
001430            05  WS-LEAP-REM-4              PIC 9(4) COMP.
001440            05  WS-LEAP-REM-100            PIC 9(4) COMP.
001450            05  WS-LEAP-REM-400            PIC 9(4) COMP.
001460        77  WS-IS-LEAP-SW                  PIC X(3) VALUE 'NO '.
001470            88  WS-IS-LEAP-YEAR               VALUE 'YES'.
001480        01  WS-CALC-DATE-AREA.
001490            05  WS-CALC-DATE-CCYY          PIC 9(4).
001500            05  WS-CALC-DATE-MM            PIC 9(2).
001510            05  WS-CALC-DATE-DD            PIC 9(2).
001520        77  WS-ABS-DAYS-RESULT             PIC S9(9) COMP.
001530        77  WS-WEEKDAY-INDEX               PIC 9(1) COMP.
001540*
001550*    THE INTENT MATCH IS ALWAYS AGAINST A DATE RANGE PAIR IN
001560*    ELEMENTARY 8-DIGIT FORM.
001570*
001580        01  WS-RANGE-START-AREA.
001590            05  WS-RANGE-START-CCYY        PIC 9(4).
001600            05  WS-RANGE-START-MM          PIC 9(2).
001610            05  WS-RANGE-START-DD          PIC 9(2).
001620        01  WS-RANGE-START-NUM REDEFINES WS-RANGE-START-AREA
001630                                          PIC 9(8).
001640        01  WS-RANGE-END-AREA.
001650            05  WS-RANGE-END-CCYY          PIC 9(4).
001660            05  WS-RANGE-END-MM            PIC 9(2).
001670            05  WS-RANGE-END-DD            PIC 9(2).
001680        01  WS-RANGE-END-NUM REDEFINES WS-RANGE-END-AREA
001690                                        PIC 9(8).
001700        77  WS-RANGE-FOUND-SW              PIC X(3) VALUE 'NO '.
001710            88  WS-RANGE-FOUND                VALUE 'YES'.
001720*
001730*    KEYWORD MASTER TABLE - ONE ROW PER TRIGGER PHRASE, IN THE
001740*    SHOP'S PRIORITY ORDER.  FIRST ROW WHOSE PHRASE APPEARS IN
001750*    THE QUERY WINS.  10/12/87 TCS.
001760*
001770        01  WS-KEYWORD-VALUES.
001780     05 FILLER PIC X(27) VALUE 'LUNCH     lunch          05'.
001790     05 FILLER PIC X(27) VALUE 'MERCHANT  how much at    11'.
001800     05 FILLER PIC X(27) VALUE 'MERCHANT  spending at    11'.
001810     05 FILLER PIC X(27) VALUE 'MERCHANT  transactions at15'.
001820     05 FILLER PIC X(27) VALUE 'SPENDCAT  spend on       08'.
001830     05 FILLER PIC X(27) VALUE 'SPENDCAT  spending on    11'.
001840     05 FILLER PIC X(27) VALUE 'SPENDCAT  how much for   12'.
001850     05 FILLER PIC X(27) VALUE 'SPENDCAT   spending      09'.
001860     05 FILLER PIC X(27) VALUE 'DIVIDENDS dividend       08'.
001870     05 FILLER PIC X(27) VALUE 'CASHFLOW  cash flow      09'.
001880     05 FILLER PIC X(27) VALUE 'CASHFLOW  vs expenses    11'.
001890     05 FILLER PIC X(27) VALUE 'EXPENSES  spend          05'.
001900     05 FILLER PIC X(27) VALUE 'EXPENSES  spent          05'.
001910     05 FILLER PIC X(27) VALUE 'EXPENSES  expense        07'.
001920     05 FILLER PIC X(27) VALUE 'INCOME    income         06'.
001930     05 FILLER PIC X(27) VALUE 'INCOME    earn           04'.
001940     05 FILLER PIC X(27) VALUE 'PERFORMNC performance    11'.
001950     05 FILLER PIC X(27) VALUE 'PERFORMNC perform        07'.
001960     05 FILLER PIC X(27) VALUE 'PERFORMNC return         06'.
001970     05 FILLER PIC X(27) VALUE 'PERFORMNC gain           04'.
001980     05 FILLER PIC X(27) VALUE 'PERFORMNC loss           04'.
001990     05 FILLER PIC X(27) VALUE 'PERFORMNC profit         06'.
002000     05 FILLER PIC X(27) VALUE 'PERFORMNC make           04'.
002010     05 FILLER PIC X(27) VALUE 'PERFORMNC lose           04'.
002020     05 FILLER PIC X(27) VALUE 'ALLOCATN  allocation     10'.
002030     05 FILLER PIC X(27) VALUE 'ALLOCATN  allocated      09'.
002040     05 FILLER PIC X(27) VALUE 'ALLOCATN  breakdown      09'.
002050     05 FILLER PIC X(27) VALUE 'ALLOCATN  distribution   12'.
002060     05 FILLER PIC X(27) VALUE 'ALLOCATN  invested in    11'.
002070     05 FILLER PIC X(27) VALUE 'HOLDINGS  holdings       08'.
002080     05 FILLER PIC X(27) VALUE 'HOLDINGS  stocks         06'.
002090     05 FILLER PIC X(27) VALUE 'HOLDINGS  securities     10'.
002100     05 FILLER PIC X(27) VALUE 'HOLDINGS  own            03'.
002110     05 FILLER PIC X(27) VALUE 'HOLDINGS  investments    11'.
002120     05 FILLER PIC X(27) VALUE 'TRANSACTN transactions   12'.
002130     05 FILLER PIC X(27) VALUE 'TRANSACTN trades         06'.
002140     05 FILLER PIC X(27) VALUE 'TRANSACTN activity       08'.
002150     05 FILLER PIC X(27) VALUE 'TRANSACTN buy            03'.
002160     05 FILLER PIC X(27) VALUE 'TRANSACTN sell           04'.
002170     05 FILLER PIC X(27) VALUE 'NETWORTH  net worth      09'.
002180     05 FILLER PIC X(27) VALUE 'NETWORTH  worth          05'.
002190     05 FILLER PIC X(27) VALUE 'NETWORTH  total value    11'.
002200     05 FILLER PIC X(27) VALUE 'NETWORTH  portfolio value15'.
002210     05 FILLER PIC X(27) VALUE 'NETWORTH  assets         06'.
002220        01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-VALUES.
002230            05  WS-KW-ENTRY OCCURS 44 TIMES INDEXED BY WS-KW-IX.
002240                10  WS-KW-INTENT           PIC X(10).
002250                10  WS-KW-TEXT             PIC X(15).
002260                10  WS-KW-LEN-TEXT         PIC X(02).
002270        77  WS-KW-LEN                      PIC 9(2) COMP.
002280        77  WS-INTENT-CODE                 PIC X(12) VALUE SPACES.
002290*
002300*    SUBSTRING SEARCH WORK AREA - GENERAL PURPOSE, USED FOR
002310*    KEYWORD TESTS, THE ACCOUNT FILTER PHRASE, AND NUMBER
002320*    EXTRACTION AFTER "LAST" / "PAST".  10/19/87 TCS.
002330*
002340        77  WS-SEARCH-KEY                  PIC X(20).
002350        77  WS-SEARCH-KEY-LEN              PIC 9(2) COMP.
002360        77  WS-SCAN-POS                    PIC 9(3) COMP.
002370        77  WS-SCAN-LIMIT                  PIC 9(3) COMP.
002380        77  WS-FOUND-POS                   PIC 9(3) COMP VALUE ZERO.
002390        77  WS-SUBSTR-FOUND-SW             PIC X(3) VALUE 'NO '.
002400            88  WS-SUBSTR-FOUND               VALUE 'YES'.
002410*
002420*    NUMBER-AFTER-KEYWORD EXTRACTION FOR "LAST N DAYS/MONTHS".
002430*    11/09/87 RLM.
002440*
002450        77  WS-NUMBER-VALUE                PIC 9(4) COMP.
002460        77  WS-DIGIT-CHAR                  PIC X(01).
002470        77  WS-DIGIT-NUM                   PIC 9(01).
002480        77  WS-SUBTRACT-N-DAYS             PIC 9(6) COMP.
002490        77  WS-SUBTRACT-COUNTER            PIC 9(6) COMP.
002500*
002510*    ACCOUNT FILTER - `IN ACCOUNT "<NAME>"` PHRASE, QUOTES
002520*    OPTIONAL.  12/01/88 JQP.
002530*
002540        77  WS-ACCOUNT-FILTER              PIC X(30) VALUE SPACES.
002550        77  WS-ACCOUNT-FILTER-SW           PIC X(3) VALUE 'NO '.
002560            88  WS-ACCOUNT-FILTER-FOUND       VALUE 'YES'.
002570        77  WS-AF-SCAN-IX                   PIC 9(3) COMP.
002580        77  WS-AF-STORE-IX                  PIC 9(3) COMP.
002590        01  WS-RANGE-EDIT.
002600            05  WS-RANGE-EDIT-S-CCYY        PIC 9(4).
002610            05  FILLER                      PIC X VALUE '-'.
002620            05  WS-RANGE-EDIT-S-MM          PIC 9(2).
002630            05  FILLER                      PIC X VALUE '-'.
002640            05  WS-RANGE-EDIT-S-DD          PIC 9(2).
002650            05  FILLER                      PIC X VALUE ' '.
002660            05  FILLER                      PIC X(3) VALUE 'TO '.
002670            05  WS-RANGE-EDIT-E-CCYY        PIC 9(4).
002680            05  FILLER                      PIC X VALUE '-'.
002690            05  WS-RANGE-EDIT-E-MM          PIC 9(2).
002700            05  FILLER                      PIC X VALUE '-'.
002710            05  WS-RANGE-EDIT-E-DD          PIC 9(2).
002720        PROCEDURE DIVISION.
002730*
002740*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
002750*    STEP.
002760*    WORKS WITH WS-QUERY-EOF, QUERY-FILE, REPORT-FILE.
002770        0000-MAINLINE-PARA.
002780*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
002790*    THE RUN.
002800            PERFORM 0100-INITIALIZATION-PARA.
002810*    CALLS 1000-PROCESS-ONE-QUERY-PARA TO HANDLE THIS PART OF
002820*    THE RUN.
002830            PERFORM 1000-PROCESS-ONE-QUERY-PARA
002840                UNTIL WS-QUERY-EOF.
002850*    HANDS OFF TO 8000-WRITE-RUN-SUMMARY-PARA FOR THIS STEP.
002860            PERFORM 8000-WRITE-RUN-SUMMARY-PARA.
002870            CLOSE QUERY-FILE REPORT-FILE ROUTE-FILE.
002880            STOP RUN.
002890*
002900*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
002910*    STARTING VALUES.
002920*    WORKS WITH WS-RUN-DATE-8, DATE, YYYYMMDD, QUERY-FILE.
002930        0100-INITIALIZATION-PARA.
002940            ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
002950            OPEN INPUT QUERY-FILE.
002960            OPEN EXTEND REPORT-FILE.
002970            OPEN OUTPUT ROUTE-FILE.
002980*    SETS RF-REPORT-LINE TO SPACES.
002990            MOVE SPACES TO RF-REPORT-LINE.
003000*    SETS RF-REPORT-LINE TO 'QUERY ROUTING LOG'.
003010            MOVE 'QUERY ROUTING LOG' TO RF-REPORT-LINE (1:17).
003020            WRITE RF-REPORT-LINE.
003030*    CALLS 0900-READ-QUERY-PARA TO HANDLE THIS PART OF THE
003040*    RUN.
003050            PERFORM 0900-READ-QUERY-PARA.
003060        0100-EXIT.
003070            EXIT.
003080*
003090*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
003100*    WORKS WITH QUERY-FILE, END, WS-QUERY-EOF, END-READ.
003110        0900-READ-QUERY-PARA.
003120            READ QUERY-FILE
003130                AT END
003140                    SET WS-QUERY-EOF TO TRUE
003150            END-READ.
003160        0900-EXIT.
003170            EXIT.
003180*
003190*    THIS STEP DRIVES THE MAIN LOGIC FOR ONE INPUT RECORD.
003200*    WORKS WITH WS-QUERY-COUNT, QU-QUERY-LINE,
003210*    WS-QUERY-LOWER, ABCDEFGHIJKLMNOPQRSTUVWXYZ.
003220*
003230*    1000-PROCESS-ONE-QUERY-PARA - ONE QUERY LINE THROUGH THE
003240*    WHOLE PIPE: LOWERCASE, INTENT, DATE RANGE, ACCOUNT FILTER.
003250*
003260        1000-PROCESS-ONE-QUERY-PARA.
003270*    ADDS 1 INTO THE RUNNING TOTAL WS-QUERY-COUNT.
003280            ADD 1 TO WS-QUERY-COUNT.
003290*    TRANSFERS QU-QUERY-LINE TO WS-QUERY-LOWER FOR USE
003300*    FURTHER DOWN.
003310            MOVE QU-QUERY-LINE TO WS-QUERY-LOWER.
003320            INSPECT WS-QUERY-LOWER
003330                CONVERTING
003340                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003350                TO
003360                'abcdefghijklmnopqrstuvwxyz'.
003370*    SETS WS-INTENT-CODE TO SPACES.
003380            MOVE SPACES TO WS-INTENT-CODE.
003390*    SETS WS-RANGE-FOUND-SW TO 'NO '.
003400            MOVE 'NO ' TO WS-RANGE-FOUND-SW.
003410*    SETS WS-ACCOUNT-FILTER-SW TO 'NO '.
003420            MOVE 'NO ' TO WS-ACCOUNT-FILTER-SW.
003430*    SETS WS-ACCOUNT-FILTER TO SPACES.
003440            MOVE SPACES TO WS-ACCOUNT-FILTER.
003450*    INVOKES 2000-MATCH-INTENT-PARA TO CARRY OUT ITS STEP OF
003460*    THE LOGIC.
003470            PERFORM 2000-MATCH-INTENT-PARA.
003480*    HANDS OFF TO 3000-EXTRACT-DATE-RANGE-PARA FOR THIS STEP.
003490            PERFORM 3000-EXTRACT-DATE-RANGE-PARA.
003500*    HANDS OFF TO 4000-EXTRACT-ACCOUNT-FILTER-PARA FOR THIS
003510*    STEP.
003520            PERFORM 4000-EXTRACT-ACCOUNT-FILTER-PARA.
003530*    CHECKS THE CURRENT SETTING OF WS-INTENT-CODE BEFORE
003540*    BRANCHING - ONLY A LUNCH-INTENT QUERY FEEDS THE ROUTE
003550*    EXTRACT LUNCH-CONFIDENCE-SCORER READS.
003560            IF WS-INTENT-CODE = 'LUNCH'
003570                PERFORM 5000-WRITE-ROUTE-EXTRACT-PARA
003580            END-IF.
003590*    HANDS OFF TO 6000-PRINT-ROUTING-LINE-PARA FOR THIS STEP.
003600            PERFORM 6000-PRINT-ROUTING-LINE-PARA.
003610*    HANDS OFF TO 0900-READ-QUERY-PARA FOR THIS STEP.
003620            PERFORM 0900-READ-QUERY-PARA.
003630        1000-EXIT.
003640            EXIT.
003650*
003660*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
003670*    WORKS WITH WS-SUBSTR-FOUND-SW, WS-FOUND-POS,
003680*    WS-SCAN-LIMIT, WS-SEARCH-KEY-LEN.
003690*
003700*    1900-SEARCH-SUBSTRING-PARA - GENERAL SUBROUTINE.  SETS
003710*    WS-SUBSTR-FOUND AND WS-FOUND-POS (POSITION 1-80, ZERO IF
003720*    NOT PRESENT) FOR WS-SEARCH-KEY (LENGTH WS-SEARCH-KEY-LEN)
003730*    WITHIN WS-QUERY-LOWER.  10/19/87 TCS.
003740*
003750        1900-SEARCH-SUBSTRING-PARA.
003760*    SETS WS-SUBSTR-FOUND-SW TO 'NO '.
003770            MOVE 'NO ' TO WS-SUBSTR-FOUND-SW.
003780*    SETS WS-FOUND-POS TO ZERO.
003790            MOVE ZERO TO WS-FOUND-POS.
003800*    DERIVES WS-SCAN-LIMIT FROM WS-SEARCH-KEY-LEN.
003810            COMPUTE WS-SCAN-LIMIT = 81 - WS-SEARCH-KEY-LEN.
003820*    HANDS OFF TO 1910-SCAN-ONE-POSITION-PARA FOR THIS STEP.
003830            PERFORM 1910-SCAN-ONE-POSITION-PARA
003840                VARYING WS-SCAN-POS FROM 1 BY 1
003850                UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
003860                OR WS-SUBSTR-FOUND.
003870        1900-EXIT.
003880            EXIT.
003890*
003900*    THIS STEP STEPS THROUGH THE WORKING FIELD LOOKING FOR A
003910*    MATCH.
003920*    WORKS WITH WS-QUERY-LOWER, WS-SCAN-POS,
003930*    WS-SEARCH-KEY-LEN, WS-SEARCH-KEY.
003940        1910-SCAN-ONE-POSITION-PARA.
003950*    CHECKS WS-QUERY-LOWER AGAINST WS-SEARCH-KEY BEFORE
003960*    BRANCHING FURTHER.
003970            IF WS-QUERY-LOWER (WS-SCAN-POS:WS-SEARCH-KEY-LEN)
003980                    = WS-SEARCH-KEY (1:WS-SEARCH-KEY-LEN)
003990                SET WS-SUBSTR-FOUND TO TRUE
004000*    COPIES WS-SCAN-POS INTO WS-FOUND-POS.
004010                MOVE WS-SCAN-POS TO WS-FOUND-POS.
004020        1910-EXIT.
004030            EXIT.
004040*
004050*    THIS STEP COMPARES THE TWO KEYS TO SEE IF THEY IDENTIFY
004060*    THE SAME ENTITY.
004070*    WORKS WITH WS-KW-IX, WS-INTENT-CODE, UNKNOWN.
004080*
004090*    2000-MATCH-INTENT-PARA - SCANS THE KEYWORD MASTER TABLE IN
004100*    PRIORITY ORDER; THE FIRST ROW WHOSE PHRASE IS PRESENT WINS.
004110*
004120        2000-MATCH-INTENT-PARA.
004130*    HANDS OFF TO 2010-TEST-ONE-KEYWORD-PARA FOR THIS STEP.
004140            PERFORM 2010-TEST-ONE-KEYWORD-PARA
004150                VARYING WS-KW-IX FROM 1 BY 1
004160                UNTIL WS-KW-IX > 44
004170                OR WS-INTENT-CODE NOT = SPACES.
004180*    CHECKS WS-INTENT-CODE AGAINST SPACES BEFORE BRANCHING
004190*    FURTHER.
004200            IF WS-INTENT-CODE = SPACES
004210*    SETS WS-INTENT-CODE TO 'UNKNOWN     '.
004220                MOVE 'UNKNOWN     ' TO WS-INTENT-CODE.
004230        2000-EXIT.
004240            EXIT.
004250*
004260*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
004270*    RULE.
004280*    WORKS WITH WS-KW-TEXT, WS-KW-IX, WS-SEARCH-KEY,
004290*    WS-KW-LEN-TEXT.
004300        2010-TEST-ONE-KEYWORD-PARA.
004310*    CARRIES WS-KW-TEXT FORWARD INTO WS-SEARCH-KEY.
004320            MOVE WS-KW-TEXT (WS-KW-IX) TO WS-SEARCH-KEY.
004330*    PLACES WS-KW-LEN-TEXT INTO WS-KW-LEN.
004340            MOVE WS-KW-LEN-TEXT (WS-KW-IX) TO WS-KW-LEN.
004350*    COPIES WS-KW-LEN INTO WS-SEARCH-KEY-LEN.
004360            MOVE WS-KW-LEN TO WS-SEARCH-KEY-LEN.
004370*    CALLS 1900-SEARCH-SUBSTRING-PARA TO HANDLE THIS PART OF
004380*    THE RUN.
004390            PERFORM 1900-SEARCH-SUBSTRING-PARA.
004400*    CHECKS THE CURRENT SETTING OF WS-SUBSTR-FOUND BEFORE
004410*    BRANCHING.
004420            IF WS-SUBSTR-FOUND
004430*    CARRIES WS-KW-INTENT FORWARD INTO WS-INTENT-CODE.
004440                MOVE WS-KW-INTENT (WS-KW-IX) TO WS-INTENT-CODE.
004450        2010-EXIT.
004460            EXIT.
004470*
004480*    THIS STEP PULLS THE REQUESTED VALUE OUT OF THE PARAMETER
004490*    AREA.
004500*    WORKS WITH WS-RUN-DATE-CCYY, WS-CALC-DATE-CCYY,
004510*    WS-RUN-DATE-MM, WS-CALC-DATE-MM.
004520*
004530*    3000-EXTRACT-DATE-RANGE-PARA - FIRST MATCHING TIME PHRASE
004540*    WINS.  11/02/87 RLM.
004550*
004560        3000-EXTRACT-DATE-RANGE-PARA.
004570*    TRANSFERS WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY FOR USE
004580*    FURTHER DOWN.
004590            MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY.
004600*    PLACES WS-RUN-DATE-MM INTO WS-CALC-DATE-MM.
004610            MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM.
004620*    CARRIES WS-RUN-DATE-DD FORWARD INTO WS-CALC-DATE-DD.
004630            MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD.
004640*    SETS WS-SEARCH-KEY TO 'today               '.
004650            MOVE 'today               ' TO WS-SEARCH-KEY.
004660*    SETS WS-SEARCH-KEY-LEN TO 5.
004670            MOVE 5 TO WS-SEARCH-KEY-LEN.
004680*    INVOKES 1900-SEARCH-SUBSTRING-PARA TO CARRY OUT ITS STEP
004690*    OF THE LOGIC.
004700            PERFORM 1900-SEARCH-SUBSTRING-PARA.
004710*    TESTS WS-SUBSTR-FOUND TO DECIDE WHICH PATH THIS RECORD
004720*    TAKES.
004730            IF WS-SUBSTR-FOUND
004740*    CARRIES WS-RUN-DATE-CCYY FORWARD INTO
004750*    WS-RANGE-START-CCYY AND WS-RANGE-END-CCYY AND
004760*    WS-RUN-DATE-MM AND WS-RANGE-START-MM AND WS-RANGE-END-MM
004770*    AND WS-RUN-DATE-DD AND WS-RANGE-START-DD AND
004780*    WS-RANGE-END-DD AND WS-RANGE-FOUND.
004790                MOVE WS-RUN-DATE-CCYY TO WS-RANGE-START-CCYY
004800                                          WS-RANGE-END-CCYY
004810*    COPIES WS-RUN-DATE-MM INTO WS-RANGE-START-MM AND
004820*    WS-RANGE-END-MM AND WS-RUN-DATE-DD AND WS-RANGE-START-DD
004830*    AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
004840                MOVE WS-RUN-DATE-MM TO WS-RANGE-START-MM
004850                                        WS-RANGE-END-MM
004860*    PLACES WS-RUN-DATE-DD INTO WS-RANGE-START-DD AND
004870*    WS-RANGE-END-DD AND WS-RANGE-FOUND.
004880                MOVE WS-RUN-DATE-DD TO WS-RANGE-START-DD
004890                                        WS-RANGE-END-DD
004900                SET WS-RANGE-FOUND TO TRUE.
004910*
004920*    ONCE 'TODAY' FAILS TO MATCH, WE DROP INTO THE FULL PHRASE
004930*    LADDER BELOW AS A SINGLE PERFORM-THRU RANGE.  EACH RUNG
004940*    TESTS ITS OWN PHRASE AND, ON A HIT, JUMPS DIRECTLY TO THE
004950*    SHARED EXIT AT THE BOTTOM OF THE RANGE RATHER THAN FALLING
004960*    THROUGH THE REMAINING RUNGS - SAME FIRST-MATCH-WINS RESULT
004970*    AS THE OLD ONE-PARA-PER-IF CHAIN, ONE ENTRY/EXIT PAIR NOW,
004980*    PER FIN-0244 (SEE CHANGE LOG).
004990*
005000            IF NOT WS-RANGE-FOUND
005010*    PERFORMS THE 3010-TEST-YESTERDAY-PARA/3090-EXIT RANGE TO
005020*    HANDLE THIS CASE.
005030                PERFORM 3010-TEST-YESTERDAY-PARA THRU 3090-EXIT.
005040        3000-EXIT.
005050            EXIT.
005060*
005070*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
005080*    RULE.
005090*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
005100*    WS-SUBSTR-FOUND, WS-RUN-DATE-CCYY.
005110*
005120*    3010-TEST-YESTERDAY-PARA - FIRST RUNG OF THE 3010-3090
005130*    PERFORM-THRU LADDER.  A HIT SETS WS-RANGE-FOUND AND JUMPS
005140*    TO 3090-EXIT; A MISS FALLS THROUGH TO THE NEXT RUNG.
005150*
005160        3010-TEST-YESTERDAY-PARA.
005170*    SETS WS-SEARCH-KEY TO 'yesterday           '.
005180            MOVE 'yesterday           ' TO WS-SEARCH-KEY.
005190*    SETS WS-SEARCH-KEY-LEN TO 9.
005200            MOVE 9 TO WS-SEARCH-KEY-LEN.
005210*    HANDS OFF TO 1900-SEARCH-SUBSTRING-PARA FOR THIS STEP.
005220            PERFORM 1900-SEARCH-SUBSTRING-PARA.
005230*    BRANCHES ON WHETHER WS-SUBSTR-FOUND IS SET BEFORE THE
005240*    STEPS BELOW RUN.
005250            IF WS-SUBSTR-FOUND
005260*    TRANSFERS WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY AND
005270*    WS-RUN-DATE-MM AND WS-CALC-DATE-MM AND WS-RUN-DATE-DD
005280*    AND WS-CALC-DATE-DD AND SUBTRACT-ONE-DAY-PARA AND
005290*    WS-RANGE-START-CCYY AND WS-RANGE-END-CCYY AND
005300*    WS-RANGE-START-MM AND WS-RANGE-END-MM AND
005310*    WS-RANGE-START-DD AND WS-RANGE-END-DD AND WS-RANGE-FOUND
005320*    FOR USE FURTHER DOWN.
005330                MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY
005340*    COPIES WS-RUN-DATE-MM INTO WS-CALC-DATE-MM AND
005350*    WS-RUN-DATE-DD AND WS-CALC-DATE-DD AND
005360*    SUBTRACT-ONE-DAY-PARA AND WS-CALC-DATE-CCYY AND
005370*    WS-RANGE-START-CCYY AND WS-RANGE-END-CCYY AND
005380*    WS-RANGE-START-MM AND WS-RANGE-END-MM AND
005390*    WS-RANGE-START-DD AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
005400                MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM
005410*    PLACES WS-RUN-DATE-DD INTO WS-CALC-DATE-DD AND
005420*    SUBTRACT-ONE-DAY-PARA AND WS-CALC-DATE-CCYY AND
005430*    WS-RANGE-START-CCYY AND WS-RANGE-END-CCYY AND
005440*    WS-CALC-DATE-MM AND WS-RANGE-START-MM AND
005450*    WS-RANGE-END-MM AND WS-RANGE-START-DD AND
005460*    WS-RANGE-END-DD AND WS-RANGE-FOUND.
005470                MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD
005480*    INVOKES 9100-SUBTRACT-ONE-DAY-PARA TO CARRY OUT ITS STEP
005490*    OF THE LOGIC.
005500                PERFORM 9100-SUBTRACT-ONE-DAY-PARA
005510*    PLACES WS-CALC-DATE-CCYY INTO WS-RANGE-START-CCYY AND
005520*    WS-RANGE-END-CCYY AND WS-CALC-DATE-MM AND
005530*    WS-RANGE-START-MM AND WS-RANGE-END-MM AND
005540*    WS-CALC-DATE-DD AND WS-RANGE-START-DD AND
005550*    WS-RANGE-END-DD AND WS-RANGE-FOUND.
005560                MOVE WS-CALC-DATE-CCYY TO WS-RANGE-START-CCYY
005570                                          WS-RANGE-END-CCYY
005580*    CARRIES WS-CALC-DATE-MM FORWARD INTO WS-RANGE-START-MM
005590*    AND WS-RANGE-END-MM AND WS-CALC-DATE-DD AND
005600*    WS-RANGE-START-DD AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
005610                MOVE WS-CALC-DATE-MM TO WS-RANGE-START-MM
005620                                        WS-RANGE-END-MM
005630*    CARRIES WS-CALC-DATE-DD FORWARD INTO WS-RANGE-START-DD
005640*    AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
005650                MOVE WS-CALC-DATE-DD TO WS-RANGE-START-DD
005660                                        WS-RANGE-END-DD
005670                SET WS-RANGE-FOUND TO TRUE.
005680*    TESTS WS-RANGE-FOUND TO DECIDE WHICH PATH THIS RECORD
005690*    TAKES.
005700            IF WS-RANGE-FOUND
005710                GO TO 3090-EXIT.
005720*
005730*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
005740*    RULE.
005750*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
005760*    WS-SUBSTR-FOUND, WS-RUN-DATE-CCYY.
005770*
005780*    3020-TEST-THIS-WEEK-PARA - SECOND RUNG.  A HIT JUMPS
005790*    STRAIGHT TO 3090-EXIT WITHOUT TESTING THE RUNGS BELOW.
005800*
005810        3020-TEST-THIS-WEEK-PARA.
005820*    SETS WS-SEARCH-KEY TO 'this week           '.
005830            MOVE 'this week           ' TO WS-SEARCH-KEY.
005840*    SETS WS-SEARCH-KEY-LEN TO 9.
005850            MOVE 9 TO WS-SEARCH-KEY-LEN.
005860*    INVOKES 1900-SEARCH-SUBSTRING-PARA TO CARRY OUT ITS STEP
005870*    OF THE LOGIC.
005880            PERFORM 1900-SEARCH-SUBSTRING-PARA.
005890*    TESTS WS-SUBSTR-FOUND TO DECIDE WHICH PATH THIS RECORD
005900*    TAKES.
005910            IF WS-SUBSTR-FOUND
005920*    CALLS 9200-WEEKDAY-OF-RUN-DATE-PARA TO HANDLE THIS PART
005930*    OF THE RUN.
005940                PERFORM 9200-WEEKDAY-OF-RUN-DATE-PARA
005950*    COPIES WS-RUN-DATE-CCYY INTO WS-CALC-DATE-CCYY AND
005960*    WS-RUN-DATE-MM AND WS-CALC-DATE-MM AND WS-RUN-DATE-DD
005970*    AND WS-CALC-DATE-DD AND SUBTRACT-ONE-DAY-PARA AND
005980*    WS-WEEKDAY-INDEX AND WS-RANGE-START-CCYY AND
005990*    WS-RANGE-START-MM AND WS-RANGE-START-DD AND
006000*    WS-RUN-DATE-CCYY AND WS-RANGE-END-CCYY AND
006010*    WS-RANGE-END-MM AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
006020                MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY
006030*    TRANSFERS WS-RUN-DATE-MM TO WS-CALC-DATE-MM AND
006040*    WS-RUN-DATE-DD AND WS-CALC-DATE-DD AND
006050*    SUBTRACT-ONE-DAY-PARA AND WS-WEEKDAY-INDEX AND
006060*    WS-CALC-DATE-CCYY AND WS-RANGE-START-CCYY AND
006070*    WS-RANGE-START-MM AND WS-RANGE-START-DD AND
006080*    WS-RUN-DATE-CCYY AND WS-RANGE-END-CCYY AND
006090*    WS-RUN-DATE-MM AND WS-RANGE-END-MM AND WS-RANGE-END-DD
006100*    AND WS-RANGE-FOUND FOR USE FURTHER DOWN.
006110                MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM
006120*    TRANSFERS WS-RUN-DATE-DD TO WS-CALC-DATE-DD AND
006130*    SUBTRACT-ONE-DAY-PARA AND WS-WEEKDAY-INDEX AND
006140*    WS-CALC-DATE-CCYY AND WS-RANGE-START-CCYY AND
006150*    WS-CALC-DATE-MM AND WS-RANGE-START-MM AND
006160*    WS-RANGE-START-DD AND WS-RUN-DATE-CCYY AND
006170*    WS-RANGE-END-CCYY AND WS-RUN-DATE-MM AND WS-RANGE-END-MM
006180*    AND WS-RUN-DATE-DD AND WS-RANGE-END-DD AND
006190*    WS-RANGE-FOUND FOR USE FURTHER DOWN.
006200                MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD
006210*    CALLS 9100-SUBTRACT-ONE-DAY-PARA TO HANDLE THIS PART OF
006220*    THE RUN.
006230                PERFORM 9100-SUBTRACT-ONE-DAY-PARA
006240                    WS-WEEKDAY-INDEX TIMES
006250*    COPIES WS-CALC-DATE-CCYY INTO WS-RANGE-START-CCYY AND
006260*    WS-CALC-DATE-MM AND WS-RANGE-START-MM AND
006270*    WS-CALC-DATE-DD AND WS-RANGE-START-DD AND
006280*    WS-RUN-DATE-CCYY AND WS-RANGE-END-CCYY AND
006290*    WS-RUN-DATE-MM AND WS-RANGE-END-MM AND WS-RUN-DATE-DD
006300*    AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
006310                MOVE WS-CALC-DATE-CCYY TO WS-RANGE-START-CCYY
006320*    COPIES WS-CALC-DATE-MM INTO WS-RANGE-START-MM AND
006330*    WS-CALC-DATE-DD AND WS-RANGE-START-DD AND
006340*    WS-RUN-DATE-CCYY AND WS-RANGE-END-CCYY AND
006350*    WS-RUN-DATE-MM AND WS-RANGE-END-MM AND WS-RUN-DATE-DD
006360*    AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
006370                MOVE WS-CALC-DATE-MM TO WS-RANGE-START-MM
006380*    PLACES WS-CALC-DATE-DD INTO WS-RANGE-START-DD AND
006390*    WS-RUN-DATE-CCYY AND WS-RANGE-END-CCYY AND
006400*    WS-RUN-DATE-MM AND WS-RANGE-END-MM AND WS-RUN-DATE-DD
006410*    AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
006420                MOVE WS-CALC-DATE-DD TO WS-RANGE-START-DD
006430*    CARRIES WS-RUN-DATE-CCYY FORWARD INTO WS-RANGE-END-CCYY
006440*    AND WS-RUN-DATE-MM AND WS-RANGE-END-MM AND
006450*    WS-RUN-DATE-DD AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
006460                MOVE WS-RUN-DATE-CCYY TO WS-RANGE-END-CCYY
006470*    CARRIES WS-RUN-DATE-MM FORWARD INTO WS-RANGE-END-MM AND
006480*    WS-RUN-DATE-DD AND WS-RANGE-END-DD AND WS-RANGE-FOUND.
006490                MOVE WS-RUN-DATE-MM TO WS-RANGE-END-MM
006500*    COPIES WS-RUN-DATE-DD INTO WS-RANGE-END-DD AND
006510*    WS-RANGE-FOUND.
006520                MOVE WS-RUN-DATE-DD TO WS-RANGE-END-DD
006530                SET WS-RANGE-FOUND TO TRUE.
006540*    CHECKS THE CURRENT SETTING OF WS-RANGE-FOUND BEFORE
006550*    BRANCHING.
006560            IF WS-RANGE-FOUND
006570                GO TO 3090-EXIT.
006580*
006590*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
006600*    RULE.
006610*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
006620*    WS-SUBSTR-FOUND, WS-RUN-DATE-CCYY.
006630*
006640*    3030-TEST-LAST-WEEK-PARA - THIRD RUNG.  SAME HIT-AND-JUMP
006650*    LOGIC AS THE RUNGS ABOVE IT.
006660*
006670        3030-TEST-LAST-WEEK-PARA.
006680*    SETS WS-SEARCH-KEY TO 'last week           '.
006690            MOVE 'last week           ' TO WS-SEARCH-KEY.
006700*    SETS WS-SEARCH-KEY-LEN TO 9.
006710            MOVE 9 TO WS-SEARCH-KEY-LEN.
006720*    CALLS 1900-SEARCH-SUBSTRING-PARA TO HANDLE THIS PART OF
006730*    THE RUN.
006740            PERFORM 1900-SEARCH-SUBSTRING-PARA.
006750*    CHECKS THE CURRENT SETTING OF WS-SUBSTR-FOUND BEFORE
006760*    BRANCHING.
006770            IF WS-SUBSTR-FOUND
006780*    HANDS OFF TO 9200-WEEKDAY-OF-RUN-DATE-PARA FOR THIS STEP.
006790                PERFORM 9200-WEEKDAY-OF-RUN-DATE-PARA
006800*    TRANSFERS WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY AND
006810*    WS-RUN-DATE-MM AND WS-CALC-DATE-MM AND WS-RUN-DATE-DD
006820*    AND WS-CALC-DATE-DD AND SUBTRACT-ONE-DAY-PARA AND
006830*    WS-WEEKDAY-INDEX AND WS-RANGE-END-CCYY AND
006840*    WS-RANGE-END-MM AND WS-RANGE-END-DD AND
006850*    WS-RANGE-START-CCYY AND WS-RANGE-START-MM AND
006860*    WS-RANGE-START-DD AND WS-RANGE-FOUND FOR USE FURTHER
006870*    DOWN.
006880                MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY
006890*    PLACES WS-RUN-DATE-MM INTO WS-CALC-DATE-MM AND
006900*    WS-RUN-DATE-DD AND WS-CALC-DATE-DD AND
006910*    SUBTRACT-ONE-DAY-PARA AND WS-WEEKDAY-INDEX AND
006920*    WS-CALC-DATE-CCYY AND WS-RANGE-END-CCYY AND
006930*    WS-RANGE-END-MM AND WS-RANGE-END-DD AND
006940*    WS-RANGE-START-CCYY AND WS-RANGE-START-MM AND
006950*    WS-RANGE-START-DD AND WS-RANGE-FOUND.
006960                MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM
006970*    COPIES WS-RUN-DATE-DD INTO WS-CALC-DATE-DD AND
006980*    SUBTRACT-ONE-DAY-PARA AND WS-WEEKDAY-INDEX AND
006990*    WS-CALC-DATE-CCYY AND WS-RANGE-END-CCYY AND
007000*    WS-CALC-DATE-MM AND WS-RANGE-END-MM AND WS-RANGE-END-DD
007010*    AND WS-RANGE-START-CCYY AND WS-RANGE-START-MM AND
007020*    WS-RANGE-START-DD AND WS-RANGE-FOUND.
007030                MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD
007040*    HANDS OFF TO 9100-SUBTRACT-ONE-DAY-PARA FOR THIS STEP.
007050                PERFORM 9100-SUBTRACT-ONE-DAY-PARA
007060                    WS-WEEKDAY-INDEX TIMES
007070*    TRANSFERS WS-CALC-DATE-CCYY TO WS-RANGE-END-CCYY AND
007080*    WS-CALC-DATE-MM AND WS-RANGE-END-MM AND WS-CALC-DATE-DD
007090*    AND WS-RANGE-END-DD AND SUBTRACT-ONE-DAY-PARA AND
007100*    WS-CALC-DATE-CCYY AND WS-RANGE-START-CCYY AND
007110*    WS-RANGE-START-MM AND WS-RANGE-START-DD AND
007120*    WS-RANGE-FOUND FOR USE FURTHER DOWN.
007130                MOVE WS-CALC-DATE-CCYY TO WS-RANGE-END-CCYY
007140*    TRANSFERS WS-CALC-DATE-MM TO WS-RANGE-END-MM AND
007150*    WS-CALC-DATE-DD AND WS-RANGE-END-DD AND
007160*    SUBTRACT-ONE-DAY-PARA AND WS-CALC-DATE-CCYY AND
007170*    WS-RANGE-END-CCYY AND WS-CALC-DATE-MM AND
007180*    WS-RANGE-START-CCYY AND WS-RANGE-START-MM AND
007190*    WS-RANGE-START-DD AND WS-RANGE-FOUND FOR USE FURTHER
007200*    DOWN.
007210                MOVE WS-CALC-DATE-MM TO WS-RANGE-END-MM
007220*    CARRIES WS-CALC-DATE-DD FORWARD INTO WS-RANGE-END-DD AND
007230*    SUBTRACT-ONE-DAY-PARA AND WS-CALC-DATE-CCYY AND
007240*    WS-RANGE-END-CCYY AND WS-CALC-DATE-MM AND
007250*    WS-RANGE-END-MM AND WS-CALC-DATE-DD AND
007260*    WS-RANGE-START-CCYY AND WS-RANGE-START-MM AND
007270*    WS-RANGE-START-DD AND WS-RANGE-FOUND.
007280                MOVE WS-CALC-DATE-DD TO WS-RANGE-END-DD
007290*    CALLS 9100-SUBTRACT-ONE-DAY-PARA TO HANDLE THIS PART OF
007300*    THE RUN.
007310                PERFORM 9100-SUBTRACT-ONE-DAY-PARA
007320*    TRANSFERS WS-CALC-DATE-CCYY TO WS-RANGE-END-CCYY AND
007330*    WS-CALC-DATE-MM AND WS-RANGE-END-MM AND WS-CALC-DATE-DD
007340*    AND WS-RANGE-END-DD AND SUBTRACT-ONE-DAY-PARA AND
007350*    WS-CALC-DATE-CCYY AND WS-RANGE-START-CCYY AND
007360*    WS-RANGE-START-MM AND WS-RANGE-START-DD AND
007370*    WS-RANGE-FOUND FOR USE FURTHER DOWN.
007380                MOVE WS-CALC-DATE-CCYY TO WS-RANGE-END-CCYY
007390*    COPIES WS-CALC-DATE-MM INTO WS-RANGE-END-MM AND
007400*    WS-CALC-DATE-DD AND WS-RANGE-END-DD AND
007410*    SUBTRACT-ONE-DAY-PARA AND WS-CALC-DATE-CCYY AND
007420*    WS-RANGE-START-CCYY AND WS-CALC-DATE-MM AND
007430*    WS-RANGE-START-MM AND WS-RANGE-START-DD AND
007440*    WS-RANGE-FOUND.
007450                MOVE WS-CALC-DATE-MM TO WS-RANGE-END-MM
007460*    PLACES WS-CALC-DATE-DD INTO WS-RANGE-END-DD AND
007470*    SUBTRACT-ONE-DAY-PARA AND WS-CALC-DATE-CCYY AND
007480*    WS-RANGE-START-CCYY AND WS-CALC-DATE-MM AND
007490*    WS-RANGE-START-MM AND WS-CALC-DATE-DD AND
007500*    WS-RANGE-START-DD AND WS-RANGE-FOUND.
007510                MOVE WS-CALC-DATE-DD TO WS-RANGE-END-DD
007520                PERFORM 9100-SUBTRACT-ONE-DAY-PARA
007530                    6 TIMES
007540                MOVE WS-CALC-DATE-CCYY TO WS-RANGE-START-CCYY
007550                MOVE WS-CALC-DATE-MM TO WS-RANGE-START-MM
007560                MOVE WS-CALC-DATE-DD TO WS-RANGE-START-DD
007570                SET WS-RANGE-FOUND TO TRUE.
007580*    BRANCHES ON WHETHER WS-RANGE-FOUND IS SET BEFORE THE
007590*    STEPS BELOW RUN.
007600            IF WS-RANGE-FOUND
007610                GO TO 3090-EXIT.
007620*
007630*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
007640*    RULE.
007650*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
007660*    WS-SUBSTR-FOUND, WS-RUN-DATE-CCYY.
007670*
007680*    3040-TEST-THIS-MONTH-PARA - FOURTH RUNG.
007690*
007700        3040-TEST-THIS-MONTH-PARA.
007710*    SETS WS-SEARCH-KEY TO 'this month          '.
007720            MOVE 'this month          ' TO WS-SEARCH-KEY.
007730*    SETS WS-SEARCH-KEY-LEN TO 10.
007740            MOVE 10 TO WS-SEARCH-KEY-LEN.
007750*    HANDS OFF TO 1900-SEARCH-SUBSTRING-PARA FOR THIS STEP.
007760            PERFORM 1900-SEARCH-SUBSTRING-PARA.
007770*    BRANCHES ON WHETHER WS-SUBSTR-FOUND IS SET BEFORE THE
007780*    STEPS BELOW RUN.
007790            IF WS-SUBSTR-FOUND
007800                MOVE WS-RUN-DATE-CCYY TO WS-RANGE-START-CCYY
007810                MOVE WS-RUN-DATE-MM TO WS-RANGE-START-MM
007820                MOVE 1 TO WS-RANGE-START-DD
007830                MOVE WS-RUN-DATE-CCYY TO WS-RANGE-END-CCYY
007840                MOVE WS-RUN-DATE-MM TO WS-RANGE-END-MM
007850                MOVE WS-RUN-DATE-DD TO WS-RANGE-END-DD
007860                SET WS-RANGE-FOUND TO TRUE.
007870*    TESTS WS-RANGE-FOUND TO DECIDE WHICH PATH THIS RECORD
007880*    TAKES.
007890            IF WS-RANGE-FOUND
007900                GO TO 3090-EXIT.
007910*
007920*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
007930*    RULE.
007940*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
007950*    WS-SUBSTR-FOUND, WS-RUN-DATE-CCYY.
007960*
007970*    3050-TEST-LAST-MONTH-PARA - FIFTH RUNG.  MONTH-BOUNDARY
007980*    AND LEAP-YEAR ARITHMETIC LIVE HERE, NOT IN THE LADDER
007990*    ITSELF.
008000*
008010        3050-TEST-LAST-MONTH-PARA.
008020*    SETS WS-SEARCH-KEY TO 'last month          '.
008030            MOVE 'last month          ' TO WS-SEARCH-KEY.
008040*    SETS WS-SEARCH-KEY-LEN TO 10.
008050            MOVE 10 TO WS-SEARCH-KEY-LEN.
008060*    INVOKES 1900-SEARCH-SUBSTRING-PARA TO CARRY OUT ITS STEP
008070*    OF THE LOGIC.
008080            PERFORM 1900-SEARCH-SUBSTRING-PARA.
008090*    TESTS WS-SUBSTR-FOUND TO DECIDE WHICH PATH THIS RECORD
008100*    TAKES.
008110            IF WS-SUBSTR-FOUND
008120                MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY
008130                MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM
008140*    BRANCHES ON WHETHER WS-CALC-DATE-MM IS SET BEFORE THE
008150*    STEPS BELOW RUN.
008160                IF WS-CALC-DATE-MM = 1
008170                    MOVE 12 TO WS-CALC-DATE-MM
008180                    SUBTRACT 1 FROM WS-CALC-DATE-CCYY
008190                ELSE
008200                    SUBTRACT 1 FROM WS-CALC-DATE-MM
008210                END-IF
008220                MOVE 1 TO WS-RANGE-START-DD
008230                MOVE WS-CALC-DATE-CCYY TO WS-RANGE-START-CCYY
008240                                          WS-RANGE-END-CCYY
008250                MOVE WS-CALC-DATE-MM TO WS-RANGE-START-MM
008260                                        WS-RANGE-END-MM
008270                PERFORM 0165-TEST-LEAP-YEAR-PARA
008280                MOVE WS-DAYS-IN-MONTH (WS-CALC-DATE-MM)
008290                    TO WS-RANGE-END-DD
008300*    COMPARES WS-CALC-DATE-MM WITH WS-IS-LEAP-YEAR TO DECIDE
008310*    WHICH PATH THIS RECORD TAKES.
008320                IF WS-CALC-DATE-MM = 2 AND WS-IS-LEAP-YEAR
008330                    ADD 1 TO WS-RANGE-END-DD
008340                END-IF
008350                SET WS-RANGE-FOUND TO TRUE.
008360*    BRANCHES ON WHETHER WS-RANGE-FOUND IS SET BEFORE THE
008370*    STEPS BELOW RUN.
008380            IF WS-RANGE-FOUND
008390                GO TO 3090-EXIT.
008400*
008410*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
008420*    RULE.
008430*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
008440*    WS-SUBSTR-FOUND, WS-NUMBER-VALUE.
008450*
008460*    3060-TEST-LAST-N-DAYS-PARA - "LAST N DAYS" OR "PAST N DAYS".
008470*    11/09/87 RLM.  SIXTH RUNG OF THE LADDER.
008480*
008490        3060-TEST-LAST-N-DAYS-PARA.
008500*    SETS WS-SEARCH-KEY TO 'last                '.
008510            MOVE 'last                ' TO WS-SEARCH-KEY.
008520*    SETS WS-SEARCH-KEY-LEN TO 5.
008530            MOVE 5 TO WS-SEARCH-KEY-LEN.
008540*    HANDS OFF TO 1900-SEARCH-SUBSTRING-PARA FOR THIS STEP.
008550            PERFORM 1900-SEARCH-SUBSTRING-PARA.
008560*    BRANCHES ON WHETHER WS-SUBSTR-FOUND IS SET BEFORE THE
008570*    STEPS BELOW RUN.
008580            IF NOT WS-SUBSTR-FOUND
008590                MOVE 'past                ' TO WS-SEARCH-KEY
008600                MOVE 5 TO WS-SEARCH-KEY-LEN
008610                PERFORM 1900-SEARCH-SUBSTRING-PARA.
008620*    CHECKS THE CURRENT SETTING OF WS-SUBSTR-FOUND BEFORE
008630*    BRANCHING.
008640            IF WS-SUBSTR-FOUND
008650                PERFORM 9300-EXTRACT-NUMBER-PARA
008660                MOVE 'day                 ' TO WS-SEARCH-KEY
008670                MOVE 3 TO WS-SEARCH-KEY-LEN
008680                PERFORM 1900-SEARCH-SUBSTRING-PARA
008690*    TESTS WS-NUMBER-VALUE AGAINST ZERO BEFORE THE STEPS
008700*    BELOW ARE TAKEN.
008710                IF WS-SUBSTR-FOUND AND WS-NUMBER-VALUE > ZERO
008720                    MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY
008730                    MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM
008740                    MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD
008750                    MOVE WS-NUMBER-VALUE TO WS-SUBTRACT-N-DAYS
008760                    PERFORM 9400-SUBTRACT-N-DAYS-PARA
008770                    MOVE WS-CALC-DATE-CCYY TO WS-RANGE-START-CCYY
008780                    MOVE WS-CALC-DATE-MM TO WS-RANGE-START-MM
008790                    MOVE WS-CALC-DATE-DD TO WS-RANGE-START-DD
008800                    MOVE WS-RUN-DATE-CCYY TO WS-RANGE-END-CCYY
008810                    MOVE WS-RUN-DATE-MM TO WS-RANGE-END-MM
008820                    MOVE WS-RUN-DATE-DD TO WS-RANGE-END-DD
008830                    SET WS-RANGE-FOUND TO TRUE
008840                ELSE
008850                    MOVE 'NO ' TO WS-SUBSTR-FOUND-SW
008860                END-IF.
008870*    CHECKS THE CURRENT SETTING OF WS-RANGE-FOUND BEFORE
008880*    BRANCHING.
008890            IF WS-RANGE-FOUND
008900                GO TO 3090-EXIT.
008910*
008920*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
008930*    RULE.
008940*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
008950*    WS-SUBSTR-FOUND, WS-NUMBER-VALUE.
008960*
008970*    3070-TEST-LAST-N-MONTHS-PARA - "LAST N MONTHS" TREATED AS
008980*    R MINUS THIRTY TIMES N DAYS, AS SPECIFIED.  11/09/87 RLM.
008990*    SEVENTH RUNG OF THE LADDER.
009000*
009010        3070-TEST-LAST-N-MONTHS-PARA.
009020*    SETS WS-SEARCH-KEY TO 'last                '.
009030            MOVE 'last                ' TO WS-SEARCH-KEY.
009040*    SETS WS-SEARCH-KEY-LEN TO 5.
009050            MOVE 5 TO WS-SEARCH-KEY-LEN.
009060*    CALLS 1900-SEARCH-SUBSTRING-PARA TO HANDLE THIS PART OF
009070*    THE RUN.
009080            PERFORM 1900-SEARCH-SUBSTRING-PARA.
009090*    CHECKS THE CURRENT SETTING OF WS-SUBSTR-FOUND BEFORE
009100*    BRANCHING.
009110            IF WS-SUBSTR-FOUND
009120                PERFORM 9300-EXTRACT-NUMBER-PARA
009130                MOVE 'month               ' TO WS-SEARCH-KEY
009140                MOVE 5 TO WS-SEARCH-KEY-LEN
009150                PERFORM 1900-SEARCH-SUBSTRING-PARA
009160*    TESTS WS-NUMBER-VALUE AGAINST ZERO BEFORE THE STEPS
009170*    BELOW ARE TAKEN.
009180                IF WS-SUBSTR-FOUND AND WS-NUMBER-VALUE > ZERO
009190                    MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY
009200                    MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM
009210                    MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD
009220                    COMPUTE WS-SUBTRACT-N-DAYS =
009230                        WS-NUMBER-VALUE * 30
009240                    PERFORM 9400-SUBTRACT-N-DAYS-PARA
009250                    MOVE WS-CALC-DATE-CCYY TO WS-RANGE-START-CCYY
009260                    MOVE WS-CALC-DATE-MM TO WS-RANGE-START-MM
009270                    MOVE WS-CALC-DATE-DD TO WS-RANGE-START-DD
009280                    MOVE WS-RUN-DATE-CCYY TO WS-RANGE-END-CCYY
009290                    MOVE WS-RUN-DATE-MM TO WS-RANGE-END-MM
009300                    MOVE WS-RUN-DATE-DD TO WS-RANGE-END-DD
009310                    SET WS-RANGE-FOUND TO TRUE
009320                ELSE
009330                    MOVE 'NO ' TO WS-SUBSTR-FOUND-SW
009340                END-IF.
009350*    CHECKS THE CURRENT SETTING OF WS-RANGE-FOUND BEFORE
009360*    BRANCHING.
009370            IF WS-RANGE-FOUND
009380                GO TO 3090-EXIT.
009390*
009400*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
009410*    RULE.
009420*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
009430*    WS-SUBSTR-FOUND, WS-RUN-DATE-CCYY.
009440*
009450*    3080-TEST-THIS-YEAR-PARA - EIGHTH RUNG.
009460*
009470        3080-TEST-THIS-YEAR-PARA.
009480*    SETS WS-SEARCH-KEY TO 'this year           '.
009490            MOVE 'this year           ' TO WS-SEARCH-KEY.
009500*    SETS WS-SEARCH-KEY-LEN TO 9.
009510            MOVE 9 TO WS-SEARCH-KEY-LEN.
009520*    CALLS 1900-SEARCH-SUBSTRING-PARA TO HANDLE THIS PART OF
009530*    THE RUN.
009540            PERFORM 1900-SEARCH-SUBSTRING-PARA.
009550*    CHECKS THE CURRENT SETTING OF WS-SUBSTR-FOUND BEFORE
009560*    BRANCHING.
009570            IF WS-SUBSTR-FOUND
009580                MOVE WS-RUN-DATE-CCYY TO WS-RANGE-START-CCYY
009590                MOVE 1 TO WS-RANGE-START-MM
009600                MOVE 1 TO WS-RANGE-START-DD
009610                MOVE WS-RUN-DATE-CCYY TO WS-RANGE-END-CCYY
009620                MOVE WS-RUN-DATE-MM TO WS-RANGE-END-MM
009630                MOVE WS-RUN-DATE-DD TO WS-RANGE-END-DD
009640                SET WS-RANGE-FOUND TO TRUE.
009650*    BRANCHES ON WHETHER WS-RANGE-FOUND IS SET BEFORE THE
009660*    STEPS BELOW RUN.
009670            IF WS-RANGE-FOUND
009680                GO TO 3090-EXIT.
009690*
009700*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
009710*    RULE.
009720*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
009730*    WS-SUBSTR-FOUND, WS-RUN-DATE-CCYY.
009740*
009750*    3090-TEST-LAST-YEAR-PARA - LAST RUNG OF THE LADDER.  IF
009760*    NOTHING ABOVE HIT, THIS IS THE FINAL CHANCE BEFORE WE FALL
009770*    OUT WITH WS-RANGE-FOUND STILL 'NO' AND THE QUERY REPORTED
009780*    AS UNDATED.
009790*
009800        3090-TEST-LAST-YEAR-PARA.
009810*    SETS WS-SEARCH-KEY TO 'last year           '.
009820            MOVE 'last year           ' TO WS-SEARCH-KEY.
009830*    SETS WS-SEARCH-KEY-LEN TO 9.
009840            MOVE 9 TO WS-SEARCH-KEY-LEN.
009850*    HANDS OFF TO 1900-SEARCH-SUBSTRING-PARA FOR THIS STEP.
009860            PERFORM 1900-SEARCH-SUBSTRING-PARA.
009870*    BRANCHES ON WHETHER WS-SUBSTR-FOUND IS SET BEFORE THE
009880*    STEPS BELOW RUN.
009890            IF WS-SUBSTR-FOUND
009900                MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY
009910                MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM
009920                MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD
009930                MOVE 365 TO WS-SUBTRACT-N-DAYS
009940                PERFORM 9400-SUBTRACT-N-DAYS-PARA
009950                MOVE WS-CALC-DATE-CCYY TO WS-RANGE-START-CCYY
009960                MOVE WS-CALC-DATE-MM TO WS-RANGE-START-MM
009970                MOVE WS-CALC-DATE-DD TO WS-RANGE-START-DD
009980                MOVE WS-RUN-DATE-CCYY TO WS-RANGE-END-CCYY
009990                MOVE WS-RUN-DATE-MM TO WS-RANGE-END-MM
010000                MOVE WS-RUN-DATE-DD TO WS-RANGE-END-DD
010010                SET WS-RANGE-FOUND TO TRUE.
010020        3090-EXIT.
010030            EXIT.
010040*
010050*    THIS STEP PULLS THE REQUESTED VALUE OUT OF THE PARAMETER
010060*    AREA.
010070*    WORKS WITH WS-SEARCH-KEY, WS-SEARCH-KEY-LEN,
010080*    WS-SUBSTR-FOUND, WS-AF-SCAN-IX.
010090*
010100*    4000-EXTRACT-ACCOUNT-FILTER-PARA - `IN ACCOUNT "<NAME>"`,
010110*    QUOTES OPTIONAL.  EVERYTHING FROM THE PHRASE TO THE END OF
010120*    THE LINE, QUOTES STRIPPED, IS THE FILTER TEXT.  12/01/88 JQP.
010130*
010140        4000-EXTRACT-ACCOUNT-FILTER-PARA.
010150*    SETS WS-SEARCH-KEY TO 'in account          '.
010160            MOVE 'in account          ' TO WS-SEARCH-KEY.
010170*    SETS WS-SEARCH-KEY-LEN TO 11.
010180            MOVE 11 TO WS-SEARCH-KEY-LEN.
010190*    CALLS 1900-SEARCH-SUBSTRING-PARA TO HANDLE THIS PART OF
010200*    THE RUN.
010210            PERFORM 1900-SEARCH-SUBSTRING-PARA.
010220*    CHECKS THE CURRENT SETTING OF WS-SUBSTR-FOUND BEFORE
010230*    BRANCHING.
010240            IF WS-SUBSTR-FOUND
010250                COMPUTE WS-AF-SCAN-IX = WS-FOUND-POS + 11
010260                MOVE 1 TO WS-AF-STORE-IX
010270                PERFORM 4010-COPY-ONE-CHAR-PARA
010280                    UNTIL WS-AF-SCAN-IX > 80
010290                    OR WS-AF-STORE-IX > 30
010300                SET WS-ACCOUNT-FILTER-FOUND TO TRUE.
010310        4000-EXIT.
010320            EXIT.
010330*
010340*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
010350*    WORKS WITH WS-QUERY-LOWER, WS-AF-SCAN-IX, WS-DIGIT-CHAR,
010360*    WS-ACCOUNT-FILTER.
010370        4010-COPY-ONE-CHAR-PARA.
010380*    TRANSFERS WS-QUERY-LOWER TO WS-DIGIT-CHAR FOR USE
010390*    FURTHER DOWN.
010400            MOVE WS-QUERY-LOWER (WS-AF-SCAN-IX:1) TO WS-DIGIT-CHAR.
010410*    TESTS WS-DIGIT-CHAR TO DECIDE WHICH PATH THIS RECORD
010420*    TAKES.
010430            IF WS-DIGIT-CHAR NOT = '"'
010440                MOVE WS-DIGIT-CHAR
010450                    TO WS-ACCOUNT-FILTER (WS-AF-STORE-IX:1)
010460                ADD 1 TO WS-AF-STORE-IX.
010470*    ROLLS 1 INTO WS-AF-SCAN-IX.
010480            ADD 1 TO WS-AF-SCAN-IX.
010490        4010-EXIT.
010500            EXIT.
010510*
010520*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
010530*    RULE.
010540*    WORKS WITH WS-IS-LEAP-SW, WS-CALC-DATE-CCYY,
010550*    WS-LEAP-QUOT, REMAINDER.
010560*
010570*    0165-TEST-LEAP-YEAR-PARA - SETS WS-IS-LEAP-SW FOR THE YEAR
010580*    IN WS-CALC-DATE-CCYY.
010590*
010600        0165-TEST-LEAP-YEAR-PARA.
010610*    SETS WS-IS-LEAP-SW TO 'NO '.
010620            MOVE 'NO ' TO WS-IS-LEAP-SW.
010630            DIVIDE WS-CALC-DATE-CCYY BY 4
010640                GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-4.
010650            DIVIDE WS-CALC-DATE-CCYY BY 100
010660                GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-100.
010670            DIVIDE WS-CALC-DATE-CCYY BY 400
010680                GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-400.
010690*    TESTS WS-LEAP-REM-4 AGAINST ZERO BEFORE THE STEPS BELOW
010700*    ARE TAKEN.
010710            IF WS-LEAP-REM-4 = ZERO
010720                    AND (WS-LEAP-REM-100 NOT = ZERO
010730                         OR WS-LEAP-REM-400 = ZERO)
010740                SET WS-IS-LEAP-YEAR TO TRUE.
010750        0165-EXIT.
010760            EXIT.
010770*
010780*    THIS STEP TESTS THE INDICATED CONDITION AND BRANCHES
010790*    ACCORDINGLY.
010800*    WORKS WITH WS-CALC-DATE-DD, WS-CALC-DATE-MM,
010810*    WS-CALC-DATE-CCYY, WS-DAYS-IN-MONTH.
010820*
010830*    9100-SUBTRACT-ONE-DAY-PARA - BACKS WS-CALC-DATE-CCYY/MM/DD
010840*    UP BY ONE CALENDAR DAY.
010850*
010860        9100-SUBTRACT-ONE-DAY-PARA.
010870*    CHECKS THE CURRENT SETTING OF WS-CALC-DATE-DD BEFORE
010880*    BRANCHING.
010890            IF WS-CALC-DATE-DD > 1
010900                SUBTRACT 1 FROM WS-CALC-DATE-DD
010910            ELSE
010920*    TESTS WS-CALC-DATE-MM TO DECIDE WHICH PATH THIS RECORD
010930*    TAKES.
010940                IF WS-CALC-DATE-MM > 1
010950                    SUBTRACT 1 FROM WS-CALC-DATE-MM
010960                ELSE
010970                    MOVE 12 TO WS-CALC-DATE-MM
010980                    SUBTRACT 1 FROM WS-CALC-DATE-CCYY
010990                END-IF
011000                PERFORM 0165-TEST-LEAP-YEAR-PARA
011010                MOVE WS-DAYS-IN-MONTH (WS-CALC-DATE-MM)
011020                    TO WS-CALC-DATE-DD
011030*    CHECKS WS-CALC-DATE-MM AGAINST WS-IS-LEAP-YEAR BEFORE
011040*    BRANCHING FURTHER.
011050                IF WS-CALC-DATE-MM = 2 AND WS-IS-LEAP-YEAR
011060                    ADD 1 TO WS-CALC-DATE-DD
011070                END-IF
011080            END-IF.
011090        9100-EXIT.
011100            EXIT.
011110*
011120*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
011130*    WORKS WITH WS-RUN-DATE-CCYY, WS-CALC-DATE-CCYY,
011140*    WS-RUN-DATE-MM, WS-CALC-DATE-MM.
011150*
011160*    9200-WEEKDAY-OF-RUN-DATE-PARA - 0=MONDAY .. 6=SUNDAY, VIA
011170*    THE ABSOLUTE-DAY-NUMBER METHOD.  09/14/02 WDH.
011180*
011190        9200-WEEKDAY-OF-RUN-DATE-PARA.
011200*    TRANSFERS WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY FOR USE
011210*    FURTHER DOWN.
011220            MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY.
011230*    PLACES WS-RUN-DATE-MM INTO WS-CALC-DATE-MM.
011240            MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM.
011250*    CARRIES WS-RUN-DATE-DD FORWARD INTO WS-CALC-DATE-DD.
011260            MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD.
011270*    DERIVES WS-ABS-DAYS-RESULT FROM WS-CALC-DATE-CCYY,
011280*    WS-CUM-DAYS, WS-CALC-DATE-MM.
011290            COMPUTE WS-ABS-DAYS-RESULT =
011300                (WS-CALC-DATE-CCYY - 1) * 365
011310                + (WS-CALC-DATE-CCYY - 1) / 4
011320                - (WS-CALC-DATE-CCYY - 1) / 100
011330                + (WS-CALC-DATE-CCYY - 1) / 400
011340                + WS-CUM-DAYS (WS-CALC-DATE-MM)
011350                + WS-CALC-DATE-DD.
011360*    INVOKES 0165-TEST-LEAP-YEAR-PARA TO CARRY OUT ITS STEP
011370*    OF THE LOGIC.
011380            PERFORM 0165-TEST-LEAP-YEAR-PARA.
011390*    CHECKS WS-IS-LEAP-YEAR AGAINST WS-CALC-DATE-MM BEFORE
011400*    BRANCHING FURTHER.
011410            IF WS-IS-LEAP-YEAR AND WS-CALC-DATE-MM > 2
011420                ADD 1 TO WS-ABS-DAYS-RESULT.
011430            DIVIDE WS-ABS-DAYS-RESULT - 1 BY 7
011440                GIVING WS-LEAP-QUOT REMAINDER WS-WEEKDAY-INDEX.
011450        9200-EXIT.
011460            EXIT.
011470*
011480*    THIS STEP PULLS THE REQUESTED VALUE OUT OF THE PARAMETER
011490*    AREA.
011500*    WORKS WITH WS-NUMBER-VALUE, WS-AF-SCAN-IX, WS-FOUND-POS,
011510*    WS-SEARCH-KEY-LEN.
011520*
011530*    9300-EXTRACT-NUMBER-PARA - COLLECTS UP TO FOUR DIGITS
011540*    STARTING JUST AFTER THE LAST SUBSTRING MATCH INTO
011550*    WS-NUMBER-VALUE.  NO INTRINSIC FUNCTIONS USED.  11/09/87 RLM.
011560*
011570        9300-EXTRACT-NUMBER-PARA.
011580*    SETS WS-NUMBER-VALUE TO ZERO.
011590            MOVE ZERO TO WS-NUMBER-VALUE.
011600*    FIGURES WS-AF-SCAN-IX FROM WS-FOUND-POS,
011610*    WS-SEARCH-KEY-LEN.
011620            COMPUTE WS-AF-SCAN-IX = WS-FOUND-POS + WS-SEARCH-KEY-LEN.
011630*    HANDS OFF TO 9310-SKIP-ONE-SPACE-PARA FOR THIS STEP.
011640            PERFORM 9310-SKIP-ONE-SPACE-PARA
011650                UNTIL WS-AF-SCAN-IX > 80
011660                OR WS-QUERY-LOWER (WS-AF-SCAN-IX:1) NOT = SPACE.
011670*    INVOKES 9320-COLLECT-ONE-DIGIT-PARA TO CARRY OUT ITS
011680*    STEP OF THE LOGIC.
011690            PERFORM 9320-COLLECT-ONE-DIGIT-PARA
011700                UNTIL WS-AF-SCAN-IX > 80
011710                OR WS-QUERY-LOWER (WS-AF-SCAN-IX:1) < '0'
011720                OR WS-QUERY-LOWER (WS-AF-SCAN-IX:1) > '9'.
011730        9300-EXIT.
011740            EXIT.
011750*
011760*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
011770*    WORKS WITH WS-AF-SCAN-IX.
011780        9310-SKIP-ONE-SPACE-PARA.
011790*    ADDS 1 INTO THE RUNNING TOTAL WS-AF-SCAN-IX.
011800            ADD 1 TO WS-AF-SCAN-IX.
011810        9310-EXIT.
011820            EXIT.
011830*
011840*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
011850*    WORKS WITH WS-QUERY-LOWER, WS-AF-SCAN-IX, WS-DIGIT-CHAR,
011860*    WS-DIGIT-NUM.
011870        9320-COLLECT-ONE-DIGIT-PARA.
011880*    COPIES WS-QUERY-LOWER INTO WS-DIGIT-CHAR.
011890            MOVE WS-QUERY-LOWER (WS-AF-SCAN-IX:1) TO WS-DIGIT-CHAR.
011900*    PLACES WS-DIGIT-CHAR INTO WS-DIGIT-NUM.
011910            MOVE WS-DIGIT-CHAR TO WS-DIGIT-NUM.
011920*    DERIVES WS-NUMBER-VALUE FROM WS-DIGIT-NUM.
011930            COMPUTE WS-NUMBER-VALUE = WS-NUMBER-VALUE * 10
011940                + WS-DIGIT-NUM.
011950*    FOLDS 1 INTO THE ACCUMULATED WS-AF-SCAN-IX.
011960            ADD 1 TO WS-AF-SCAN-IX.
011970        9320-EXIT.
011980            EXIT.
011990*
012000*    THIS STEP DRIVES ANOTHER PARAGRAPH FOR THIS STEP OF THE
012010*    RUN.
012020*    WORKS WITH WS-SUBTRACT-COUNTER, WS-SUBTRACT-N-DAYS.
012030*
012040*    9400-SUBTRACT-N-DAYS-PARA - BACKS UP WS-CALC-DATE-CCYY/MM/DD
012050*    BY WS-SUBTRACT-N-DAYS CALENDAR DAYS, ONE DAY AT A TIME.
012060*
012070        9400-SUBTRACT-N-DAYS-PARA.
012080*    CALLS 9100-SUBTRACT-ONE-DAY-PARA TO HANDLE THIS PART OF
012090*    THE RUN.
012100            PERFORM 9100-SUBTRACT-ONE-DAY-PARA
012110                VARYING WS-SUBTRACT-COUNTER FROM 1 BY 1
012120                UNTIL WS-SUBTRACT-COUNTER > WS-SUBTRACT-N-DAYS.
012130        9400-EXIT.
012140            EXIT.
012150*
012160*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
012170*    WORKS WITH RF-REPORT-LINE, WS-RANGE-FOUND,
012180*    WS-RANGE-START-CCYY, WS-RANGE-EDIT-S-CCYY.
012190*
012200*    THIS STEP LAYS OUT AND WRITES ONE OUTPUT LINE.
012210*    WORKS WITH RT-ROUTE-RECORD, WS-INTENT-CODE,
012220*    WS-RANGE-FOUND-SW, WS-RANGE-START-NUM, WS-RANGE-END-NUM.
012230*
012240*    5000-WRITE-ROUTE-EXTRACT-PARA - ONE RECORD PER LUNCH QUERY
012250*    SO LUNCH-CONFIDENCE-SCORER CAN SCOPE ITS TRANSOUT PASS TO
012260*    THE SAME WINDOW AND ACCOUNT THIS QUERY EXTRACTED, INSTEAD
012270*    OF SCORING THE WHOLE FILE.  10/31/06 WDH - FIN-0244.
012280*
012290        5000-WRITE-ROUTE-EXTRACT-PARA.
012300*    SETS RT-ROUTE-RECORD TO SPACES.
012310            MOVE SPACES TO RT-ROUTE-RECORD.
012320*    CARRIES WS-INTENT-CODE FORWARD INTO RT-INTENT-CODE.
012330            MOVE WS-INTENT-CODE TO RT-INTENT-CODE.
012340*    CHECKS THE CURRENT SETTING OF WS-RANGE-FOUND BEFORE
012350*    BRANCHING.
012360            IF WS-RANGE-FOUND
012370                MOVE 'Y' TO RT-RANGE-FOUND-SW
012380                MOVE WS-RANGE-START-NUM TO RT-START-DATE-NUM
012390                MOVE WS-RANGE-END-NUM TO RT-END-DATE-NUM
012400            ELSE
012410                MOVE 'N' TO RT-RANGE-FOUND-SW
012420                MOVE ZERO TO RT-START-DATE-NUM
012430                MOVE WS-RUN-DATE-8 TO RT-END-DATE-NUM
012440            END-IF.
012450*    CHECKS THE CURRENT SETTING OF WS-ACCOUNT-FILTER-FOUND
012460*    BEFORE BRANCHING.
012470            IF WS-ACCOUNT-FILTER-FOUND
012480                MOVE 'Y' TO RT-ACCT-FILTER-SW
012490                MOVE WS-ACCOUNT-FILTER TO RT-ACCT-FILTER-TEXT
012500            ELSE
012510                MOVE 'N' TO RT-ACCT-FILTER-SW
012520                MOVE SPACES TO RT-ACCT-FILTER-TEXT
012530            END-IF.
012540            WRITE RT-ROUTE-RECORD.
012550        5000-EXIT.
012560            EXIT.
012570*
012580*    THIS STEP LAYS OUT AND WRITES ONE OUTPUT LINE.
012590*    WORKS WITH RF-REPORT-LINE, WS-RANGE-FOUND,
012600*    WS-INTENT-CODE, WS-ACCOUNT-FILTER.
012610*
012620*    6000-PRINT-ROUTING-LINE-PARA - ONE LOG LINE PER QUERY.
012630*
012640        6000-PRINT-ROUTING-LINE-PARA.
012650*    SETS RF-REPORT-LINE TO SPACES.
012660            MOVE SPACES TO RF-REPORT-LINE.
012670*    CHECKS THE CURRENT SETTING OF WS-RANGE-FOUND BEFORE
012680*    BRANCHING.
012690            IF WS-RANGE-FOUND
012700                MOVE WS-RANGE-START-CCYY TO WS-RANGE-EDIT-S-CCYY
012710                MOVE WS-RANGE-START-MM TO WS-RANGE-EDIT-S-MM
012720                MOVE WS-RANGE-START-DD TO WS-RANGE-EDIT-S-DD
012730                MOVE WS-RANGE-END-CCYY TO WS-RANGE-EDIT-E-CCYY
012740                MOVE WS-RANGE-END-MM TO WS-RANGE-EDIT-E-MM
012750                MOVE WS-RANGE-END-DD TO WS-RANGE-EDIT-E-DD
012760                STRING WS-INTENT-CODE DELIMITED BY SIZE
012770                        '  ' DELIMITED BY SIZE
012780                        WS-RANGE-EDIT DELIMITED BY SIZE
012790                        '  ' DELIMITED BY SIZE
012800                        WS-ACCOUNT-FILTER DELIMITED BY SIZE
012810                    INTO RF-REPORT-LINE
012820            ELSE
012830                STRING WS-INTENT-CODE DELIMITED BY SIZE
012840                        '  NO RANGE  ' DELIMITED BY SIZE
012850                        WS-ACCOUNT-FILTER DELIMITED BY SIZE
012860                    INTO RF-REPORT-LINE
012870            END-IF.
012880            WRITE RF-REPORT-LINE.
012890        6000-EXIT.
012900            EXIT.
012910*
012920*    THIS STEP LAYS OUT AND WRITES ONE OUTPUT LINE.
012930*    WORKS WITH RF-REPORT-LINE, QUERIES, ROUTED,
012940*    WS-QUERY-COUNT.
012950*
012960*    8000-WRITE-RUN-SUMMARY-PARA - COUNT OF QUERIES ROUTED.
012970*
012980        8000-WRITE-RUN-SUMMARY-PARA.
012990*    SETS RF-REPORT-LINE TO SPACES.
013000            MOVE SPACES TO RF-REPORT-LINE.
013010            STRING 'QUERIES ROUTED - ' DELIMITED BY SIZE
013020                    WS-QUERY-COUNT DELIMITED BY SIZE
013030                INTO RF-REPORT-LINE.
013040            WRITE RF-REPORT-LINE.
013050        8000-EXIT.
013060            EXIT.
