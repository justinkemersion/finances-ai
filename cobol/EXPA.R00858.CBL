000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     EXPENSE-ANALYZER.
000120        AUTHOR.         T C SPINELLI.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   06/11/1987.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  EXPENSE-ANALYZER                                       *
000200*    *  READS THE CLASSIFIED TRANSACTION FILE PRODUCED BY       *
000210*    *  TRANSACTION-CLASSIFIER, ACCUMULATES EXPENSE TOTALS BY   *
000220*    *  CATEGORY, PRIMARY CATEGORY, CALENDAR MONTH AND          *
000230*    *  MERCHANT FOR THE DEFAULT WINDOW (FIRST OF THIS MONTH    *
000240*    *  THROUGH TODAY), AND PRINTS THE EXPENSE SUMMARY AND      *
000250*    *  TOP MERCHANTS SECTIONS OF THE DAILY REPORT.             *
000260*    ***********************************************************
000270*
000280*    CHANGE LOG.
000290*    -----------------------------------------------------------
000300*    06/11/87  TCS  ORIGINAL CODING - TICKET FIN-0061.
000310*    06/11/87  TCS  CATEGORY AND PRIMARY-CATEGORY BREAKDOWN TABLES.
000320*    06/18/87  TCS  MONTHLY SERIES BUCKET ADDED - FIN-0067.
000330*    09/02/88  JQP  TOP-MERCHANTS RANKING - ASCENDING SIGNED SORT.
000340*    09/02/88  JQP  BLANK CATEGORY DEFAULTS TO 'UNCATEGORIZED'.
000350*    03/03/90  TCS  EXPENSE SUMMARY REPORT SECTION ADDED - FIN-0104.
000360*    07/14/92  WDH  MERCHANT TABLE SIZED TO 200 ENTRIES.
000370*    02/19/98  KDR  Y2K REMEDIATION - 8-DIGIT DATES THROUGHOUT.
000380*    03/02/99  KDR  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD.
000390*    11/02/03  BAF  TOP-MERCHANTS CAP CONFIRMED AT TEN - FIN-0201.
000400*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000410*    10/03/06  WDH  COMBINED 1100-1400 BUCKET POSTS INTO ONE
000420*    10/03/06  WDH  PERFORM-THRU RANGE - FIN DEPT STDS - FIN-0244.
000430*    -----------------------------------------------------------
000440*
000450        ENVIRONMENT DIVISION.
000460        CONFIGURATION SECTION.
000470        SPECIAL-NAMES.
000480            C01 IS TOP-OF-FORM.
000490        INPUT-OUTPUT SECTION.
000500        FILE-CONTROL.
000510            SELECT TRANSACTION-CLASSIFIED-FILE
000520                ASSIGN TO TRANSOUT
000530                ORGANIZATION IS SEQUENTIAL
000540                FILE STATUS IS WS-TRANSOUT-STATUS.
000550            SELECT REPORT-FILE
000560                ASSIGN TO RPTFILE
000570                ORGANIZATION IS LINE SEQUENTIAL
000580                FILE STATUS IS WS-RPTFILE-STATUS.
000590        DATA DIVISION.
000600        FILE SECTION.
000610*
000620*    CLASSIFIED TRANSACTION - LAYOUT MATCHES THE OUTPUT RECORD
000630*    BUILT BY TRANSACTION-CLASSIFIER (TXCL.TIP02).
000640*
000650        FD  TRANSACTION-CLASSIFIED-FILE
000660            LABEL RECORDS ARE STANDARD
000670            RECORD CONTAINS 279 CHARACTERS.
000680        01  TC-CLASS-RECORD.
000690            05  TC-TXN-ID                  PIC X(20).
000700            05  TC-TXN-ACCT-ID             PIC X(20).
000710            05  TC-TXN-DATE.
000720                10  TC-TXN-DATE-CC         PIC 9(2).
000730                10  TC-TXN-DATE-YY         PIC 9(2).
000740                10  TC-TXN-DATE-MM         PIC 9(2).
000750                10  TC-TXN-DATE-DD         PIC 9(2).
000760            05  TC-TXN-TIME                PIC 9(4).
000770            05  TC-TXN-NAME                PIC X(40).
000780            05  TC-TXN-AMOUNT              PIC S9(11)V99.
000790            05  TC-TXN-TYPE                PIC X(12).
000800            05  TC-TXN-SUBTYPE             PIC X(24).
000810            05  TC-TXN-PRIMARY-CAT         PIC X(30).
000820            05  TC-TXN-DETAILED-CAT        PIC X(40).
000830            05  TC-TXN-MERCHANT            PIC X(30).
000840            05  TC-TXN-PENDING             PIC X(1).
000850            05  TC-TXN-IS-INCOME           PIC X(1).
000860            05  TC-TXN-IS-DEPOSIT          PIC X(1).
000870            05  TC-TXN-IS-EXPENSE          PIC X(1).
000880                88  TC-IS-EXPENSE             VALUE 'Y'.
000890            05  TC-TXN-IS-PAYSTUB          PIC X(1).
000900            05  TC-TXN-INCOME-TYPE         PIC X(12).
000910            05  TC-TXN-EXPENSE-CAT         PIC X(16).
000920            05  FILLER                     PIC X(05).
000930        01  TC-CLASS-DATE-VIEW REDEFINES TC-CLASS-RECORD.
000940            05  FILLER                     PIC X(40).
000950            05  TC-TXN-DATE-NUM            PIC 9(8).
000960            05  FILLER                     PIC X(231).
000970*
000980        FD  REPORT-FILE
000990            LABEL RECORDS ARE OMITTED
001000            RECORD CONTAINS 132 CHARACTERS.
001010        01  RF-REPORT-LINE                PIC X(132).
001020        WORKING-STORAGE SECTION.
001030            77  WS-TRANSOUT-STATUS         PIC XX VALUE '00'.
001040            77  WS-RPTFILE-STATUS          PIC XX VALUE '00'.
001050            77  WS-TRANSOUT-EOF-SW         PIC X(3) VALUE 'NO '.
001060                88  WS-TRANSOUT-EOF           VALUE 'YES'.
001070        01  WS-RUN-DATE-AREA.
001080            05  WS-RUN-DATE-8              PIC 9(8).
001090        01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-AREA.
001100            05  WS-RUN-DATE-CCYY           PIC 9(4).
001110            05  WS-RUN-DATE-MM             PIC 9(2).
001120            05  WS-RUN-DATE-DD             PIC 9(2).
001130        01  WS-WINDOW-START-AREA.
001140            05  WS-WINDOW-START-CCYY       PIC 9(4).
001150            05  WS-WINDOW-START-MM         PIC 9(2).
001160            05  WS-WINDOW-START-DD         PIC 9(2).
001170        01  WS-WINDOW-START-NUM REDEFINES WS-WINDOW-START-AREA
001180                                           PIC 9(8).
001190        77  WS-WINDOW-END                  PIC 9(8).
001200            77  WS-TOTAL-EXPENSE           PIC S9(11)V99 VALUE ZERO.
001210            77  WS-TOTAL-COUNT             PIC 9(6) COMP VALUE ZERO.
001220*
001230*    CATEGORY BREAKDOWN TABLE - FRIENDLY CATEGORY, LINEAR
001240*    SEARCH/ADD, RANKED DESCENDING BY ABSOLUTE TOTAL. 06/11/87.
001250*
001260        01  WS-CATEGORY-TABLE.
001270            05  WS-CATEGORY-ENTRY OCCURS 40 TIMES
001280                    INDEXED BY WS-CAT-IX.
001290                10  WS-CAT-NAME            PIC X(16).
001300                10  WS-CAT-COUNT           PIC 9(6) COMP.
001310                10  WS-CAT-TOTAL           PIC S9(11)V99.
001320        77  WS-CATEGORY-COUNT              PIC 9(4) COMP VALUE ZERO.
001330*
001340*    PRIMARY-CATEGORY BREAKDOWN TABLE - PROVIDER CATEGORY. 06/11/87.
001350*
001360        01  WS-PRICAT-TABLE.
001370            05  WS-PRICAT-ENTRY OCCURS 40 TIMES
001380                    INDEXED BY WS-PRICAT-IX.
001390                10  WS-PRICAT-NAME         PIC X(30).
001400                10  WS-PRICAT-COUNT        PIC 9(6) COMP.
001410                10  WS-PRICAT-TOTAL        PIC S9(11)V99.
001420        77  WS-PRICAT-COUNT                PIC 9(4) COMP VALUE ZERO.
001430*
001440*    MONTHLY EXPENSE SERIES TABLE. 06/18/87.
001450*
001460        01  WS-MONTH-TABLE.
001470            05  WS-MONTH-ENTRY OCCURS 24 TIMES
001480                    INDEXED BY WS-MONTH-IX.
001490                10  WS-MONTH-KEY           PIC 9(6).
001500                10  WS-MONTH-COUNT         PIC 9(6) COMP.
001510                10  WS-MONTH-TOTAL         PIC S9(11)V99.
001520        77  WS-MONTH-COUNT                 PIC 9(4) COMP VALUE ZERO.
001530*
001540*    TOP-MERCHANTS TABLE - RANKED ASCENDING BY SIGNED TOTAL SO
001550*    THE BIGGEST SPEND (MOST NEGATIVE) SORTS FIRST. 09/02/88 JQP.
001560*    SIZED TO 200 ENTRIES 07/14/92 WDH.
001570*
001580        01  WS-MERCHANT-TABLE.
001590            05  WS-MERCHANT-ENTRY OCCURS 200 TIMES
001600                    INDEXED BY WS-MER-IX.
001610                10  WS-MER-NAME            PIC X(30).
001620                10  WS-MER-COUNT           PIC 9(6) COMP.
001630                10  WS-MER-TOTAL           PIC S9(11)V99.
001640        77  WS-MERCHANT-COUNT              PIC 9(4) COMP VALUE ZERO.
001650        77  WS-TOP-MERCHANTS-LIMIT         PIC 9(4) COMP VALUE 10.
001660*
001670*    SORT WORK AREAS.
001680*
001690            77  WS-SWAP-MADE-SW            PIC X(3) VALUE 'NO '.
001700                88  WS-SWAP-MADE              VALUE 'YES'.
001710        77  WS-SORT-IX-1                   PIC 9(4) COMP VALUE ZERO.
001720        77  WS-SORT-IX-2                   PIC 9(4) COMP VALUE ZERO.
001730        01  WS-HOLD-CAT-ENTRY.
001740            05  WS-HOLD-CAT-NAME           PIC X(16).
001750            05  WS-HOLD-CAT-COUNT          PIC 9(6) COMP.
001760            05  WS-HOLD-CAT-TOTAL          PIC S9(11)V99.
001770        01  WS-HOLD-PRICAT-ENTRY.
001780            05  WS-HOLD-PRICAT-NAME        PIC X(30).
001790            05  WS-HOLD-PRICAT-COUNT       PIC 9(6) COMP.
001800            05  WS-HOLD-PRICAT-TOTAL       PIC S9(11)V99.
001810        01  WS-HOLD-MONTH-ENTRY.
001820            05  WS-HOLD-MONTH-KEY          PIC 9(6).
001830            05  WS-HOLD-MONTH-COUNT        PIC 9(6) COMP.
001840            05  WS-HOLD-MONTH-TOTAL        PIC S9(11)V99.
001850        01  WS-HOLD-MER-ENTRY.
001860            05  WS-HOLD-MER-NAME           PIC X(30).
001870            05  WS-HOLD-MER-COUNT          PIC 9(6) COMP.
001880            05  WS-HOLD-MER-TOTAL          PIC S9(11)V99.
001890        77  WS-ABS-TOTAL-1                 PIC S9(11)V99.
001900        77  WS-ABS-TOTAL-2                 PIC S9(11)V99.
001910        77  WS-MONEY-EDIT                  PIC $Z,ZZZ,ZZZ,ZZ9.99-.
001920        77  WS-COUNT-EDIT                  PIC ZZZ,ZZ9.
001930        77  WS-SHOW-COUNT                  PIC 9(4) COMP VALUE ZERO.
001940        PROCEDURE DIVISION.
001950*
001960*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
001970*    STEP.
001980*    WORKS WITH WS-TRANSOUT-EOF.
001990        0000-MAINLINE-PARA.
002000*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
002010*    THE RUN.
002020            PERFORM 0100-INITIALIZATION-PARA.
002030*    INVOKES 1000-ACCUMULATE-EXPENSE-PARA TO CARRY OUT ITS
002040*    STEP OF THE LOGIC.
002050            PERFORM 1000-ACCUMULATE-EXPENSE-PARA
002060                UNTIL WS-TRANSOUT-EOF.
002070*    INVOKES 2000-BUILD-MONTHLY-SERIES-PARA TO CARRY OUT ITS
002080*    STEP OF THE LOGIC.
002090            PERFORM 2000-BUILD-MONTHLY-SERIES-PARA.
002100*    HANDS OFF TO 3000-RANK-MERCHANTS-PARA FOR THIS STEP.
002110            PERFORM 3000-RANK-MERCHANTS-PARA.
002120*    HANDS OFF TO 3100-RANK-CATEGORIES-PARA FOR THIS STEP.
002130            PERFORM 3100-RANK-CATEGORIES-PARA.
002140*    HANDS OFF TO 3200-RANK-PRICATS-PARA FOR THIS STEP.
002150            PERFORM 3200-RANK-PRICATS-PARA.
002160*    HANDS OFF TO 6000-PRINT-EXPENSE-SUMMARY-PARA FOR THIS
002170*    STEP.
002180            PERFORM 6000-PRINT-EXPENSE-SUMMARY-PARA.
002190*    INVOKES 6100-PRINT-TOP-MERCHANTS-PARA TO CARRY OUT ITS
002200*    STEP OF THE LOGIC.
002210            PERFORM 6100-PRINT-TOP-MERCHANTS-PARA.
002220*    CALLS 0900-TERMINATION-PARA TO HANDLE THIS PART OF THE
002230*    RUN.
002240            PERFORM 0900-TERMINATION-PARA.
002250            STOP RUN.
002260*
002270*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
002280*    STARTING VALUES.
002290*    WORKS WITH WS-RUN-DATE-8, DATE, YYYYMMDD,
002300*    WS-RUN-DATE-CCYY.
002310        0100-INITIALIZATION-PARA.
002320            ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
002330*    COPIES WS-RUN-DATE-CCYY INTO WS-WINDOW-START-CCYY.
002340            MOVE WS-RUN-DATE-CCYY TO WS-WINDOW-START-CCYY.
002350*    TRANSFERS WS-RUN-DATE-MM TO WS-WINDOW-START-MM FOR USE
002360*    FURTHER DOWN.
002370            MOVE WS-RUN-DATE-MM   TO WS-WINDOW-START-MM.
002380*    SETS WS-WINDOW-START-DD TO 1.
002390            MOVE 1                TO WS-WINDOW-START-DD.
002400*    CARRIES WS-RUN-DATE-8 FORWARD INTO WS-WINDOW-END.
002410            MOVE WS-RUN-DATE-8    TO WS-WINDOW-END.
002420            OPEN INPUT TRANSACTION-CLASSIFIED-FILE
002430                 EXTEND REPORT-FILE.
002440*    INVOKES 1900-READ-TRANSOUT-PARA TO CARRY OUT ITS STEP OF
002450*    THE LOGIC.
002460            PERFORM 1900-READ-TRANSOUT-PARA.
002470        0100-EXIT.
002480            EXIT.
002490*
002500*    THIS STEP CLOSES OUT THE FILES USED BY THIS STEP.
002510*    WORKS WITH TRANSACTION-CLASSIFIED-FILE, REPORT-FILE.
002520        0900-TERMINATION-PARA.
002530            CLOSE TRANSACTION-CLASSIFIED-FILE REPORT-FILE.
002540        0900-EXIT.
002550            EXIT.
002560*
002570*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
002580*    WORKS WITH TRANSACTION-CLASSIFIED-FILE, END,
002590*    WS-TRANSOUT-EOF, END-READ.
002600        1900-READ-TRANSOUT-PARA.
002610            READ TRANSACTION-CLASSIFIED-FILE
002620                AT END
002630                    SET WS-TRANSOUT-EOF TO TRUE
002640            END-READ.
002650        1900-EXIT.
002660            EXIT.
002670*
002680*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
002690*    CONTROL TOTALS.
002700*    WORKS WITH TC-IS-EXPENSE, TC-TXN-DATE-NUM,
002710*    WS-WINDOW-START-NUM, WS-WINDOW-END.
002720*
002730*    1000-ACCUMULATE-EXPENSE-PARA - ONE PASS OVER TRANSOUT.  ONLY
002740*    EXPENSE ROWS IN THE DEFAULT WINDOW ARE ACCUMULATED.
002750*
002760        1000-ACCUMULATE-EXPENSE-PARA.
002770*    COMPARES TC-TXN-DATE-NUM WITH WS-WINDOW-START-NUM TO
002780*    DECIDE WHICH PATH THIS RECORD TAKES.
002790            IF TC-IS-EXPENSE
002800                    AND TC-TXN-DATE-NUM NOT < WS-WINDOW-START-NUM
002810                    AND TC-TXN-DATE-NUM NOT > WS-WINDOW-END
002820*    ROLLS 1 INTO WS-TOTAL-COUNT.
002830                ADD 1 TO WS-TOTAL-COUNT
002840*    FOLDS TC-TXN-AMOUNT INTO THE ACCUMULATED
002850*    WS-TOTAL-EXPENSE.
002860                ADD TC-TXN-AMOUNT TO WS-TOTAL-EXPENSE
002870*
002880*    THE FOUR BUCKETS BELOW (CATEGORY, PRIMARY CATEGORY, MONTH,
002890*    MERCHANT) ARE ALL POSTED FOR EVERY IN-WINDOW EXPENSE ROW -
002900*    NONE OF THEM IS EXCLUSIVE OF ANOTHER - SO 1100 THRU 1400-
002910*    EXIT IS RUN AS ONE PERFORM-THRU RANGE INSTEAD OF FOUR
002920*    SEPARATE PERFORMS.  EACH BUCKET'S OWN LINEAR SEARCH LIVES
002930*    IN THE 1110/1210/1310/1410 GROUP AFTER 1400-EXIT SO THE
002940*    RANGE ITSELF IS FOUR CLEAN PARAGRAPH/EXIT PAIRS WITH NO
002950*    LOOP HELPER IN BETWEEN, PER FIN-0244 (SEE CHANGE LOG).
002960*
002970                PERFORM 1100-ACCUM-CATEGORY-PARA THRU 1400-EXIT.
002980*    CALLS 1900-READ-TRANSOUT-PARA TO HANDLE THIS PART OF THE
002990*    RUN.
003000            PERFORM 1900-READ-TRANSOUT-PARA.
003010        1000-EXIT.
003020            EXIT.
003030*
003040*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
003050*    CONTROL TOTALS.
003060*    WORKS WITH TC-TXN-EXPENSE-CAT, WS-HOLD-CAT-NAME,
003070*    WS-SORT-IX-1, WS-CAT-IX.
003080*
003090*    1100-ACCUM-CATEGORY-PARA - FIRST STOP IN THE 1100-1400
003100*    PERFORM-THRU RANGE.  BLANK EXPENSE CATEGORY IS BUCKETED
003110*    UNDER 'UNCATEGORIZED' RATHER THAN DROPPED.
003120*
003130        1100-ACCUM-CATEGORY-PARA.
003140*    COPIES TC-TXN-EXPENSE-CAT INTO WS-HOLD-CAT-NAME.
003150            MOVE TC-TXN-EXPENSE-CAT TO WS-HOLD-CAT-NAME.
003160*    TESTS TC-TXN-EXPENSE-CAT AGAINST SPACES BEFORE THE STEPS
003170*    BELOW ARE TAKEN.
003180            IF TC-TXN-EXPENSE-CAT = SPACES
003190*    SETS WS-HOLD-CAT-NAME TO 'uncategorized'.
003200                MOVE 'uncategorized' TO WS-HOLD-CAT-NAME.
003210*    SETS WS-SORT-IX-1 TO ZERO.
003220            MOVE ZERO TO WS-SORT-IX-1.
003230*    HANDS OFF TO 1110-FIND-CATEGORY-PARA FOR THIS STEP.
003240            PERFORM 1110-FIND-CATEGORY-PARA
003250                VARYING WS-CAT-IX FROM 1 BY 1
003260                UNTIL WS-CAT-IX > WS-CATEGORY-COUNT
003270                OR WS-SORT-IX-1 > ZERO.
003280*    CHECKS WS-SORT-IX-1 AGAINST ZERO BEFORE BRANCHING
003290*    FURTHER.
003300            IF WS-SORT-IX-1 = ZERO
003310*    FOLDS 1 INTO THE ACCUMULATED WS-CATEGORY-COUNT.
003320                ADD 1 TO WS-CATEGORY-COUNT
003330                SET WS-CAT-IX TO WS-CATEGORY-COUNT
003340*    TRANSFERS WS-HOLD-CAT-NAME TO WS-CAT-NAME AND WS-CAT-IX
003350*    AND WS-CAT-COUNT AND WS-CAT-TOTAL AND WS-SORT-IX-1 FOR
003360*    USE FURTHER DOWN.
003370                MOVE WS-HOLD-CAT-NAME TO WS-CAT-NAME (WS-CAT-IX)
003380*    SETS WS-CAT-COUNT AND WS-CAT-IX AND WS-CAT-TOTAL AND
003390*    WS-SORT-IX-1 TO ZERO.
003400                MOVE ZERO TO WS-CAT-COUNT (WS-CAT-IX)
003410                             WS-CAT-TOTAL (WS-CAT-IX)
003420*    CARRIES WS-CAT-IX FORWARD INTO WS-SORT-IX-1.
003430                MOVE WS-CAT-IX TO WS-SORT-IX-1.
003440*    ADDS 1 INTO THE RUNNING TOTAL WS-CAT-COUNT.
003450            ADD 1 TO WS-CAT-COUNT (WS-SORT-IX-1).
003460*    FOLDS TC-TXN-AMOUNT INTO THE ACCUMULATED WS-CAT-TOTAL.
003470            ADD TC-TXN-AMOUNT TO WS-CAT-TOTAL (WS-SORT-IX-1).
003480        1100-EXIT.
003490            EXIT.
003500*
003510*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
003520*    CONTROL TOTALS.
003530*    WORKS WITH WS-SORT-IX-1, WS-PRICAT-IX, WS-PRICAT-COUNT,
003540*    TC-TXN-PRIMARY-CAT.
003550*
003560*    1200-ACCUM-PRICAT-PARA - SECOND STOP.  SAME FIND-OR-ADD
003570*    LOGIC AS 1100 BUT KEYED ON THE SPEC'S PRIMARY CATEGORY.
003580*
003590        1200-ACCUM-PRICAT-PARA.
003600*    SETS WS-SORT-IX-1 TO ZERO.
003610            MOVE ZERO TO WS-SORT-IX-1.
003620*    HANDS OFF TO 1210-FIND-PRICAT-PARA FOR THIS STEP.
003630            PERFORM 1210-FIND-PRICAT-PARA
003640                VARYING WS-PRICAT-IX FROM 1 BY 1
003650                UNTIL WS-PRICAT-IX > WS-PRICAT-COUNT
003660                OR WS-SORT-IX-1 > ZERO.
003670*    TESTS WS-SORT-IX-1 AGAINST ZERO BEFORE THE STEPS BELOW
003680*    ARE TAKEN.
003690            IF WS-SORT-IX-1 = ZERO
003700*    ADDS 1 INTO THE RUNNING TOTAL WS-PRICAT-COUNT.
003710                ADD 1 TO WS-PRICAT-COUNT
003720                SET WS-PRICAT-IX TO WS-PRICAT-COUNT
003730*    PLACES TC-TXN-PRIMARY-CAT INTO WS-PRICAT-NAME AND
003740*    WS-PRICAT-IX AND WS-PRICAT-COUNT AND WS-PRICAT-TOTAL AND
003750*    WS-SORT-IX-1.
003760                MOVE TC-TXN-PRIMARY-CAT TO WS-PRICAT-NAME (WS-PRICAT-IX)
003770*    SETS WS-PRICAT-COUNT AND WS-PRICAT-IX AND
003780*    WS-PRICAT-TOTAL AND WS-SORT-IX-1 TO ZERO.
003790                MOVE ZERO TO WS-PRICAT-COUNT (WS-PRICAT-IX)
003800                             WS-PRICAT-TOTAL (WS-PRICAT-IX)
003810*    PLACES WS-PRICAT-IX INTO WS-SORT-IX-1.
003820                MOVE WS-PRICAT-IX TO WS-SORT-IX-1.
003830*    ADDS 1 INTO THE RUNNING TOTAL WS-PRICAT-COUNT.
003840            ADD 1 TO WS-PRICAT-COUNT (WS-SORT-IX-1).
003850*    FOLDS TC-TXN-AMOUNT INTO THE ACCUMULATED WS-PRICAT-TOTAL.
003860            ADD TC-TXN-AMOUNT TO WS-PRICAT-TOTAL (WS-SORT-IX-1).
003870        1200-EXIT.
003880            EXIT.
003890*
003900*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
003910*    CONTROL TOTALS.
003920*    WORKS WITH TC-TXN-DATE-CC, WS-HOLD-MONTH-KEY,
003930*    TC-TXN-DATE-YY, TC-TXN-DATE-MM.
003940*
003950*    1300-ACCUM-MONTH-PARA - THIRD STOP.  THE MONTH KEY IS
003960*    BUILT AS CCYYMM SO THE SERIES SORTS IN CALENDAR ORDER.
003970*
003980        1300-ACCUM-MONTH-PARA.
003990*    PLACES TC-TXN-DATE-CC INTO WS-HOLD-MONTH-KEY.
004000            MOVE TC-TXN-DATE-CC TO WS-HOLD-MONTH-KEY (1:2).
004010*    TRANSFERS TC-TXN-DATE-YY TO WS-HOLD-MONTH-KEY FOR USE
004020*    FURTHER DOWN.
004030            MOVE TC-TXN-DATE-YY TO WS-HOLD-MONTH-KEY (3:2).
004040*    PLACES TC-TXN-DATE-MM INTO WS-HOLD-MONTH-KEY.
004050            MOVE TC-TXN-DATE-MM TO WS-HOLD-MONTH-KEY (5:2).
004060*    SETS WS-SORT-IX-1 TO ZERO.
004070            MOVE ZERO TO WS-SORT-IX-1.
004080*    CALLS 1310-FIND-MONTH-PARA TO HANDLE THIS PART OF THE
004090*    RUN.
004100            PERFORM 1310-FIND-MONTH-PARA
004110                VARYING WS-MONTH-IX FROM 1 BY 1
004120                UNTIL WS-MONTH-IX > WS-MONTH-COUNT
004130                OR WS-SORT-IX-1 > ZERO.
004140*    COMPARES WS-SORT-IX-1 WITH ZERO TO DECIDE WHICH PATH
004150*    THIS RECORD TAKES.
004160            IF WS-SORT-IX-1 = ZERO
004170*    FOLDS 1 INTO THE ACCUMULATED WS-MONTH-COUNT.
004180                ADD 1 TO WS-MONTH-COUNT
004190                SET WS-MONTH-IX TO WS-MONTH-COUNT
004200*    COPIES WS-HOLD-MONTH-KEY INTO WS-MONTH-KEY AND
004210*    WS-MONTH-IX AND WS-MONTH-COUNT AND WS-MONTH-TOTAL AND
004220*    WS-SORT-IX-1.
004230                MOVE WS-HOLD-MONTH-KEY TO WS-MONTH-KEY (WS-MONTH-IX)
004240*    SETS WS-MONTH-COUNT AND WS-MONTH-IX AND WS-MONTH-TOTAL
004250*    AND WS-SORT-IX-1 TO ZERO.
004260                MOVE ZERO TO WS-MONTH-COUNT (WS-MONTH-IX)
004270                             WS-MONTH-TOTAL (WS-MONTH-IX)
004280*    CARRIES WS-MONTH-IX FORWARD INTO WS-SORT-IX-1.
004290                MOVE WS-MONTH-IX TO WS-SORT-IX-1.
004300*    ROLLS 1 INTO WS-MONTH-COUNT.
004310            ADD 1 TO WS-MONTH-COUNT (WS-SORT-IX-1).
004320*    FOLDS TC-TXN-AMOUNT INTO THE ACCUMULATED WS-MONTH-TOTAL.
004330            ADD TC-TXN-AMOUNT TO WS-MONTH-TOTAL (WS-SORT-IX-1).
004340        1300-EXIT.
004350            EXIT.
004360*
004370*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
004380*    CONTROL TOTALS.
004390*    WORKS WITH TC-TXN-MERCHANT, WS-SORT-IX-1, WS-MER-IX,
004400*    WS-MERCHANT-COUNT.
004410*
004420*    1400-ACCUM-MERCHANT-PARA - LAST STOP OF THE RANGE, AND
004430*    THE RANGE'S EXIT PARAGRAPH.  BLANK MERCHANT IS SKIPPED
004440*    ENTIRELY - THERE IS NO 'UNKNOWN MERCHANT' BUCKET - AND THE
004450*    TABLE IS CAPPED AT 200 DISTINCT MERCHANTS.
004460*
004470        1400-ACCUM-MERCHANT-PARA.
004480*    CHECKS TC-TXN-MERCHANT AGAINST SPACES BEFORE BRANCHING
004490*    FURTHER.
004500            IF TC-TXN-MERCHANT NOT = SPACES
004510*    SETS WS-SORT-IX-1 AND FIND-MERCHANT-PARA AND WS-MER-IX
004520*    AND WS-MERCHANT-COUNT TO ZERO.
004530                MOVE ZERO TO WS-SORT-IX-1
004540*    HANDS OFF TO 1410-FIND-MERCHANT-PARA FOR THIS STEP.
004550                PERFORM 1410-FIND-MERCHANT-PARA
004560                    VARYING WS-MER-IX FROM 1 BY 1
004570                    UNTIL WS-MER-IX > WS-MERCHANT-COUNT
004580                    OR WS-SORT-IX-1 > ZERO
004590                    OR WS-MERCHANT-COUNT > 199
004600*    TESTS WS-SORT-IX-1 AGAINST ZERO BEFORE THE STEPS BELOW
004610*    ARE TAKEN.
004620                IF WS-SORT-IX-1 = ZERO
004630                        AND WS-MERCHANT-COUNT < 200
004640*    ROLLS 1 INTO WS-MERCHANT-COUNT.
004650                    ADD 1 TO WS-MERCHANT-COUNT
004660                    SET WS-MER-IX TO WS-MERCHANT-COUNT
004670*    TRANSFERS TC-TXN-MERCHANT TO WS-MER-NAME AND WS-MER-IX
004680*    AND WS-MER-COUNT AND WS-MER-TOTAL AND WS-SORT-IX-1 FOR
004690*    USE FURTHER DOWN.
004700                    MOVE TC-TXN-MERCHANT TO WS-MER-NAME (WS-MER-IX)
004710*    SETS WS-MER-COUNT AND WS-MER-IX AND WS-MER-TOTAL AND
004720*    WS-SORT-IX-1 TO ZERO.
004730                    MOVE ZERO TO WS-MER-COUNT (WS-MER-IX)
004740                                 WS-MER-TOTAL (WS-MER-IX)
004750*    TRANSFERS WS-MER-IX TO WS-SORT-IX-1 FOR USE FURTHER DOWN.
004760                    MOVE WS-MER-IX TO WS-SORT-IX-1
004770                END-IF
004780*    CHECKS WS-SORT-IX-1 AGAINST ZERO BEFORE BRANCHING
004790*    FURTHER.
004800                IF WS-SORT-IX-1 > ZERO
004810*    FOLDS 1 INTO THE ACCUMULATED WS-MER-COUNT.
004820                    ADD 1 TO WS-MER-COUNT (WS-SORT-IX-1)
004830*    ROLLS TC-TXN-AMOUNT INTO WS-MER-TOTAL.
004840                    ADD TC-TXN-AMOUNT TO WS-MER-TOTAL (WS-SORT-IX-1)
004850                END-IF.
004860        1400-EXIT.
004870            EXIT.
004880*
004890*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
004900*    ENTRY.
004910*    WORKS WITH WS-CAT-NAME, WS-CAT-IX, WS-HOLD-CAT-NAME,
004920*    WS-SORT-IX-1.
004930*
004940*    1110/1210/1310/1410 - THE FOUR TABLE-SEARCH HELPERS FOR
004950*    THE RANGE ABOVE.  KEPT TOGETHER HERE, OUTSIDE THE 1100-
004960*    1400 RANGE, SO THE PERFORM-THRU DOES NOT FALL INTO THEM.
004970*
004980        1110-FIND-CATEGORY-PARA.
004990*    TESTS WS-CAT-NAME AGAINST WS-HOLD-CAT-NAME BEFORE THE
005000*    STEPS BELOW ARE TAKEN.
005010            IF WS-CAT-NAME (WS-CAT-IX) = WS-HOLD-CAT-NAME
005020                SET WS-SORT-IX-1 TO WS-CAT-IX.
005030        1110-EXIT.
005040            EXIT.
005050*
005060*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
005070*    ENTRY.
005080*    WORKS WITH WS-PRICAT-NAME, WS-PRICAT-IX,
005090*    TC-TXN-PRIMARY-CAT, WS-SORT-IX-1.
005100        1210-FIND-PRICAT-PARA.
005110*    TESTS WS-PRICAT-NAME AGAINST TC-TXN-PRIMARY-CAT BEFORE
005120*    THE STEPS BELOW ARE TAKEN.
005130            IF WS-PRICAT-NAME (WS-PRICAT-IX) = TC-TXN-PRIMARY-CAT
005140                SET WS-SORT-IX-1 TO WS-PRICAT-IX.
005150        1210-EXIT.
005160            EXIT.
005170*
005180*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
005190*    ENTRY.
005200*    WORKS WITH WS-MONTH-KEY, WS-MONTH-IX, WS-HOLD-MONTH-KEY,
005210*    WS-SORT-IX-1.
005220        1310-FIND-MONTH-PARA.
005230*    COMPARES WS-MONTH-KEY WITH WS-HOLD-MONTH-KEY TO DECIDE
005240*    WHICH PATH THIS RECORD TAKES.
005250            IF WS-MONTH-KEY (WS-MONTH-IX) = WS-HOLD-MONTH-KEY
005260                SET WS-SORT-IX-1 TO WS-MONTH-IX.
005270        1310-EXIT.
005280            EXIT.
005290*
005300*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
005310*    ENTRY.
005320*    WORKS WITH WS-MER-NAME, WS-MER-IX, TC-TXN-MERCHANT,
005330*    WS-SORT-IX-1.
005340        1410-FIND-MERCHANT-PARA.
005350*    COMPARES WS-MER-NAME WITH TC-TXN-MERCHANT TO DECIDE
005360*    WHICH PATH THIS RECORD TAKES.
005370            IF WS-MER-NAME (WS-MER-IX) = TC-TXN-MERCHANT
005380                SET WS-SORT-IX-1 TO WS-MER-IX.
005390        1410-EXIT.
005400            EXIT.
005410*
005420*    THIS STEP ASSEMBLES THE WORKING RECORD FROM ITS
005430*    COMPONENT PIECES.
005440*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
005450*
005460*    2000-BUILD-MONTHLY-SERIES-PARA - BUBBLE-SORTS THE MONTH
005470*    TABLE INTO ASCENDING KEY ORDER FOR PRINTING.  06/18/87 TCS.
005480*
005490        2000-BUILD-MONTHLY-SERIES-PARA.
005500*    SETS WS-SWAP-MADE-SW TO 'YES'.
005510            MOVE 'YES' TO WS-SWAP-MADE-SW.
005520*    CALLS 2010-ONE-BUBBLE-PASS-PARA TO HANDLE THIS PART OF
005530*    THE RUN.
005540            PERFORM 2010-ONE-BUBBLE-PASS-PARA
005550                UNTIL NOT WS-SWAP-MADE.
005560        2000-EXIT.
005570            EXIT.
005580*
005590*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
005600*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1, WS-MONTH-COUNT.
005610        2010-ONE-BUBBLE-PASS-PARA.
005620*    SETS WS-SWAP-MADE-SW TO 'NO '.
005630            MOVE 'NO ' TO WS-SWAP-MADE-SW.
005640*    HANDS OFF TO 2020-COMPARE-ADJACENT-PARA FOR THIS STEP.
005650            PERFORM 2020-COMPARE-ADJACENT-PARA
005660                VARYING WS-SORT-IX-1 FROM 1 BY 1
005670                UNTIL WS-SORT-IX-1 NOT < WS-MONTH-COUNT.
005680        2010-EXIT.
005690            EXIT.
005700*
005710*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
005720*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-MONTH-IX,
005730*    WS-MONTH-KEY.
005740        2020-COMPARE-ADJACENT-PARA.
005750*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
005760*    WS-SORT-IX-2.
005770            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
005780            SET WS-MONTH-IX TO WS-SORT-IX-1.
005790*    COMPARES TWO WS-MONTH-KEY TABLE ENTRIES, WS-SORT-IX-1
005800*    AGAINST WS-SORT-IX-2, TO DECIDE WHICH PATH THIS RECORD
005810*    TAKES.
005820            IF WS-MONTH-KEY (WS-SORT-IX-1) > WS-MONTH-KEY (WS-SORT-IX-2)
005830*    COPIES WS-MONTH-ENTRY INTO WS-HOLD-MONTH-ENTRY AND
005840*    WS-MONTH-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
005850*    WS-SWAP-MADE.
005860                MOVE WS-MONTH-ENTRY (WS-SORT-IX-1) TO WS-HOLD-MONTH-ENTRY
005870*    PLACES WS-MONTH-ENTRY INTO WS-MONTH-ENTRY AND
005880*    WS-SORT-IX-1 AND WS-HOLD-MONTH-ENTRY AND WS-SORT-IX-2
005890*    AND WS-SWAP-MADE.
005900                MOVE WS-MONTH-ENTRY (WS-SORT-IX-2)
005910                    TO WS-MONTH-ENTRY (WS-SORT-IX-1)
005920*    PLACES WS-HOLD-MONTH-ENTRY INTO WS-MONTH-ENTRY AND
005930*    WS-SORT-IX-2 AND WS-SWAP-MADE.
005940                MOVE WS-HOLD-MONTH-ENTRY TO WS-MONTH-ENTRY (WS-SORT-IX-2)
005950                SET WS-SWAP-MADE TO TRUE.
005960        2020-EXIT.
005970            EXIT.
005980*
005990*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
006000*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
006010*
006020*    3000-RANK-MERCHANTS-PARA - BUBBLE-SORTS ASCENDING BY SIGNED
006030*    TOTAL, MOST NEGATIVE (BIGGEST SPEND) FIRST.  09/02/88 JQP.
006040*
006050        3000-RANK-MERCHANTS-PARA.
006060*    SETS WS-SWAP-MADE-SW TO 'YES'.
006070            MOVE 'YES' TO WS-SWAP-MADE-SW.
006080*    HANDS OFF TO 3010-ONE-BUBBLE-PASS-PARA FOR THIS STEP.
006090            PERFORM 3010-ONE-BUBBLE-PASS-PARA
006100                UNTIL NOT WS-SWAP-MADE.
006110        3000-EXIT.
006120            EXIT.
006130*
006140*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
006150*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1,
006160*    WS-MERCHANT-COUNT.
006170        3010-ONE-BUBBLE-PASS-PARA.
006180*    SETS WS-SWAP-MADE-SW TO 'NO '.
006190            MOVE 'NO ' TO WS-SWAP-MADE-SW.
006200*    INVOKES 3020-COMPARE-ADJACENT-PARA TO CARRY OUT ITS STEP
006210*    OF THE LOGIC.
006220            PERFORM 3020-COMPARE-ADJACENT-PARA
006230                VARYING WS-SORT-IX-1 FROM 1 BY 1
006240                UNTIL WS-SORT-IX-1 NOT < WS-MERCHANT-COUNT.
006250        3010-EXIT.
006260            EXIT.
006270*
006280*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
006290*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-MER-TOTAL,
006300*    WS-MERCHANT-ENTRY.
006310        3020-COMPARE-ADJACENT-PARA.
006320*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
006330*    WS-SORT-IX-2.
006340            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
006350*    COMPARES TWO WS-MER-TOTAL TABLE ENTRIES, WS-SORT-IX-1
006360*    AGAINST WS-SORT-IX-2, TO DECIDE WHICH PATH THIS RECORD
006370*    TAKES.
006380            IF WS-MER-TOTAL (WS-SORT-IX-1) > WS-MER-TOTAL (WS-SORT-IX-2)
006390*    COPIES WS-MERCHANT-ENTRY INTO WS-HOLD-MER-ENTRY AND
006400*    WS-MERCHANT-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
006410*    WS-SWAP-MADE.
006420                MOVE WS-MERCHANT-ENTRY (WS-SORT-IX-1) TO WS-HOLD-MER-ENTRY
006430*    CARRIES WS-MERCHANT-ENTRY FORWARD INTO WS-MERCHANT-ENTRY
006440*    AND WS-SORT-IX-1 AND WS-HOLD-MER-ENTRY AND WS-SORT-IX-2
006450*    AND WS-SWAP-MADE.
006460                MOVE WS-MERCHANT-ENTRY (WS-SORT-IX-2)
006470                    TO WS-MERCHANT-ENTRY (WS-SORT-IX-1)
006480*    COPIES WS-HOLD-MER-ENTRY INTO WS-MERCHANT-ENTRY AND
006490*    WS-SORT-IX-2 AND WS-SWAP-MADE.
006500                MOVE WS-HOLD-MER-ENTRY TO WS-MERCHANT-ENTRY (WS-SORT-IX-2)
006510                SET WS-SWAP-MADE TO TRUE.
006520        3020-EXIT.
006530            EXIT.
006540*
006550*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
006560*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
006570*
006580*    3100-RANK-CATEGORIES-PARA - DESCENDING BY ABSOLUTE TOTAL.
006590*
006600        3100-RANK-CATEGORIES-PARA.
006610*    SETS WS-SWAP-MADE-SW TO 'YES'.
006620            MOVE 'YES' TO WS-SWAP-MADE-SW.
006630*    CALLS 3110-ONE-BUBBLE-PASS-PARA TO HANDLE THIS PART OF
006640*    THE RUN.
006650            PERFORM 3110-ONE-BUBBLE-PASS-PARA
006660                UNTIL NOT WS-SWAP-MADE.
006670        3100-EXIT.
006680            EXIT.
006690*
006700*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
006710*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1,
006720*    WS-CATEGORY-COUNT.
006730        3110-ONE-BUBBLE-PASS-PARA.
006740*    SETS WS-SWAP-MADE-SW TO 'NO '.
006750            MOVE 'NO ' TO WS-SWAP-MADE-SW.
006760*    HANDS OFF TO 3120-COMPARE-ADJACENT-PARA FOR THIS STEP.
006770            PERFORM 3120-COMPARE-ADJACENT-PARA
006780                VARYING WS-SORT-IX-1 FROM 1 BY 1
006790                UNTIL WS-SORT-IX-1 NOT < WS-CATEGORY-COUNT.
006800        3110-EXIT.
006810            EXIT.
006820*
006830*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
006840*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-CAT-TOTAL,
006850*    WS-ABS-TOTAL-1.
006860        3120-COMPARE-ADJACENT-PARA.
006870*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
006880*    WS-SORT-IX-2.
006890            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
006900*    TRANSFERS WS-CAT-TOTAL TO WS-ABS-TOTAL-1 FOR USE FURTHER
006910*    DOWN.
006920            MOVE WS-CAT-TOTAL (WS-SORT-IX-1) TO WS-ABS-TOTAL-1.
006930*    COPIES WS-CAT-TOTAL INTO WS-ABS-TOTAL-2.
006940            MOVE WS-CAT-TOTAL (WS-SORT-IX-2) TO WS-ABS-TOTAL-2.
006950*    TESTS WS-ABS-TOTAL-1 AGAINST ZERO BEFORE THE STEPS BELOW
006960*    ARE TAKEN.
006970            IF WS-ABS-TOTAL-1 < ZERO
006980                MULTIPLY WS-ABS-TOTAL-1 BY -1 GIVING WS-ABS-TOTAL-1.
006990*    COMPARES WS-ABS-TOTAL-2 WITH ZERO TO DECIDE WHICH PATH
007000*    THIS RECORD TAKES.
007010            IF WS-ABS-TOTAL-2 < ZERO
007020                MULTIPLY WS-ABS-TOTAL-2 BY -1 GIVING WS-ABS-TOTAL-2.
007030*    COMPARES WS-ABS-TOTAL-1 WITH WS-ABS-TOTAL-2 TO DECIDE
007040*    WHICH PATH THIS RECORD TAKES.
007050            IF WS-ABS-TOTAL-1 < WS-ABS-TOTAL-2
007060*    TRANSFERS WS-CATEGORY-ENTRY TO WS-HOLD-CAT-ENTRY AND
007070*    WS-CATEGORY-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
007080*    WS-SWAP-MADE FOR USE FURTHER DOWN.
007090                MOVE WS-CATEGORY-ENTRY (WS-SORT-IX-1) TO WS-HOLD-CAT-ENTRY
007100*    COPIES WS-CATEGORY-ENTRY INTO WS-CATEGORY-ENTRY AND
007110*    WS-SORT-IX-1 AND WS-HOLD-CAT-ENTRY AND WS-SORT-IX-2 AND
007120*    WS-SWAP-MADE.
007130                MOVE WS-CATEGORY-ENTRY (WS-SORT-IX-2)
007140                    TO WS-CATEGORY-ENTRY (WS-SORT-IX-1)
007150*    PLACES WS-HOLD-CAT-ENTRY INTO WS-CATEGORY-ENTRY AND
007160*    WS-SORT-IX-2 AND WS-SWAP-MADE.
007170                MOVE WS-HOLD-CAT-ENTRY TO WS-CATEGORY-ENTRY (WS-SORT-IX-2)
007180                SET WS-SWAP-MADE TO TRUE.
007190        3120-EXIT.
007200            EXIT.
007210*
007220*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
007230*    WORKS WITH YES, WS-SWAP-MADE-SW, WS-SWAP-MADE.
007240*
007250*    3200-RANK-PRICATS-PARA - DESCENDING BY ABSOLUTE TOTAL.
007260*
007270        3200-RANK-PRICATS-PARA.
007280*    SETS WS-SWAP-MADE-SW TO 'YES'.
007290            MOVE 'YES' TO WS-SWAP-MADE-SW.
007300*    HANDS OFF TO 3210-ONE-BUBBLE-PASS-PARA FOR THIS STEP.
007310            PERFORM 3210-ONE-BUBBLE-PASS-PARA
007320                UNTIL NOT WS-SWAP-MADE.
007330        3200-EXIT.
007340            EXIT.
007350*
007360*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
007370*    WORKS WITH WS-SWAP-MADE-SW, WS-SORT-IX-1,
007380*    WS-PRICAT-COUNT.
007390        3210-ONE-BUBBLE-PASS-PARA.
007400*    SETS WS-SWAP-MADE-SW TO 'NO '.
007410            MOVE 'NO ' TO WS-SWAP-MADE-SW.
007420*    INVOKES 3220-COMPARE-ADJACENT-PARA TO CARRY OUT ITS STEP
007430*    OF THE LOGIC.
007440            PERFORM 3220-COMPARE-ADJACENT-PARA
007450                VARYING WS-SORT-IX-1 FROM 1 BY 1
007460                UNTIL WS-SORT-IX-1 NOT < WS-PRICAT-COUNT.
007470        3210-EXIT.
007480            EXIT.
007490*
007500*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
007510*    WORKS WITH WS-SORT-IX-1, WS-SORT-IX-2, WS-PRICAT-TOTAL,
007520*    WS-ABS-TOTAL-1.
007530        3220-COMPARE-ADJACENT-PARA.
007540*    ADDS 1 TO WS-SORT-IX-1, LEAVING THE RESULT IN
007550*    WS-SORT-IX-2.
007560            ADD 1 TO WS-SORT-IX-1 GIVING WS-SORT-IX-2.
007570*    PLACES WS-PRICAT-TOTAL INTO WS-ABS-TOTAL-1.
007580            MOVE WS-PRICAT-TOTAL (WS-SORT-IX-1) TO WS-ABS-TOTAL-1.
007590*    COPIES WS-PRICAT-TOTAL INTO WS-ABS-TOTAL-2.
007600            MOVE WS-PRICAT-TOTAL (WS-SORT-IX-2) TO WS-ABS-TOTAL-2.
007610*    CHECKS WS-ABS-TOTAL-1 AGAINST ZERO BEFORE BRANCHING
007620*    FURTHER.
007630            IF WS-ABS-TOTAL-1 < ZERO
007640                MULTIPLY WS-ABS-TOTAL-1 BY -1 GIVING WS-ABS-TOTAL-1.
007650*    TESTS WS-ABS-TOTAL-2 AGAINST ZERO BEFORE THE STEPS BELOW
007660*    ARE TAKEN.
007670            IF WS-ABS-TOTAL-2 < ZERO
007680                MULTIPLY WS-ABS-TOTAL-2 BY -1 GIVING WS-ABS-TOTAL-2.
007690*    TESTS WS-ABS-TOTAL-1 AGAINST WS-ABS-TOTAL-2 BEFORE THE
007700*    STEPS BELOW ARE TAKEN.
007710            IF WS-ABS-TOTAL-1 < WS-ABS-TOTAL-2
007720*    COPIES WS-PRICAT-ENTRY INTO WS-HOLD-PRICAT-ENTRY AND
007730*    WS-PRICAT-ENTRY AND WS-SORT-IX-2 AND WS-SORT-IX-1 AND
007740*    WS-SWAP-MADE.
007750                MOVE WS-PRICAT-ENTRY (WS-SORT-IX-1)
007760                    TO WS-HOLD-PRICAT-ENTRY
007770*    COPIES WS-PRICAT-ENTRY INTO WS-PRICAT-ENTRY AND
007780*    WS-SORT-IX-1 AND WS-HOLD-PRICAT-ENTRY AND WS-SORT-IX-2
007790*    AND WS-SWAP-MADE.
007800                MOVE WS-PRICAT-ENTRY (WS-SORT-IX-2)
007810                    TO WS-PRICAT-ENTRY (WS-SORT-IX-1)
007820*    PLACES WS-HOLD-PRICAT-ENTRY INTO WS-PRICAT-ENTRY AND
007830*    WS-SORT-IX-2 AND WS-SWAP-MADE.
007840                MOVE WS-HOLD-PRICAT-ENTRY
007850                    TO WS-PRICAT-ENTRY (WS-SORT-IX-2)
007860                SET WS-SWAP-MADE TO TRUE.
007870        3220-EXIT.
007880            EXIT.
007890*
007900*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
007910*    WORKS WITH RF-REPORT-LINE, EXPENSE, SUMMARY,
007920*    WS-TOTAL-EXPENSE.
007930*
007940*    6000-PRINT-EXPENSE-SUMMARY-PARA - REPORT 6 OF SPEC, PLUS THE
007950*    BY-CATEGORY BREAKDOWN.
007960*
007970        6000-PRINT-EXPENSE-SUMMARY-PARA.
007980*    SETS RF-REPORT-LINE TO SPACES.
007990            MOVE SPACES TO RF-REPORT-LINE.
008000*    SETS RF-REPORT-LINE TO 'EXPENSE SUMMARY'.
008010            MOVE 'EXPENSE SUMMARY' TO RF-REPORT-LINE (1:15).
008020            WRITE RF-REPORT-LINE.
008030*    COMPARES WS-TOTAL-EXPENSE WITH ZERO TO DECIDE WHICH PATH
008040*    THIS RECORD TAKES.
008050            IF WS-TOTAL-EXPENSE < ZERO
008060                MULTIPLY WS-TOTAL-EXPENSE BY -1 GIVING WS-ABS-TOTAL-1
008070            ELSE
008080*    TRANSFERS WS-TOTAL-EXPENSE TO WS-ABS-TOTAL-1 FOR USE
008090*    FURTHER DOWN.
008100                MOVE WS-TOTAL-EXPENSE TO WS-ABS-TOTAL-1.
008110*    PLACES WS-ABS-TOTAL-1 INTO WS-MONEY-EDIT.
008120            MOVE WS-ABS-TOTAL-1 TO WS-MONEY-EDIT.
008130*    SETS RF-REPORT-LINE TO SPACES.
008140            MOVE SPACES TO RF-REPORT-LINE.
008150            STRING 'TOTAL EXPENSES' DELIMITED BY SIZE
008160                    WS-MONEY-EDIT DELIMITED BY SIZE
008170                INTO RF-REPORT-LINE.
008180            WRITE RF-REPORT-LINE.
008190*    CARRIES WS-TOTAL-COUNT FORWARD INTO WS-COUNT-EDIT.
008200            MOVE WS-TOTAL-COUNT TO WS-COUNT-EDIT.
008210*    SETS RF-REPORT-LINE TO SPACES.
008220            MOVE SPACES TO RF-REPORT-LINE.
008230            STRING 'TRANSACTION COUNT' DELIMITED BY SIZE
008240                    WS-COUNT-EDIT DELIMITED BY SIZE
008250                INTO RF-REPORT-LINE.
008260            WRITE RF-REPORT-LINE.
008270*    SETS RF-REPORT-LINE TO SPACES.
008280            MOVE SPACES TO RF-REPORT-LINE.
008290*    SETS RF-REPORT-LINE TO 'BY CATEGORY'.
008300            MOVE 'BY CATEGORY' TO RF-REPORT-LINE (1:11).
008310            WRITE RF-REPORT-LINE.
008320*    SETS RF-REPORT-LINE TO SPACES.
008330            MOVE SPACES TO RF-REPORT-LINE.
008340*    SETS RF-REPORT-LINE TO 'CATEGORY            COUNT       
008350*    TOTAL'.
008360            MOVE 'CATEGORY            COUNT          TOTAL'
008370                TO RF-REPORT-LINE (1:42).
008380            WRITE RF-REPORT-LINE.
008390*    HANDS OFF TO 6010-PRINT-ONE-CATEGORY-PARA FOR THIS STEP.
008400            PERFORM 6010-PRINT-ONE-CATEGORY-PARA
008410                VARYING WS-CAT-IX FROM 1 BY 1
008420                UNTIL WS-CAT-IX > WS-CATEGORY-COUNT.
008430        6000-EXIT.
008440            EXIT.
008450*
008460*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
008470*    WORKS WITH WS-CAT-TOTAL, WS-CAT-IX, WS-ABS-TOTAL-1,
008480*    WS-MONEY-EDIT.
008490        6010-PRINT-ONE-CATEGORY-PARA.
008500*    CHECKS WS-CAT-TOTAL AGAINST ZERO BEFORE BRANCHING
008510*    FURTHER.
008520            IF WS-CAT-TOTAL (WS-CAT-IX) < ZERO
008530                MULTIPLY WS-CAT-TOTAL (WS-CAT-IX) BY -1
008540                    GIVING WS-ABS-TOTAL-1
008550            ELSE
008560*    TRANSFERS WS-CAT-TOTAL TO WS-ABS-TOTAL-1 FOR USE FURTHER
008570*    DOWN.
008580                MOVE WS-CAT-TOTAL (WS-CAT-IX) TO WS-ABS-TOTAL-1.
008590*    COPIES WS-ABS-TOTAL-1 INTO WS-MONEY-EDIT.
008600            MOVE WS-ABS-TOTAL-1 TO WS-MONEY-EDIT.
008610*    TRANSFERS WS-CAT-COUNT TO WS-COUNT-EDIT FOR USE FURTHER
008620*    DOWN.
008630            MOVE WS-CAT-COUNT (WS-CAT-IX) TO WS-COUNT-EDIT.
008640*    SETS RF-REPORT-LINE TO SPACES.
008650            MOVE SPACES TO RF-REPORT-LINE.
008660            STRING WS-CAT-NAME (WS-CAT-IX) DELIMITED BY SIZE
008670                    WS-COUNT-EDIT DELIMITED BY SIZE
008680                    WS-MONEY-EDIT DELIMITED BY SIZE
008690                INTO RF-REPORT-LINE.
008700            WRITE RF-REPORT-LINE.
008710        6010-EXIT.
008720            EXIT.
008730*
008740*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
008750*    WORKS WITH RF-REPORT-LINE, TOP, MERCHANTS, MERCHANT.
008760*
008770*    6100-PRINT-TOP-MERCHANTS-PARA - REPORT 7 OF SPEC, CAPPED AT
008780*    THE HOUSE LIMIT OF TEN.  11/02/03 BAF.
008790*
008800        6100-PRINT-TOP-MERCHANTS-PARA.
008810*    SETS RF-REPORT-LINE TO SPACES.
008820            MOVE SPACES TO RF-REPORT-LINE.
008830*    SETS RF-REPORT-LINE TO 'TOP MERCHANTS'.
008840            MOVE 'TOP MERCHANTS' TO RF-REPORT-LINE (1:13).
008850            WRITE RF-REPORT-LINE.
008860*    SETS RF-REPORT-LINE TO SPACES.
008870            MOVE SPACES TO RF-REPORT-LINE.
008880*    SETS RF-REPORT-LINE TO 'MERCHANT                   
008890*    COUNT          TOTAL'.
008900            MOVE 'MERCHANT                    COUNT          TOTAL'
008910                TO RF-REPORT-LINE (1:50).
008920            WRITE RF-REPORT-LINE.
008930*    CARRIES WS-TOP-MERCHANTS-LIMIT FORWARD INTO
008940*    WS-SHOW-COUNT.
008950            MOVE WS-TOP-MERCHANTS-LIMIT TO WS-SHOW-COUNT.
008960*    CHECKS WS-MERCHANT-COUNT AGAINST WS-SHOW-COUNT BEFORE
008970*    BRANCHING FURTHER.
008980            IF WS-MERCHANT-COUNT < WS-SHOW-COUNT
008990*    COPIES WS-MERCHANT-COUNT INTO WS-SHOW-COUNT.
009000                MOVE WS-MERCHANT-COUNT TO WS-SHOW-COUNT.
009010*    INVOKES 6110-PRINT-ONE-MERCHANT-PARA TO CARRY OUT ITS
009020*    STEP OF THE LOGIC.
009030            PERFORM 6110-PRINT-ONE-MERCHANT-PARA
009040                VARYING WS-MER-IX FROM 1 BY 1
009050                UNTIL WS-MER-IX > WS-SHOW-COUNT.
009060        6100-EXIT.
009070            EXIT.
009080*
009090*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
009100*    WORKS WITH WS-MER-TOTAL, WS-MER-IX, WS-MONEY-EDIT,
009110*    WS-MER-COUNT.
009120        6110-PRINT-ONE-MERCHANT-PARA.
009130*    COPIES WS-MER-TOTAL INTO WS-MONEY-EDIT.
009140            MOVE WS-MER-TOTAL (WS-MER-IX) TO WS-MONEY-EDIT.
009150*    CARRIES WS-MER-COUNT FORWARD INTO WS-COUNT-EDIT.
009160            MOVE WS-MER-COUNT (WS-MER-IX) TO WS-COUNT-EDIT.
009170*    SETS RF-REPORT-LINE TO SPACES.
009180            MOVE SPACES TO RF-REPORT-LINE.
009190            STRING WS-MER-NAME (WS-MER-IX) DELIMITED BY SIZE
009200                    WS-COUNT-EDIT DELIMITED BY SIZE
009210                    WS-MONEY-EDIT DELIMITED BY SIZE
009220                INTO RF-REPORT-LINE.
009230            WRITE RF-REPORT-LINE.
009240        6110-EXIT.
009250            EXIT.
