000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.     PERFORMANCE-ANALYZER.
000120        AUTHOR.         R L MATHESON.
000130        INSTALLATION.   DST FINANCIAL SYSTEMS DIVISION.
000140        DATE-WRITTEN.   09/02/1987.
000150        DATE-COMPILED.
000160        SECURITY.       DST INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170*
000180*    ***********************************************************
000190*    *  PERFORMANCE-ANALYZER                                   *
000200*    *  COMPUTES ABSOLUTE, PERCENT AND ANNUALIZED RETURN        *
000210*    *  BETWEEN A START AND END DATE, PER-HOLDING GAIN/LOSS     *
000220*    *  AGAINST COST BASIS, AND A MONTHLY PERFORMANCE SERIES.   *
000230*    *  DEFAULT WINDOW IS THE TRAILING THIRTY DAYS ENDING ON    *
000240*    *  THE RUN DATE.  BORROWS THE SNAPSHOT-OR-BUILD LOGIC OF   *
000250*    *  THE NET-WORTH-SNAPSHOT PROGRAM SO IT DOES NOT DEPEND ON *
000260*    *  A PRIOR RUN HAVING POSTED THE DATES IT NEEDS.           *
000270*    ***********************************************************
000280*
000290*    CHANGE LOG.
000300*    -----------------------------------------------------------
000310*    09/02/87  RLM  ORIGINAL CODING - TICKET FIN-0083.
000320*    09/02/87  RLM  TRAILING-THIRTY-DAY DEFAULT WINDOW.
000330*    09/09/87  RLM  GET-OR-BUILD SNAPSHOT LOGIC LIFTED FROM
000340*    09/09/87  RLM  NET-WORTH-SNAPSHOT AND RESTATED HERE.
000350*    09/16/87  JQP  ABSOLUTE-DAY-NUMBER ROUTINE FOR DAYS/YEARS.
000360*    11/02/88  TCS  PER-HOLDING GAIN AGAINST COST BASIS ADDED.
000370*    04/12/90  WDH  MONTHLY PERFORMANCE SERIES - MONTH BOUNDARIES
000380*    04/12/90  WDH  BUILT VIA THE SAME GET-OR-BUILD ROUTINE.
000390*    02/19/98  KDR  Y2K REMEDIATION - 8-DIGIT DATES THROUGHOUT.
000400*    03/02/99  KDR  Y2K SIGN-OFF - ACCEPT FROM DATE YYYYMMDD.
000410*    08/30/01  BAF  ANNUALIZED RETURN GUARD WHEN YEARS IS ZERO.
000420*    05/16/06  BAF  RECOMPILED UNDER NEW JCL PROC - NO LOGIC CHANGE.
000430*    10/24/06  TCS  MERGED 1100/1200 SNAPSHOT BUILD AND POST INTO
000440*    10/24/06  TCS  ONE PERFORM-THRU RANGE - FIN DEPT - FIN-0244.
000450*    -----------------------------------------------------------
000460*
000470        ENVIRONMENT DIVISION.
000480        CONFIGURATION SECTION.
000490        SPECIAL-NAMES.
000500            C01 IS TOP-OF-FORM.
000510        INPUT-OUTPUT SECTION.
000520        FILE-CONTROL.
000530            SELECT ACCOUNT-MASTER-FILE
000540                ASSIGN TO ACCOUNTS
000550                ORGANIZATION IS SEQUENTIAL
000560                FILE STATUS IS WS-ACCOUNT-STATUS.
000570            SELECT HOLDINGS-FILE
000580                ASSIGN TO HOLDINGS
000590                ORGANIZATION IS SEQUENTIAL
000600                FILE STATUS IS WS-HOLDINGS-STATUS.
000610            SELECT SNAPSHOT-FILE
000620                ASSIGN TO SNAPSHOTS
000630                ORGANIZATION IS SEQUENTIAL
000640                FILE STATUS IS WS-SNAPSHOT-STATUS.
000650            SELECT REPORT-FILE
000660                ASSIGN TO RPTFILE
000670                ORGANIZATION IS LINE SEQUENTIAL
000680                FILE STATUS IS WS-RPTFILE-STATUS.
000690        DATA DIVISION.
000700        FILE SECTION.
000710*
000720*    ACCOUNT MASTER - ONE ROW PER ACCOUNT.  SAME LAYOUT AS CARRIED
000730*    IN NET-WORTH-SNAPSHOT.
000740*
000750        FD  ACCOUNT-MASTER-FILE
000760            LABEL RECORDS ARE STANDARD
000770            RECORD CONTAINS 100 CHARACTERS.
000780        01  AM-ACCOUNT-RECORD.
000790            05  AM-ACCT-ID                 PIC X(20).
000800            05  AM-ACCT-NAME               PIC X(30).
000810            05  AM-ACCT-TYPE               PIC X(12).
000820                88  AM-TYPE-INVESTMENT        VALUE 'investment'.
000830                88  AM-TYPE-DEPOSITORY        VALUE 'depository'.
000840                88  AM-TYPE-CREDIT            VALUE 'credit'.
000850            05  AM-ACCT-SUBTYPE            PIC X(12).
000860            05  AM-ACCT-INSTITUTION        PIC X(20).
000870            05  AM-ACCT-ACTIVE             PIC X(01).
000880                88  AM-ACCT-IS-ACTIVE         VALUE 'Y'.
000890                88  AM-ACCT-IS-INACTIVE       VALUE 'N'.
000900            05  FILLER                     PIC X(05).
000910*
000920*    HOLDINGS SNAPSHOT ROWS - SORTED BY ACCOUNT, AS-OF DATE.
000930*
000940        FD  HOLDINGS-FILE
000950            LABEL RECORDS ARE STANDARD
000960            RECORD CONTAINS 153 CHARACTERS.
000970        01  HL-HOLDING-RECORD.
000980            05  HL-ACCT-ID                 PIC X(20).
000990            05  HL-SECURITY-ID             PIC X(20).
001000            05  HL-TICKER                  PIC X(8).
001010            05  HL-NAME                    PIC X(30).
001020            05  HL-SEC-TYPE                PIC X(12).
001030            05  HL-QUANTITY                PIC S9(10)V9(4).
001040            05  HL-PRICE                   PIC S9(10)V9(4).
001050            05  HL-VALUE                   PIC S9(11)V99.
001060            05  HL-COST-BASIS              PIC S9(11)V99.
001070            05  HL-AS-OF-DATE.
001080                10  HL-AS-OF-CCYY          PIC 9(4).
001090                10  HL-AS-OF-MM            PIC 9(2).
001100                10  HL-AS-OF-DD            PIC 9(2).
001110            05  FILLER                     PIC X(01).
001120        01  HL-AS-OF-DATE-VIEW REDEFINES HL-HOLDING-RECORD.
001130            05  FILLER                     PIC X(144).
001140            05  HL-AS-OF-DATE-NUM          PIC 9(8).
001150            05  FILLER                     PIC X(01).
001160*
001170*    NET WORTH SNAPSHOT - ONE ROW PER CALENDAR DATE A SNAPSHOT WAS
001180*    TAKEN OR REQUESTED.
001190*
001200        FD  SNAPSHOT-FILE
001210            LABEL RECORDS ARE STANDARD
001220            RECORD CONTAINS 78 CHARACTERS.
001230        01  SN-SNAPSHOT-RECORD.
001240            05  SN-DATE                    PIC 9(8).
001250            05  SN-TOTAL-ASSETS            PIC S9(11)V99.
001260            05  SN-TOTAL-LIABS             PIC S9(11)V99.
001270            05  SN-NET-WORTH               PIC S9(11)V99.
001280            05  SN-INVEST-VALUE            PIC S9(11)V99.
001290            05  SN-CASH-VALUE              PIC S9(11)V99.
001300            05  SN-ACCT-COUNT              PIC 9(4).
001310            05  FILLER                     PIC X(01).
001320*
001330        FD  REPORT-FILE
001340            LABEL RECORDS ARE OMITTED
001350            RECORD CONTAINS 132 CHARACTERS.
001360        01  RF-REPORT-LINE                PIC X(132).
001370        WORKING-STORAGE SECTION.
001380            77  WS-ACCOUNT-STATUS          PIC XX VALUE '00'.
001390            77  WS-HOLDINGS-STATUS         PIC XX VALUE '00'.
001400            77  WS-SNAPSHOT-STATUS         PIC XX VALUE '00'.
001410            77  WS-RPTFILE-STATUS          PIC XX VALUE '00'.
001420            77  WS-ACCOUNT-EOF-SW          PIC X(3) VALUE 'NO '.
001430                88  WS-ACCOUNT-EOF            VALUE 'YES'.
001440            77  WS-HOLDINGS-EOF-SW         PIC X(3) VALUE 'NO '.
001450                88  WS-HOLDINGS-EOF           VALUE 'YES'.
001460            77  WS-SNAPSHOT-EOF-SW         PIC X(3) VALUE 'NO '.
001470                88  WS-SNAPSHOT-EOF           VALUE 'YES'.
001480        01  WS-RUN-DATE-AREA.
001490            05  WS-RUN-DATE-8              PIC 9(8).
001500        01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-AREA.
001510            05  WS-RUN-DATE-CCYY           PIC 9(4).
001520            05  WS-RUN-DATE-MM             PIC 9(2).
001530            05  WS-RUN-DATE-DD             PIC 9(2).
001540*
001550*    DAYS-IN-MONTH AND CUMULATIVE-DAYS TABLES FOR CALENDAR MATH.
001560*    NO INTRINSIC FUNCTIONS ARE USED IN THIS SHOP.  09/16/87 JQP.
001570*
001580        01  WS-DAYS-IN-MONTH-VALUES.
001590            05  FILLER                     PIC 9(2) VALUE 31.
001600            05  FILLER                     PIC 9(2) VALUE 28.
001610            05  FILLER                     PIC 9(2) VALUE 31.
001620            05  FILLER                     PIC 9(2) VALUE 30.
001630            05  FILLER                     PIC 9(2) VALUE 31.
001640            05  FILLER                     PIC 9(2) VALUE 30.
001650            05  FILLER                     PIC 9(2) VALUE 31.
001660            05  FILLER                     PIC 9(2) VALUE 31.
001670            05  FILLER                     PIC 9(2) VALUE 30.
001680            05  FILLER                     PIC 9(2) VALUE 31.
001690            05  FILLER                     PIC 9(2) VALUE 30.
001700            05  FILLER                     PIC 9(2) VALUE 31.
001710        01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
001720            05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).
001730        01  WS-CUM-DAYS-VALUES.
001740            05  FILLER                     PIC 9(3) VALUE 000.
001750            05  FILLER                     PIC 9(3) VALUE 031.
001760            05  FILLER                     PIC 9(3) VALUE 059.
001770            05  FILLER                     PIC 9(3) VALUE 090.
001780            05  FILLER                     PIC 9(3) VALUE 120.
001790            05  FILLER                     PIC 9(3) VALUE 151.
001800            05  FILLER                     PIC 9(3) VALUE 181.
001810            05  FILLER                     PIC 9(3) VALUE 212.
001820            05  FILLER                     PIC 9(3) VALUE 243.
001830            05  FILLER                     PIC 9(3) VALUE 273.
001840            05  FILLER                     PIC 9(3) VALUE 304.
001850            05  FILLER                     PIC 9(3) VALUE 334.
001860        01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
001870            05  WS-CUM-DAYS OCCURS 12 TIMES PIC 9(3).
001880        01  WS-LEAP-WORK-AREA.
001890            05  WS-LEAP-QUOT               PIC 9(6) COMP.
001900            05  WS-LEAP-REM-4              PIC 9(4) COMP.
001910            05  WS-LEAP-REM-100            PIC 9(4) COMP.
001920            05  WS-LEAP-REM-400            PIC 9(4) COMP.
001930        77  WS-IS-LEAP-SW                  PIC X(3) VALUE 'NO '.
001940            88  WS-IS-LEAP-YEAR               VALUE 'YES'.
001950*
001960*    WINDOW DATES - DEFAULT IS TRAILING THIRTY DAYS.  09/02/87 RLM.
001970*
001980        01  WS-WINDOW-START-AREA.
001990            05  WS-WINDOW-START-8          PIC 9(8).
002000        01  WS-WINDOW-START-GROUP REDEFINES WS-WINDOW-START-AREA.
002010            05  WS-WINDOW-START-CCYY       PIC 9(4).
002020            05  WS-WINDOW-START-MM         PIC 9(2).
002030            05  WS-WINDOW-START-DD         PIC 9(2).
002040        01  WS-WINDOW-END-AREA.
002050            05  WS-WINDOW-END-8            PIC 9(8).
002060        01  WS-WINDOW-END-GROUP REDEFINES WS-WINDOW-END-AREA.
002070            05  WS-WINDOW-END-CCYY         PIC 9(4).
002080            05  WS-WINDOW-END-MM           PIC 9(2).
002090            05  WS-WINDOW-END-DD           PIC 9(2).
002100        01  WS-TARGET-DATE-WORK-AREA.
002110            05  WS-TARGET-DATE-8           PIC 9(8).
002120        01  WS-TARGET-DATE-GROUP REDEFINES WS-TARGET-DATE-WORK-AREA.
002130            05  WS-TARGET-DATE-CCYY        PIC 9(4).
002140            05  WS-TARGET-DATE-MM          PIC 9(2).
002150            05  WS-TARGET-DATE-DD          PIC 9(2).
002160        77  WS-CALC-DATE-CCYY              PIC 9(4).
002170        77  WS-CALC-DATE-MM                PIC 9(2) COMP.
002180        77  WS-CALC-DATE-DD                PIC 9(2) COMP.
002190        77  WS-SUBTRACT-COUNTER            PIC 9(4) COMP.
002200        77  WS-DEFAULT-WINDOW-DAYS         PIC 9(4) COMP VALUE 30.
002210*
002220*    IN-MEMORY SNAPSHOT LOOKUP TABLE - AVOIDS RE-BUILDING A DATE
002230*    THAT HAS ALREADY BEEN POSTED OR COMPUTED EARLIER IN THIS RUN.
002240*
002250        01  WS-SNAPSHOT-TABLE.
002260            05  WS-SNAP-ENTRY OCCURS 3660 TIMES
002270                    INDEXED BY WS-SNAP-IX.
002280                10  WS-SNAP-DATE           PIC 9(8).
002290                10  WS-SNAP-NET-WORTH      PIC S9(11)V99.
002300        77  WS-SNAPSHOT-COUNT              PIC 9(4) COMP VALUE ZERO.
002310        77  WS-BUILT-NET-WORTH             PIC S9(11)V99.
002320        77  WS-FOUND-SW                    PIC X(3) VALUE 'NO '.
002330            88  WS-SNAPSHOT-FOUND             VALUE 'YES'.
002340*
002350*    ACCUMULATORS USED WHILE BUILDING A MISSING SNAPSHOT - SAME
002360*    MATCH-MERGE APPROACH AS NET-WORTH-SNAPSHOT.  09/09/87 RLM.
002370*
002380        77  WS-ACCOUNT-VALUE                PIC S9(11)V99.
002390        77  WS-BEST-DATE                    PIC 9(8) COMP.
002400        77  WS-BEST-SUM                     PIC S9(11)V99.
002410        77  WS-BUILD-TOTAL-ASSETS           PIC S9(11)V99.
002420        77  WS-BUILD-TOTAL-LIABS            PIC S9(11)V99.
002430        77  WS-CURRENT-ACCT-ID              PIC X(20).
002440        77  WS-CURRENT-ACCT-TYPE            PIC X(12).
002450        77  WS-CURRENT-ACCT-ACTIVE          PIC X(01).
002460*
002470*    START AND END NET WORTH, AND THE RETURN COMPUTATION RESULTS.
002480*
002490        77  WS-START-NET-WORTH              PIC S9(11)V99.
002500        77  WS-END-NET-WORTH                PIC S9(11)V99.
002510        77  WS-ABSOLUTE-RETURN              PIC S9(11)V99.
002520        77  WS-PERCENT-RETURN               PIC S9(5)V99.
002530        77  WS-DAYS-BETWEEN                 PIC S9(7) COMP.
002540        77  WS-YEARS-BETWEEN                PIC S9(5)V9999.
002550        77  WS-ANNUALIZED-RETURN            PIC S9(5)V99.
002560        77  WS-ABS-DAYS-START               PIC S9(9) COMP.
002570        77  WS-ABS-DAYS-END                 PIC S9(9) COMP.
002580        77  WS-ABS-DAYS-CALC-CCYY           PIC 9(4).
002590        77  WS-ABS-DAYS-CALC-MM             PIC 9(2).
002600        77  WS-ABS-DAYS-CALC-DD             PIC 9(2).
002610        77  WS-ABS-DAYS-RESULT              PIC S9(9) COMP.
002620*
002630*    PER-HOLDING GAIN AGAINST COST BASIS, LATEST AS-OF DATE ONLY.
002640*    11/02/88 TCS.
002650*
002660        77  WS-LATEST-ASOF-DATE             PIC 9(8) VALUE ZERO.
002670        01  WS-GAIN-TABLE.
002680            05  WS-GAIN-ENTRY OCCURS 300 TIMES
002690                    INDEXED BY WS-GAIN-IX.
002700                10  WS-GAIN-TICKER          PIC X(8).
002710                10  WS-GAIN-VALUE           PIC S9(11)V99.
002720                10  WS-GAIN-COST-BASIS      PIC S9(11)V99.
002730                10  WS-GAIN-AMOUNT          PIC S9(11)V99.
002740                10  WS-GAIN-PERCENT         PIC S9(5)V99.
002750        77  WS-GAIN-COUNT                   PIC 9(4) COMP VALUE ZERO.
002760*
002770*    MONTHLY PERFORMANCE SERIES - ONE ENTRY PER CALENDAR MONTH
002780*    OVERLAPPED BY THE WINDOW.  04/12/90 WDH.
002790*
002800        01  WS-MONTH-TABLE.
002810            05  WS-MONTH-ENTRY OCCURS 24 TIMES
002820                    INDEXED BY WS-MONTH-IX.
002830                10  WS-MONTH-CCYY           PIC 9(4).
002840                10  WS-MONTH-MM             PIC 9(2).
002850                10  WS-MONTH-START-NW       PIC S9(11)V99.
002860                10  WS-MONTH-END-NW         PIC S9(11)V99.
002870                10  WS-MONTH-RETURN         PIC S9(11)V99.
002880                10  WS-MONTH-PERCENT        PIC S9(5)V99.
002890        77  WS-MONTH-COUNT                  PIC 9(4) COMP VALUE ZERO.
002900        77  WS-MONTH-BOUNDARY-8             PIC 9(8).
002910        77  WS-MONTH-LOOP-CCYY              PIC 9(4).
002920        77  WS-MONTH-LOOP-MM                PIC 9(2) COMP.
002930        77  WS-MONEY-EDIT                   PIC $Z,ZZZ,ZZZ,ZZ9.99-.
002940        77  WS-PERCENT-EDIT                 PIC ZZZ9.99-.
002950        01  WS-DATE-EDIT.
002960            05  WS-DATE-EDIT-CCYY           PIC 9(4).
002970            05  FILLER                      PIC X VALUE '-'.
002980            05  WS-DATE-EDIT-MM             PIC 9(2).
002990            05  FILLER                      PIC X VALUE '-'.
003000            05  WS-DATE-EDIT-DD             PIC 9(2).
003010        PROCEDURE DIVISION.
003020*
003030*    THIS STEP RUNS THE TOP-LEVEL CONTROL LOGIC FOR THE JOB
003040*    STEP.
003050*    WORKS WITH WS-WINDOW-START-8, WS-TARGET-DATE-8,
003060*    WS-BUILT-NET-WORTH, WS-START-NET-WORTH.
003070        0000-MAINLINE-PARA.
003080*    CALLS 0100-INITIALIZATION-PARA TO HANDLE THIS PART OF
003090*    THE RUN.
003100            PERFORM 0100-INITIALIZATION-PARA.
003110*    HANDS OFF TO 0150-COMPUTE-DEFAULT-WINDOW-PARA FOR THIS
003120*    STEP.
003130            PERFORM 0150-COMPUTE-DEFAULT-WINDOW-PARA.
003140*    CALLS 0170-LOAD-SNAPSHOT-TABLE-PARA TO HANDLE THIS PART
003150*    OF THE RUN.
003160            PERFORM 0170-LOAD-SNAPSHOT-TABLE-PARA.
003170*    TRANSFERS WS-WINDOW-START-8 TO WS-TARGET-DATE-8 FOR USE
003180*    FURTHER DOWN.
003190            MOVE WS-WINDOW-START-8 TO WS-TARGET-DATE-8.
003200*    INVOKES 1000-GET-OR-BUILD-SNAPSHOT-PARA TO CARRY OUT ITS
003210*    STEP OF THE LOGIC.
003220            PERFORM 1000-GET-OR-BUILD-SNAPSHOT-PARA.
003230*    CARRIES WS-BUILT-NET-WORTH FORWARD INTO
003240*    WS-START-NET-WORTH.
003250            MOVE WS-BUILT-NET-WORTH TO WS-START-NET-WORTH.
003260*    CARRIES WS-WINDOW-END-8 FORWARD INTO WS-TARGET-DATE-8.
003270            MOVE WS-WINDOW-END-8 TO WS-TARGET-DATE-8.
003280*    INVOKES 1000-GET-OR-BUILD-SNAPSHOT-PARA TO CARRY OUT ITS
003290*    STEP OF THE LOGIC.
003300            PERFORM 1000-GET-OR-BUILD-SNAPSHOT-PARA.
003310*    COPIES WS-BUILT-NET-WORTH INTO WS-END-NET-WORTH.
003320            MOVE WS-BUILT-NET-WORTH TO WS-END-NET-WORTH.
003330*    CALLS 2000-COMPUTE-RETURN-PARA TO HANDLE THIS PART OF
003340*    THE RUN.
003350            PERFORM 2000-COMPUTE-RETURN-PARA.
003360*    CALLS 3000-PER-HOLDING-GAIN-PARA TO HANDLE THIS PART OF
003370*    THE RUN.
003380            PERFORM 3000-PER-HOLDING-GAIN-PARA.
003390*    CALLS 4000-MONTHLY-PERFORMANCE-PARA TO HANDLE THIS PART
003400*    OF THE RUN.
003410            PERFORM 4000-MONTHLY-PERFORMANCE-PARA.
003420*    HANDS OFF TO 6000-PRINT-PERFORMANCE-RPT-PARA FOR THIS
003430*    STEP.
003440            PERFORM 6000-PRINT-PERFORMANCE-RPT-PARA.
003450            CLOSE REPORT-FILE.
003460            STOP RUN.
003470*
003480*    THIS STEP SETS COUNTERS AND WORK AREAS BACK TO THEIR
003490*    STARTING VALUES.
003500*    WORKS WITH WS-RUN-DATE-8, DATE, YYYYMMDD, REPORT-FILE.
003510        0100-INITIALIZATION-PARA.
003520            ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
003530            OPEN EXTEND REPORT-FILE.
003540        0100-EXIT.
003550            EXIT.
003560*
003570*    THIS STEP WORKS OUT THE FIGURE FROM ITS COMPONENT
003580*    AMOUNTS.
003590*    WORKS WITH WS-RUN-DATE-8, WS-WINDOW-END-8,
003600*    WS-RUN-DATE-CCYY, WS-CALC-DATE-CCYY.
003610*
003620*    0150-COMPUTE-DEFAULT-WINDOW-PARA - END IS THE RUN DATE, START
003630*    IS THIRTY CALENDAR DAYS EARLIER BY REPEATED ONE-DAY BACKUPS.
003640*
003650        0150-COMPUTE-DEFAULT-WINDOW-PARA.
003660*    CARRIES WS-RUN-DATE-8 FORWARD INTO WS-WINDOW-END-8.
003670            MOVE WS-RUN-DATE-8 TO WS-WINDOW-END-8.
003680*    PLACES WS-RUN-DATE-CCYY INTO WS-CALC-DATE-CCYY.
003690            MOVE WS-RUN-DATE-CCYY TO WS-CALC-DATE-CCYY.
003700*    CARRIES WS-RUN-DATE-MM FORWARD INTO WS-CALC-DATE-MM.
003710            MOVE WS-RUN-DATE-MM TO WS-CALC-DATE-MM.
003720*    COPIES WS-RUN-DATE-DD INTO WS-CALC-DATE-DD.
003730            MOVE WS-RUN-DATE-DD TO WS-CALC-DATE-DD.
003740*    INVOKES 0160-SUBTRACT-ONE-DAY-PARA TO CARRY OUT ITS STEP
003750*    OF THE LOGIC.
003760            PERFORM 0160-SUBTRACT-ONE-DAY-PARA
003770                VARYING WS-SUBTRACT-COUNTER FROM 1 BY 1
003780                UNTIL WS-SUBTRACT-COUNTER > WS-DEFAULT-WINDOW-DAYS.
003790*    TRANSFERS WS-CALC-DATE-CCYY TO WS-WINDOW-START-CCYY FOR
003800*    USE FURTHER DOWN.
003810            MOVE WS-CALC-DATE-CCYY TO WS-WINDOW-START-CCYY.
003820*    PLACES WS-CALC-DATE-MM INTO WS-WINDOW-START-MM.
003830            MOVE WS-CALC-DATE-MM TO WS-WINDOW-START-MM.
003840*    TRANSFERS WS-CALC-DATE-DD TO WS-WINDOW-START-DD FOR USE
003850*    FURTHER DOWN.
003860            MOVE WS-CALC-DATE-DD TO WS-WINDOW-START-DD.
003870        0150-EXIT.
003880            EXIT.
003890*
003900*    THIS STEP TESTS THE INDICATED CONDITION AND BRANCHES
003910*    ACCORDINGLY.
003920*    WORKS WITH WS-CALC-DATE-DD, WS-CALC-DATE-MM,
003930*    WS-CALC-DATE-CCYY, WS-DAYS-IN-MONTH.
003940        0160-SUBTRACT-ONE-DAY-PARA.
003950*    BRANCHES ON WHETHER WS-CALC-DATE-DD IS SET BEFORE THE
003960*    STEPS BELOW RUN.
003970            IF WS-CALC-DATE-DD > 1
003980*    BACKS 1 OUT OF WS-CALC-DATE-DD.
003990                SUBTRACT 1 FROM WS-CALC-DATE-DD
004000            ELSE
004010*    CHECKS THE CURRENT SETTING OF WS-CALC-DATE-MM BEFORE
004020*    BRANCHING.
004030                IF WS-CALC-DATE-MM > 1
004040*    SUBTRACTS 1 FROM WS-CALC-DATE-MM.
004050                    SUBTRACT 1 FROM WS-CALC-DATE-MM
004060                ELSE
004070*    SETS WS-CALC-DATE-MM AND WS-CALC-DATE-CCYY AND
004080*    TEST-LEAP-YEAR-PARA AND WS-DAYS-IN-MONTH AND
004090*    WS-CALC-DATE-DD TO 12.
004100                    MOVE 12 TO WS-CALC-DATE-MM
004110*    BACKS 1 OUT OF WS-CALC-DATE-CCYY.
004120                    SUBTRACT 1 FROM WS-CALC-DATE-CCYY
004130                END-IF
004140*    INVOKES 0165-TEST-LEAP-YEAR-PARA TO CARRY OUT ITS STEP
004150*    OF THE LOGIC.
004160                PERFORM 0165-TEST-LEAP-YEAR-PARA
004170*    COPIES WS-DAYS-IN-MONTH INTO WS-CALC-DATE-DD.
004180                MOVE WS-DAYS-IN-MONTH (WS-CALC-DATE-MM)
004190                    TO WS-CALC-DATE-DD
004200*    TESTS WS-CALC-DATE-MM AGAINST WS-IS-LEAP-YEAR BEFORE THE
004210*    STEPS BELOW ARE TAKEN.
004220                IF WS-CALC-DATE-MM = 2 AND WS-IS-LEAP-YEAR
004230*    ROLLS 1 INTO WS-CALC-DATE-DD.
004240                    ADD 1 TO WS-CALC-DATE-DD
004250                END-IF
004260            END-IF.
004270        0160-EXIT.
004280            EXIT.
004290*
004300*    THIS STEP CHECKS ONE CANDIDATE AGAINST THE SELECTION
004310*    RULE.
004320*    WORKS WITH WS-IS-LEAP-SW, WS-CALC-DATE-CCYY,
004330*    WS-LEAP-QUOT, REMAINDER.
004340*
004350*    0165-TEST-LEAP-YEAR-PARA - SETS WS-IS-LEAP-SW FOR THE YEAR IN
004360*    WS-CALC-DATE-CCYY.  09/16/87 JQP.
004370*
004380        0165-TEST-LEAP-YEAR-PARA.
004390*    SETS WS-IS-LEAP-SW TO 'NO '.
004400            MOVE 'NO ' TO WS-IS-LEAP-SW.
004410            DIVIDE WS-CALC-DATE-CCYY BY 4
004420                GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-4.
004430            DIVIDE WS-CALC-DATE-CCYY BY 100
004440                GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-100.
004450            DIVIDE WS-CALC-DATE-CCYY BY 400
004460                GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM-400.
004470*    CHECKS WS-LEAP-REM-4 AGAINST ZERO BEFORE BRANCHING
004480*    FURTHER.
004490            IF WS-LEAP-REM-4 = ZERO
004500                    AND (WS-LEAP-REM-100 NOT = ZERO
004510                         OR WS-LEAP-REM-400 = ZERO)
004520                SET WS-IS-LEAP-YEAR TO TRUE.
004530        0165-EXIT.
004540            EXIT.
004550*
004560*    THIS STEP BRINGS A TABLE OR WORK AREA INTO STORAGE
004570*    BEFORE USE.
004580*    WORKS WITH SNAPSHOT-FILE, WS-SNAPSHOT-EOF.
004590*
004600*    0170-LOAD-SNAPSHOT-TABLE-PARA - PRELOADS EVERY POSTED
004610*    NET-WORTH SNAPSHOT SO A GET-OR-BUILD CALL CAN BE ANSWERED
004620*    WITHOUT REREADING ACCOUNTS AND HOLDINGS.
004630*
004640        0170-LOAD-SNAPSHOT-TABLE-PARA.
004650            OPEN INPUT SNAPSHOT-FILE.
004660*    INVOKES 0175-READ-ONE-SNAPSHOT-PARA TO CARRY OUT ITS
004670*    STEP OF THE LOGIC.
004680            PERFORM 0175-READ-ONE-SNAPSHOT-PARA.
004690*    INVOKES 0180-STORE-ONE-SNAPSHOT-PARA TO CARRY OUT ITS
004700*    STEP OF THE LOGIC.
004710            PERFORM 0180-STORE-ONE-SNAPSHOT-PARA
004720                UNTIL WS-SNAPSHOT-EOF.
004730            CLOSE SNAPSHOT-FILE.
004740        0170-EXIT.
004750            EXIT.
004760*
004770*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
004780*    WORKS WITH SNAPSHOT-FILE, END, WS-SNAPSHOT-EOF, END-READ.
004790        0175-READ-ONE-SNAPSHOT-PARA.
004800            READ SNAPSHOT-FILE
004810                AT END
004820                    SET WS-SNAPSHOT-EOF TO TRUE
004830            END-READ.
004840        0175-EXIT.
004850            EXIT.
004860*
004870*    THIS STEP TAKES A POINT-IN-TIME PICTURE OF THE ACCOUNT
004880*    POSITION.
004890*    WORKS WITH WS-SNAPSHOT-COUNT, WS-SNAP-IX, SN-DATE,
004900*    WS-SNAP-DATE.
004910        0180-STORE-ONE-SNAPSHOT-PARA.
004920*    CHECKS THE CURRENT SETTING OF WS-SNAPSHOT-COUNT BEFORE
004930*    BRANCHING.
004940            IF WS-SNAPSHOT-COUNT < 3660
004950*    FOLDS 1 INTO THE ACCUMULATED WS-SNAPSHOT-COUNT.
004960                ADD 1 TO WS-SNAPSHOT-COUNT
004970                SET WS-SNAP-IX TO WS-SNAPSHOT-COUNT
004980*    PLACES SN-DATE INTO WS-SNAP-DATE AND WS-SNAP-IX AND
004990*    SN-NET-WORTH AND WS-SNAP-NET-WORTH.
005000                MOVE SN-DATE TO WS-SNAP-DATE (WS-SNAP-IX)
005010*    PLACES SN-NET-WORTH INTO WS-SNAP-NET-WORTH AND
005020*    WS-SNAP-IX.
005030                MOVE SN-NET-WORTH TO WS-SNAP-NET-WORTH (WS-SNAP-IX).
005040*    INVOKES 0175-READ-ONE-SNAPSHOT-PARA TO CARRY OUT ITS
005050*    STEP OF THE LOGIC.
005060            PERFORM 0175-READ-ONE-SNAPSHOT-PARA.
005070        0180-EXIT.
005080            EXIT.
005090*
005100*    THIS STEP RETRIEVES THE REQUESTED ITEM FROM STORAGE OR
005110*    FROM FILE.
005120*    WORKS WITH WS-FOUND-SW, WS-SNAP-IX, WS-SNAPSHOT-COUNT,
005130*    WS-SNAPSHOT-FOUND.
005140*
005150*    1000-GET-OR-BUILD-SNAPSHOT-PARA - RETURNS THE NET WORTH FOR
005160*    WS-TARGET-DATE-8 IN WS-BUILT-NET-WORTH, BUILDING AND POSTING
005170*    A NEW SNAPSHOT ROW WHEN ONE DOES NOT ALREADY EXIST.
005180*
005190        1000-GET-OR-BUILD-SNAPSHOT-PARA.
005200*    SETS WS-FOUND-SW TO 'NO '.
005210            MOVE 'NO ' TO WS-FOUND-SW.
005220*    CALLS 1010-SEARCH-SNAPSHOT-PARA TO HANDLE THIS PART OF
005230*    THE RUN.
005240            PERFORM 1010-SEARCH-SNAPSHOT-PARA
005250                VARYING WS-SNAP-IX FROM 1 BY 1
005260                UNTIL WS-SNAP-IX > WS-SNAPSHOT-COUNT
005270                OR WS-SNAPSHOT-FOUND.
005280*    CHECKS THE CURRENT SETTING OF WS-SNAPSHOT-FOUND BEFORE
005290*    BRANCHING.
005300            IF NOT WS-SNAPSHOT-FOUND
005310*    RUNS 1100-BUILD-SNAPSHOT-PARA THROUGH 1200-EXIT FOR THIS
005320*    CASE.
005330                PERFORM 1100-BUILD-SNAPSHOT-PARA THRU 1200-EXIT.
005340        1000-EXIT.
005350            EXIT.
005360*
005370*    THIS STEP TAKES A POINT-IN-TIME PICTURE OF THE ACCOUNT
005380*    POSITION.
005390*    WORKS WITH WS-SNAP-DATE, WS-SNAP-IX, WS-TARGET-DATE-8,
005400*    WS-SNAP-NET-WORTH.
005410        1010-SEARCH-SNAPSHOT-PARA.
005420*    CHECKS WS-SNAP-DATE AGAINST WS-TARGET-DATE-8 BEFORE
005430*    BRANCHING FURTHER.
005440            IF WS-SNAP-DATE (WS-SNAP-IX) = WS-TARGET-DATE-8
005450*    PLACES WS-SNAP-NET-WORTH INTO WS-BUILT-NET-WORTH AND
005460*    WS-SNAPSHOT-FOUND.
005470                MOVE WS-SNAP-NET-WORTH (WS-SNAP-IX)
005480                    TO WS-BUILT-NET-WORTH
005490                SET WS-SNAPSHOT-FOUND TO TRUE.
005500        1010-EXIT.
005510            EXIT.
005520*
005530*    THIS STEP ASSEMBLES THE WORKING RECORD FROM ITS
005540*    COMPONENT PIECES.
005550*    WORKS WITH WS-BUILD-TOTAL-ASSETS, WS-BUILD-TOTAL-LIABS,
005560*    ACCOUNT-MASTER-FILE, HOLDINGS-FILE.
005570*
005580*    1100-BUILD-SNAPSHOT-PARA - MATCH-MERGE OVER ACCOUNTS AND
005590*    HOLDINGS, TAKING EACH ACCOUNT'S OWN LATEST AS-OF DATE NOT
005600*    LATER THAN WS-TARGET-DATE-8.  SAME METHOD AS THE NET-WORTH-
005610*    SNAPSHOT PROGRAM.  09/09/87 RLM.
005620*
005630*
005640*    1100 THRU 1200-EXIT IS ONE PERFORM-THRU RANGE COVERING THE
005650*    MATCH-MERGE BUILD AND THE SNAPSHOT-FILE POST THAT FOLLOWS
005660*    IT - THE POST IS NEVER DONE WITHOUT A FRESH BUILD, SO THE
005670*    TWO BELONG IN ONE RANGE.  THE READ/PROCESS HELPER
005680*    PARAGRAPHS (1900/1910/1110/1120/1130) ARE HELD AFTER 1200-
005690*    EXIT, CLEAR OF THE FALL-THROUGH PATH, PER FIN-0244
005700*    (SEE CHANGE LOG).
005710*
005720        1100-BUILD-SNAPSHOT-PARA.
005730*    SETS WS-BUILD-TOTAL-ASSETS AND WS-BUILD-TOTAL-LIABS TO
005740*    ZERO.
005750            MOVE ZERO TO WS-BUILD-TOTAL-ASSETS WS-BUILD-TOTAL-LIABS.
005760            OPEN INPUT ACCOUNT-MASTER-FILE HOLDINGS-FILE.
005770*    SETS WS-ACCOUNT-EOF-SW AND WS-HOLDINGS-EOF-SW TO 'NO '.
005780            MOVE 'NO ' TO WS-ACCOUNT-EOF-SW WS-HOLDINGS-EOF-SW.
005790*    HANDS OFF TO 1900-READ-ACCOUNT-PARA FOR THIS STEP.
005800            PERFORM 1900-READ-ACCOUNT-PARA.
005810*    INVOKES 1910-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
005820*    THE LOGIC.
005830            PERFORM 1910-READ-HOLDING-PARA.
005840*    HANDS OFF TO 1110-PROCESS-ONE-ACCOUNT-PARA FOR THIS STEP.
005850            PERFORM 1110-PROCESS-ONE-ACCOUNT-PARA
005860                UNTIL WS-ACCOUNT-EOF.
005870            CLOSE ACCOUNT-MASTER-FILE HOLDINGS-FILE.
005880*    FIGURES WS-BUILT-NET-WORTH FROM WS-BUILD-TOTAL-ASSETS,
005890*    WS-BUILD-TOTAL-LIABS.
005900            COMPUTE WS-BUILT-NET-WORTH =
005910                WS-BUILD-TOTAL-ASSETS - WS-BUILD-TOTAL-LIABS.
005920        1100-EXIT.
005930            EXIT.
005940*
005950*    THIS STEP WRITES THE COMPLETED ENTRY TO ITS OUTPUT AREA.
005960*    WORKS WITH SNAPSHOT-FILE, WS-TARGET-DATE-8, SN-DATE,
005970*    WS-BUILD-TOTAL-ASSETS.
005980*
005990*    1200-POST-NEW-SNAPSHOT-PARA - WRITES THE FRESHLY BUILT ROW
006000*    AND CACHES IT SO A LATER CALL THIS RUN DOES NOT REBUILD IT.
006010*    LAST STOP OF THE 1100-1200 RANGE, AND THE RANGE'S EXIT
006020*    PARAGRAPH.
006030*
006040        1200-POST-NEW-SNAPSHOT-PARA.
006050            OPEN EXTEND SNAPSHOT-FILE.
006060*    PLACES WS-TARGET-DATE-8 INTO SN-DATE.
006070            MOVE WS-TARGET-DATE-8 TO SN-DATE.
006080*    COPIES WS-BUILD-TOTAL-ASSETS INTO SN-TOTAL-ASSETS.
006090            MOVE WS-BUILD-TOTAL-ASSETS TO SN-TOTAL-ASSETS.
006100*    CARRIES WS-BUILD-TOTAL-LIABS FORWARD INTO SN-TOTAL-LIABS.
006110            MOVE WS-BUILD-TOTAL-LIABS TO SN-TOTAL-LIABS.
006120*    PLACES WS-BUILT-NET-WORTH INTO SN-NET-WORTH.
006130            MOVE WS-BUILT-NET-WORTH TO SN-NET-WORTH.
006140*    SETS SN-INVEST-VALUE AND SN-CASH-VALUE AND SN-ACCT-COUNT
006150*    TO ZERO.
006160            MOVE ZERO TO SN-INVEST-VALUE SN-CASH-VALUE SN-ACCT-COUNT.
006170            WRITE SN-SNAPSHOT-RECORD.
006180            CLOSE SNAPSHOT-FILE.
006190*    BRANCHES ON WHETHER WS-SNAPSHOT-COUNT IS SET BEFORE THE
006200*    STEPS BELOW RUN.
006210            IF WS-SNAPSHOT-COUNT < 3660
006220*    ADDS 1 INTO THE RUNNING TOTAL WS-SNAPSHOT-COUNT.
006230                ADD 1 TO WS-SNAPSHOT-COUNT
006240                SET WS-SNAP-IX TO WS-SNAPSHOT-COUNT
006250*    PLACES WS-TARGET-DATE-8 INTO WS-SNAP-DATE AND WS-SNAP-IX
006260*    AND WS-BUILT-NET-WORTH AND WS-SNAP-NET-WORTH.
006270                MOVE WS-TARGET-DATE-8 TO WS-SNAP-DATE (WS-SNAP-IX)
006280*    TRANSFERS WS-BUILT-NET-WORTH TO WS-SNAP-NET-WORTH AND
006290*    WS-SNAP-IX FOR USE FURTHER DOWN.
006300                MOVE WS-BUILT-NET-WORTH
006310                    TO WS-SNAP-NET-WORTH (WS-SNAP-IX).
006320        1200-EXIT.
006330            EXIT.
006340*
006350*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
006360*    WORKS WITH ACCOUNT-MASTER-FILE, END, WS-ACCOUNT-EOF,
006370*    END-READ.
006380*
006390*    1900/1910/1110/1120/1130 - READ AND ACCOUNT/HOLDING
006400*    PROCESSING HELPERS FOR THE 1100-1200 RANGE, KEPT OUTSIDE
006410*    IT SO THE PERFORM-THRU DOES NOT FALL INTO THEM.
006420*
006430        1900-READ-ACCOUNT-PARA.
006440            READ ACCOUNT-MASTER-FILE
006450                AT END
006460                    SET WS-ACCOUNT-EOF TO TRUE
006470            END-READ.
006480        1900-EXIT.
006490            EXIT.
006500*
006510*    THIS STEP BRINGS THE NEXT RECORD IN FROM ITS INPUT FILE.
006520*    WORKS WITH HOLDINGS-FILE, END, WS-HOLDINGS-EOF, END-READ.
006530        1910-READ-HOLDING-PARA.
006540            READ HOLDINGS-FILE
006550                AT END
006560                    SET WS-HOLDINGS-EOF TO TRUE
006570            END-READ.
006580        1910-EXIT.
006590            EXIT.
006600*
006610*    THIS STEP DRIVES THE MAIN LOGIC FOR ONE INPUT RECORD.
006620*    WORKS WITH AM-ACCT-ID, WS-CURRENT-ACCT-ID, AM-ACCT-TYPE,
006630*    WS-CURRENT-ACCT-TYPE.
006640        1110-PROCESS-ONE-ACCOUNT-PARA.
006650*    CARRIES AM-ACCT-ID FORWARD INTO WS-CURRENT-ACCT-ID.
006660            MOVE AM-ACCT-ID TO WS-CURRENT-ACCT-ID.
006670*    PLACES AM-ACCT-TYPE INTO WS-CURRENT-ACCT-TYPE.
006680            MOVE AM-ACCT-TYPE TO WS-CURRENT-ACCT-TYPE.
006690*    CARRIES AM-ACCT-ACTIVE FORWARD INTO
006700*    WS-CURRENT-ACCT-ACTIVE.
006710            MOVE AM-ACCT-ACTIVE TO WS-CURRENT-ACCT-ACTIVE.
006720*    INVOKES 1120-SUM-ACCOUNT-HOLDINGS-PARA TO CARRY OUT ITS
006730*    STEP OF THE LOGIC.
006740            PERFORM 1120-SUM-ACCOUNT-HOLDINGS-PARA.
006750*    CHECKS THE CURRENT SETTING OF WS-CURRENT-ACCT-ACTIVE
006760*    BEFORE BRANCHING.
006770            IF WS-CURRENT-ACCT-ACTIVE = 'Y'
006780*    BRANCHES ON WHETHER WS-CURRENT-ACCT-TYPE IS SET BEFORE
006790*    THE STEPS BELOW RUN.
006800                IF WS-CURRENT-ACCT-TYPE = 'credit'
006810*    ROLLS WS-ACCOUNT-VALUE INTO WS-BUILD-TOTAL-LIABS.
006820                    ADD WS-ACCOUNT-VALUE TO WS-BUILD-TOTAL-LIABS
006830                ELSE
006840*    ROLLS WS-ACCOUNT-VALUE INTO WS-BUILD-TOTAL-ASSETS.
006850                    ADD WS-ACCOUNT-VALUE TO WS-BUILD-TOTAL-ASSETS
006860                END-IF.
006870*    CALLS 1900-READ-ACCOUNT-PARA TO HANDLE THIS PART OF THE
006880*    RUN.
006890            PERFORM 1900-READ-ACCOUNT-PARA.
006900        1110-EXIT.
006910            EXIT.
006920*
006930*    THIS STEP ADDS THE DETAIL AMOUNT INTO ITS RUNNING TOTAL.
006940*    WORKS WITH WS-ACCOUNT-VALUE, WS-BEST-DATE, WS-BEST-SUM,
006950*    WS-HOLDINGS-EOF.
006960        1120-SUM-ACCOUNT-HOLDINGS-PARA.
006970*    SETS WS-ACCOUNT-VALUE TO ZERO.
006980            MOVE ZERO TO WS-ACCOUNT-VALUE.
006990*    SETS WS-BEST-DATE TO ZERO.
007000            MOVE ZERO TO WS-BEST-DATE.
007010*    SETS WS-BEST-SUM TO ZERO.
007020            MOVE ZERO TO WS-BEST-SUM.
007030*    CALLS 1130-CONSUME-ONE-HOLDING-PARA TO HANDLE THIS PART
007040*    OF THE RUN.
007050            PERFORM 1130-CONSUME-ONE-HOLDING-PARA
007060                UNTIL WS-HOLDINGS-EOF
007070                OR HL-ACCT-ID NOT = WS-CURRENT-ACCT-ID.
007080*    COPIES WS-BEST-SUM INTO WS-ACCOUNT-VALUE.
007090            MOVE WS-BEST-SUM TO WS-ACCOUNT-VALUE.
007100        1120-EXIT.
007110            EXIT.
007120*
007130*    THIS STEP TAKES THE NEXT ITEM OFF THE TABLE AND FOLDS IT
007140*    INTO THE TOTAL.
007150*    WORKS WITH HL-AS-OF-DATE-NUM, WS-TARGET-DATE-8,
007160*    WS-BEST-DATE, HL-VALUE.
007170        1130-CONSUME-ONE-HOLDING-PARA.
007180*    TESTS HL-AS-OF-DATE-NUM AGAINST WS-TARGET-DATE-8 BEFORE
007190*    THE STEPS BELOW ARE TAKEN.
007200            IF HL-AS-OF-DATE-NUM NOT > WS-TARGET-DATE-8
007210*    TESTS HL-AS-OF-DATE-NUM AGAINST WS-BEST-DATE BEFORE THE
007220*    STEPS BELOW ARE TAKEN.
007230                IF HL-AS-OF-DATE-NUM > WS-BEST-DATE
007240*    COPIES HL-AS-OF-DATE-NUM INTO WS-BEST-DATE AND HL-VALUE
007250*    AND WS-BEST-SUM.
007260                    MOVE HL-AS-OF-DATE-NUM TO WS-BEST-DATE
007270*    CARRIES HL-VALUE FORWARD INTO WS-BEST-SUM.
007280                    MOVE HL-VALUE TO WS-BEST-SUM
007290                ELSE
007300*    CHECKS HL-AS-OF-DATE-NUM AGAINST WS-BEST-DATE BEFORE
007310*    BRANCHING FURTHER.
007320                    IF HL-AS-OF-DATE-NUM = WS-BEST-DATE
007330*    ROLLS HL-VALUE INTO WS-BEST-SUM.
007340                        ADD HL-VALUE TO WS-BEST-SUM
007350                    END-IF
007360                END-IF.
007370*    INVOKES 1910-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
007380*    THE LOGIC.
007390            PERFORM 1910-READ-HOLDING-PARA.
007400        1130-EXIT.
007410            EXIT.
007420*
007430*    THIS STEP WORKS OUT THE FIGURE FROM ITS COMPONENT
007440*    AMOUNTS.
007450*    WORKS WITH WS-ABSOLUTE-RETURN, WS-END-NET-WORTH,
007460*    WS-START-NET-WORTH, WS-PERCENT-RETURN.
007470*
007480*    2000-COMPUTE-RETURN-PARA - ABSOLUTE, PERCENT AND ANNUALIZED
007490*    RETURN BETWEEN THE WINDOW START AND END.
007500*
007510        2000-COMPUTE-RETURN-PARA.
007520*    WORKS OUT WS-ABSOLUTE-RETURN FROM WS-END-NET-WORTH,
007530*    WS-START-NET-WORTH.
007540            COMPUTE WS-ABSOLUTE-RETURN =
007550                WS-END-NET-WORTH - WS-START-NET-WORTH.
007560*    TESTS WS-START-NET-WORTH AGAINST ZERO BEFORE THE STEPS
007570*    BELOW ARE TAKEN.
007580            IF WS-START-NET-WORTH > ZERO
007590*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
007600                COMPUTE WS-PERCENT-RETURN ROUNDED =
007610                    WS-ABSOLUTE-RETURN * 100 / WS-START-NET-WORTH
007620            ELSE
007630*    SETS WS-PERCENT-RETURN TO ZERO.
007640                MOVE ZERO TO WS-PERCENT-RETURN.
007650*    COPIES WS-WINDOW-START-CCYY INTO WS-ABS-DAYS-CALC-CCYY.
007660            MOVE WS-WINDOW-START-CCYY TO WS-ABS-DAYS-CALC-CCYY.
007670*    TRANSFERS WS-WINDOW-START-MM TO WS-ABS-DAYS-CALC-MM FOR
007680*    USE FURTHER DOWN.
007690            MOVE WS-WINDOW-START-MM TO WS-ABS-DAYS-CALC-MM.
007700*    PLACES WS-WINDOW-START-DD INTO WS-ABS-DAYS-CALC-DD.
007710            MOVE WS-WINDOW-START-DD TO WS-ABS-DAYS-CALC-DD.
007720*    INVOKES 2900-ABS-DAY-NUMBER-PARA TO CARRY OUT ITS STEP
007730*    OF THE LOGIC.
007740            PERFORM 2900-ABS-DAY-NUMBER-PARA.
007750*    COPIES WS-ABS-DAYS-RESULT INTO WS-ABS-DAYS-START.
007760            MOVE WS-ABS-DAYS-RESULT TO WS-ABS-DAYS-START.
007770*    COPIES WS-WINDOW-END-CCYY INTO WS-ABS-DAYS-CALC-CCYY.
007780            MOVE WS-WINDOW-END-CCYY TO WS-ABS-DAYS-CALC-CCYY.
007790*    TRANSFERS WS-WINDOW-END-MM TO WS-ABS-DAYS-CALC-MM FOR
007800*    USE FURTHER DOWN.
007810            MOVE WS-WINDOW-END-MM TO WS-ABS-DAYS-CALC-MM.
007820*    PLACES WS-WINDOW-END-DD INTO WS-ABS-DAYS-CALC-DD.
007830            MOVE WS-WINDOW-END-DD TO WS-ABS-DAYS-CALC-DD.
007840*    CALLS 2900-ABS-DAY-NUMBER-PARA TO HANDLE THIS PART OF
007850*    THE RUN.
007860            PERFORM 2900-ABS-DAY-NUMBER-PARA.
007870*    PLACES WS-ABS-DAYS-RESULT INTO WS-ABS-DAYS-END.
007880            MOVE WS-ABS-DAYS-RESULT TO WS-ABS-DAYS-END.
007890*    FIGURES WS-DAYS-BETWEEN FROM WS-ABS-DAYS-END,
007900*    WS-ABS-DAYS-START.
007910            COMPUTE WS-DAYS-BETWEEN =
007920                WS-ABS-DAYS-END - WS-ABS-DAYS-START.
007930*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
007940            COMPUTE WS-YEARS-BETWEEN ROUNDED =
007950                WS-DAYS-BETWEEN / 365.25.
007960*    COMPARES WS-YEARS-BETWEEN WITH ZERO TO DECIDE WHICH PATH
007970*    THIS RECORD TAKES.
007980            IF WS-YEARS-BETWEEN > ZERO
007990*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
008000                COMPUTE WS-ANNUALIZED-RETURN ROUNDED =
008010                    WS-PERCENT-RETURN / WS-YEARS-BETWEEN
008020            ELSE
008030*    CARRIES WS-PERCENT-RETURN FORWARD INTO
008040*    WS-ANNUALIZED-RETURN.
008050                MOVE WS-PERCENT-RETURN TO WS-ANNUALIZED-RETURN.
008060        2000-EXIT.
008070            EXIT.
008080*
008090*    THIS STEP WORKS OUT A DERIVED FIGURE FROM ITS COMPONENT
008100*    FIELDS.
008110*    WORKS WITH WS-ABS-DAYS-RESULT, WS-ABS-DAYS-CALC-CCYY,
008120*    WS-CUM-DAYS, WS-ABS-DAYS-CALC-MM.
008130*
008140*    2900-ABS-DAY-NUMBER-PARA - CONVERTS A CCYY/MM/DD DATE IN
008150*    WS-ABS-DAYS-CALC-CCYY/MM/DD INTO A DAY NUMBER SUITABLE ONLY
008160*    FOR SUBTRACTING TWO SUCH NUMBERS TO GET A DAY COUNT.
008170*    09/16/87 JQP.
008180*
008190        2900-ABS-DAY-NUMBER-PARA.
008200*    DERIVES WS-ABS-DAYS-RESULT FROM WS-ABS-DAYS-CALC-CCYY,
008210*    WS-CUM-DAYS, WS-ABS-DAYS-CALC-MM.
008220            COMPUTE WS-ABS-DAYS-RESULT =
008230                (WS-ABS-DAYS-CALC-CCYY - 1) * 365
008240                + (WS-ABS-DAYS-CALC-CCYY - 1) / 4
008250                - (WS-ABS-DAYS-CALC-CCYY - 1) / 100
008260                + (WS-ABS-DAYS-CALC-CCYY - 1) / 400
008270                + WS-CUM-DAYS (WS-ABS-DAYS-CALC-MM)
008280                + WS-ABS-DAYS-CALC-DD.
008290*    TRANSFERS WS-ABS-DAYS-CALC-CCYY TO WS-CALC-DATE-CCYY FOR
008300*    USE FURTHER DOWN.
008310            MOVE WS-ABS-DAYS-CALC-CCYY TO WS-CALC-DATE-CCYY.
008320*    CALLS 0165-TEST-LEAP-YEAR-PARA TO HANDLE THIS PART OF
008330*    THE RUN.
008340            PERFORM 0165-TEST-LEAP-YEAR-PARA.
008350*    CHECKS WS-IS-LEAP-YEAR AGAINST WS-ABS-DAYS-CALC-MM
008360*    BEFORE BRANCHING FURTHER.
008370            IF WS-IS-LEAP-YEAR AND WS-ABS-DAYS-CALC-MM > 2
008380*    ADDS 1 INTO THE RUNNING TOTAL WS-ABS-DAYS-RESULT.
008390                ADD 1 TO WS-ABS-DAYS-RESULT.
008400        2900-EXIT.
008410            EXIT.
008420*
008430*    THIS STEP OPENS THE FILES THIS STEP OF THE RUN NEEDS.
008440*    WORKS WITH HOLDINGS-FILE, WS-HOLDINGS-EOF-SW,
008450*    WS-HOLDINGS-EOF, WS-GAIN-IX.
008460*
008470*    3000-PER-HOLDING-GAIN-PARA - TAKES THE LATEST AS-OF DATE NOT
008480*    LATER THAN THE RUN DATE, THE SAME RULE AS THE ALLOCATION-
008490*    ANALYZER.  11/02/88 TCS.
008500*
008510        3000-PER-HOLDING-GAIN-PARA.
008520            OPEN INPUT HOLDINGS-FILE.
008530*    SETS WS-HOLDINGS-EOF-SW TO 'NO '.
008540            MOVE 'NO ' TO WS-HOLDINGS-EOF-SW.
008550*    INVOKES 1910-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
008560*    THE LOGIC.
008570            PERFORM 1910-READ-HOLDING-PARA.
008580*    INVOKES 3010-FIND-LATEST-DATE-PARA TO CARRY OUT ITS STEP
008590*    OF THE LOGIC.
008600            PERFORM 3010-FIND-LATEST-DATE-PARA
008610                UNTIL WS-HOLDINGS-EOF.
008620            CLOSE HOLDINGS-FILE.
008630            OPEN INPUT HOLDINGS-FILE.
008640*    SETS WS-HOLDINGS-EOF-SW TO 'NO '.
008650            MOVE 'NO ' TO WS-HOLDINGS-EOF-SW.
008660*    INVOKES 1910-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
008670*    THE LOGIC.
008680            PERFORM 1910-READ-HOLDING-PARA.
008690*    CALLS 3050-ACCUM-ONE-GAIN-PARA TO HANDLE THIS PART OF
008700*    THE RUN.
008710            PERFORM 3050-ACCUM-ONE-GAIN-PARA
008720                UNTIL WS-HOLDINGS-EOF.
008730            CLOSE HOLDINGS-FILE.
008740*    INVOKES 3090-COMPUTE-GAIN-PERCENT-PARA TO CARRY OUT ITS
008750*    STEP OF THE LOGIC.
008760            PERFORM 3090-COMPUTE-GAIN-PERCENT-PARA
008770                VARYING WS-GAIN-IX FROM 1 BY 1
008780                UNTIL WS-GAIN-IX > WS-GAIN-COUNT.
008790        3000-EXIT.
008800            EXIT.
008810*
008820*    THIS STEP SEARCHES THE IN-MEMORY TABLE FOR A MATCHING
008830*    ENTRY.
008840*    WORKS WITH HL-AS-OF-DATE-NUM, WS-RUN-DATE-8,
008850*    WS-LATEST-ASOF-DATE.
008860        3010-FIND-LATEST-DATE-PARA.
008870*    TESTS HL-AS-OF-DATE-NUM AGAINST WS-RUN-DATE-8 BEFORE THE
008880*    STEPS BELOW ARE TAKEN.
008890            IF HL-AS-OF-DATE-NUM NOT > WS-RUN-DATE-8
008900                    AND HL-AS-OF-DATE-NUM > WS-LATEST-ASOF-DATE
008910*    CARRIES HL-AS-OF-DATE-NUM FORWARD INTO
008920*    WS-LATEST-ASOF-DATE.
008930                MOVE HL-AS-OF-DATE-NUM TO WS-LATEST-ASOF-DATE.
008940*    HANDS OFF TO 1910-READ-HOLDING-PARA FOR THIS STEP.
008950            PERFORM 1910-READ-HOLDING-PARA.
008960        3010-EXIT.
008970            EXIT.
008980*
008990*    THIS STEP ROLLS THE INCOMING RECORD INTO THE RUNNING
009000*    CONTROL TOTALS.
009010*    WORKS WITH HL-AS-OF-DATE-NUM, WS-LATEST-ASOF-DATE,
009020*    WS-GAIN-COUNT, WS-GAIN-IX.
009030        3050-ACCUM-ONE-GAIN-PARA.
009040*    COMPARES HL-AS-OF-DATE-NUM WITH WS-LATEST-ASOF-DATE TO
009050*    DECIDE WHICH PATH THIS RECORD TAKES.
009060            IF HL-AS-OF-DATE-NUM = WS-LATEST-ASOF-DATE
009070                    AND WS-GAIN-COUNT < 300
009080*    ADDS 1 INTO THE RUNNING TOTAL WS-GAIN-COUNT.
009090                ADD 1 TO WS-GAIN-COUNT
009100                SET WS-GAIN-IX TO WS-GAIN-COUNT
009110*    COPIES HL-TICKER INTO WS-GAIN-TICKER AND WS-GAIN-IX AND
009120*    HL-VALUE AND WS-GAIN-VALUE AND HL-COST-BASIS AND
009130*    WS-GAIN-COST-BASIS AND WS-GAIN-AMOUNT.
009140                MOVE HL-TICKER TO WS-GAIN-TICKER (WS-GAIN-IX)
009150*    COPIES HL-VALUE INTO WS-GAIN-VALUE AND WS-GAIN-IX AND
009160*    HL-COST-BASIS AND WS-GAIN-COST-BASIS AND WS-GAIN-AMOUNT
009170*    AND HL-VALUE.
009180                MOVE HL-VALUE TO WS-GAIN-VALUE (WS-GAIN-IX)
009190*    TRANSFERS HL-COST-BASIS TO WS-GAIN-COST-BASIS AND
009200*    WS-GAIN-IX AND WS-GAIN-AMOUNT AND HL-VALUE AND
009210*    HL-COST-BASIS FOR USE FURTHER DOWN.
009220                MOVE HL-COST-BASIS TO WS-GAIN-COST-BASIS (WS-GAIN-IX)
009230*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
009240                COMPUTE WS-GAIN-AMOUNT (WS-GAIN-IX) =
009250                    HL-VALUE - HL-COST-BASIS.
009260*    INVOKES 1910-READ-HOLDING-PARA TO CARRY OUT ITS STEP OF
009270*    THE LOGIC.
009280            PERFORM 1910-READ-HOLDING-PARA.
009290        3050-EXIT.
009300            EXIT.
009310*
009320*    THIS STEP WORKS OUT THE FIGURE FROM ITS COMPONENT
009330*    AMOUNTS.
009340*    WORKS WITH WS-GAIN-COST-BASIS, WS-GAIN-IX,
009350*    WS-GAIN-PERCENT, ROUNDED.
009360        3090-COMPUTE-GAIN-PERCENT-PARA.
009370*    TESTS WS-GAIN-COST-BASIS AGAINST ZERO BEFORE THE STEPS
009380*    BELOW ARE TAKEN.
009390            IF WS-GAIN-COST-BASIS (WS-GAIN-IX) > ZERO
009400*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
009410                COMPUTE WS-GAIN-PERCENT (WS-GAIN-IX) ROUNDED =
009420                    WS-GAIN-AMOUNT (WS-GAIN-IX) * 100
009430                        / WS-GAIN-COST-BASIS (WS-GAIN-IX)
009440            ELSE
009450*    SETS WS-GAIN-PERCENT AND WS-GAIN-IX TO ZERO.
009460                MOVE ZERO TO WS-GAIN-PERCENT (WS-GAIN-IX).
009470        3090-EXIT.
009480            EXIT.
009490*
009500*    THIS STEP MOVES FIELDS INTO THEIR OUTPUT POSITIONS.
009510*    WORKS WITH WS-WINDOW-START-CCYY, WS-MONTH-LOOP-CCYY,
009520*    WS-WINDOW-START-MM, WS-MONTH-LOOP-MM.
009530*
009540*    4000-MONTHLY-PERFORMANCE-PARA - ONE ENTRY PER CALENDAR MONTH
009550*    OVERLAPPED BY THE WINDOW.  MONTH-START AND MONTH-END NET
009560*    WORTH ARE EACH RESOLVED VIA GET-OR-BUILD.  04/12/90 WDH.
009570*
009580        4000-MONTHLY-PERFORMANCE-PARA.
009590*    CARRIES WS-WINDOW-START-CCYY FORWARD INTO
009600*    WS-MONTH-LOOP-CCYY.
009610            MOVE WS-WINDOW-START-CCYY TO WS-MONTH-LOOP-CCYY.
009620*    COPIES WS-WINDOW-START-MM INTO WS-MONTH-LOOP-MM.
009630            MOVE WS-WINDOW-START-MM TO WS-MONTH-LOOP-MM.
009640*    HANDS OFF TO 4010-ONE-MONTH-PARA FOR THIS STEP.
009650            PERFORM 4010-ONE-MONTH-PARA
009660                UNTIL WS-MONTH-COUNT >= 24
009670                OR (WS-MONTH-LOOP-CCYY > WS-WINDOW-END-CCYY)
009680                OR (WS-MONTH-LOOP-CCYY = WS-WINDOW-END-CCYY
009690                    AND WS-MONTH-LOOP-MM > WS-WINDOW-END-MM).
009700        4000-EXIT.
009710            EXIT.
009720*
009730*    THIS STEP ROLLS FIGURES INTO THEIR RUNNING TOTALS.
009740*    WORKS WITH WS-MONTH-COUNT, WS-MONTH-IX,
009750*    WS-MONTH-LOOP-CCYY, WS-MONTH-CCYY.
009760        4010-ONE-MONTH-PARA.
009770*    FOLDS 1 INTO THE ACCUMULATED WS-MONTH-COUNT.
009780            ADD 1 TO WS-MONTH-COUNT.
009790            SET WS-MONTH-IX TO WS-MONTH-COUNT.
009800*    PLACES WS-MONTH-LOOP-CCYY INTO WS-MONTH-CCYY AND
009810*    WS-MONTH-IX.
009820            MOVE WS-MONTH-LOOP-CCYY TO WS-MONTH-CCYY (WS-MONTH-IX).
009830*    CARRIES WS-MONTH-LOOP-MM FORWARD INTO WS-MONTH-MM AND
009840*    WS-MONTH-IX.
009850            MOVE WS-MONTH-LOOP-MM TO WS-MONTH-MM (WS-MONTH-IX).
009860*    PLACES WS-MONTH-LOOP-CCYY INTO WS-CALC-DATE-CCYY.
009870            MOVE WS-MONTH-LOOP-CCYY TO WS-CALC-DATE-CCYY.
009880*    CARRIES WS-MONTH-LOOP-MM FORWARD INTO WS-CALC-DATE-MM.
009890            MOVE WS-MONTH-LOOP-MM TO WS-CALC-DATE-MM.
009900*    SETS WS-CALC-DATE-DD TO 1.
009910            MOVE 1 TO WS-CALC-DATE-DD.
009920*    TRANSFERS WS-CALC-DATE-CCYY TO WS-TARGET-DATE-CCYY FOR
009930*    USE FURTHER DOWN.
009940            MOVE WS-CALC-DATE-CCYY TO WS-TARGET-DATE-CCYY.
009950*    PLACES WS-CALC-DATE-MM INTO WS-TARGET-DATE-MM.
009960            MOVE WS-CALC-DATE-MM TO WS-TARGET-DATE-MM.
009970*    CARRIES WS-CALC-DATE-DD FORWARD INTO WS-TARGET-DATE-DD.
009980            MOVE WS-CALC-DATE-DD TO WS-TARGET-DATE-DD.
009990*    CALLS 1000-GET-OR-BUILD-SNAPSHOT-PARA TO HANDLE THIS
010000*    PART OF THE RUN.
010010            PERFORM 1000-GET-OR-BUILD-SNAPSHOT-PARA.
010020*    TRANSFERS WS-BUILT-NET-WORTH TO WS-MONTH-START-NW AND
010030*    WS-MONTH-IX FOR USE FURTHER DOWN.
010040            MOVE WS-BUILT-NET-WORTH
010050                TO WS-MONTH-START-NW (WS-MONTH-IX).
010060*    INVOKES 0165-TEST-LEAP-YEAR-PARA TO CARRY OUT ITS STEP
010070*    OF THE LOGIC.
010080            PERFORM 0165-TEST-LEAP-YEAR-PARA.
010090*    CARRIES WS-DAYS-IN-MONTH FORWARD INTO WS-CALC-DATE-DD.
010100            MOVE WS-DAYS-IN-MONTH (WS-MONTH-LOOP-MM)
010110                TO WS-CALC-DATE-DD.
010120*    TESTS WS-MONTH-LOOP-MM AGAINST WS-IS-LEAP-YEAR BEFORE
010130*    THE STEPS BELOW ARE TAKEN.
010140            IF WS-MONTH-LOOP-MM = 2 AND WS-IS-LEAP-YEAR
010150*    ROLLS 1 INTO WS-CALC-DATE-DD.
010160                ADD 1 TO WS-CALC-DATE-DD.
010170*    TESTS WS-MONTH-LOOP-CCYY AGAINST WS-WINDOW-END-CCYY
010180*    BEFORE THE STEPS BELOW ARE TAKEN.
010190            IF WS-MONTH-LOOP-CCYY = WS-WINDOW-END-CCYY
010200                    AND WS-MONTH-LOOP-MM = WS-WINDOW-END-MM
010210                    AND WS-CALC-DATE-DD > WS-WINDOW-END-DD
010220*    TRANSFERS WS-WINDOW-END-DD TO WS-CALC-DATE-DD FOR USE
010230*    FURTHER DOWN.
010240                MOVE WS-WINDOW-END-DD TO WS-CALC-DATE-DD.
010250*    PLACES WS-CALC-DATE-CCYY INTO WS-TARGET-DATE-CCYY.
010260            MOVE WS-CALC-DATE-CCYY TO WS-TARGET-DATE-CCYY.
010270*    CARRIES WS-CALC-DATE-MM FORWARD INTO WS-TARGET-DATE-MM.
010280            MOVE WS-CALC-DATE-MM TO WS-TARGET-DATE-MM.
010290*    COPIES WS-CALC-DATE-DD INTO WS-TARGET-DATE-DD.
010300            MOVE WS-CALC-DATE-DD TO WS-TARGET-DATE-DD.
010310*    CALLS 1000-GET-OR-BUILD-SNAPSHOT-PARA TO HANDLE THIS
010320*    PART OF THE RUN.
010330            PERFORM 1000-GET-OR-BUILD-SNAPSHOT-PARA.
010340*    COPIES WS-BUILT-NET-WORTH INTO WS-MONTH-END-NW AND
010350*    WS-MONTH-IX.
010360            MOVE WS-BUILT-NET-WORTH
010370                TO WS-MONTH-END-NW (WS-MONTH-IX).
010380*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
010390            COMPUTE WS-MONTH-RETURN (WS-MONTH-IX) =
010400                WS-MONTH-END-NW (WS-MONTH-IX)
010410                    - WS-MONTH-START-NW (WS-MONTH-IX).
010420*    COMPARES WS-MONTH-START-NW WITH ZERO TO DECIDE WHICH
010430*    PATH THIS RECORD TAKES.
010440            IF WS-MONTH-START-NW (WS-MONTH-IX) > ZERO
010450*    WORKS OUT THE INDICATED FIGURE FROM ITS COMPONENT FIELDS.
010460                COMPUTE WS-MONTH-PERCENT (WS-MONTH-IX) ROUNDED =
010470                    WS-MONTH-RETURN (WS-MONTH-IX) * 100
010480                        / WS-MONTH-START-NW (WS-MONTH-IX)
010490            ELSE
010500*    SETS WS-MONTH-PERCENT AND WS-MONTH-IX TO ZERO.
010510                MOVE ZERO TO WS-MONTH-PERCENT (WS-MONTH-IX).
010520*    TESTS WS-MONTH-LOOP-MM TO DECIDE WHICH PATH THIS RECORD
010530*    TAKES.
010540            IF WS-MONTH-LOOP-MM = 12
010550*    SETS WS-MONTH-LOOP-MM AND WS-MONTH-LOOP-CCYY TO 1.
010560                MOVE 1 TO WS-MONTH-LOOP-MM
010570*    FOLDS 1 INTO THE ACCUMULATED WS-MONTH-LOOP-CCYY.
010580                ADD 1 TO WS-MONTH-LOOP-CCYY
010590            ELSE
010600*    FOLDS 1 INTO THE ACCUMULATED WS-MONTH-LOOP-MM.
010610                ADD 1 TO WS-MONTH-LOOP-MM.
010620        4010-EXIT.
010630            EXIT.
010640*
010650*    THIS STEP LAYS OUT AND WRITES ONE REPORT LINE.
010660*    WORKS WITH RF-REPORT-LINE, PERFORMANCE,
010670*    WS-START-NET-WORTH, WS-MONEY-EDIT.
010680*
010690*    6000-PRINT-PERFORMANCE-RPT-PARA - REPORT 2 OF SPEC.
010700*    08/30/01 BAF - ANNUALIZED RETURN GUARDED WHEN YEARS IS ZERO.
010710*
010720        6000-PRINT-PERFORMANCE-RPT-PARA.
010730*    SETS RF-REPORT-LINE TO SPACES.
010740            MOVE SPACES TO RF-REPORT-LINE.
010750*    SETS RF-REPORT-LINE TO 'PERFORMANCE'.
010760            MOVE 'PERFORMANCE' TO RF-REPORT-LINE (1:11).
010770            WRITE RF-REPORT-LINE.
010780*    TRANSFERS WS-START-NET-WORTH TO WS-MONEY-EDIT FOR USE
010790*    FURTHER DOWN.
010800            MOVE WS-START-NET-WORTH TO WS-MONEY-EDIT.
010810*    SETS RF-REPORT-LINE TO SPACES.
010820            MOVE SPACES TO RF-REPORT-LINE.
010830            STRING 'START VALUE       ' DELIMITED BY SIZE
010840                    WS-MONEY-EDIT DELIMITED BY SIZE
010850                INTO RF-REPORT-LINE.
010860            WRITE RF-REPORT-LINE.
010870*    CARRIES WS-END-NET-WORTH FORWARD INTO WS-MONEY-EDIT.
010880            MOVE WS-END-NET-WORTH TO WS-MONEY-EDIT.
010890*    SETS RF-REPORT-LINE TO SPACES.
010900            MOVE SPACES TO RF-REPORT-LINE.
010910            STRING 'END VALUE         ' DELIMITED BY SIZE
010920                    WS-MONEY-EDIT DELIMITED BY SIZE
010930                INTO RF-REPORT-LINE.
010940            WRITE RF-REPORT-LINE.
010950*    COPIES WS-ABSOLUTE-RETURN INTO WS-MONEY-EDIT.
010960            MOVE WS-ABSOLUTE-RETURN TO WS-MONEY-EDIT.
010970*    SETS RF-REPORT-LINE TO SPACES.
010980            MOVE SPACES TO RF-REPORT-LINE.
010990            STRING 'ABSOLUTE RETURN   ' DELIMITED BY SIZE
011000                    WS-MONEY-EDIT DELIMITED BY SIZE
011010                INTO RF-REPORT-LINE.
011020            WRITE RF-REPORT-LINE.
011030*    CARRIES WS-PERCENT-RETURN FORWARD INTO WS-PERCENT-EDIT.
011040            MOVE WS-PERCENT-RETURN TO WS-PERCENT-EDIT.
011050*    SETS RF-REPORT-LINE TO SPACES.
011060            MOVE SPACES TO RF-REPORT-LINE.
011070            STRING 'PERCENT RETURN    ' DELIMITED BY SIZE
011080                    WS-PERCENT-EDIT DELIMITED BY SIZE
011090                    '%' DELIMITED BY SIZE
011100                INTO RF-REPORT-LINE.
011110            WRITE RF-REPORT-LINE.
011120*    PLACES WS-ANNUALIZED-RETURN INTO WS-PERCENT-EDIT.
011130            MOVE WS-ANNUALIZED-RETURN TO WS-PERCENT-EDIT.
011140*    SETS RF-REPORT-LINE TO SPACES.
011150            MOVE SPACES TO RF-REPORT-LINE.
011160            STRING 'ANNUALIZED RETURN ' DELIMITED BY SIZE
011170                    WS-PERCENT-EDIT DELIMITED BY SIZE
011180                    '%' DELIMITED BY SIZE
011190                INTO RF-REPORT-LINE.
011200            WRITE RF-REPORT-LINE.
011210        6000-EXIT.
011220            EXIT.
